000100*******************************************                               
000110*                                          *                              
000120* Priority / Category-Breach / Day-of-Wk  *                               
000130*   summary records should probably be    *                               
000140*   just the one table with a type code,  *                               
000150*   same note vbc left against            *                               
000160*   stax/swt/lwt tax tables, never acted   *                              
000170*   on there either - left as 3 small     *                               
000180*   copybooks for now.                    *                               
000190*                                          *                              
000200*  Record Definition For Priority         *                               
000210*        Summary  File                    *                               
000220*                                          *                              
000230*     Sequential file                     *                               
000240*******************************************                               
000250*  Record size 32 bytes. One row per priority, Critical/High/             
000260*  Medium/Low order, 4 rows exactly.                                      
000270*                                                                         
000280* 15/12/25 vbc - Created from wspystax shape.                             
000290*                                                                         
000300 01  SD-Priority-Summary-Record.                                          
000310     03  Pss-Priority            PIC X(8).                                
000320     03  Pss-Ticket-Count        PIC 9(5).                                
000330     03  Pss-Percentage          PIC 9(3)V99.                             
000340     03  Pss-Avg-Resolution-Hrs  PIC 9(4)V99.                             
000350     03  Pss-SLA-Target-Hours    PIC 9(3).                                
000360     03  Pss-Breached-Tickets    PIC 9(5).                                
000370     03  Pss-Breach-Rate-Pct     PIC 9(3)V99.                             
000380*                                                                         
