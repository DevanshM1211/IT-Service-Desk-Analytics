000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Monthly-Volume   *                               
000130*        Summary  File                    *                               
000140*     Uses Mvs-Month as key (RRN-style,   *                               
000150*     chronological not alpha)            *                               
000160*******************************************                               
000170*  Record size 44 bytes.                                                  
000180*                                                                         
000190* 23/12/25 vbc - Created from wspycoh's QTD accumulation shape -          
000200*                that record carried one company's running                
000210*                quarter totals, this one carries one calendar            
000220*                month's running ticket totals - same "add as you         
000230*                go" accumulation habit, just monthly not quarterl        
000240*                                                                         
000250 01  SD-Monthly-Volume-Summary-Record.                                    
000260     03  Mvs-Month                PIC X(7).                               
000270*    YYYY-MM.                                                             
000280     03  Mvs-Tickets-Created      PIC 9(5).                               
000290     03  Mvs-Avg-Resolution-Hrs   PIC 9(4)V99.                            
000300     03  Mvs-Breached-Tickets     PIC 9(5).                               
000310     03  Mvs-High-Priority-Tickets PIC 9(5).                              
000320     03  Mvs-Breach-Rate-Pct      PIC 9(3)V99.                            
000330     03  Mvs-High-Priority-Pct    PIC 9(3)V99.                            
000340*                                                                         
