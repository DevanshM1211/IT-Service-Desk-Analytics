000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Day-of-Week      *                               
000130*        Summary  File                    *                               
000140*                                          *                              
000150*     Sequential file - see note in       *                               
000160*     sdsum01 re the 3-small-tables smell  *                              
000170*******************************************                               
000180*  Record size 28 bytes. Ordered Monday..Sunday, only days                
000190*  present in the data, so <= 7 rows.                                     
000200*                                                                         
000210* 15/12/25 vbc - Created from wspylwt shape.                              
000220*                                                                         
000230 01  SD-Day-Of-Week-Summary-Record.                                       
000240     03  Dws-Day-Of-Week         PIC X(9).                                
000250     03  Dws-Ticket-Count        PIC 9(5).                                
000260     03  Dws-Avg-Resolution-Hrs  PIC 9(4)V99.                             
000270     03  Dws-Breach-Rate-Pct     PIC 9(3)V99.                             
000280*                                                                         
