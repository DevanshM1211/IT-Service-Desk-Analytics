000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Team-Resolution  *                               
000130*        Summary  File                    *                               
000140*                                          *                              
000150*     Uses Trs-Assigned-Team as key       *                               
000160*******************************************                               
000170*  Record size 66 bytes.                                                  
000180*                                                                         
000190* 16/12/25 vbc - Created from wspypay Pay-Record/Pay-Header shape.        
000200* 02/01/26 vbc - Std-Resolution-Hrs added - sample ddof=1, zero           
000210*                when only one ticket in the team.                        
000220*                                                                         
000230 01  SD-Team-Resolution-Summary-Record.                                   
000240     03  Trs-Assigned-Team       PIC X(14).                               
000250     03  Trs-Total-Tickets       PIC 9(5).                                
000260     03  Trs-Avg-Resolution-Hrs  PIC 9(4)V99.                             
000270     03  Trs-Avg-Resolution-Days PIC 9(3)V99.                             
000280     03  Trs-Median-Resolution-Hrs PIC 9(4)V99.                           
000290     03  Trs-Min-Resolution-Hrs  PIC 9(4)V99.                             
000300     03  Trs-Max-Resolution-Hrs  PIC 9(4)V99.                             
000310     03  Trs-Std-Resolution-Hrs  PIC 9(4)V99.                             
000320     03  Trs-Breached-Tickets    PIC 9(5).                                
000330     03  Trs-Breach-Rate-Pct     PIC 9(3)V99.                             
000340*                                                                         
000350 01  SD-Team-Resolution-Hdr-Record.                                       
000360     03  Trh-Total-Teams         PIC 9       COMP.                        
000370     03  Trh-Grand-Total-Tickets PIC 9(5)    COMP.                        
000380     03  FILLER                  PIC X(12).                               
000390*                                                                         
