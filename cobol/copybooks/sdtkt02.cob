000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Engineered       *                               
000130*        Ticket  File                     *                               
000140*     Uses Etk-Ticket-Id as key           *                               
000150*******************************************                               
000160*  Record size 129 bytes.                                                 
000170*                                                                         
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000190*                                                                         
000200* 08/11/25 vbc - Created from wspyhis QTD/YTD shape - this is not         
000210*                an accumulation record like His was, it carries          
000220*                the 7 fields sd010 derives onto the cleaned ticke        
000230*                one row per ticket same as SD-Ticket-Record.             
000240* 29/11/25 vbc - Day-Of-Week widened to x(9) - Wednesday is the           
000250*                long one.                                                
000260* 03/12/25 vbc - Breach-Flag kept numeric (0/1) not x, engineer           
000270*                feeds EXPLORATORY-ANALYSIS tallies directly off i        
000280*                                                                         
000290 01  SD-Engineered-Ticket-Record.                                         
000300     03  Etk-Ticket-Id           PIC X(12).                               
000310     03  Etk-Created-Date        PIC X(19).                               
000320     03  Etk-Resolved-Date       PIC X(19).                               
000330     03  Etk-Priority            PIC X(8).                                
000340     03  Etk-Category            PIC X(10).                               
000350     03  Etk-Assigned-Team       PIC X(14).                               
000360     03  Etk-SLA-Target-Hours    PIC 9(3).                                
000370     03  Etk-Resolution-Hours    PIC 9(3)V99.                             
000380     03  Etk-SLA-Breached        PIC X.                                   
000390     03  Etk-Resolution-Days     PIC 9(2)V99.                             
000400*    Resolution-Hours / 24, rounded half up - sd010 aa020.                
000410     03  Etk-Day-Of-Week         PIC X(9).                                
000420*    Monday .. Sunday, weekday name of Created-Date.                      
000430     03  Etk-Is-High-Priority    PIC X.                                   
000440*    Y when Priority is High or Critical, else N.                         
000450     03  Etk-Breach-Flag         PIC 9.                                   
000460*    1 when SLA-Breached = Y, else 0 - not a re-derivation, same t        
000470     03  Etk-Month               PIC X(7).                                
000480*    YYYY-MM of Created-Date.                                             
000490     03  Etk-Week                PIC 9(2).                                
000500*    ISO-8601 week number of Created-Date, 1-53.                          
000510     03  Etk-Year                PIC 9(4).                                
000520     03  FILLER                  PIC X(8).                                
000530*                                                                         
