000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Recurring-Issue  *                               
000130*        Summary  File                    *                               
000140*     Top 15 signatures only              *                               
000150*******************************************                               
000160*  Record size 76 bytes.                                                  
000170*                                                                         
000180* 20/12/25 vbc - Created from wspycalx shape - that record's neste        
000190*                occurs tax-credit table flattened out here, only         
000200*                need the one row per signature, ranked.                  
000210* 05/01/26 vbc - Rank widened to 9(3) - dense rank can tie past 99        
000220*                on a slow week, better safe.                             
000230*                                                                         
000240 01  SD-Recurring-Issue-Summary-Record.                                   
000250     03  Ris-Issue-Signature      PIC X(36).                              
000260*    Category " | " Priority " | " Assigned-Team.                         
000270     03  Ris-Category             PIC X(10).                              
000280     03  Ris-Priority             PIC X(8).                               
000290     03  Ris-Assigned-Team        PIC X(14).                              
000300     03  Ris-Incident-Count       PIC 9(5).                               
000310     03  Ris-Breached-Count       PIC 9(5).                               
000320     03  Ris-Breach-Rate-Pct      PIC 9(3)V99.                            
000330     03  Ris-Rank                 PIC 9(3).                               
000340*                                                                         
