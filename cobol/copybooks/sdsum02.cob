000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Category-Breach  *                               
000130*        Summary  File                    *                               
000140*                                          *                              
000150*     Sequential file - see note in       *                               
000160*     sdsum01 re the 3-small-tables smell  *                              
000170*******************************************                               
000180*  Record size 56 bytes. Sorted breach rate descending, <= 6 rows         
000190*  (one per valid category).                                              
000200*                                                                         
000210* 15/12/25 vbc - Created from wspyswt shape.                              
000220*                                                                         
000230 01  SD-Category-Breach-Summary-Record.                                   
000240     03  Cbs-Category            PIC X(10).                               
000250     03  Cbs-Total-Tickets       PIC 9(5).                                
000260     03  Cbs-Breached-Tickets    PIC 9(5).                                
000270     03  Cbs-Compliant-Tickets   PIC 9(5).                                
000280     03  Cbs-Breach-Rate-Pct     PIC 9(3)V99.                             
000290     03  Cbs-Avg-Resolution-Hrs  PIC 9(4)V99.                             
000300     03  Cbs-Median-Resolution-Hrs PIC 9(4)V99.                           
000310     03  Cbs-Max-Resolution-Hrs  PIC 9(4)V99.                             
000320*                                                                         
