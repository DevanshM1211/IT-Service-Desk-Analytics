000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Weekly Volume    *                               
000130*   Actuals & Forecast  Files              *                              
000140*     Uses Wkv-Week-Start-Date as key     *                               
000150*******************************************                               
000160*  Weekly Volume rec 15 bytes, Forecast rec 49 bytes.                     
000170*                                                                         
000180* 18/12/25 vbc - Created from wspyhrs Transactions/Header shape,          
000190*                two small 01s sharing one copybook same as there.        
000200*                                                                         
000210 01  SD-Weekly-Volume-Record.                                             
000220     03  Wkv-Week-Start-Date     PIC X(10).                               
000230*    YYYY-MM-DD, the Monday the week ends on (W-MON convention).          
000240     03  Wkv-Actual-Tickets      PIC 9(5).                                
000250*                                                                         
000260 01  SD-Forecast-Record.                                                  
000270     03  Fcr-Week-Start-Date     PIC X(10).                               
000280     03  Fcr-Forecast-Tickets    PIC 9(5).                                
000290     03  Fcr-Lower-Bound         PIC 9(5).                                
000300     03  Fcr-Upper-Bound         PIC 9(5).                                
000310     03  Fcr-Method              PIC X(30).                               
000320*    literal "4-week moving average baseline".                            
000330     03  Fcr-Baseline-Avg        PIC 9(5)V99.                             
000340*                                                                         
