000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Team-Escalation  *                               
000130*        Summary  File                    *                               
000140*     Uses Tes-Assigned-Team as key       *                               
000150*******************************************                               
000160*  Record size 52 bytes.                                                  
000170*                                                                         
000180* 19/12/25 vbc - Created, expanded from wspyact's 3-field shape -         
000190*                that one only ever needed Act-No/Gl-No/Desc, this        
000200*                one carries the full escalation share calc.              
000210*                                                                         
000220 01  SD-Team-Escalation-Summary-Record.                                   
000230     03  Tes-Assigned-Team       PIC X(14).                               
000240     03  Tes-Total-Tickets       PIC 9(5).                                
000250     03  Tes-Escalations         PIC 9(5).                                
000260     03  Tes-SLA-Breaches        PIC 9(5).                                
000270     03  Tes-Escalation-Rate-Pct PIC 9(3)V99.                             
000280     03  Tes-Share-Of-Total-Pct  PIC 9(3)V99.                             
000290*                                                                         
