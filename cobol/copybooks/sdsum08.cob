000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Repeat-Incident  *                               
000130*        Summary  File                    *                               
000140*     Uses Rpi-Category as key            *                               
000150*******************************************                               
000160*  Record size 43 bytes.                                                  
000170*                                                                         
000180* 22/12/25 vbc - Created from wspyded's flags/accounts shape - tha        
000190*                one tallied which deductions were in use per             
000200*                employee, this one tallies which issue signatures        
000210*                recur per category, same per-category accumulator        
000220*                idea.                                                    
000230* 08/01/26 vbc - Consider increasing this if categories list grows        
000240*                past 6 - fixed occurs table in sd030, see aa030.         
000250*                                                                         
000260 01  SD-Repeat-Incident-Summary-Record.                                   
000270     03  Rpi-Category             PIC X(10).                              
000280     03  Rpi-Total-Tickets        PIC 9(5).                               
000290     03  Rpi-Recurring-Tickets    PIC 9(5).                               
000300     03  Rpi-Unique-Signatures    PIC 9(5).                               
000310     03  Rpi-Recurring-Signatures PIC 9(5).                               
000320     03  Rpi-Repeat-Rate-Pct      PIC 9(3)V99.                            
000330*                                                                         
