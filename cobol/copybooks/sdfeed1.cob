000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Dashboard        *                               
000130*        Feed  File                       *                               
000140*                                          *                              
000150*     Fixed 17+1 column order - DO NOT    *                               
000160*     reorder, Power BI side binds by     *                               
000170*     position not by header.             *                               
000180*******************************************                               
000190*  Record size 143 bytes.                                                 
000200*                                                                         
000210* 12/12/25 vbc - Created from wspychk shape - that record's fixed         
000220*                occurs(16) Chk-Amt table became this record's            
000230*                fixed 18 positional columns, same idea, a feed           
000240*                the far side reads by column order not by name.          
000250* 27/12/25 vbc - Added Ticket-Age-Hours as column 18 per the              
000260*                extract-preparer spec - DO NOT insert it earlier,        
000270*                columns 1-17 are the engineered ticket as-is.            
000280*                                                                         
000290 01  SD-Dashboard-Feed-Record.                                            
000300     03  Dfr-Ticket-Id           PIC X(12).                               
000310     03  Dfr-Created-Date        PIC X(19).                               
000320     03  Dfr-Resolved-Date       PIC X(19).                               
000330     03  Dfr-Priority            PIC X(8).                                
000340     03  Dfr-Category            PIC X(10).                               
000350     03  Dfr-Assigned-Team       PIC X(14).                               
000360     03  Dfr-SLA-Target-Hours    PIC 9(3).                                
000370     03  Dfr-Resolution-Hours    PIC 9(3)V99.                             
000380     03  Dfr-Resolution-Days     PIC 9(2)V99.                             
000390     03  Dfr-SLA-Breached        PIC X.                                   
000400     03  Dfr-Breach-Flag         PIC 9.                                   
000410     03  Dfr-Is-High-Priority    PIC X.                                   
000420     03  Dfr-Day-Of-Week         PIC X(9).                                
000430     03  Dfr-Month               PIC X(7).                                
000440     03  Dfr-Week                PIC 9(2).                                
000450     03  Dfr-Year                PIC 9(4).                                
000460     03  Dfr-Ticket-Age-Hours    PIC 9(5)V99.                             
000470*    Hours Created-Date to 2025-08-01 00:00:00, 2dp, floored at 0.        
000480     03  FILLER                  PIC X(3).                                
000490*                                                                         
000500 01  SD-Dashboard-Feed-Hdr-Record.                                        
000510     03  Dfh-Total-Rows          PIC 9(5)     COMP.                       
000520     03  Dfh-Total-Columns       PIC 99       COMP.                       
000530     03  Dfh-Dup-Ticket-Count    PIC 9(5)     COMP.                       
000540     03  Dfh-Missing-Count       PIC 9(5)     COMP.                       
000550     03  FILLER                  PIC X(30).                               
000560*                                                                         
