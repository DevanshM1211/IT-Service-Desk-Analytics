000100*******************************************                               
000110*                                          *                              
000120*  Record Definition For Raw / Cleaned    *                               
000130*           Ticket File                   *                               
000140*     Uses Tkt-Ticket-Id as key           *                               
000150*******************************************                               
000160*  Record size 101 bytes - line sequential, so every field below          
000170*  is DISPLAY, never COMP/COMP-3 - the file is read by eye as well        
000180*  as by sd000/sd010, same as payroll's pyemp always was DISPLAY          
000190*  format on the wire even where comp was used in the indexed copy        
000200*                                                                         
000210* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
000220*                                                                         
000230* 03/11/25 vbc - Created from wspyemp shape, Ticket domain.               
000240* 22/11/25 vbc - Created-Date/Resolved-Date REDEFINED into                
000250*                component date/time for sd000's date-range check         
000260*                and sd010's Month/Week/Year/Day-of-Week derivatio        
000270* 09/12/25 vbc - SLA-Breached widened comment, strict > test only.        
000280*                                                                         
000290 01  SD-Ticket-Record.                                                    
000300     03  Tkt-Ticket-Id          PIC X(12).                                
000310*    TICKET-nnnnn, zero padded 5 digit sequence - unique, sd000 de        
000320*    on this via a subscripted compare table, see sd000 aa030.            
000330     03  Tkt-Created-Date       PIC X(19).                                
000340     03  Tkt-Created-Date-R REDEFINES Tkt-Created-Date.                   
000350         05  Tkt-Cre-CCYY        PIC 9(4).                                
000360         05  FILLER              PIC X.                                   
000370         05  Tkt-Cre-MM          PIC 99.                                  
000380         05  FILLER              PIC X.                                   
000390         05  Tkt-Cre-DD          PIC 99.                                  
000400         05  FILLER              PIC X.                                   
000410         05  Tkt-Cre-HH          PIC 99.                                  
000420         05  FILLER              PIC X.                                   
000430         05  Tkt-Cre-MI          PIC 99.                                  
000440         05  FILLER              PIC X.                                   
000450         05  Tkt-Cre-SS          PIC 99.                                  
000460     03  Tkt-Resolved-Date       PIC X(19).                               
000470     03  Tkt-Resolved-Date-R REDEFINES Tkt-Resolved-Date.                 
000480         05  Tkt-Res-CCYY        PIC 9(4).                                
000490         05  FILLER              PIC X.                                   
000500         05  Tkt-Res-MM          PIC 99.                                  
000510         05  FILLER              PIC X.                                   
000520         05  Tkt-Res-DD          PIC 99.                                  
000530         05  FILLER              PIC X.                                   
000540         05  Tkt-Res-HH          PIC 99.                                  
000550         05  FILLER              PIC X.                                   
000560         05  Tkt-Res-MI          PIC 99.                                  
000570         05  FILLER              PIC X.                                   
000580         05  Tkt-Res-SS          PIC 99.                                  
000590     03  Tkt-Priority            PIC X(8).                                
000600*    Low, Medium, High or Critical - exact case, sd000 aa040 valid        
000610     03  Tkt-Category            PIC X(10).                               
000620*    Network, Hardware, Software, Access, Security or Email.              
000630     03  Tkt-Assigned-Team       PIC X(14).                               
000640*    Infrastructure, ServiceDesk, CyberSecurity or Applications.          
000650     03  Tkt-SLA-Target-Hours    PIC 9(3).                                
000660*    by priority - Critical 4, High 24, Medium 72, Low 120 - see s        
000670     03  Tkt-Resolution-Hours    PIC 9(3)V99.                             
000680     03  Tkt-SLA-Breached        PIC X.                                   
000690*    Y when Resolution-Hours strictly greater than SLA-Target-Hour        
000700     03  FILLER                  PIC X(10).                               
000710*                                                                         
