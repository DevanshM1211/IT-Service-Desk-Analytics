000100*                                                                         
000110* SD Files used across the Service Desk Analytics batch suite.            
000120* Replaces wsnames.cob - that copybook pulled in 30-odd file00 thr        
000130* file33 copies for Sales/Stock/Purchase/GL/IRS that have no beari        
000140* here; this one lists just the 13 files the analytics pipeline           
000150* actually opens, so a COPY of this gives any sdNNN program the           
000160* full logical-to-physical name list without reaching into the            
000170* rest of ACAS.                                                           
000180*                                                                         
000190* 21/10/25 vbc - Added Payroll - USA/Canada file list (wsnames).          
000200* 25/11/25 vbc - Service Desk analytics files split out of the            
000210*                payroll file list into their own block - ticket          
000220*                extends nothing from payroll, own copybook needed        
000230* 03/12/25 vbc - Added Dashboard-Feed and the 8 summary files.            
000240* 14/01/26 vbc - Added Weekly-Volume / Forecast pair for sd040.           
000250*                                                                         
000260 01  SD-File-Defs.                                                        
000270     03  SD-Raw-Tickets-Name          PIC X(20) VALUE "RAWTICK.DAT        
000280     03  SD-Cleaned-Tickets-Name      PIC X(20) VALUE "CLNTICK.DAT        
000290     03  SD-Engineered-Tickets-Name   PIC X(20) VALUE "ENGTICK.DAT        
000300     03  SD-Dashboard-Feed-Name       PIC X(20) VALUE "DASHFEED.DA        
000310     03  SD-Priority-Summary-Name     PIC X(20) VALUE "PRIOSUM.DAT        
000320     03  SD-Category-Breach-Name      PIC X(20) VALUE "CATBRCH.DAT        
000330     03  SD-Team-Resolution-Name      PIC X(20) VALUE "TEAMRES.DAT        
000340     03  SD-Monthly-Volume-Name       PIC X(20) VALUE "MONVOL.DAT"        
000350     03  SD-Day-Of-Week-Name          PIC X(20) VALUE "DOWSUM.DAT"        
000360     03  SD-Repeat-Incident-Name      PIC X(20) VALUE "REPINC.DAT"        
000370     03  SD-Recurring-Issue-Name      PIC X(20) VALUE "RECISS.DAT"        
000380     03  SD-Team-Escalation-Name      PIC X(20) VALUE "TEAMESC.DAT        
000390     03  SD-Weekly-Volume-Name        PIC X(20) VALUE "WKVOLACT.DA        
000400     03  SD-Forecast-Name             PIC X(20) VALUE "VOLFCST.DAT        
000410*                                                                         
