000010*******************************************
000020*                                          *
000030*  Record Definition For SD Control       *
000040*      Param  Block                       *
000050*    (In-memory constants, no file)       *
000060*******************************************
000070* Replaces old wspyparam1.cob company/param
000080* block for the payroll module - this one
000090* carries the Service Desk analytics
000100* pipeline's fixed business constants
000110* (valid value lists, SLA targets, the
000120* forecast reference literals) so every
000130* sdNNN program COPYs one table instead of
000140* six hard coded ones.
000150*
000160* 24/11/25 vbc - Created from wspyparam1
000170*                shape, SD values only.
000180* 02/12/25 vbc - Added Resolution bounds
000190*                per priority (data gen
000200*                contract, not enforced on
000210*                read - see sd900).
000220* 19/01/26 vbc - Ref date literal confirmed
000230*                with helpdesk team as
000240*                2025-08-01 00:00:00 fixed,
000250*                not Current-Date.
000260* 02/02/26 vbc - Table entries now loaded
000270*                by VALUE on named groups,
000280*                REDEFINES the OCCURS over
000290*                them - an OCCURS item
000300*                cannot carry its own VALUE.
000310*
000320 01  SD-Control-Params.
000330     03  SD-Param-Pri-1.
000340         05  SD-Param-P1-Name      PIC X(8)  VALUE "Critical".
000350         05  SD-Param-P1-SLA-Hrs   PIC 9(3)  VALUE 4.
000360         05  SD-Param-P1-Res-Lo    PIC 9(3)V99 VALUE 0.50.
000370         05  SD-Param-P1-Res-Hi    PIC 9(3)V99 VALUE 8.00.
000380     03  SD-Param-Pri-2.
000390         05  SD-Param-P2-Name      PIC X(8)  VALUE "High".
000400         05  SD-Param-P2-SLA-Hrs   PIC 9(3)  VALUE 24.
000410         05  SD-Param-P2-Res-Lo    PIC 9(3)V99 VALUE 2.00.
000420         05  SD-Param-P2-Res-Hi    PIC 9(3)V99 VALUE 40.00.
000430     03  SD-Param-Pri-3.
000440         05  SD-Param-P3-Name      PIC X(8)  VALUE "Medium".
000450         05  SD-Param-P3-SLA-Hrs   PIC 9(3)  VALUE 72.
000460         05  SD-Param-P3-Res-Lo    PIC 9(3)V99 VALUE 10.00.
000470         05  SD-Param-P3-Res-Hi    PIC 9(3)V99 VALUE 120.00.
000480     03  SD-Param-Pri-4.
000490         05  SD-Param-P4-Name      PIC X(8)  VALUE "Low".
000500         05  SD-Param-P4-SLA-Hrs   PIC 9(3)  VALUE 120.
000510         05  SD-Param-P4-Res-Lo    PIC 9(3)V99 VALUE 24.00.
000520         05  SD-Param-P4-Res-Hi    PIC 9(3)V99 VALUE 168.00.
000530     03  SD-Param-Priority-Table REDEFINES
000540             SD-Param-Pri-1 SD-Param-Pri-2
000550             SD-Param-Pri-3 SD-Param-Pri-4.
000560         05  SD-Param-Priority-Entry  OCCURS 4.
000570             07  SD-Param-Pri-Name        PIC X(8).
000580             07  SD-Param-Pri-SLA-Hours   PIC 9(3).
000590             07  SD-Param-Pri-Res-Lo      PIC 9(3)V99.
000600             07  SD-Param-Pri-Res-Hi      PIC 9(3)V99.
000610*    entries are Critical/4, High/24, Medium/72, Low/120 -
000620*    def order below matches PRIORITY-SUMMARY / priority-
000630*    distribution row order.
000640     03  SD-Param-Cat-1            PIC X(10) VALUE "Network".
000650     03  SD-Param-Cat-2            PIC X(10) VALUE "Hardware".
000660     03  SD-Param-Cat-3            PIC X(10) VALUE "Software".
000670     03  SD-Param-Cat-4            PIC X(10) VALUE "Access".
000680     03  SD-Param-Cat-5            PIC X(10) VALUE "Security".
000690     03  SD-Param-Cat-6            PIC X(10) VALUE "Email".
000700     03  SD-Param-Valid-Category REDEFINES
000710             SD-Param-Cat-1 SD-Param-Cat-2 SD-Param-Cat-3
000720             SD-Param-Cat-4 SD-Param-Cat-5 SD-Param-Cat-6
000730             OCCURS 6 PIC X(10).
000740*    Network, Hardware, Software, Access, Security, Email
000750     03  SD-Param-Tm-1         PIC X(14) VALUE "Infrastructure".
000760     03  SD-Param-Tm-2         PIC X(14) VALUE "ServiceDesk".
000770     03  SD-Param-Tm-3         PIC X(14) VALUE "CyberSecurity".
000780     03  SD-Param-Tm-4         PIC X(14) VALUE "Applications".
000790     03  SD-Param-Valid-Team REDEFINES
000800             SD-Param-Tm-1 SD-Param-Tm-2
000810             SD-Param-Tm-3 SD-Param-Tm-4
000820             OCCURS 4 PIC X(14).
000830*    Infrastructure, ServiceDesk, CyberSecurity, Applications
000840     03  SD-Param-Reference-Date.
000850         05  SD-Param-Ref-CCYY    PIC 9(4)  VALUE 2025.
000860         05  SD-Param-Ref-MM      PIC 99    VALUE 8.
000870         05  SD-Param-Ref-DD      PIC 99    VALUE 1.
000880         05  SD-Param-Ref-HH      PIC 99    VALUE 0.
000890         05  SD-Param-Ref-MI      PIC 99    VALUE 0.
000900         05  SD-Param-Ref-SS      PIC 99    VALUE 0.
000910*    fixed extract reference instant - 2025-08-01 00:00:00 -
000920*    NOT Current-Date
000930     03  SD-Param-Forecast-Method    PIC X(30)
000940             VALUE "4-week moving average baseline".
000950*    literal - do not translate/shorten, PowerBI matches on it.
000960     03  SD-Param-Forecast-Weeks     PIC 9     COMP VALUE 4.
000970*    weeks forecast ahead, fixed by spec, not a tunable.
000980     03  SD-Param-Trailing-Weeks     PIC 99    COMP VALUE 8.
000990*    weeks used for the variability band.
001000     03  FILLER                      PIC X(24).
001010*
