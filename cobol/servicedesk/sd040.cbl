000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Volume  Forecaster              *         
000130*        Buckets tickets into the Monday-ending weeks Ops      *          
000140*        track volume by, then projects the next four weeks    *          
000150*                                                               *         
000160*****************************************************************         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190*===============================                                          
000200*                                                                         
000210     PROGRAM-ID.         SD040.                                           
000220     AUTHOR.              V B Coen.                                       
000230     INSTALLATION.       Applewood Computers - Service Desk Group.        
000240     DATE-WRITTEN.       08/05/1991.                                      
000250     DATE-COMPILED.                                                       
000260     SECURITY.           Confidential - Internal Use Only.                
000270                          Property of Applewood Computers.  Not           
000280                          for release outside the Service Desk            
000290                          Group without Manager approval.                 
000300*                                                                         
000310*    Remarks.            Buckets each ticket's Created-Date into          
000320*                        the W-MON week it falls in (the Monday           
000330*                        on or after the date), fills any silent          
000340*                        weeks with zero, then projects volume            
000350*                        four weeks ahead off a moving average.           
000360*                        Calendar arithmetic is long-hand Julian          
000370*                        day-number conversion - no date                  
000380*                        intrinsic functions used anywhere below.         
000390*                                                                         
000400*    Called modules.     None.                                            
000410*                                                                         
000420*    Files used:                                                          
000430*                        ENGTICK.   Engineered ticket file, in.           
000440*                        WKVHIST.   Weekly-volume-actuals, out.           
000450*                        FCSTOUT.   Volume-forecast, out.                 
000460*                                                                         
000470* Change Log:                                                             
000480* 08/05/1991 vbc         Created - straight 4-week trailing               
000490*                        average off the paper shift tally,               
000500*                        Monday-to-Monday buckets by hand.                
000510* 19/11/1993 vbc     .02 Gap-weeks now written as zero rows               
000520*                        rather than skipped - Ops wanted an              
000530*                        unbroken week sequence on the chart.             
000540* 21/05/1996 mjs     .03 Picked up maintenance from Coen.                 
000550* 14/01/1998 mjs     .04 Y2K prep - Julian conversion re-proofed          
000560*                        against 2000 and 2004 leap years, OK.            
000570* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.            
000580* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,             
000590*                        see sd000 .06 for the matching change.           
000600* 20/09/2025 ri      1.00 Folded into the nightly analytics               
000610*                        suite.  Variability now population std           
000620*                        dev of the last 8 weeks, not 4.                  
000630* 10/08/2026 ri      1.01 Forecast-tickets/lower/upper were a             
000640*                        plain MOVE off 2-decimal work fields into        
000650*                        whole-number PIC 9(5) - dropped the              
000660*                        fraction instead of rounding it.  Now            
000670*                        COMPUTE ... ROUNDED, matching sd050 and          
000680*                        sd900.                                           
000690*                                                                         
000700 ENVIRONMENT             DIVISION.                                        
000710*===============================                                          
000720*                                                                         
000730 CONFIGURATION           SECTION.                                         
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM.                                                  
000760*                                                                         
000770 INPUT-OUTPUT            SECTION.                                         
000780 FILE-CONTROL.                                                            
000790     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"                        
000800                          ORGANIZATION LINE SEQUENTIAL                    
000810                          FILE STATUS IS WS-Eng-Status.                   
000820     SELECT WEEKLY-VOLUME-ACTUALS ASSIGN TO "WKVHIST"                     
000830                          ORGANIZATION LINE SEQUENTIAL                    
000840                          FILE STATUS IS WS-Wkv-Status.                   
000850     SELECT VOLUME-FORECAST ASSIGN TO "FCSTOUT"                           
000860                          ORGANIZATION LINE SEQUENTIAL                    
000870                          FILE STATUS IS WS-Fcr-Status.                   
000880*                                                                         
000890 DATA                    DIVISION.                                        
000900*===============================                                          
000910*                                                                         
000920 FILE                    SECTION.                                         
000930*                                                                         
000940 FD  ENGINEERED-TICKETS.                                                  
000950 COPY "sdtkt02.cob".                                                      
000960*                                                                         
000970*    Brings in SD-Forecast-Record too, off the same copybook as           
000980*    FCSTOUT - never written here, rides along unused.                    
000990 FD  WEEKLY-VOLUME-ACTUALS.                                               
001000 COPY "sdsum05.cob".                                                      
001010*                                                                         
001020 FD  VOLUME-FORECAST.                                                     
001030 01  SD-Forecast-Out-Record.                                              
001040     03  Fco-Week-Start-Date   PIC X(10).                                 
001050     03  Fco-Forecast-Tickets  PIC 9(5).                                  
001060     03  Fco-Lower-Bound       PIC 9(5).                                  
001070     03  Fco-Upper-Bound       PIC 9(5).                                  
001080     03  Fco-Method            PIC X(30).                                 
001090     03  Fco-Baseline-Avg      PIC 9(5)V99.                               
001100     03  FILLER                PIC X(08).                                 
001110*                                                                         
001120 WORKING-STORAGE         SECTION.                                         
001130*-----------------------                                                  
001140 77  Prog-Name           PIC X(16)   VALUE "SD040 (1.01)".                
001150*                                                                         
001160 01  WS-File-Status.                                                      
001170     03  WS-Eng-Status       PIC XX.                                      
001180     03  WS-Wkv-Status       PIC XX.                                      
001190     03  WS-Fcr-Status       PIC XX.                                      
001200     03  FILLER              PIC X(02).                                   
001210*                                                                         
001220 01  WS-Switches.                                                         
001230     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".                      
001240         88  Eng-Eof                      VALUE "Y".                      
001250     03  WS-Idx-Found-Sw       PIC X      VALUE "N".                      
001260         88  Idx-Found                    VALUE "Y".                      
001270     03  FILLER               PIC X(01).                                  
001280*                                                                         
001290 01  WS-Grand-Totals.                                                     
001300     03  WS-Total-Tickets     PIC 9(7)    COMP.                           
001310     03  WS-Raw-Week-Count    PIC 9(3)    COMP.                           
001320     03  WS-Hist-Week-Count   PIC 9(3)    COMP.                           
001330     03  WS-Sub                PIC 9(3)   COMP.                           
001340     03  WS-Sub2               PIC 9(3)   COMP.                           
001350     03  WS-Pass-Ctr           PIC 9(3)   COMP.                           
001360     03  FILLER                PIC X(01).                                 
001370*                                                                         
001380*    Created-Date arrives "CCYY-MM-DD HH:MM:SS" off ENGTICK - no          
001390*    component breakdown on that copybook, so we peel it apart            
001400*    here the same way sd010/sd000 peel the raw ticket dates.             
001410 01  WS-Work-Date.                                                        
001420     03  WS-Work-Date-Str    PIC X(19).                                   
001430     03  WS-Work-Date-R REDEFINES WS-Work-Date-Str.                       
001440         05  WS-Work-CCYY        PIC 9(4).                                
001450         05  FILLER              PIC X.                                   
001460         05  WS-Work-MM          PIC 99.                                  
001470         05  FILLER              PIC X.                                   
001480         05  WS-Work-DD          PIC 99.                                  
001490         05  FILLER              PIC X(09).                               
001500*                                                                         
001510*    Zeller's congruence, long-hand, same working fields as               
001520*    sd010's day-of-week derivation - see that program's                  
001530*    ZZ080 for the commentary, not repeated here.                         
001540 01  WS-Day-Of-Week-Calc.                                                 
001550     03  WS-Zeller-M           PIC 9(2)     COMP.                         
001560     03  WS-Zeller-Year        PIC 9(4)     COMP.                         
001570     03  WS-Zeller-Cent        PIC 9(2)     COMP.                         
001580     03  WS-Zeller-Yoc         PIC 9(2)     COMP.                         
001590     03  WS-Zeller-Term1       PIC 9(4)     COMP.                         
001600     03  WS-Zeller-Raw         PIC 9(5)     COMP.                         
001610     03  WS-Zeller-Div         PIC 9(5)     COMP.                         
001620     03  WS-Zeller-H           PIC 9(1)     COMP.                         
001630     03  WS-Iso-Weekday        PIC 9(2)     COMP.                         
001640     03  FILLER                PIC X(01).                                 
001650*                                                                         
001660*    Days still to run to reach the Monday the W-MON bucket is            
001670*    named for, indexed 1=Monday .. 7=Sunday off WS-Iso-Weekday.          
001680 01  WS-Monday-Offset-Table.                                              
001690     03  WS-Mon-Off-Entry OCCURS 7 PIC 9(1) COMP                          
001700                          INDEXED BY WS-Off-Idx.                          
001710     03  FILLER                PIC X(01).                                 
001720*                                                                         
001730*    Long-hand Gregorian-to-Julian and Julian-to-Gregorian day            
001740*    number conversion - the only way to add/subtract days on a           
001750*    calendar date without a date intrinsic function.  Fliegel &          
001760*    Van Flandern's integer formula, proved out against the Y2K           
001770*    and 2004 leap years in the .04 change above.                         
001780 01  WS-Julian-Calc.                                                      
001790     03  WS-Jc-A               PIC 9(3)     COMP.                         
001800     03  WS-Jc-Y               PIC 9(7)     COMP.                         
001810     03  WS-Jc-M               PIC 9(3)     COMP.                         
001820     03  WS-Jc-Jdn             PIC 9(8)     COMP.                         
001830     03  FILLER                PIC X(01).                                 
001840*                                                                         
001850 01  WS-Greg-Calc.                                                        
001860     03  WS-Gc-A               PIC 9(8)     COMP.                         
001870     03  WS-Gc-B               PIC 9(5)     COMP.                         
001880     03  WS-Gc-C               PIC 9(8)     COMP.                         
001890     03  WS-Gc-D               PIC 9(5)     COMP.                         
001900     03  WS-Gc-E               PIC 9(8)     COMP.                         
001910     03  WS-Gc-M               PIC 9(3)     COMP.                         
001920     03  WS-Gc-Year            PIC 9(4)     COMP.                         
001930     03  WS-Gc-Month           PIC 9(2)     COMP.                         
001940     03  WS-Gc-Day             PIC 9(2)     COMP.                         
001950     03  FILLER                PIC X(01).                                 
001960*                                                                         
001970 01  WS-Cur-Bucket-Jdn       PIC 9(8)   COMP.                             
001980*                                                                         
001990*    One slot per Monday bucket actually seen on a ticket - 30            
002000*    weeks covers a year of extract, slot 31 is bubble-sort               
002010*    swap space, never written to output.                                 
002020 01  WS-Raw-Week-Table.                                                   
002030     03  WS-Raw-Wk-Entry OCCURS 31 INDEXED BY WS-Raw-Idx.                 
002040         05  WS-Raw-Wk-Jdn       PIC 9(8)    COMP.                        
002050         05  WS-Raw-Wk-Count     PIC 9(5)    COMP.                        
002060     03  FILLER                  PIC X(01).                               
002070*                                                                         
002080*    Gap-filled chronological week sequence, built off the raw            
002090*    table once it is sorted - this is what gets written out and          
002100*    what the baseline/variability figures are taken from.                
002110 01  WS-Hist-Week-Table.                                                  
002120     03  WS-Hist-Wk-Entry OCCURS 40 INDEXED BY WS-Hist-Idx.               
002130         05  WS-Hist-Wk-Jdn      PIC 9(8)    COMP.                        
002140         05  WS-Hist-Wk-Label    PIC X(10).                               
002150         05  WS-Hist-Wk-Label-R REDEFINES WS-Hist-Wk-Label.               
002160             07  WS-Hist-Yr          PIC 9(4).                            
002170             07  WS-Hist-Sep1        PIC X.                               
002180             07  WS-Hist-Mo          PIC 99.                              
002190             07  WS-Hist-Sep2        PIC X.                               
002200             07  WS-Hist-Dy          PIC 99.                              
002210         05  WS-Hist-Wk-Count    PIC 9(5)    COMP.                        
002220     03  FILLER                  PIC X(01).                               
002230*                                                                         
002240 01  WS-Forecast-Table.                                                   
002250     03  WS-Fcst-Entry OCCURS 4 INDEXED BY WS-Fcst-Idx.                   
002260         05  WS-Fcst-Jdn         PIC 9(8)    COMP.                        
002270         05  WS-Fcst-Label       PIC X(10).                               
002280         05  WS-Fcst-Label-R REDEFINES WS-Fcst-Label.                     
002290             07  WS-Fcst-Yr          PIC 9(4).                            
002300             07  WS-Fcst-Sep1        PIC X.                               
002310             07  WS-Fcst-Mo          PIC 99.                              
002320             07  WS-Fcst-Sep2        PIC X.                               
002330             07  WS-Fcst-Dy          PIC 99.                              
002340         05  WS-Fcst-Tickets     PIC 9(5).                                
002350         05  WS-Fcst-Lower       PIC 9(5).                                
002360         05  WS-Fcst-Upper       PIC 9(5).                                
002370     03  FILLER                  PIC X(01).                               
002380*                                                                         
002390 01  WS-Stats.                                                            
002400     03  WS-Stat-Sum           PIC 9(7)    COMP.                          
002410     03  WS-Stat-Sum-Sq        PIC 9(9)    COMP.                          
002420     03  WS-Stat-N             PIC 9(3)    COMP.                          
002430     03  WS-Baseline           PIC 9(5)V99.                               
002440     03  WS-Variability        PIC 9(5)V99.                               
002450     03  WS-Variance           PIC 9(7)V99.                               
002460     03  WS-Signed-Work        PIC S9(5)V99.                              
002470     03  WS-Rpt-Min-Lower      PIC 9(5).                                  
002480     03  WS-Rpt-Max-Upper      PIC 9(5).                                  
002490     03  FILLER                PIC X(01).                                 
002500*                                                                         
002510 01  Error-Messages.                                                      
002520     03  SD041  PIC X(30) VALUE "SD041 Eng file will not open".           
002530     03  SD042  PIC X(30) VALUE "SD042 out file will not open".           
002540     03  SD043  PIC X(30) VALUE "SD043 no tickets - aborting".            
002550     03  FILLER PIC X(01).                                                
002560*                                                                         
002570 PROCEDURE               DIVISION.                                        
002580*===============================                                          
002590*                                                                         
002600 AA000-Main                  SECTION.                                     
002610*****************************************                                 
002620     PERFORM  AA005-Load-Monday-Offsets.                                  
002630     PERFORM  AA010-Open-Files.                                           
002640     PERFORM  AA020-Read-And-Bucket                                       
002650              UNTIL Eng-Eof.                                              
002660     IF       WS-Raw-Week-Count = ZERO                                    
002670              DISPLAY SD043                                               
002680              STOP RUN.                                                   
002690     PERFORM  AA030-Bubble-Sort-Raw-Weeks.                                
002700     PERFORM  AA040-Build-History.                                        
002710     PERFORM  AA050-Write-History.                                        
002720     PERFORM  AA060-Compute-Baseline.                                     
002730     PERFORM  AA065-Compute-Variability.                                  
002740     PERFORM  AA070-Build-And-Write-Forecast.                             
002750     PERFORM  AA080-Print-Forecast-Report.                                
002760     CLOSE    ENGINEERED-TICKETS WEEKLY-VOLUME-ACTUALS                    
002770              VOLUME-FORECAST.                                            
002780     STOP     RUN.                                                        
002790*                                                                         
002800 AA000-Exit.  EXIT SECTION.                                               
002810*                                                                         
002820 AA005-Load-Monday-Offsets   SECTION.                                     
002830*****************************************                                 
002840*    Weekday 1=Monday .. 7=Sunday, days-still-to-run to the               
002850*    Monday the bucket is labelled for.                                   
002860     MOVE     0 TO WS-Mon-Off-Entry (1).                                  
002870     MOVE     6 TO WS-Mon-Off-Entry (2).                                  
002880     MOVE     5 TO WS-Mon-Off-Entry (3).                                  
002890     MOVE     4 TO WS-Mon-Off-Entry (4).                                  
002900     MOVE     3 TO WS-Mon-Off-Entry (5).                                  
002910     MOVE     2 TO WS-Mon-Off-Entry (6).                                  
002920     MOVE     1 TO WS-Mon-Off-Entry (7).                                  
002930     MOVE     ZERO TO WS-Raw-Week-Count.                                  
002940*                                                                         
002950 AA005-Exit.  EXIT SECTION.                                               
002960*                                                                         
002970 AA010-Open-Files             SECTION.                                    
002980*****************************************                                 
002990     OPEN     INPUT ENGINEERED-TICKETS.                                   
003000     IF       WS-Eng-Status NOT = "00"                                    
003010              DISPLAY SD041                                               
003020              STOP RUN.                                                   
003030     OPEN     OUTPUT WEEKLY-VOLUME-ACTUALS VOLUME-FORECAST.               
003040     IF       WS-Wkv-Status NOT = "00" OR WS-Fcr-Status NOT = "00"        
003050              DISPLAY SD042                                               
003060              STOP RUN.                                                   
003070     PERFORM  AA011-Read-Eng.                                             
003080*                                                                         
003090 AA010-Exit.  EXIT SECTION.                                               
003100*                                                                         
003110 AA011-Read-Eng                SECTION.                                   
003120*****************************************                                 
003130     READ     ENGINEERED-TICKETS                                          
003140              AT END MOVE "Y" TO WS-Eng-Eof-Sw.                           
003150*                                                                         
003160 AA011-Exit.  EXIT SECTION.                                               
003170*                                                                         
003180 AA020-Read-And-Bucket         SECTION.                                   
003190*****************************************                                 
003200     ADD      1 TO WS-Total-Tickets.                                      
003210     MOVE     Etk-Created-Date TO WS-Work-Date-Str.                       
003220     PERFORM  ZZ080-Derive-Day-Of-Week.                                   
003230     PERFORM  ZZ090-Julian-From-Work-Date.                                
003240     COMPUTE  WS-Cur-Bucket-Jdn = WS-Jc-Jdn +                             
003250              WS-Mon-Off-Entry (WS-Iso-Weekday).                          
003260     PERFORM  AA025-Accum-Raw-Week.                                       
003270     PERFORM  AA011-Read-Eng.                                             
003280*                                                                         
003290 AA020-Exit.  EXIT SECTION.                                               
003300*                                                                         
003310 AA025-Accum-Raw-Week          SECTION.                                   
003320*****************************************                                 
003330     MOVE     "N" TO WS-Idx-Found-Sw.                                     
003340     PERFORM  AA026-Find-Raw-Week-Slot                                    
003350              VARYING WS-Raw-Idx FROM 1 BY 1                              
003360              UNTIL WS-Raw-Idx > WS-Raw-Week-Count OR Idx-Found.          
003370     IF NOT   Idx-Found                                                   
003380              ADD 1 TO WS-Raw-Week-Count                                  
003390              MOVE WS-Cur-Bucket-Jdn TO                                   
003400                   WS-Raw-Wk-Jdn (WS-Raw-Week-Count)                      
003410              MOVE ZERO TO                                                
003420                   WS-Raw-Wk-Count (WS-Raw-Week-Count)                    
003430              MOVE WS-Raw-Week-Count TO WS-Raw-Idx.                       
003440     ADD      1 TO WS-Raw-Wk-Count (WS-Raw-Idx).                          
003450*                                                                         
003460 AA025-Exit.  EXIT SECTION.                                               
003470*                                                                         
003480 AA026-Find-Raw-Week-Slot      SECTION.                                   
003490*****************************************                                 
003500     IF       WS-Raw-Wk-Jdn (WS-Raw-Idx) = WS-Cur-Bucket-Jdn              
003510              MOVE "Y" TO WS-Idx-Found-Sw.                                
003520*                                                                         
003530 AA026-Exit.  EXIT SECTION.                                               
003540*                                                                         
003550 ZZ080-Derive-Day-Of-Week      SECTION.                                   
003560*****************************************                                 
003570     IF       WS-Work-MM < 3                                              
003580              COMPUTE WS-Zeller-M = WS-Work-MM + 12                       
003590              COMPUTE WS-Zeller-Year = WS-Work-CCYY - 1                   
003600     ELSE                                                                 
003610              MOVE WS-Work-MM TO WS-Zeller-M                              
003620              MOVE WS-Work-CCYY TO WS-Zeller-Year.                        
003630     COMPUTE  WS-Zeller-Cent = WS-Zeller-Year / 100.                      
003640     COMPUTE  WS-Zeller-Yoc =                                             
003650              WS-Zeller-Year - (WS-Zeller-Cent * 100).                    
003660     COMPUTE  WS-Zeller-Term1 = (13 * (WS-Zeller-M + 1)) / 5.             
003670     COMPUTE  WS-Zeller-Raw = WS-Work-DD + WS-Zeller-Term1 +              
003680              WS-Zeller-Yoc + (WS-Zeller-Yoc / 4) +                       
003690              (WS-Zeller-Cent / 4) + (5 * WS-Zeller-Cent).                
003700     COMPUTE  WS-Zeller-Div = WS-Zeller-Raw / 7.                          
003710     COMPUTE  WS-Zeller-H = WS-Zeller-Raw - (WS-Zeller-Div * 7).          
003720     COMPUTE  WS-Iso-Weekday = WS-Zeller-H + 5.                           
003730     IF       WS-Iso-Weekday > 6                                          
003740              SUBTRACT 7 FROM WS-Iso-Weekday.                             
003750     ADD      1 TO WS-Iso-Weekday.                                        
003760*                                                                         
003770 ZZ080-Exit.  EXIT SECTION.                                               
003780*                                                                         
003790 ZZ090-Julian-From-Work-Date   SECTION.                                   
003800*****************************************                                 
003810     COMPUTE  WS-Jc-A = (14 - WS-Work-MM) / 12.                           
003820     COMPUTE  WS-Jc-Y = WS-Work-CCYY + 4800 - WS-Jc-A.                    
003830     COMPUTE  WS-Jc-M = WS-Work-MM + (12 * WS-Jc-A) - 3.                  
003840     COMPUTE  WS-Jc-Jdn = WS-Work-DD +                                    
003850              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +               
003860              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)           
003870              - 32045.                                                    
003880*                                                                         
003890 ZZ090-Exit.  EXIT SECTION.                                               
003900*                                                                         
003910 ZZ095-Date-From-Jdn           SECTION.                                   
003920*****************************************                                 
003930*    Expects the Jdn to convert in WS-Gc-A's caller-loaded                
003940*    partner field WS-Cur-Bucket-Jdn, returns CCYY/MM/DD in               
003950*    WS-Gc-Year/Month/Day - Richards' inverse of ZZ090 above.             
003960     COMPUTE  WS-Gc-A = WS-Cur-Bucket-Jdn + 32044.                        
003970     COMPUTE  WS-Gc-B = ((4 * WS-Gc-A) + 3) / 146097.                     
003980     COMPUTE  WS-Gc-C = WS-Gc-A - ((146097 * WS-Gc-B) / 4).               
003990     COMPUTE  WS-Gc-D = ((4 * WS-Gc-C) + 3) / 1461.                       
004000     COMPUTE  WS-Gc-E = WS-Gc-C - ((1461 * WS-Gc-D) / 4).                 
004010     COMPUTE  WS-Gc-M = ((5 * WS-Gc-E) + 2) / 153.                        
004020     COMPUTE  WS-Gc-Day = WS-Gc-E - (((153 * WS-Gc-M) + 2) / 5)           
004030              + 1.                                                        
004040     COMPUTE  WS-Gc-Month = WS-Gc-M + 3 - (12 * (WS-Gc-M / 10)).          
004050     COMPUTE  WS-Gc-Year = (100 * WS-Gc-B) + WS-Gc-D - 4800 +             
004060              (WS-Gc-M / 10).                                             
004070*                                                                         
004080 ZZ095-Exit.  EXIT SECTION.                                               
004090*                                                                         
004100 AA030-Bubble-Sort-Raw-Weeks   SECTION.                                   
004110*****************************************                                 
004120     IF       WS-Raw-Week-Count < 2                                       
004130              GO TO AA030-Exit.                                           
004140     PERFORM  ZZ030-Bubble-Pass-Raw-Weeks                                 
004150              VARYING WS-Pass-Ctr FROM 1 BY 1                             
004160              UNTIL WS-Pass-Ctr > WS-Raw-Week-Count - 1.                  
004170*                                                                         
004180 AA030-Exit.  EXIT SECTION.                                               
004190*                                                                         
004200 ZZ030-Bubble-Pass-Raw-Weeks   SECTION.                                   
004210*****************************************                                 
004220     PERFORM  AA031-Inner-Compare-Raw-Weeks                               
004230              VARYING WS-Sub FROM 1 BY 1                                  
004240              UNTIL WS-Sub > WS-Raw-Week-Count - WS-Pass-Ctr.             
004250*                                                                         
004260 ZZ030-Exit.  EXIT SECTION.                                               
004270*                                                                         
004280 AA031-Inner-Compare-Raw-Weeks SECTION.                                   
004290*****************************************                                 
004300     COMPUTE  WS-Sub2 = WS-Sub + 1.                                       
004310     IF       WS-Raw-Wk-Jdn (WS-Sub) > WS-Raw-Wk-Jdn (WS-Sub2)            
004320              MOVE WS-Raw-Wk-Entry (WS-Sub) TO                            
004330                   WS-Raw-Wk-Entry (31)                                   
004340              MOVE WS-Raw-Wk-Entry (WS-Sub2) TO                           
004350                   WS-Raw-Wk-Entry (WS-Sub)                               
004360              MOVE WS-Raw-Wk-Entry (31) TO                                
004370                   WS-Raw-Wk-Entry (WS-Sub2).                             
004380*                                                                         
004390 AA031-Exit.  EXIT SECTION.                                               
004400*                                                                         
004410 AA040-Build-History            SECTION.                                  
004420*****************************************                                 
004430     MOVE     ZERO TO WS-Hist-Week-Count.                                 
004440     MOVE     WS-Raw-Wk-Jdn (1) TO WS-Cur-Bucket-Jdn.                     
004450     PERFORM  AA041-Append-History-Row                                    
004460              UNTIL WS-Cur-Bucket-Jdn >                                   
004470              WS-Raw-Wk-Jdn (WS-Raw-Week-Count).                          
004480*                                                                         
004490 AA040-Exit.  EXIT SECTION.                                               
004500*                                                                         
004510 AA041-Append-History-Row       SECTION.                                  
004520*****************************************                                 
004530     ADD      1 TO WS-Hist-Week-Count.                                    
004540     MOVE     WS-Cur-Bucket-Jdn TO                                        
004550              WS-Hist-Wk-Jdn (WS-Hist-Week-Count).                        
004560     PERFORM  ZZ095-Date-From-Jdn.                                        
004570     MOVE     WS-Gc-Year TO WS-Hist-Yr (WS-Hist-Week-Count).              
004580     MOVE     "-"        TO WS-Hist-Sep1 (WS-Hist-Week-Count).            
004590     MOVE     WS-Gc-Month TO WS-Hist-Mo (WS-Hist-Week-Count).             
004600     MOVE     "-"        TO WS-Hist-Sep2 (WS-Hist-Week-Count).            
004610     MOVE     WS-Gc-Day  TO WS-Hist-Dy (WS-Hist-Week-Count).              
004620     MOVE     "N" TO WS-Idx-Found-Sw.                                     
004630     PERFORM  AA042-Find-Raw-Week-For-Hist                                
004640              VARYING WS-Raw-Idx FROM 1 BY 1                              
004650              UNTIL WS-Raw-Idx > WS-Raw-Week-Count OR Idx-Found.          
004660     IF       Idx-Found                                                   
004670              MOVE WS-Raw-Wk-Count (WS-Raw-Idx) TO                        
004680                   WS-Hist-Wk-Count (WS-Hist-Week-Count)                  
004690     ELSE                                                                 
004700              MOVE ZERO TO                                                
004710                   WS-Hist-Wk-Count (WS-Hist-Week-Count).                 
004720     ADD      7 TO WS-Cur-Bucket-Jdn.                                     
004730*                                                                         
004740 AA041-Exit.  EXIT SECTION.                                               
004750*                                                                         
004760 AA042-Find-Raw-Week-For-Hist   SECTION.                                  
004770*****************************************                                 
004780     IF       WS-Raw-Wk-Jdn (WS-Raw-Idx) = WS-Cur-Bucket-Jdn              
004790              MOVE "Y" TO WS-Idx-Found-Sw.                                
004800*                                                                         
004810 AA042-Exit.  EXIT SECTION.                                               
004820*                                                                         
004830 AA050-Write-History             SECTION.                                 
004840*****************************************                                 
004850     PERFORM  AA051-Write-History-Row                                     
004860              VARYING WS-Hist-Idx FROM 1 BY 1                             
004870              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.                     
004880*                                                                         
004890 AA050-Exit.  EXIT SECTION.                                               
004900*                                                                         
004910 AA051-Write-History-Row         SECTION.                                 
004920*****************************************                                 
004930     MOVE     WS-Hist-Wk-Label (WS-Hist-Idx) TO                           
004940              Wkv-Week-Start-Date.                                        
004950     MOVE     WS-Hist-Wk-Count (WS-Hist-Idx) TO                           
004960              Wkv-Actual-Tickets.                                         
004970     WRITE    SD-Weekly-Volume-Record.                                    
004980*                                                                         
004990 AA051-Exit.  EXIT SECTION.                                               
005000*                                                                         
005010 AA060-Compute-Baseline           SECTION.                                
005020*****************************************                                 
005030     MOVE     ZERO TO WS-Stat-Sum.                                        
005040     MOVE     ZERO TO WS-Stat-N.                                          
005050     IF       WS-Hist-Week-Count > 4                                      
005060              MOVE WS-Hist-Week-Count - 3 TO WS-Hist-Idx                  
005070     ELSE                                                                 
005080              MOVE 1 TO WS-Hist-Idx.                                      
005090     PERFORM  AA061-Accum-Baseline-Week                                   
005100              VARYING WS-Hist-Idx FROM WS-Hist-Idx BY 1                   
005110              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.                     
005120     COMPUTE  WS-Baseline ROUNDED = WS-Stat-Sum / WS-Stat-N.              
005130*                                                                         
005140 AA060-Exit.  EXIT SECTION.                                               
005150*                                                                         
005160 AA061-Accum-Baseline-Week        SECTION.                                
005170*****************************************                                 
005180     ADD      1 TO WS-Stat-N.                                             
005190     ADD      WS-Hist-Wk-Count (WS-Hist-Idx) TO WS-Stat-Sum.              
005200*                                                                         
005210 AA061-Exit.  EXIT SECTION.                                               
005220*                                                                         
005230 AA065-Compute-Variability        SECTION.                                
005240*****************************************                                 
005250     MOVE     ZERO TO WS-Stat-Sum  WS-Stat-Sum-Sq  WS-Stat-N.             
005260     IF       WS-Hist-Week-Count > 8                                      
005270              MOVE WS-Hist-Week-Count - 7 TO WS-Hist-Idx                  
005280     ELSE                                                                 
005290              MOVE 1 TO WS-Hist-Idx.                                      
005300     PERFORM  AA066-Accum-Variability-Week                                
005310              VARYING WS-Hist-Idx FROM WS-Hist-Idx BY 1                   
005320              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.                     
005330     IF       WS-Stat-N < 2                                               
005340              MOVE ZERO TO WS-Variability                                 
005350              GO TO AA065-Exit.                                           
005360     COMPUTE  WS-Variance =                                               
005370              (WS-Stat-Sum-Sq / WS-Stat-N) -                              
005380              ((WS-Stat-Sum / WS-Stat-N) *                                
005390               (WS-Stat-Sum / WS-Stat-N)).                                
005400     PERFORM  ZZ067-Square-Root-Variance.                                 
005410*                                                                         
005420 AA065-Exit.  EXIT SECTION.                                               
005430*                                                                         
005440 AA066-Accum-Variability-Week     SECTION.                                
005450*****************************************                                 
005460     ADD      1 TO WS-Stat-N.                                             
005470     ADD      WS-Hist-Wk-Count (WS-Hist-Idx) TO WS-Stat-Sum.              
005480     COMPUTE  WS-Stat-Sum-Sq = WS-Stat-Sum-Sq +                           
005490              (WS-Hist-Wk-Count (WS-Hist-Idx) *                           
005500               WS-Hist-Wk-Count (WS-Hist-Idx)).                           
005510*                                                                         
005520 AA066-Exit.  EXIT SECTION.                                               
005530*                                                                         
005540*    No SQRT intrinsic either - Newton-Raphson to four places,            
005550*    six passes is ample for the counts this file ever carries.           
005560 ZZ067-Square-Root-Variance       SECTION.                                
005570*****************************************                                 
005580     IF       WS-Variance = ZERO                                          
005590              MOVE ZERO TO WS-Variability                                 
005600              GO TO ZZ067-Exit.                                           
005610     MOVE     WS-Variance TO WS-Variability.                              
005620     PERFORM  AA068-Newton-Step                                           
005630              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.                
005640*                                                                         
005650 ZZ067-Exit.  EXIT SECTION.                                               
005660*                                                                         
005670 AA068-Newton-Step                SECTION.                                
005680*****************************************                                 
005690     COMPUTE  WS-Variability ROUNDED =                                    
005700              (WS-Variability +                                           
005710              (WS-Variance / WS-Variability)) / 2.                        
005720*                                                                         
005730 AA068-Exit.  EXIT SECTION.                                               
005740*                                                                         
005750 AA070-Build-And-Write-Forecast   SECTION.                                
005760*****************************************                                 
005770     MOVE     WS-Hist-Wk-Jdn (WS-Hist-Week-Count) TO                      
005780              WS-Cur-Bucket-Jdn.                                          
005790     PERFORM  AA071-Build-One-Forecast-Week                               
005800              VARYING WS-Fcst-Idx FROM 1 BY 1                             
005810              UNTIL WS-Fcst-Idx > 4.                                      
005820     PERFORM  AA075-Write-Forecast-Row                                    
005830              VARYING WS-Fcst-Idx FROM 1 BY 1                             
005840              UNTIL WS-Fcst-Idx > 4.                                      
005850*                                                                         
005860 AA070-Exit.  EXIT SECTION.                                               
005870*                                                                         
005880 AA071-Build-One-Forecast-Week    SECTION.                                
005890*****************************************                                 
005900     ADD      7 TO WS-Cur-Bucket-Jdn.                                     
005910     MOVE     WS-Cur-Bucket-Jdn TO WS-Fcst-Jdn (WS-Fcst-Idx).             
005920     PERFORM  ZZ095-Date-From-Jdn.                                        
005930     MOVE     WS-Gc-Year TO WS-Fcst-Yr (WS-Fcst-Idx).                     
005940     MOVE     "-"        TO WS-Fcst-Sep1 (WS-Fcst-Idx).                   
005950     MOVE     WS-Gc-Month TO WS-Fcst-Mo (WS-Fcst-Idx).                    
005960     MOVE     "-"        TO WS-Fcst-Sep2 (WS-Fcst-Idx).                   
005970     MOVE     WS-Gc-Day  TO WS-Fcst-Dy (WS-Fcst-Idx).                     
005980     COMPUTE  WS-Fcst-Tickets (WS-Fcst-Idx) ROUNDED =                     
005990              WS-Baseline.                                                
006000     COMPUTE  WS-Signed-Work = WS-Baseline - WS-Variability.              
006010     IF       WS-Signed-Work < ZERO                                       
006020              MOVE ZERO TO WS-Fcst-Lower (WS-Fcst-Idx)                    
006030     ELSE                                                                 
006040              COMPUTE WS-Fcst-Lower (WS-Fcst-Idx) ROUNDED =               
006050                      WS-Signed-Work.                                     
006060     COMPUTE  WS-Signed-Work = WS-Baseline + WS-Variability.              
006070     COMPUTE  WS-Fcst-Upper (WS-Fcst-Idx) ROUNDED =                       
006080              WS-Signed-Work.                                             
006090*                                                                         
006100 AA071-Exit.  EXIT SECTION.                                               
006110*                                                                         
006120 AA075-Write-Forecast-Row         SECTION.                                
006130*****************************************                                 
006140     MOVE     WS-Fcst-Label (WS-Fcst-Idx) TO Fco-Week-Start-Date.         
006150     MOVE     WS-Fcst-Tickets (WS-Fcst-Idx) TO                            
006160              Fco-Forecast-Tickets.                                       
006170     MOVE     WS-Fcst-Lower (WS-Fcst-Idx) TO Fco-Lower-Bound.             
006180     MOVE     WS-Fcst-Upper (WS-Fcst-Idx) TO Fco-Upper-Bound.             
006190     MOVE     "4-week moving average baseline" TO Fco-Method.             
006200     MOVE     WS-Baseline TO Fco-Baseline-Avg.                            
006210     WRITE    SD-Forecast-Out-Record.                                     
006220*                                                                         
006230 AA075-Exit.  EXIT SECTION.                                               
006240*                                                                         
006250 AA080-Print-Forecast-Report      SECTION.                                
006260*****************************************                                 
006270     MOVE     WS-Fcst-Lower (1) TO WS-Rpt-Min-Lower.                      
006280     MOVE     WS-Fcst-Upper (1) TO WS-Rpt-Max-Upper.                      
006290     PERFORM  AA081-Scan-Forecast-Bounds                                  
006300              VARYING WS-Fcst-Idx FROM 2 BY 1                             
006310              UNTIL WS-Fcst-Idx > 4.                                      
006320     DISPLAY  "SD040 FORECASTER - FORECAST REPORT".                       
006330     DISPLAY  "Method .................. "                                
006340              "4-week moving average baseline".                           
006350     DISPLAY  "Last actual week count .. "                                
006360              WS-Hist-Wk-Count (WS-Hist-Week-Count).                      
006370     DISPLAY  "Baseline ................ " WS-Baseline.                   
006380     DISPLAY  "Forecast range .......... "                                
006390              WS-Rpt-Min-Lower " - " WS-Rpt-Max-Upper.                    
006400*                                                                         
006410 AA080-Exit.  EXIT SECTION.                                               
006420*                                                                         
006430 AA081-Scan-Forecast-Bounds       SECTION.                                
006440*****************************************                                 
006450     IF       WS-Fcst-Lower (WS-Fcst-Idx) < WS-Rpt-Min-Lower              
006460              MOVE WS-Fcst-Lower (WS-Fcst-Idx) TO                         
006470                   WS-Rpt-Min-Lower.                                      
006480     IF       WS-Fcst-Upper (WS-Fcst-Idx) > WS-Rpt-Max-Upper              
006490              MOVE WS-Fcst-Upper (WS-Fcst-Idx) TO                         
006500                   WS-Rpt-Max-Upper.                                      
006510*                                                                         
006520 AA081-Exit.  EXIT SECTION.                                               
006530*                                                                         
