000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Exploratory Analysis            *         
000130*        Builds the four dimension summary tables and the       *         
000140*        insight lines Ops read off the morning report          *         
000150*                                                               *         
000160*****************************************************************         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190*===============================                                          
000200*                                                                         
000210     PROGRAM-ID.         SD020.                                           
000220     AUTHOR.              V B Coen.                                       
000230     INSTALLATION.       Applewood Computers - Service Desk Group.        
000240     DATE-WRITTEN.       30/06/1988.                                      
000250     DATE-COMPILED.                                                       
000260     SECURITY.           Confidential - Internal Use Only.                
000270                          Property of Applewood Computers.  Not           
000280                          for release outside the Service Desk            
000290                          Group without Manager approval.                 
000300*                                                                         
000310*    Remarks.            Reads ENGTICK twice - once sorted by             
000320*                        category for the breach table's median,          
000330*                        once sorted by team for the resolution           
000340*                        table's median - and writes the four             
000350*                        dimension summary files plus a short             
000360*                        insight listing to SYSOUT.                       
000370*                                                                         
000380*    Called modules.     None.                                            
000390*                                                                         
000400*    Files used:                                                          
000410*                        ENGTICK.   Engineered ticket file, in.           
000420*                        CATSUM.    Category-breach summary, out.         
000430*                        TEAMSUM.   Team-resolution summary, out.         
000440*                        MONSUM.    Monthly-volume summary, out.          
000450*                        PRISUM.    Priority summary, out.                
000460*                                                                         
000470* Change Log:                                                             
000480* 30/06/1988 vbc         Created - category and priority tables           
000490*                        only, off the old paper shift log.               
000500* 14/03/1990 vbc         Team-resolution table added once the             
000510*                        four-team split came in.                         
000520* 09/08/1993 vbc     .02 Monthly-volume table added for the               
000530*                        quarterly Ops review pack.                       
000540* 21/05/1996 mjs     .03 Picked up maintenance from Coen.                 
000550* 14/01/1998 mjs     .04 Y2K prep - month key re-derived off              
000560*                        CCYY, no change to the table itself.             
000570* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.            
000580* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,             
000590*                        see sd000 .06 for the matching change.           
000600* 11/03/2017 kf      .07 Category list widened to 6, team list            
000610*                        to 4 - follows sd000 .02.                        
000620* 20/09/2025 ri      1.00 Folded into the nightly analytics               
000630*                        suite.  Median columns now use a SORT            
000640*                        work file per dimension, same habit as           
000650*                        sd010's priority median.                         
000660* 05/12/2025 ri      1.01 Team table now carries std dev via              
000670*                        sum-of-squares, avoids a third sort.             
000680* 04/08/2026 ri      1.02 Hours-sum and sum-of-squares fields put         
000690*                        back to plain COMP - packed-decimal has          
000700*                        never been this shop's habit, no call to         
000710*                        start now.                                       
000720*                                                                         
000730 ENVIRONMENT             DIVISION.                                        
000740*===============================                                          
000750*                                                                         
000760 CONFIGURATION           SECTION.                                         
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790*                                                                         
000800 INPUT-OUTPUT            SECTION.                                         
000810 FILE-CONTROL.                                                            
000820     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"                        
000830                          ORGANIZATION LINE SEQUENTIAL                    
000840                          FILE STATUS IS WS-Eng-Status.                   
000850     SELECT CATEGORY-BREACH-SUMMARY ASSIGN TO "CATSUM"                    
000860                          ORGANIZATION LINE SEQUENTIAL                    
000870                          FILE STATUS IS WS-Cat-Status.                   
000880     SELECT TEAM-RESOLUTION-SUMMARY ASSIGN TO "TEAMSUM"                   
000890                          ORGANIZATION LINE SEQUENTIAL                    
000900                          FILE STATUS IS WS-Team-Status.                  
000910     SELECT MONTHLY-VOLUME-SUMMARY ASSIGN TO "MONSUM"                     
000920                          ORGANIZATION LINE SEQUENTIAL                    
000930                          FILE STATUS IS WS-Mon-Status.                   
000940     SELECT PRIORITY-SUMMARY ASSIGN TO "PRISUM"                           
000950                          ORGANIZATION LINE SEQUENTIAL                    
000960                          FILE STATUS IS WS-Pri-Status.                   
000970     SELECT SD-Cat-Sort-File ASSIGN TO "SD020CST".                        
000980     SELECT SD-Team-Sort-File ASSIGN TO "SD020TST".                       
000990*                                                                         
001000 DATA                    DIVISION.                                        
001010*===============================                                          
001020*                                                                         
001030 FILE                    SECTION.                                         
001040*                                                                         
001050 FD  ENGINEERED-TICKETS.                                                  
001060 COPY "sdtkt02.cob".                                                      
001070*                                                                         
001080 FD  CATEGORY-BREACH-SUMMARY.                                             
001090 COPY "sdsum02.cob".                                                      
001100*                                                                         
001110 FD  TEAM-RESOLUTION-SUMMARY.                                             
001120 COPY "sdsum04.cob".                                                      
001130*                                                                         
001140 FD  MONTHLY-VOLUME-SUMMARY.                                              
001150 COPY "sdsum09.cob".                                                      
001160*                                                                         
001170 FD  PRIORITY-SUMMARY.                                                    
001180 COPY "sdsum01.cob".                                                      
001190*                                                                         
001200 SD  SD-Cat-Sort-File.                                                    
001210 01  SD-Cat-Sort-Record.                                                  
001220     03  Scs-Category        PIC X(10).                                   
001230     03  Scs-Resolution-Hrs  PIC 9(3)V99.                                 
001240     03  Scs-Resolution-Hrs-R REDEFINES Scs-Resolution-Hrs.               
001250         05  Scs-Res-Whole-Hrs   PIC 9(3).                                
001260         05  Scs-Res-Hundredths  PIC 99.                                  
001270     03  FILLER              PIC X(01).                                   
001280*                                                                         
001290 SD  SD-Team-Sort-File.                                                   
001300 01  SD-Team-Sort-Record.                                                 
001310     03  Sts-Team            PIC X(14).                                   
001320     03  Sts-Resolution-Hrs  PIC 9(3)V99.                                 
001330     03  Sts-Resolution-Hrs-R REDEFINES Sts-Resolution-Hrs.               
001340         05  Sts-Res-Whole-Hrs   PIC 9(3).                                
001350         05  Sts-Res-Hundredths  PIC 99.                                  
001360     03  FILLER              PIC X(01).                                   
001370*                                                                         
001380 WORKING-STORAGE         SECTION.                                         
001390*-----------------------                                                  
001400 77  Prog-Name           PIC X(16)   VALUE "SD020 (1.01)".                
001410*                                                                         
001420 COPY "sdparam.cob".                                                      
001430*                                                                         
001440 01  WS-File-Status.                                                      
001450     03  WS-Eng-Status       PIC XX.                                      
001460     03  WS-Cat-Status       PIC XX.                                      
001470     03  WS-Team-Status      PIC XX.                                      
001480     03  WS-Mon-Status       PIC XX.                                      
001490     03  WS-Pri-Status       PIC XX.                                      
001500     03  FILLER              PIC X(01).                                   
001510*                                                                         
001520 01  WS-Switches.                                                         
001530     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".                      
001540         88  Eng-Eof                      VALUE "Y".                      
001550     03  FILLER               PIC X(01).                                  
001560*                                                                         
001570 01  WS-Grand-Totals.                                                     
001580     03  WS-Total-Tickets     PIC 9(7)    COMP.                           
001590     03  WS-Sub                PIC 9(7)   COMP.                           
001600     03  WS-Sub2               PIC 9(7)   COMP.                           
001610     03  WS-Idx-Save           PIC 9(2)   COMP.                           
001620     03  WS-Pass-Ctr           PIC 9(2)   COMP.                           
001630     03  WS-Idx-Found-Sw       PIC X      VALUE "N".                      
001640         88  Idx-Found                    VALUE "Y".                      
001650     03  FILLER                PIC X(01).                                 
001660*                                                                         
001670 01  WS-Category-Table.                                                   
001680     03  WS-Cat-Entry OCCURS 7 INDEXED BY WS-Cat-Idx.                     
001690*    Slot 7 is bubble-sort swap space, never written to output.           
001700         05  WS-Cat-Name         PIC X(10).                               
001710         05  WS-Cat-Count        PIC 9(7)    COMP.                        
001720         05  WS-Cat-Sum-Hrs      PIC 9(9)V99 COMP.                        
001730         05  WS-Cat-Breach-Cnt   PIC 9(7)    COMP.                        
001740         05  WS-Cat-Avg-Hrs      PIC 9(4)V99.                             
001750         05  WS-Cat-Median-Hrs   PIC 9(4)V99.                             
001760         05  WS-Cat-Max-Hrs      PIC 9(4)V99.                             
001770         05  WS-Cat-Breach-Pct   PIC 9(3)V99.                             
001780         05  WS-Cat-Compliant    PIC 9(5)    COMP.                        
001790     03  FILLER                  PIC X(01).                               
001800*                                                                         
001810 01  WS-Team-Table.                                                       
001820     03  WS-Team-Entry OCCURS 5 INDEXED BY WS-Team-Idx.                   
001830*    Slot 5 is bubble-sort swap space, never written to output.           
001840         05  WS-Team-Name        PIC X(14).                               
001850         05  WS-Team-Count       PIC 9(7)    COMP.                        
001860         05  WS-Team-Sum-Hrs     PIC 9(9)V99 COMP.                        
001870         05  WS-Team-Sum-Sq-Hrs  PIC 9(11)V99 COMP.                       
001880         05  WS-Team-Breach-Cnt  PIC 9(7)    COMP.                        
001890         05  WS-Team-Min-Hrs     PIC 9(4)V99.                             
001900         05  WS-Team-Max-Hrs     PIC 9(4)V99.                             
001910         05  WS-Team-Avg-Hrs     PIC 9(4)V99.                             
001920         05  WS-Team-Avg-Days    PIC 9(3)V99.                             
001930         05  WS-Team-Median-Hrs  PIC 9(4)V99.                             
001940         05  WS-Team-Std-Hrs     PIC 9(4)V99.                             
001950         05  WS-Team-Breach-Pct  PIC 9(3)V99.                             
001960     03  FILLER                  PIC X(01).                               
001970*                                                                         
001980 01  WS-Month-Table.                                                      
001990     03  WS-Mon-Entry OCCURS 25 INDEXED BY WS-Mon-Idx.                    
002000*    24 real months max, slot 25 is bubble-sort swap space.               
002010         05  WS-Mon-Name         PIC X(7).                                
002020         05  WS-Mon-Name-R REDEFINES WS-Mon-Name.                         
002030             07  WS-Mon-Yr       PIC X(4).                                
002040             07  WS-Mon-Dash     PIC X(1).                                
002050             07  WS-Mon-Mo       PIC X(2).                                
002060         05  WS-Mon-Count        PIC 9(7)    COMP.                        
002070         05  WS-Mon-Sum-Hrs      PIC 9(9)V99 COMP.                        
002080         05  WS-Mon-Breach-Cnt   PIC 9(7)    COMP.                        
002090         05  WS-Mon-High-Pri-Cnt PIC 9(7)    COMP.                        
002100         05  WS-Mon-Avg-Hrs      PIC 9(4)V99.                             
002110         05  WS-Mon-Breach-Pct   PIC 9(3)V99.                             
002120         05  WS-Mon-High-Pri-Pct PIC 9(3)V99.                             
002130     03  WS-Mon-Table-Count      PIC 9(2)    COMP.                        
002140     03  FILLER                  PIC X(01).                               
002150*                                                                         
002160 01  WS-Priority-Table.                                                   
002170     03  WS-Pri-Entry OCCURS 4 INDEXED BY WS-Pri-Idx.                     
002180         05  WS-Pri-Count        PIC 9(7)    COMP.                        
002190         05  WS-Pri-Sum-Hrs      PIC 9(9)V99 COMP.                        
002200         05  WS-Pri-Breach-Cnt   PIC 9(7)    COMP.                        
002210         05  WS-Pri-Pct          PIC 9(3)V99.                             
002220         05  WS-Pri-Avg-Hrs      PIC 9(4)V99.                             
002230         05  WS-Pri-Breach-Pct   PIC 9(3)V99.                             
002240     03  FILLER                  PIC X(01).                               
002250*                                                                         
002260 01  WS-Median-Work-Table.                                                
002270     03  WS-Mwt-Entry OCCURS 20000 PIC 9(3)V99                            
002280                          INDEXED BY WS-Mwt-Idx.                          
002290     03  WS-Mwt-Count          PIC 9(7)    COMP.                          
002300     03  WS-Mwt-Current-Key    PIC X(14).                                 
002310     03  FILLER                PIC X(01).                                 
002320*                                                                         
002330 01  Error-Messages.                                                      
002340     03  SD021  PIC X(30) VALUE "SD021 Eng file will not open".           
002350     03  SD022  PIC X(30) VALUE "SD022 out file will not open".           
002360     03  FILLER PIC X(01).                                                
002370*                                                                         
002380 PROCEDURE               DIVISION.                                        
002390*===============================                                          
002400*                                                                         
002410 AA000-Main                  SECTION.                                     
002420*****************************************                                 
002430     PERFORM AA005-Load-Control-Tables.                                   
002440     PERFORM AA010-Open-Eng-Input.                                        
002450     SORT     SD-Cat-Sort-File                                            
002460              ASCENDING KEY Scs-Category Scs-Resolution-Hrs               
002470              INPUT PROCEDURE AA020-Accumulate-And-Release                
002480                 THRU AA020-Exit                                          
002490              OUTPUT PROCEDURE AA060-Build-Category-Median                
002500                 THRU AA060-Exit.                                         
002510     CLOSE    ENGINEERED-TICKETS.                                         
002520     PERFORM  AA010-Open-Eng-Input.                                       
002530     SORT     SD-Team-Sort-File                                           
002540              ASCENDING KEY Sts-Team Sts-Resolution-Hrs                   
002550              INPUT PROCEDURE AA025-Release-Team-Record                   
002560                 THRU AA025-Exit                                          
002570              OUTPUT PROCEDURE AA065-Build-Team-Median                    
002580                 THRU AA065-Exit.                                         
002590     CLOSE    ENGINEERED-TICKETS.                                         
002600     PERFORM  AA070-Category-Breach-Summary.                              
002610     PERFORM  AA075-Team-Resolution-Summary.                              
002620     PERFORM  AA080-Monthly-Volume-Summary.                               
002630     PERFORM  AA085-Priority-Summary.                                     
002640     PERFORM  AA090-Print-Insights.                                       
002650     GOBACK.                                                              
002660*                                                                         
002670 AA000-Exit.  EXIT SECTION.                                               
002680*                                                                         
002690 AA005-Load-Control-Tables   SECTION.                                     
002700*****************************************                                 
002710     MOVE     SPACES TO WS-Mwt-Current-Key.                               
002720     MOVE     ZERO TO WS-Mon-Table-Count WS-Total-Tickets.                
002730     PERFORM  AA006-Zero-Category-Table                                   
002740              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.                
002750     PERFORM  AA007-Zero-Team-Table                                       
002760              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.                
002770     PERFORM  AA008-Zero-Priority-Table                                   
002780              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.                
002790     MOVE     SD-Param-Valid-Category (1) TO WS-Cat-Name (1).             
002800     MOVE     SD-Param-Valid-Category (2) TO WS-Cat-Name (2).             
002810     MOVE     SD-Param-Valid-Category (3) TO WS-Cat-Name (3).             
002820     MOVE     SD-Param-Valid-Category (4) TO WS-Cat-Name (4).             
002830     MOVE     SD-Param-Valid-Category (5) TO WS-Cat-Name (5).             
002840     MOVE     SD-Param-Valid-Category (6) TO WS-Cat-Name (6).             
002850     MOVE     SD-Param-Valid-Team (1) TO WS-Team-Name (1).                
002860     MOVE     SD-Param-Valid-Team (2) TO WS-Team-Name (2).                
002870     MOVE     SD-Param-Valid-Team (3) TO WS-Team-Name (3).                
002880     MOVE     SD-Param-Valid-Team (4) TO WS-Team-Name (4).                
002890*                                                                         
002900 AA005-Exit.  EXIT SECTION.                                               
002910*                                                                         
002920 AA006-Zero-Category-Table   SECTION.                                     
002930*****************************************                                 
002940     MOVE     ZERO TO WS-Cat-Count (WS-Sub)                               
002950                       WS-Cat-Sum-Hrs (WS-Sub)                            
002960                       WS-Cat-Breach-Cnt (WS-Sub).                        
002970*                                                                         
002980 AA006-Exit.  EXIT SECTION.                                               
002990*                                                                         
003000 AA007-Zero-Team-Table       SECTION.                                     
003010*****************************************                                 
003020     MOVE     ZERO TO WS-Team-Count (WS-Sub)                              
003030                       WS-Team-Sum-Hrs (WS-Sub)                           
003040                       WS-Team-Sum-Sq-Hrs (WS-Sub)                        
003050                       WS-Team-Breach-Cnt (WS-Sub).                       
003060*                                                                         
003070 AA007-Exit.  EXIT SECTION.                                               
003080*                                                                         
003090 AA008-Zero-Priority-Table   SECTION.                                     
003100*****************************************                                 
003110     MOVE     ZERO TO WS-Pri-Count (WS-Sub)                               
003120                       WS-Pri-Sum-Hrs (WS-Sub)                            
003130                       WS-Pri-Breach-Cnt (WS-Sub).                        
003140*                                                                         
003150 AA008-Exit.  EXIT SECTION.                                               
003160*                                                                         
003170 AA010-Open-Eng-Input        SECTION.                                     
003180*****************************************                                 
003190     OPEN     INPUT ENGINEERED-TICKETS.                                   
003200     IF       WS-Eng-Status NOT = "00"                                    
003210              DISPLAY SD021 WS-Eng-Status                                 
003220              MOVE 16 TO RETURN-CODE                                      
003230              GOBACK.                                                     
003240*                                                                         
003250 AA010-Exit.  EXIT SECTION.                                               
003260*                                                                         
003270 AA020-Accumulate-And-Release SECTION.                                    
003280*****************************************                                 
003290     PERFORM  AA021-Read-And-Accumulate THRU AA021-Exit                   
003300              UNTIL Eng-Eof.                                              
003310*                                                                         
003320 AA020-Exit.  EXIT SECTION.                                               
003330*                                                                         
003340 AA021-Read-And-Accumulate   SECTION.                                     
003350*****************************************                                 
003360     READ     ENGINEERED-TICKETS                                          
003370              AT END                                                      
003380                       MOVE "Y" TO WS-Eng-Eof-Sw                          
003390                       GO TO AA021-Exit.                                  
003400     ADD      1 TO WS-Total-Tickets.                                      
003410     PERFORM  AA030-Accum-Category                                        
003420              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
003430     PERFORM  AA031-Accum-Team                                            
003440              VARYING WS-Team-Idx FROM 1 BY 1                             
003450              UNTIL WS-Team-Idx > 4.                                      
003460     PERFORM  AA032-Accum-Month.                                          
003470     PERFORM  AA033-Accum-Priority                                        
003480              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.        
003490     MOVE     Etk-Category TO Scs-Category.                               
003500     MOVE     Etk-Resolution-Hours TO Scs-Resolution-Hrs.                 
003510     RELEASE  SD-Cat-Sort-Record.                                         
003520*                                                                         
003530 AA021-Exit.  EXIT SECTION.                                               
003540*                                                                         
003550 AA030-Accum-Category        SECTION.                                     
003560*****************************************                                 
003570     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)                     
003580              ADD 1 TO WS-Cat-Count (WS-Cat-Idx)                          
003590              ADD Etk-Resolution-Hours TO                                 
003600                  WS-Cat-Sum-Hrs (WS-Cat-Idx)                             
003610              IF Etk-SLA-Breached = "Y"                                   
003620                 ADD 1 TO WS-Cat-Breach-Cnt (WS-Cat-Idx)                  
003630              END-IF.                                                     
003640*                                                                         
003650 AA030-Exit.  EXIT SECTION.                                               
003660*                                                                         
003670 AA031-Accum-Team            SECTION.                                     
003680*****************************************                                 
003690     IF       Etk-Assigned-Team = WS-Team-Name (WS-Team-Idx)              
003700              ADD 1 TO WS-Team-Count (WS-Team-Idx)                        
003710              ADD Etk-Resolution-Hours TO                                 
003720                  WS-Team-Sum-Hrs (WS-Team-Idx)                           
003730              COMPUTE WS-Team-Sum-Sq-Hrs (WS-Team-Idx) =                  
003740                 WS-Team-Sum-Sq-Hrs (WS-Team-Idx) +                       
003750                 (Etk-Resolution-Hours * Etk-Resolution-Hours)            
003760              IF WS-Team-Count (WS-Team-Idx) = 1                          
003770                 MOVE Etk-Resolution-Hours TO                             
003780                      WS-Team-Min-Hrs (WS-Team-Idx)                       
003790                      WS-Team-Max-Hrs (WS-Team-Idx)                       
003800              ELSE                                                        
003810                 IF Etk-Resolution-Hours <                                
003820                    WS-Team-Min-Hrs (WS-Team-Idx)                         
003830                    MOVE Etk-Resolution-Hours TO                          
003840                         WS-Team-Min-Hrs (WS-Team-Idx)                    
003850                 END-IF                                                   
003860                 IF Etk-Resolution-Hours >                                
003870                    WS-Team-Max-Hrs (WS-Team-Idx)                         
003880                    MOVE Etk-Resolution-Hours TO                          
003890                         WS-Team-Max-Hrs (WS-Team-Idx)                    
003900                 END-IF                                                   
003910              END-IF                                                      
003920              IF Etk-SLA-Breached = "Y"                                   
003930                 ADD 1 TO WS-Team-Breach-Cnt (WS-Team-Idx)                
003940              END-IF.                                                     
003950*                                                                         
003960 AA031-Exit.  EXIT SECTION.                                               
003970*                                                                         
003980 AA032-Accum-Month           SECTION.                                     
003990*****************************************                                 
004000     MOVE     "N" TO WS-Idx-Found-Sw.                                     
004010     PERFORM  AA034-Find-Month-Slot                                       
004020              VARYING WS-Mon-Idx FROM 1 BY 1                              
004030              UNTIL WS-Mon-Idx > WS-Mon-Table-Count OR Idx-Found.         
004040     IF NOT   Idx-Found                                                   
004050              ADD 1 TO WS-Mon-Table-Count                                 
004060              MOVE WS-Mon-Table-Count TO WS-Idx-Save                      
004070              MOVE Etk-Month TO WS-Mon-Name (WS-Idx-Save)                 
004080              MOVE ZERO TO WS-Mon-Count (WS-Idx-Save)                     
004090                           WS-Mon-Sum-Hrs (WS-Idx-Save)                   
004100                           WS-Mon-Breach-Cnt (WS-Idx-Save)                
004110                           WS-Mon-High-Pri-Cnt (WS-Idx-Save)              
004120     ELSE                                                                 
004130              MOVE WS-Mon-Idx TO WS-Idx-Save.                             
004140     ADD      1 TO WS-Mon-Count (WS-Idx-Save).                            
004150     ADD      Etk-Resolution-Hours TO                                     
004160              WS-Mon-Sum-Hrs (WS-Idx-Save).                               
004170     IF       Etk-SLA-Breached = "Y"                                      
004180              ADD 1 TO WS-Mon-Breach-Cnt (WS-Idx-Save).                   
004190     IF       Etk-Is-High-Priority = "Y"                                  
004200              ADD 1 TO WS-Mon-High-Pri-Cnt (WS-Idx-Save).                 
004210*                                                                         
004220 AA032-Exit.  EXIT SECTION.                                               
004230*                                                                         
004240 AA033-Accum-Priority        SECTION.                                     
004250*****************************************                                 
004260     IF       Etk-Priority = SD-Param-Pri-Name (WS-Pri-Idx)               
004270              ADD 1 TO WS-Pri-Count (WS-Pri-Idx)                          
004280              ADD Etk-Resolution-Hours TO                                 
004290                  WS-Pri-Sum-Hrs (WS-Pri-Idx)                             
004300              IF Etk-SLA-Breached = "Y"                                   
004310                 ADD 1 TO WS-Pri-Breach-Cnt (WS-Pri-Idx)                  
004320              END-IF.                                                     
004330*                                                                         
004340 AA033-Exit.  EXIT SECTION.                                               
004350*                                                                         
004360 AA034-Find-Month-Slot       SECTION.                                     
004370*****************************************                                 
004380     IF       Etk-Month = WS-Mon-Name (WS-Mon-Idx)                        
004390              MOVE "Y" TO WS-Idx-Found-Sw.                                
004400*                                                                         
004410 AA034-Exit.  EXIT SECTION.                                               
004420*                                                                         
004430 AA025-Release-Team-Record   SECTION.                                     
004440*****************************************                                 
004450     PERFORM  AA026-Read-And-Release THRU AA026-Exit                      
004460              UNTIL Eng-Eof.                                              
004470*                                                                         
004480 AA025-Exit.  EXIT SECTION.                                               
004490*                                                                         
004500 AA026-Read-And-Release      SECTION.                                     
004510*****************************************                                 
004520     READ     ENGINEERED-TICKETS                                          
004530              AT END                                                      
004540                       MOVE "Y" TO WS-Eng-Eof-Sw                          
004550                       GO TO AA026-Exit.                                  
004560     MOVE     Etk-Assigned-Team TO Sts-Team.                              
004570     MOVE     Etk-Resolution-Hours TO Sts-Resolution-Hrs.                 
004580     RELEASE  SD-Team-Sort-Record.                                        
004590*                                                                         
004600 AA026-Exit.  EXIT SECTION.                                               
004610*                                                                         
004620 AA060-Build-Category-Median SECTION.                                     
004630*****************************************                                 
004640     MOVE     ZERO TO WS-Mwt-Count.                                       
004650     MOVE     SPACES TO WS-Mwt-Current-Key.                               
004660     PERFORM  AA061-Return-Cat-Sorted THRU AA061-Exit                     
004670              UNTIL WS-Mwt-Current-Key = "*EOF*".                         
004680     IF       WS-Mwt-Count > ZERO                                         
004690              PERFORM AA063-Compute-Cat-Median.                           
004700*                                                                         
004710 AA060-Exit.  EXIT SECTION.                                               
004720*                                                                         
004730 AA061-Return-Cat-Sorted     SECTION.                                     
004740*****************************************                                 
004750     RETURN   SD-Cat-Sort-File                                            
004760              AT END                                                      
004770                       IF WS-Mwt-Count > ZERO                             
004780                          PERFORM AA063-Compute-Cat-Median                
004790                       END-IF                                             
004800                       MOVE "*EOF*" TO WS-Mwt-Current-Key                 
004810                       GO TO AA061-Exit.                                  
004820     IF       Scs-Category NOT = WS-Mwt-Current-Key AND                   
004830              WS-Mwt-Count > ZERO                                         
004840              PERFORM AA063-Compute-Cat-Median                            
004850              MOVE ZERO TO WS-Mwt-Count.                                  
004860     MOVE     Scs-Category TO WS-Mwt-Current-Key.                         
004870     ADD      1 TO WS-Mwt-Count.                                          
004880     MOVE     Scs-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).          
004890*                                                                         
004900 AA061-Exit.  EXIT SECTION.                                               
004910*                                                                         
004920 AA063-Compute-Cat-Median    SECTION.                                     
004930*****************************************                                 
004940     MOVE     "N" TO WS-Idx-Found-Sw.                                     
004950     PERFORM  AA064-Find-Cat-Slot                                         
004960              VARYING WS-Cat-Idx FROM 1 BY 1                              
004970              UNTIL WS-Cat-Idx > 6 OR Idx-Found.                          
004980     IF NOT   Idx-Found                                                   
004990              GO TO AA063-Exit.                                           
005000     MOVE     WS-Cat-Idx TO WS-Idx-Save.                                  
005010     MOVE     WS-Mwt-Entry (WS-Mwt-Count) TO                              
005020              WS-Cat-Max-Hrs (WS-Idx-Save).                               
005030     COMPUTE  WS-Sub = WS-Mwt-Count / 2.                                  
005040     COMPUTE  WS-Sub2 = WS-Sub * 2.                                       
005050     IF       WS-Mwt-Count = WS-Sub2                                      
005060              COMPUTE WS-Sub2 = WS-Sub + 1                                
005070              COMPUTE WS-Cat-Median-Hrs (WS-Idx-Save)                     
005080                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +                       
005090                 WS-Mwt-Entry (WS-Sub2)) / 2                              
005100     ELSE                                                                 
005110              ADD 1 TO WS-Sub                                             
005120              MOVE WS-Mwt-Entry (WS-Sub) TO                               
005130                   WS-Cat-Median-Hrs (WS-Idx-Save).                       
005140*                                                                         
005150 AA063-Exit.  EXIT SECTION.                                               
005160*                                                                         
005170 AA064-Find-Cat-Slot         SECTION.                                     
005180*****************************************                                 
005190     IF       WS-Mwt-Current-Key = WS-Cat-Name (WS-Cat-Idx)               
005200              MOVE "Y" TO WS-Idx-Found-Sw.                                
005210*                                                                         
005220 AA064-Exit.  EXIT SECTION.                                               
005230*                                                                         
005240 AA065-Build-Team-Median     SECTION.                                     
005250*****************************************                                 
005260     MOVE     ZERO TO WS-Mwt-Count.                                       
005270     MOVE     SPACES TO WS-Mwt-Current-Key.                               
005280     PERFORM  AA066-Return-Team-Sorted THRU AA066-Exit                    
005290              UNTIL WS-Mwt-Current-Key = "*EOF*".                         
005300     IF       WS-Mwt-Count > ZERO                                         
005310              PERFORM AA068-Compute-Team-Median.                          
005320*                                                                         
005330 AA065-Exit.  EXIT SECTION.                                               
005340*                                                                         
005350 AA066-Return-Team-Sorted    SECTION.                                     
005360*****************************************                                 
005370     RETURN   SD-Team-Sort-File                                           
005380              AT END                                                      
005390                       IF WS-Mwt-Count > ZERO                             
005400                          PERFORM AA068-Compute-Team-Median               
005410                       END-IF                                             
005420                       MOVE "*EOF*" TO WS-Mwt-Current-Key                 
005430                       GO TO AA066-Exit.                                  
005440     IF       Sts-Team NOT = WS-Mwt-Current-Key AND                       
005450              WS-Mwt-Count > ZERO                                         
005460              PERFORM AA068-Compute-Team-Median                           
005470              MOVE ZERO TO WS-Mwt-Count.                                  
005480     MOVE     Sts-Team TO WS-Mwt-Current-Key.                             
005490     ADD      1 TO WS-Mwt-Count.                                          
005500     MOVE     Sts-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).          
005510*                                                                         
005520 AA066-Exit.  EXIT SECTION.                                               
005530*                                                                         
005540 AA068-Compute-Team-Median   SECTION.                                     
005550*****************************************                                 
005560     MOVE     "N" TO WS-Idx-Found-Sw.                                     
005570     PERFORM  AA069-Find-Team-Slot                                        
005580              VARYING WS-Team-Idx FROM 1 BY 1                             
005590              UNTIL WS-Team-Idx > 4 OR Idx-Found.                         
005600     IF NOT   Idx-Found                                                   
005610              GO TO AA068-Exit.                                           
005620     MOVE     WS-Team-Idx TO WS-Idx-Save.                                 
005630     COMPUTE  WS-Sub = WS-Mwt-Count / 2.                                  
005640     COMPUTE  WS-Sub2 = WS-Sub * 2.                                       
005650     IF       WS-Mwt-Count = WS-Sub2                                      
005660              COMPUTE WS-Sub2 = WS-Sub + 1                                
005670              COMPUTE WS-Team-Median-Hrs (WS-Idx-Save)                    
005680                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +                       
005690                 WS-Mwt-Entry (WS-Sub2)) / 2                              
005700     ELSE                                                                 
005710              ADD 1 TO WS-Sub                                             
005720              MOVE WS-Mwt-Entry (WS-Sub) TO                               
005730                   WS-Team-Median-Hrs (WS-Idx-Save).                      
005740*                                                                         
005750 AA068-Exit.  EXIT SECTION.                                               
005760*                                                                         
005770 AA069-Find-Team-Slot        SECTION.                                     
005780*****************************************                                 
005790     IF       WS-Mwt-Current-Key = WS-Team-Name (WS-Team-Idx)             
005800              MOVE "Y" TO WS-Idx-Found-Sw.                                
005810*                                                                         
005820 AA069-Exit.  EXIT SECTION.                                               
005830*                                                                         
005840 AA070-Category-Breach-Summary SECTION.                                   
005850*****************************************                                 
005860     PERFORM  AA071-Compute-Category-Row                                  
005870              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
005880     PERFORM  AA072-Bubble-Sort-Category                                  
005890              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 5.                
005900     OPEN     OUTPUT CATEGORY-BREACH-SUMMARY.                             
005910     IF       WS-Cat-Status NOT = "00"                                    
005920              DISPLAY SD022 WS-Cat-Status                                 
005930              MOVE 16 TO RETURN-CODE                                      
005940              GOBACK.                                                     
005950     PERFORM  AA073-Write-Category-Row                                    
005960              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
005970     CLOSE    CATEGORY-BREACH-SUMMARY.                                    
005980*                                                                         
005990 AA070-Exit.  EXIT SECTION.                                               
006000*                                                                         
006010 AA071-Compute-Category-Row  SECTION.                                     
006020*****************************************                                 
006030     IF       WS-Cat-Count (WS-Cat-Idx) > ZERO                            
006040              COMPUTE WS-Cat-Avg-Hrs (WS-Cat-Idx) ROUNDED =               
006050                 WS-Cat-Sum-Hrs (WS-Cat-Idx) /                            
006060                 WS-Cat-Count (WS-Cat-Idx)                                
006070              COMPUTE WS-Cat-Breach-Pct (WS-Cat-Idx) ROUNDED =            
006080                 (WS-Cat-Breach-Cnt (WS-Cat-Idx) /                        
006090                 WS-Cat-Count (WS-Cat-Idx)) * 100                         
006100              COMPUTE WS-Cat-Compliant (WS-Cat-Idx) =                     
006110                 WS-Cat-Count (WS-Cat-Idx) -                              
006120                 WS-Cat-Breach-Cnt (WS-Cat-Idx)                           
006130     ELSE                                                                 
006140              MOVE ZERO TO WS-Cat-Avg-Hrs (WS-Cat-Idx)                    
006150                           WS-Cat-Breach-Pct (WS-Cat-Idx)                 
006160                           WS-Cat-Compliant (WS-Cat-Idx).                 
006170*                                                                         
006180 AA071-Exit.  EXIT SECTION.                                               
006190*                                                                         
006200 AA072-Bubble-Sort-Category  SECTION.                                     
006210*****************************************                                 
006220     PERFORM  AA074-Bubble-Pass-Category                                  
006230              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > 5.              
006240*                                                                         
006250 AA072-Exit.  EXIT SECTION.                                               
006260*                                                                         
006270 AA073-Write-Category-Row    SECTION.                                     
006280*****************************************                                 
006290     MOVE     WS-Cat-Name (WS-Cat-Idx) TO Cbs-Category.                   
006300     MOVE     WS-Cat-Count (WS-Cat-Idx) TO Cbs-Total-Tickets.             
006310     MOVE     WS-Cat-Breach-Cnt (WS-Cat-Idx) TO                           
006320              Cbs-Breached-Tickets.                                       
006330     MOVE     WS-Cat-Compliant (WS-Cat-Idx) TO                            
006340              Cbs-Compliant-Tickets.                                      
006350     MOVE     WS-Cat-Breach-Pct (WS-Cat-Idx) TO                           
006360              Cbs-Breach-Rate-Pct.                                        
006370     MOVE     WS-Cat-Avg-Hrs (WS-Cat-Idx) TO                              
006380              Cbs-Avg-Resolution-Hrs.                                     
006390     MOVE     WS-Cat-Median-Hrs (WS-Cat-Idx) TO                           
006400              Cbs-Median-Resolution-Hrs.                                  
006410     MOVE     WS-Cat-Max-Hrs (WS-Cat-Idx) TO                              
006420              Cbs-Max-Resolution-Hrs.                                     
006430     WRITE    SD-Category-Breach-Summary-Record.                          
006440*                                                                         
006450 AA073-Exit.  EXIT SECTION.                                               
006460*                                                                         
006470 AA074-Bubble-Pass-Category  SECTION.                                     
006480*****************************************                                 
006490     IF       WS-Cat-Breach-Pct (WS-Sub2) <                               
006500              WS-Cat-Breach-Pct (WS-Sub2 + 1)                             
006510              MOVE WS-Cat-Entry (WS-Sub2) TO WS-Cat-Entry (7)             
006520              MOVE WS-Cat-Entry (WS-Sub2 + 1) TO                          
006530                   WS-Cat-Entry (WS-Sub2)                                 
006540              MOVE WS-Cat-Entry (7) TO WS-Cat-Entry (WS-Sub2 + 1).        
006550*                                                                         
006560 AA074-Exit.  EXIT SECTION.                                               
006570*                                                                         
006580 AA075-Team-Resolution-Summary SECTION.                                   
006590*****************************************                                 
006600     PERFORM  AA076-Compute-Team-Row                                      
006610              VARYING WS-Team-Idx FROM 1 BY 1                             
006620              UNTIL WS-Team-Idx > 4.                                      
006630     PERFORM  AA077-Bubble-Sort-Team                                      
006640              VARYING WS-Pass-Ctr FROM 1 BY 1                             
006650              UNTIL WS-Pass-Ctr > 3.                                      
006660     OPEN     OUTPUT TEAM-RESOLUTION-SUMMARY.                             
006670     IF       WS-Team-Status NOT = "00"                                   
006680              DISPLAY SD022 WS-Team-Status                                
006690              MOVE 16 TO RETURN-CODE                                      
006700              GOBACK.                                                     
006710     MOVE     4 TO Trh-Total-Teams.                                       
006720     MOVE     WS-Total-Tickets TO Trh-Grand-Total-Tickets.                
006730     WRITE    SD-Team-Resolution-Hdr-Record.                              
006740     PERFORM  AA078-Write-Team-Row                                        
006750              VARYING WS-Team-Idx FROM 1 BY 1                             
006760              UNTIL WS-Team-Idx > 4.                                      
006770     CLOSE    TEAM-RESOLUTION-SUMMARY.                                    
006780*                                                                         
006790 AA075-Exit.  EXIT SECTION.                                               
006800*                                                                         
006810 AA076-Compute-Team-Row      SECTION.                                     
006820*****************************************                                 
006830     IF       WS-Team-Count (WS-Team-Idx) > ZERO                          
006840              COMPUTE WS-Team-Avg-Hrs (WS-Team-Idx) ROUNDED =             
006850                 WS-Team-Sum-Hrs (WS-Team-Idx) /                          
006860                 WS-Team-Count (WS-Team-Idx)                              
006870              COMPUTE WS-Team-Avg-Days (WS-Team-Idx) ROUNDED =            
006880                 WS-Team-Avg-Hrs (WS-Team-Idx) / 24                       
006890              COMPUTE WS-Team-Breach-Pct (WS-Team-Idx) ROUNDED =          
006900                 (WS-Team-Breach-Cnt (WS-Team-Idx) /                      
006910                 WS-Team-Count (WS-Team-Idx)) * 100                       
006920              PERFORM AA079-Compute-Team-Std                              
006930     ELSE                                                                 
006940              MOVE ZERO TO WS-Team-Avg-Hrs (WS-Team-Idx)                  
006950                           WS-Team-Avg-Days (WS-Team-Idx)                 
006960                           WS-Team-Breach-Pct (WS-Team-Idx)               
006970                           WS-Team-Std-Hrs (WS-Team-Idx).                 
006980*                                                                         
006990 AA076-Exit.  EXIT SECTION.                                               
007000*                                                                         
007010 AA077-Bubble-Sort-Team      SECTION.                                     
007020*****************************************                                 
007030     PERFORM  ZZ077-Bubble-Pass-Team                                      
007040              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > 3.              
007050*                                                                         
007060 AA077-Exit.  EXIT SECTION.                                               
007070*                                                                         
007080 ZZ077-Bubble-Pass-Team      SECTION.                                     
007090*****************************************                                 
007100     IF       WS-Team-Avg-Hrs (WS-Sub2) <                                 
007110              WS-Team-Avg-Hrs (WS-Sub2 + 1)                               
007120              MOVE WS-Team-Entry (WS-Sub2) TO WS-Team-Entry (5)           
007130              MOVE WS-Team-Entry (WS-Sub2 + 1) TO                         
007140                   WS-Team-Entry (WS-Sub2)                                
007150              MOVE WS-Team-Entry (5) TO                                   
007160                   WS-Team-Entry (WS-Sub2 + 1).                           
007170*                                                                         
007180 ZZ077-Exit.  EXIT SECTION.                                               
007190*                                                                         
007200 AA078-Write-Team-Row        SECTION.                                     
007210*****************************************                                 
007220     MOVE     WS-Team-Name (WS-Team-Idx) TO Trs-Assigned-Team.            
007230     MOVE     WS-Team-Count (WS-Team-Idx) TO Trs-Total-Tickets.           
007240     MOVE     WS-Team-Avg-Hrs (WS-Team-Idx) TO                            
007250              Trs-Avg-Resolution-Hrs.                                     
007260     MOVE     WS-Team-Avg-Days (WS-Team-Idx) TO                           
007270              Trs-Avg-Resolution-Days.                                    
007280     MOVE     WS-Team-Median-Hrs (WS-Team-Idx) TO                         
007290              Trs-Median-Resolution-Hrs.                                  
007300     MOVE     WS-Team-Min-Hrs (WS-Team-Idx) TO                            
007310              Trs-Min-Resolution-Hrs.                                     
007320     MOVE     WS-Team-Max-Hrs (WS-Team-Idx) TO                            
007330              Trs-Max-Resolution-Hrs.                                     
007340     MOVE     WS-Team-Std-Hrs (WS-Team-Idx) TO                            
007350              Trs-Std-Resolution-Hrs.                                     
007360     MOVE     WS-Team-Breach-Cnt (WS-Team-Idx) TO                         
007370              Trs-Breached-Tickets.                                       
007380     MOVE     WS-Team-Breach-Pct (WS-Team-Idx) TO                         
007390              Trs-Breach-Rate-Pct.                                        
007400     WRITE    SD-Team-Resolution-Summary-Record.                          
007410*                                                                         
007420 AA078-Exit.  EXIT SECTION.                                               
007430*                                                                         
007440 AA079-Compute-Team-Std      SECTION.                                     
007450*****************************************                                 
007460*    Sample std dev, ddof=1 - variance = (sum-sq - sum*sum/n)             
007470*    / (n-1), zero when only one ticket in the team.                      
007480*                                                                         
007490     IF       WS-Team-Count (WS-Team-Idx) < 2                             
007500              MOVE ZERO TO WS-Team-Std-Hrs (WS-Team-Idx)                  
007510              GO TO AA079-Exit.                                           
007520     COMPUTE  WS-Team-Std-Hrs (WS-Team-Idx) ROUNDED =                     
007530              ((WS-Team-Sum-Sq-Hrs (WS-Team-Idx) -                        
007540              ((WS-Team-Sum-Hrs (WS-Team-Idx) *                           
007550              WS-Team-Sum-Hrs (WS-Team-Idx)) /                            
007560              WS-Team-Count (WS-Team-Idx))) /                             
007570              (WS-Team-Count (WS-Team-Idx) - 1)) ** 0.5.                  
007580*                                                                         
007590 AA079-Exit.  EXIT SECTION.                                               
007600*                                                                         
007610 AA080-Monthly-Volume-Summary SECTION.                                    
007620*****************************************                                 
007630     IF       WS-Mon-Table-Count = ZERO                                   
007640              GO TO AA080-Exit.                                           
007650     PERFORM  AA081-Compute-Month-Row                                     
007660              VARYING WS-Mon-Idx FROM 1 BY 1                              
007670              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.                      
007680     PERFORM  AA082-Bubble-Sort-Month.                                    
007690     OPEN     OUTPUT MONTHLY-VOLUME-SUMMARY.                              
007700     IF       WS-Mon-Status NOT = "00"                                    
007710              DISPLAY SD022 WS-Mon-Status                                 
007720              MOVE 16 TO RETURN-CODE                                      
007730              GOBACK.                                                     
007740     PERFORM  AA083-Write-Month-Row                                       
007750              VARYING WS-Mon-Idx FROM 1 BY 1                              
007760              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.                      
007770     CLOSE    MONTHLY-VOLUME-SUMMARY.                                     
007780*                                                                         
007790 AA080-Exit.  EXIT SECTION.                                               
007800*                                                                         
007810 AA081-Compute-Month-Row     SECTION.                                     
007820*****************************************                                 
007830     COMPUTE  WS-Mon-Avg-Hrs (WS-Mon-Idx) ROUNDED =                       
007840              WS-Mon-Sum-Hrs (WS-Mon-Idx) /                               
007850              WS-Mon-Count (WS-Mon-Idx).                                  
007860     COMPUTE  WS-Mon-Breach-Pct (WS-Mon-Idx) ROUNDED =                    
007870              (WS-Mon-Breach-Cnt (WS-Mon-Idx) /                           
007880              WS-Mon-Count (WS-Mon-Idx)) * 100.                           
007890     COMPUTE  WS-Mon-High-Pri-Pct (WS-Mon-Idx) ROUNDED =                  
007900              (WS-Mon-High-Pri-Cnt (WS-Mon-Idx) /                         
007910              WS-Mon-Count (WS-Mon-Idx)) * 100.                           
007920*                                                                         
007930 AA081-Exit.  EXIT SECTION.                                               
007940*                                                                         
007950 AA082-Bubble-Sort-Month     SECTION.                                     
007960*****************************************                                 
007970     IF       WS-Mon-Table-Count < 2                                      
007980              GO TO AA082-Exit.                                           
007990     COMPUTE  WS-Sub = WS-Mon-Table-Count - 1.                            
008000     PERFORM  ZZ082-Bubble-Pass-Month                                     
008010              VARYING WS-Pass-Ctr FROM 1 BY 1                             
008020              UNTIL WS-Pass-Ctr > WS-Sub.                                 
008030*                                                                         
008040 AA082-Exit.  EXIT SECTION.                                               
008050*                                                                         
008060 AA083-Write-Month-Row       SECTION.                                     
008070*****************************************                                 
008080     MOVE     WS-Mon-Name (WS-Mon-Idx) TO Mvs-Month.                      
008090     MOVE     WS-Mon-Count (WS-Mon-Idx) TO Mvs-Tickets-Created.           
008100     MOVE     WS-Mon-Avg-Hrs (WS-Mon-Idx) TO                              
008110              Mvs-Avg-Resolution-Hrs.                                     
008120     MOVE     WS-Mon-Breach-Cnt (WS-Mon-Idx) TO                           
008130              Mvs-Breached-Tickets.                                       
008140     MOVE     WS-Mon-High-Pri-Cnt (WS-Mon-Idx) TO                         
008150              Mvs-High-Priority-Tickets.                                  
008160     MOVE     WS-Mon-Breach-Pct (WS-Mon-Idx) TO                           
008170              Mvs-Breach-Rate-Pct.                                        
008180     MOVE     WS-Mon-High-Pri-Pct (WS-Mon-Idx) TO                         
008190              Mvs-High-Priority-Pct.                                      
008200     WRITE    SD-Monthly-Volume-Summary-Record.                           
008210*                                                                         
008220 AA083-Exit.  EXIT SECTION.                                               
008230*                                                                         
008240 ZZ082-Bubble-Pass-Month     SECTION.                                     
008250*****************************************                                 
008260     PERFORM  AA084-Inner-Compare-Month                                   
008270              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > WS-Sub.         
008280*                                                                         
008290 ZZ082-Exit.  EXIT SECTION.                                               
008300*                                                                         
008310 AA084-Inner-Compare-Month   SECTION.                                     
008320*****************************************                                 
008330     IF       WS-Mon-Name (WS-Sub2) > WS-Mon-Name (WS-Sub2 + 1)           
008340              MOVE WS-Mon-Entry (WS-Sub2) TO WS-Mon-Entry (25)            
008350              MOVE WS-Mon-Entry (WS-Sub2 + 1) TO                          
008360                   WS-Mon-Entry (WS-Sub2)                                 
008370              MOVE WS-Mon-Entry (25) TO                                   
008380                   WS-Mon-Entry (WS-Sub2 + 1).                            
008390*                                                                         
008400 AA084-Exit.  EXIT SECTION.                                               
008410*                                                                         
008420 AA085-Priority-Summary      SECTION.                                     
008430*****************************************                                 
008440     PERFORM  AA086-Compute-Priority-Row                                  
008450              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.        
008460     OPEN     OUTPUT PRIORITY-SUMMARY.                                    
008470     IF       WS-Pri-Status NOT = "00"                                    
008480              DISPLAY SD022 WS-Pri-Status                                 
008490              MOVE 16 TO RETURN-CODE                                      
008500              GOBACK.                                                     
008510     PERFORM  AA087-Write-Priority-Row                                    
008520              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.        
008530     CLOSE    PRIORITY-SUMMARY.                                           
008540*                                                                         
008550 AA085-Exit.  EXIT SECTION.                                               
008560*                                                                         
008570 AA086-Compute-Priority-Row  SECTION.                                     
008580*****************************************                                 
008590     IF       WS-Pri-Count (WS-Pri-Idx) > ZERO                            
008600              COMPUTE WS-Pri-Avg-Hrs (WS-Pri-Idx) ROUNDED =               
008610                 WS-Pri-Sum-Hrs (WS-Pri-Idx) /                            
008620                 WS-Pri-Count (WS-Pri-Idx)                                
008630              COMPUTE WS-Pri-Breach-Pct (WS-Pri-Idx) ROUNDED =            
008640                 (WS-Pri-Breach-Cnt (WS-Pri-Idx) /                        
008650                 WS-Pri-Count (WS-Pri-Idx)) * 100                         
008660     ELSE                                                                 
008670              MOVE ZERO TO WS-Pri-Avg-Hrs (WS-Pri-Idx)                    
008680                           WS-Pri-Breach-Pct (WS-Pri-Idx).                
008690     IF       WS-Total-Tickets > ZERO                                     
008700              COMPUTE WS-Pri-Pct (WS-Pri-Idx) ROUNDED =                   
008710                 (WS-Pri-Count (WS-Pri-Idx) /                             
008720                 WS-Total-Tickets) * 100                                  
008730     ELSE                                                                 
008740              MOVE ZERO TO WS-Pri-Pct (WS-Pri-Idx).                       
008750*                                                                         
008760 AA086-Exit.  EXIT SECTION.                                               
008770*                                                                         
008780 AA087-Write-Priority-Row    SECTION.                                     
008790*****************************************                                 
008800     MOVE     SD-Param-Pri-Name (WS-Pri-Idx) TO Pss-Priority.             
008810     MOVE     WS-Pri-Count (WS-Pri-Idx) TO Pss-Ticket-Count.              
008820     MOVE     WS-Pri-Pct (WS-Pri-Idx) TO Pss-Percentage.                  
008830     MOVE     WS-Pri-Avg-Hrs (WS-Pri-Idx) TO                              
008840              Pss-Avg-Resolution-Hrs.                                     
008850     MOVE     SD-Param-Pri-SLA-Hours (WS-Pri-Idx) TO                      
008860              Pss-SLA-Target-Hours.                                       
008870     MOVE     WS-Pri-Breach-Cnt (WS-Pri-Idx) TO                           
008880              Pss-Breached-Tickets.                                       
008890     MOVE     WS-Pri-Breach-Pct (WS-Pri-Idx) TO                           
008900              Pss-Breach-Rate-Pct.                                        
008910     WRITE    SD-Priority-Summary-Record.                                 
008920*                                                                         
008930 AA087-Exit.  EXIT SECTION.                                               
008940*                                                                         
008950 AA090-Print-Insights        SECTION.                                     
008960*****************************************                                 
008970     DISPLAY  "SD020 EXPLORATORY-ANALYSIS - INSIGHTS".                    
008980     DISPLAY  "Highest breach category . " WS-Cat-Name (1).               
008990     DISPLAY  "Lowest breach category .. " WS-Cat-Name (6).               
009000     DISPLAY  "Slowest team ............ " WS-Team-Name (1).              
009010     DISPLAY  "Fastest team ............ " WS-Team-Name (4).              
009020     DISPLAY  "Medium priority share % . " WS-Pri-Pct (3).                
009030     DISPLAY  "Critical breach rate % .. " WS-Pri-Breach-Pct (1).         
009040     IF       WS-Mon-Table-Count > ZERO                                   
009050              PERFORM AA091-Find-Peak-Low-Month.                          
009060*                                                                         
009070 AA090-Exit.  EXIT SECTION.                                               
009080*                                                                         
009090 AA091-Find-Peak-Low-Month   SECTION.                                     
009100*****************************************                                 
009110     MOVE     1 TO WS-Idx-Save.                                           
009120     MOVE     1 TO WS-Sub2.                                               
009130     PERFORM  AA092-Scan-Month-Extremes                                   
009140              VARYING WS-Mon-Idx FROM 2 BY 1                              
009150              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.                      
009160     DISPLAY  "Peak volume month ....... "                                
009170              WS-Mon-Name (WS-Idx-Save).                                  
009180     DISPLAY  "Low volume month ........ " WS-Mon-Name (WS-Sub2).         
009190*                                                                         
009200 AA091-Exit.  EXIT SECTION.                                               
009210*                                                                         
009220 AA092-Scan-Month-Extremes   SECTION.                                     
009230*****************************************                                 
009240     IF       WS-Mon-Count (WS-Mon-Idx) >                                 
009250              WS-Mon-Count (WS-Idx-Save)                                  
009260              MOVE WS-Mon-Idx TO WS-Idx-Save.                             
009270     IF       WS-Mon-Count (WS-Mon-Idx) < WS-Mon-Count (WS-Sub2)          
009280              MOVE WS-Mon-Idx TO WS-Sub2.                                 
009290*                                                                         
009300 AA092-Exit.  EXIT SECTION.                                               
009310*                                                                         
