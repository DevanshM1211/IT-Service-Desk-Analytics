000100*****************************************************************         
000110*                                                               *         
000120*                 Service Desk      Nightly Cleaner              *        
000130*          Validates and de-dupes the raw ticket extract        *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION          DIVISION.                                        
000180*===============================                                          
000190*                                                                         
000200     PROGRAM-ID.         SD000.                                           
000210     AUTHOR.             D N Okafor.                                      
000220     INSTALLATION.       Applewood Computers - Service Desk Group.        
000230     DATE-WRITTEN.       14/03/1988.                                      
000240     DATE-COMPILED.                                                       
000250     SECURITY.           Confidential - Internal Use Only.                
000260                          Property of Applewood Computers.  Not           
000270                          for release outside the Service Desk            
000280                          Group without Manager approval.                 
000290*                                                                         
000300*    Remarks.            Nightly Cleaner for the Service Desk             
000310*                        ticket extract.  Reads the raw ticket            
000320*                        pull from the helpdesk system, drops             
000330*                        unusable rows and writes CLNTICK for             
000340*                        FEATURE-ENGINEER to read next.                   
000350*                                                                         
000360*    Called modules.     None.                                            
000370*                                                                         
000380*    Files used:                                                          
000390*                        RAWTICK.   Raw ticket extract, input.            
000400*                        CLNTICK.   Cleaned ticket file, output.          
000410*                                                                         
000420*    Error messages used.                                                 
000430*                        SD001 - SD004.                                   
000440*                                                                         
000450* Change Log:                                                             
000460* 14/03/1988 dno         Created - reads the weekly paper-log             
000470*                        transcription file, drops blank rows.            
000480* 02/09/1989 dno         Added duplicate ticket number check -            
000490*                        transcribers were keying the same call           
000500*                        twice off separate slips.                        
000510* 19/11/1991 dno     .02 Valid-team list widened to 4 entries when        
000520*                        CyberSecurity split off from Apps.               
000530* 08/06/1995 mjs     .03 Picked up maintenance - Okafor moved to          
000540*                        the Mainframe group.  No logic change.           
000550* 14/01/1998 mjs     .04 Y2K prep - Created-Date/Resolved-Date now        
000560*                        carry full century (CCYY), was YY.               
000570* 23/09/1999 mjs     .05 Y2K - re-tested century rollover on the          
000580*                        dup-ticket compare table, all OK.                
000590* 11/05/2003 mjs     .06 Helpdesk system replaced paper log feed          
000600*                        with a flat extract file - record layout         
000610*                        changed to match, see wspyemp-derived            
000620*                        copybook SDTKT01.                                
000630* 30/10/2010 kf      .07 Added missing-field drop rule - extract          
000640*                        vendor started sending short rows on             
000650*                        their maintenance weekends.                      
000660* 17/02/2016 kf      .08 Category list widened to 6 (Security,            
000670*                        Email added).                                    
000680* 19/09/2025 ri      1.00 Folded into the new nightly analytics           
000690*                        suite - Resolved-Date now range-checked          
000700*                        the same as Created-Date, plus the valid         
000710*                        priority/category/team lists moved into          
000720*                        this program rather than living further          
000730*                        down the chain.  Month/Week/Year and the         
000740*                        weekday name stay FEATURE-ENGINEER's             
000750*                        job - see sd010's change log.                    
000760* 03/12/2025 ri      1.01 Valid-value counts added to the cleaning        
000770*                        summary per Ops request - they want to           
000780*                        see which column is failing, not just how        
000790*                        many rows went missing.                          
000800*                                                                         
000810 ENVIRONMENT             DIVISION.                                        
000820*===============================                                          
000830*                                                                         
000840 CONFIGURATION           SECTION.                                         
000850 SPECIAL-NAMES.                                                           
000860     C01 IS TOP-OF-FORM.                                                  
000870*                                                                         
000880 INPUT-OUTPUT            SECTION.                                         
000890 FILE-CONTROL.                                                            
000900     SELECT RAW-TICKETS  ASSIGN TO "RAWTICK"                              
000910                          ORGANIZATION LINE SEQUENTIAL                    
000920                          FILE STATUS IS WS-Raw-Status.                   
000930     SELECT CLEANED-TICKETS ASSIGN TO "CLNTICK"                           
000940                          ORGANIZATION LINE SEQUENTIAL                    
000950                          FILE STATUS IS WS-Cln-Status.                   
000960*                                                                         
000970 DATA                    DIVISION.                                        
000980*===============================                                          
000990*                                                                         
001000 FILE                    SECTION.                                         
001010*                                                                         
001020 FD  RAW-TICKETS.                                                         
001030 COPY "sdtkt01.cob".                                                      
001040*                                                                         
001050 FD  CLEANED-TICKETS.                                                     
001060 01  CLN-Ticket-Record.                                                   
001070     03  CLN-Fields      PIC X(101).                                      
001080     03  FILLER          PIC X(01).                                       
001090*                                                                         
001100 WORKING-STORAGE         SECTION.                                         
001110*-----------------------                                                  
001120 77  Prog-Name           PIC X(16)   VALUE "SD000 (1.01)".                
001130*                                                                         
001140 01  WS-File-Status.                                                      
001150     03  WS-Raw-Status       PIC XX.                                      
001160     03  WS-Cln-Status       PIC XX.                                      
001170     03  FILLER              PIC X(01).                                   
001180*                                                                         
001190 01  WS-Switches.                                                         
001200     03  WS-Raw-Eof-Sw        PIC X       VALUE "N".                      
001210         88  Raw-Eof                      VALUE "Y".                      
001220     03  FILLER               PIC X(01).                                  
001230*                                                                         
001240 01  WS-Counters.                                                         
001250     03  WS-Initial-Rows      PIC 9(7)    COMP.                           
001260     03  WS-Final-Rows        PIC 9(7)    COMP.                           
001270     03  WS-Removed-Rows      PIC 9(7)    COMP.                           
001280     03  WS-Missing-Field-Cnt PIC 9(7)    COMP.                           
001290     03  WS-Bad-Priority-Cnt  PIC 9(7)    COMP.                           
001300     03  WS-Bad-Category-Cnt  PIC 9(7)    COMP.                           
001310     03  WS-Bad-Team-Cnt      PIC 9(7)    COMP.                           
001320     03  WS-Dup-Cnt           PIC 9(7)    COMP.                           
001330     03  WS-Dup-Table-Cnt     PIC 9(7)    COMP.                           
001340     03  WS-Sub               PIC 9(7)    COMP.                           
001350     03  WS-Removed-Pct       PIC 9(3)V99.                                
001360*    Broken into whole-percent and hundredths for a clean "NN.NN          
001370*    %" report line - DISPLAY of an unedited V99 item runs the            
001380*    two halves together with no decimal point.                           
001390     03  WS-Removed-Pct-R REDEFINES WS-Removed-Pct.                       
001400         05  WS-Removed-Pct-Whole PIC 9(3).                               
001410         05  WS-Removed-Pct-Frac  PIC 99.                                 
001420     03  FILLER               PIC X(01).                                  
001430*                                                                         
001440 01  WS-Dup-Check-Table.                                                  
001450     03  WS-Dup-Entry         OCCURS 20000 TIMES                          
001460                               INDEXED BY WS-Dup-Idx.                     
001470         05  WS-Dup-Ticket-Id PIC X(12).                                  
001480     03  FILLER               PIC X(01).                                  
001490*                                                                         
001500 01  WS-Valid-Value-Lists.                                                
001510     03  WS-Valid-Priority    OCCURS 4  PIC X(8).                         
001520     03  WS-Valid-Category    OCCURS 6  PIC X(10).                        
001530     03  WS-Valid-Team        OCCURS 4  PIC X(14).                        
001540     03  WS-Priority-Found    PIC X       VALUE "N".                      
001550     03  WS-Category-Found    PIC X       VALUE "N".                      
001560     03  WS-Team-Found        PIC X       VALUE "N".                      
001570     03  FILLER               PIC X(01).                                  
001580*                                                                         
001590 01  WS-Date-Check-Area.                                                  
001600     03  WS-Work-Bin-Date     PIC 9(8)     COMP.                          
001610     03  WS-Work-Bin-Date-R REDEFINES WS-Work-Bin-Date.                   
001620         05  WS-Work-CCYY     PIC 9(4).                                   
001630         05  WS-Work-MM       PIC 99.                                     
001640         05  WS-Work-DD       PIC 99.                                     
001650*    Second working area for the Resolved-Date half of the range          
001660*    check - Created-Date was the only one range-checked until            
001670*    the vendor extract turned up a 00/00 Resolved-Date on a              
001680*    handful of still-open tickets that should have been blank,           
001690*    not zero-filled.                                                     
001700     03  WS-Work-Bin-Date-2   PIC 9(8)     COMP.                          
001710     03  WS-Work-Bin-Date-2-R REDEFINES WS-Work-Bin-Date-2.               
001720         05  WS-Work-2-CCYY   PIC 9(4).                                   
001730         05  WS-Work-2-MM     PIC 99.                                     
001740         05  WS-Work-2-DD     PIC 99.                                     
001750     03  WS-Date-Valid-Sw     PIC X        VALUE "Y".                     
001760         88  Date-Not-Valid                VALUE "N".                     
001770     03  FILLER               PIC X(01).                                  
001780*                                                                         
001790 01  WS-Line-80              PIC X(80)   VALUE SPACES.                    
001800*                                                                         
001810 01  Error-Messages.                                                      
001820     03  SD001  PIC X(30) VALUE "SD001 Raw file will not open".           
001830     03  SD002  PIC X(30) VALUE "SD002 Cln file will not open".           
001840     03  SD003  PIC X(30) VALUE "SD003 Read error on RAWTICK".            
001850     03  SD004  PIC X(30) VALUE "SD004 Dup table overflow".               
001860     03  FILLER PIC X(01).                                                
001870*                                                                         
001880 PROCEDURE               DIVISION.                                        
001890*===============================                                          
001900*                                                                         
001910 AA000-Main                  SECTION.                                     
001920*****************************************                                 
001930     PERFORM AA005-Load-Control-Tables.                                   
001940     PERFORM AA010-Open-Files.                                            
001950     PERFORM AA020-Clean-Ticket THRU AA020-Exit                           
001960              UNTIL Raw-Eof.                                              
001970     PERFORM AA090-Cleaning-Summary.                                      
001980     CLOSE    RAW-TICKETS                                                 
001990              CLEANED-TICKETS.                                            
002000     GOBACK.                                                              
002010*                                                                         
002020 AA000-Exit.  EXIT SECTION.                                               
002030*                                                                         
002040 AA005-Load-Control-Tables   SECTION.                                     
002050*****************************************                                 
002060*    The four/six/four value lists - kept as literal MOVEs here           
002070*    rather than a VALUE-clause table, same habit as the PR1              
002080*    param load in the payroll module.                                    
002090*                                                                         
002100     MOVE "Critical" TO WS-Valid-Priority (1).                            
002110     MOVE "High"     TO WS-Valid-Priority (2).                            
002120     MOVE "Medium"   TO WS-Valid-Priority (3).                            
002130     MOVE "Low"      TO WS-Valid-Priority (4).                            
002140     MOVE "Network"  TO WS-Valid-Category (1).                            
002150     MOVE "Hardware" TO WS-Valid-Category (2).                            
002160     MOVE "Software" TO WS-Valid-Category (3).                            
002170     MOVE "Access"   TO WS-Valid-Category (4).                            
002180     MOVE "Security" TO WS-Valid-Category (5).                            
002190     MOVE "Email"    TO WS-Valid-Category (6).                            
002200     MOVE "Infrastructure" TO WS-Valid-Team (1).                          
002210     MOVE "ServiceDesk"    TO WS-Valid-Team (2).                          
002220     MOVE "CyberSecurity"  TO WS-Valid-Team (3).                          
002230     MOVE "Applications"   TO WS-Valid-Team (4).                          
002240     MOVE ZERO TO WS-Dup-Table-Cnt.                                       
002250*                                                                         
002260 AA005-Exit.  EXIT SECTION.                                               
002270*                                                                         
002280 AA010-Open-Files            SECTION.                                     
002290*****************************************                                 
002300     OPEN INPUT  RAW-TICKETS.                                             
002310     IF       WS-Raw-Status NOT = "00"                                    
002320              DISPLAY SD001 WS-Raw-Status                                 
002330              MOVE 16 TO RETURN-CODE                                      
002340              GOBACK.                                                     
002350     OPEN OUTPUT CLEANED-TICKETS.                                         
002360     IF       WS-Cln-Status NOT = "00"                                    
002370              DISPLAY SD002 WS-Cln-Status                                 
002380              MOVE 16 TO RETURN-CODE                                      
002390              GOBACK.                                                     
002400     MOVE     ZERO TO WS-Initial-Rows WS-Final-Rows                       
002410     MOVE     ZERO TO WS-Removed-Rows WS-Missing-Field-Cnt                
002420     MOVE     ZERO TO WS-Bad-Priority-Cnt WS-Bad-Category-Cnt             
002430     MOVE     ZERO TO WS-Bad-Team-Cnt WS-Dup-Cnt.                         
002440*                                                                         
002450 AA010-Exit.  EXIT SECTION.                                               
002460*                                                                         
002470 AA020-Clean-Ticket          SECTION.                                     
002480*****************************************                                 
002490     READ     RAW-TICKETS                                                 
002500              AT END                                                      
002510                       MOVE "Y" TO WS-Raw-Eof-Sw                          
002520                       GO TO AA020-Exit.                                  
002530     IF       WS-Raw-Status NOT = "00"                                    
002540              DISPLAY SD003 WS-Raw-Status                                 
002550              GO TO AA020-Exit.                                           
002560     ADD      1 TO WS-Initial-Rows.                                       
002570*                                                                         
002580     IF       Tkt-Ticket-Id = SPACES OR                                   
002590              Tkt-Created-Date = SPACES OR                                
002600              Tkt-Resolved-Date = SPACES OR                               
002610              Tkt-Priority = SPACES OR                                    
002620              Tkt-Category = SPACES OR                                    
002630              Tkt-Assigned-Team = SPACES OR                               
002640              Tkt-Cre-CCYY NOT NUMERIC OR                                 
002650              Tkt-Res-CCYY NOT NUMERIC                                    
002660              ADD 1 TO WS-Missing-Field-Cnt WS-Removed-Rows               
002670              GO TO AA020-Exit.                                           
002680*                                                                         
002690     PERFORM  AA025-Check-Date-Parseable.                                 
002700     IF       Date-Not-Valid                                              
002710              ADD 1 TO WS-Missing-Field-Cnt WS-Removed-Rows               
002720              GO TO AA020-Exit.                                           
002730*                                                                         
002740     PERFORM  AA030-Check-Duplicate.                                      
002750     IF       WS-Priority-Found = "DUP"                                   
002760              GO TO AA020-Exit.                                           
002770*                                                                         
002780     PERFORM  AA040-Check-Valid-Values.                                   
002790     IF       WS-Priority-Found = "N" OR                                  
002800              WS-Category-Found = "N" OR                                  
002810              WS-Team-Found     = "N"                                     
002820              ADD 1 TO WS-Removed-Rows                                    
002830              GO TO AA020-Exit.                                           
002840*                                                                         
002850     MOVE     SD-Ticket-Record TO CLN-Ticket-Record.                      
002860     WRITE    CLN-Ticket-Record.                                          
002870     ADD      1 TO WS-Final-Rows.                                         
002880*                                                                         
002890 AA020-Exit.  EXIT SECTION.                                               
002900*                                                                         
002910 AA025-Check-Date-Parseable  SECTION.                                     
002920*****************************************                                 
002930*    Created-Date and Resolved-Date are each kept as a redefined          
002940*    CCYYMMDD group purely to range-check month 01-12, day 01-31          
002950*    - the vendor extract has been seen to send 00 for both on a          
002960*    short record, NUMERIC alone would let that through.                  
002970*                                                                         
002980     MOVE     "Y" TO WS-Date-Valid-Sw.                                    
002990     MOVE     Tkt-Cre-MM TO WS-Work-MM.                                   
003000     MOVE     Tkt-Cre-DD TO WS-Work-DD.                                   
003010     IF       WS-Work-MM < 1 OR WS-Work-MM > 12 OR                        
003020              WS-Work-DD < 1 OR WS-Work-DD > 31                           
003030              MOVE "N" TO WS-Date-Valid-Sw.                               
003040     MOVE     Tkt-Res-MM TO WS-Work-2-MM.                                 
003050     MOVE     Tkt-Res-DD TO WS-Work-2-DD.                                 
003060     IF       WS-Work-2-MM < 1 OR WS-Work-2-MM > 12 OR                    
003070              WS-Work-2-DD < 1 OR WS-Work-2-DD > 31                       
003080              MOVE "N" TO WS-Date-Valid-Sw.                               
003090*                                                                         
003100 AA025-Exit.  EXIT SECTION.                                               
003110*                                                                         
003120 AA030-Check-Duplicate       SECTION.                                     
003130*****************************************                                 
003140*    Linear search of the dup table - small files (a night's              
003150*    tickets), no need for anything cleverer.                             
003160*                                                                         
003170     MOVE     "N" TO WS-Priority-Found.                                   
003180     PERFORM  AA031-Search-Dup-Table                                      
003190              VARYING WS-Sub FROM 1 BY 1                                  
003200              UNTIL WS-Sub > WS-Dup-Table-Cnt.                            
003210     IF       WS-Priority-Found = "DUP"                                   
003220              ADD 1 TO WS-Dup-Cnt WS-Removed-Rows                         
003230     ELSE                                                                 
003240              IF     WS-Dup-Table-Cnt < 20000                             
003250                     ADD 1 TO WS-Dup-Table-Cnt                            
003260                     MOVE Tkt-Ticket-Id                                   
003270                       TO WS-Dup-Ticket-Id (WS-Dup-Table-Cnt)             
003280              ELSE                                                        
003290                     DISPLAY SD004                                        
003300                     MOVE 16 TO RETURN-CODE                               
003310                     GOBACK.                                              
003320*                                                                         
003330 AA030-Exit.  EXIT SECTION.                                               
003340*                                                                         
003350 AA031-Search-Dup-Table      SECTION.                                     
003360*****************************************                                 
003370     IF       WS-Dup-Ticket-Id (WS-Sub) = Tkt-Ticket-Id                   
003380              MOVE "DUP" TO WS-Priority-Found.                            
003390*                                                                         
003400 AA031-Exit.  EXIT SECTION.                                               
003410*                                                                         
003420 AA040-Check-Valid-Values    SECTION.                                     
003430*****************************************                                 
003440     MOVE     "N" TO WS-Priority-Found WS-Category-Found                  
003450                      WS-Team-Found.                                      
003460     PERFORM  AA041-Match-Priority                                        
003470              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.                
003480     PERFORM  AA042-Match-Category                                        
003490              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.                
003500     PERFORM  AA043-Match-Team                                            
003510              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.                
003520     IF       WS-Priority-Found = "N"                                     
003530              ADD 1 TO WS-Bad-Priority-Cnt.                               
003540     IF       WS-Category-Found = "N"                                     
003550              ADD 1 TO WS-Bad-Category-Cnt.                               
003560     IF       WS-Team-Found = "N"                                         
003570              ADD 1 TO WS-Bad-Team-Cnt.                                   
003580*                                                                         
003590 AA040-Exit.  EXIT SECTION.                                               
003600*                                                                         
003610 AA041-Match-Priority        SECTION.                                     
003620*****************************************                                 
003630     IF       Tkt-Priority = WS-Valid-Priority (WS-Sub)                   
003640              MOVE "Y" TO WS-Priority-Found.                              
003650*                                                                         
003660 AA041-Exit.  EXIT SECTION.                                               
003670*                                                                         
003680 AA042-Match-Category        SECTION.                                     
003690*****************************************                                 
003700     IF       Tkt-Category = WS-Valid-Category (WS-Sub)                   
003710              MOVE "Y" TO WS-Category-Found.                              
003720*                                                                         
003730 AA042-Exit.  EXIT SECTION.                                               
003740*                                                                         
003750 AA043-Match-Team            SECTION.                                     
003760*****************************************                                 
003770     IF       Tkt-Assigned-Team = WS-Valid-Team (WS-Sub)                  
003780              MOVE "Y" TO WS-Team-Found.                                  
003790*                                                                         
003800 AA043-Exit.  EXIT SECTION.                                               
003810*                                                                         
003820 AA090-Cleaning-Summary      SECTION.                                     
003830*****************************************                                 
003840     IF       WS-Initial-Rows > ZERO                                      
003850              COMPUTE WS-Removed-Pct ROUNDED =                            
003860                      (WS-Removed-Rows / WS-Initial-Rows) * 100           
003870     ELSE                                                                 
003880              MOVE ZERO TO WS-Removed-Pct.                                
003890*                                                                         
003900     DISPLAY  "SD000 DATA-CLEANER - CLEANING SUMMARY".                    
003910     DISPLAY  "Initial rows read .......... " WS-Initial-Rows.            
003920     DISPLAY  "Final rows written .......... " WS-Final-Rows.             
003930     DISPLAY  "Rows removed ................ " WS-Removed-Rows            
003940              " (" WS-Removed-Pct-Whole "." WS-Removed-Pct-Frac           
003950              "%)".                                                       
003960     DISPLAY  "  Missing field .......... " WS-Missing-Field-Cnt.         
003970     DISPLAY  "  Duplicate Ticket-Id .... " WS-Dup-Cnt.                   
003980     DISPLAY  "  Invalid Priority ....... " WS-Bad-Priority-Cnt.          
003990     DISPLAY  "  Invalid Category ....... " WS-Bad-Category-Cnt.          
004000     DISPLAY  "  Invalid Team ........... " WS-Bad-Team-Cnt.              
004010*                                                                         
004020 AA090-Exit.  EXIT SECTION.                                               
004030*                                                                         
