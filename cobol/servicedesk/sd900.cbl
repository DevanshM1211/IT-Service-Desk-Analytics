000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Data Generator                 *          
000130*        Builds a deterministic RAW-TICKETS sample file        *          
000140*        for environments with no live extract feed            *          
000150*                                                               *         
000160*****************************************************************         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190*===============================                                          
000200*                                                                         
000210     PROGRAM-ID.         SD900.                                           
000220     AUTHOR.             V B Coen.                                        
000230     INSTALLATION.       Applewood Computers - Service Desk Group.        
000240     DATE-WRITTEN.       14/03/1991.                                      
000250     DATE-COMPILED.                                                       
000260     SECURITY.           Confidential - Internal Use Only.                
000270                          Property of Applewood Computers.  Not           
000280                          for release outside the Service Desk            
000290                          Group without Manager approval.                 
000300*                                                                         
000310*    Remarks.            Started life as a CALLed date-arithmetic         
000320*                        subprogram (Gregorian/Julian conversion          
000330*                        for the old leave-year routines).  Re-           
000340*                        worked into a standalone generator that          
000350*                        lays down a fixed, repeatable set of             
000360*                        sample tickets so the nightly suite can          
000370*                        be demonstrated or regression-tested             
000380*                        against a file that does not depend on           
000390*                        whatever the live helpdesk extract               
000400*                        happened to hold that day.  No random            
000410*                        numbers anywhere in this program - every         
000420*                        value is a function of the ticket's own          
000430*                        sequence number, so two runs of SD900            
000440*                        always produce byte-identical output.            
000450*                                                                         
000460*    Called modules.     None.                                            
000470*                                                                         
000480*    Files used.                                                          
000490*                        RAWTICK.   Raw ticket sample, output.            
000500*                                                                         
000510*    Error messages used.                                                 
000520*                        SD901.                                           
000530*                                                                         
000540* Change Log:                                                             
000550* 14/03/1991 vbc          Created - CALLed subprogram, Gregorian-         
000560*                        to-Julian and Julian-to-Gregorian date           
000570*                        conversion for the leave-accrual year-           
000580*                        end routines, linkage section in/out.            
000590* 19/08/1995 vbc      .02 Leap-year edge case off the Julian              
000600*                        table re-proofed after the payroll               
000610*                        close-down query.                                
000620* 14/01/1998 vbc      .03 Y2K prep - four digit year confirmed            
000630*                        through the conversion pair either side          
000640*                        of the century boundary.                         
000650* 23/09/1999 vbc      .04 Y2K - century rollover re-tested, OK.           
000660* 11/12/2025 vbc      1.00 Pulled out of the payroll CALL chain           
000670*                        and rebuilt as a standalone program for          
000680*                        the Service Desk analytics suite - same          
000690*                        two conversion routines, now driving a           
000700*                        fixed 180-row sample ticket generator            
000710*                        instead of a leave-year linkage section.         
000720* 19/01/2026 ri       1.01 Resolution-Hours spread widened to run         
000730*                        the full low/high band per priority              
000740*                        instead of clustering near the midpoint -        
000750*                        test team wanted breaches showing up in          
000760*                        the sample too.                                  
000770* 04/08/2026 ri       1.02 Lo/Hi/Range work fields put back to            
000780*                        plain COMP - this suite has never used           
000790*                        packed-decimal anywhere else.                    
000800*                                                                         
000810 ENVIRONMENT             DIVISION.                                        
000820*===============================                                          
000830*                                                                         
000840 CONFIGURATION           SECTION.                                         
000850 SPECIAL-NAMES.                                                           
000860     C01 IS TOP-OF-FORM.                                                  
000870*                                                                         
000880 INPUT-OUTPUT            SECTION.                                         
000890 FILE-CONTROL.                                                            
000900     SELECT RAW-TICKETS ASSIGN TO "RAWTICK"                               
000910                          ORGANIZATION LINE SEQUENTIAL                    
000920                          FILE STATUS IS WS-Raw-Status.                   
000930*                                                                         
000940 DATA                    DIVISION.                                        
000950*===============================                                          
000960*                                                                         
000970 FILE                    SECTION.                                         
000980*                                                                         
000990 FD  RAW-TICKETS.                                                         
001000 COPY "sdtkt01.cob".                                                      
001010*                                                                         
001020 WORKING-STORAGE         SECTION.                                         
001030*-----------------------                                                  
001040 77  Prog-Name           PIC X(16)   VALUE "SD900 (1.02)".                
001050*                                                                         
001060 COPY "sdparam.cob".                                                      
001070 COPY "sdfiles.cob".                                                      
001080*                                                                         
001090 01  WS-File-Status.                                                      
001100     03  WS-Raw-Status       PIC XX.                                      
001110     03  FILLER               PIC X(02).                                  
001120*                                                                         
001130*    Fixed generation window - 1st April through 31st July 2025,          
001140*    122 calendar days, cycled by ticket sequence number so the           
001150*    spread lands evenly across the whole window every run.               
001160 01  WS-Generate-Controls.                                                
001170     03  WS-Ticket-Count      PIC 9(3)    COMP VALUE 180.                 
001180     03  WS-Window-Days       PIC 9(3)    COMP VALUE 122.                 
001190     03  WS-Ticket-Idx        PIC 9(3)    COMP.                           
001200     03  WS-Zero-Based        PIC 9(5)    COMP.                           
001210     03  FILLER                PIC X(01).                                 
001220*                                                                         
001230*    General-purpose remainder routine - no MOD intrinsic allowed         
001240*    here, so every cyclic pick (priority/category/team/day/hour/         
001250*    minute/second/step) loads this pair and calls ZZ099.                 
001260 01  WS-Mod-Calc.                                                         
001270     03  WS-Mod-Dividend       PIC 9(9)    COMP.                          
001280     03  WS-Mod-Divisor        PIC 9(5)    COMP.                          
001290     03  WS-Mod-Quotient       PIC 9(9)    COMP.                          
001300     03  WS-Mod-Result         PIC 9(5)    COMP.                          
001310     03  FILLER                PIC X(01).                                 
001320*                                                                         
001330 01  WS-Pick-Subscripts.                                                  
001340     03  WS-Pri-Idx            PIC 9       COMP.                          
001350     03  WS-Cat-Idx             PIC 9      COMP.                          
001360     03  WS-Team-Idx            PIC 9      COMP.                          
001370     03  FILLER                 PIC X(01).                                
001380*                                                                         
001390*    Current priority's Resolution-Hours band, carried from the           
001400*    pick paragraph into the Resolution-Hours build paragraph.            
001410 01  WS-Cur-Res-Band.                                                     
001420     03  WS-Cur-Res-Lo          PIC 9(3)V99 COMP.                         
001430     03  WS-Cur-Res-Hi          PIC 9(3)V99 COMP.                         
001440     03  WS-Res-Range           PIC 9(3)V99 COMP.                         
001450     03  WS-Step-Idx            PIC 9(2)    COMP.                         
001460     03  FILLER                 PIC X(01).                                
001470*                                                                         
001480*    Ticket-Id built as a group, not STRING'd - "TICKET-" literal         
001490*    plus a zero padded 5 digit sequence, overlaid onto the 12            
001500*    byte field Tkt-Ticket-Id expects.                                    
001510 01  WS-Ticket-Id-Work.                                                   
001520     03  WS-Tkt-Prefix          PIC X(7)    VALUE "TICKET-".              
001530     03  WS-Tkt-Seq-Display     PIC 9(5).                                 
001540     03  WS-Ticket-Id-Str REDEFINES WS-Ticket-Id-Work PIC X(12).          
001550*                                                                         
001560*    Created-Date/Resolved-Date are built up component by                 
001570*    component here, same shape as sd000/sd010/sd040/sd050 use            
001580*    for the live dates, then overlaid as an X(19) string for             
001590*    the one MOVE onto the FD field.                                      
001600 01  WS-Created-Date-Work.                                                
001610     03  WS-Cre-CCYY            PIC 9(4).                                 
001620     03  WS-Cre-Sep1            PIC X       VALUE "-".                    
001630     03  WS-Cre-MM              PIC 99.                                   
001640     03  WS-Cre-Sep2            PIC X       VALUE "-".                    
001650     03  WS-Cre-DD              PIC 99.                                   
001660     03  WS-Cre-Sep3            PIC X       VALUE " ".                    
001670     03  WS-Cre-HH              PIC 99.                                   
001680     03  WS-Cre-Sep4            PIC X       VALUE ":".                    
001690     03  WS-Cre-MI              PIC 99.                                   
001700     03  WS-Cre-Sep5            PIC X       VALUE ":".                    
001710     03  WS-Cre-SS              PIC 99.                                   
001720     03  WS-Created-Date-R REDEFINES WS-Created-Date-Work                 
001730                             PIC X(19).                                   
001740*                                                                         
001750 01  WS-Resolved-Date-Work.                                               
001760     03  WS-Res-CCYY            PIC 9(4).                                 
001770     03  WS-Res-Sep1            PIC X       VALUE "-".                    
001780     03  WS-Res-MM              PIC 99.                                   
001790     03  WS-Res-Sep2            PIC X       VALUE "-".                    
001800     03  WS-Res-DD              PIC 99.                                   
001810     03  WS-Res-Sep3            PIC X       VALUE " ".                    
001820     03  WS-Res-HH              PIC 99.                                   
001830     03  WS-Res-Sep4            PIC X       VALUE ":".                    
001840     03  WS-Res-MI              PIC 99.                                   
001850     03  WS-Res-Sep5            PIC X       VALUE ":".                    
001860     03  WS-Res-SS              PIC 99.                                   
001870     03  WS-Resolved-Date-R REDEFINES WS-Resolved-Date-Work               
001880                             PIC X(19).                                   
001890*                                                                         
001900*    Same Fliegel & Van Flandern forward and Richards inverse             
001910*    Julian Day Number pair as sd040 ZZ090/ZZ095 and sd050                
001920*    ZZ090 - proved out there, just repointed at the generator's          
001930*    own window start and the per-ticket created/resolved dates.          
001940 01  WS-Julian-Calc.                                                      
001950     03  WS-Jc-A               PIC 9(3)     COMP.                         
001960     03  WS-Jc-Y               PIC 9(7)     COMP.                         
001970     03  WS-Jc-M               PIC 9(3)     COMP.                         
001980     03  WS-Jc-Jdn             PIC 9(8)     COMP.                         
001990     03  FILLER                PIC X(01).                                 
002000*                                                                         
002010 01  WS-Greg-Calc.                                                        
002020     03  WS-Gc-A               PIC 9(8)     COMP.                         
002030     03  WS-Gc-B               PIC 9(5)     COMP.                         
002040     03  WS-Gc-C               PIC 9(8)     COMP.                         
002050     03  WS-Gc-D               PIC 9(5)     COMP.                         
002060     03  WS-Gc-E               PIC 9(8)     COMP.                         
002070     03  WS-Gc-M               PIC 9(3)     COMP.                         
002080     03  WS-Gc-Year            PIC 9(4)     COMP.                         
002090     03  WS-Gc-Month           PIC 9(2)     COMP.                         
002100     03  WS-Gc-Day             PIC 9(2)     COMP.                         
002110     03  FILLER                PIC X(01).                                 
002120*                                                                         
002130 01  WS-Conv-Jdn               PIC 9(8)     COMP.                         
002140*                                                                         
002150 01  WS-Window-Base-Jdn        PIC 9(8)     COMP.                         
002160*                                                                         
002170*    Created/Resolved day/time arithmetic - seconds-of-day plus           
002180*    a signed carry of whole days, same seconds-since-midnight            
002190*    idea sd050 AA040 uses to measure ticket age, run here in             
002200*    reverse to advance a date rather than measure one.                   
002210 01  WS-Age-Roll-Calc.                                                    
002220     03  WS-Created-Jdn         PIC 9(8)    COMP.                         
002230     03  WS-Created-Sec-Of-Day  PIC 9(5)    COMP.                         
002240     03  WS-Res-Seconds         PIC 9(7)    COMP.                         
002250     03  WS-Total-Seconds       PIC 9(9)    COMP.                         
002260     03  WS-Carry-Days          PIC 9(5)    COMP.                         
002270     03  WS-Resolved-Jdn        PIC 9(8)    COMP.                         
002280     03  WS-Resolved-Sec-Of-Day PIC 9(5)    COMP.                         
002290     03  WS-Remainder-Sec       PIC 9(5)    COMP.                         
002300     03  FILLER                 PIC X(01).                                
002310*                                                                         
002320 01  WS-Report-Counters.                                                  
002330     03  WS-Rows-Written        PIC 9(5)    COMP.                         
002340     03  WS-Breach-Count        PIC 9(5)    COMP.                         
002350     03  FILLER                 PIC X(01).                                
002360*                                                                         
002370 01  Error-Messages.                                                      
002380     03  SD901  PIC X(30) VALUE "SD901 Raw file will not open".           
002390     03  FILLER PIC X(01).                                                
002400*                                                                         
002410 PROCEDURE               DIVISION.                                        
002420*===============================                                          
002430*                                                                         
002440 AA000-Main                  SECTION.                                     
002450*****************************************                                 
002460     DISPLAY  "SD900 DATA-GENERATOR - building "                          
002470              SD-Raw-Tickets-Name.                                        
002480     PERFORM  AA005-Compute-Window-Base.                                  
002490     PERFORM  AA010-Open-Files.                                           
002500     PERFORM  AA020-Generate-Ticket                                       
002510              VARYING WS-Ticket-Idx FROM 1 BY 1                           
002520              UNTIL WS-Ticket-Idx > WS-Ticket-Count.                      
002530     PERFORM  AA090-Print-Generation-Report.                              
002540     CLOSE    RAW-TICKETS.                                                
002550     STOP     RUN.                                                        
002560*                                                                         
002570 AA000-Exit.  EXIT SECTION.                                               
002580*                                                                         
002590 AA005-Compute-Window-Base     SECTION.                                   
002600*****************************************                                 
002610*    1st April 2025 00:00:00 - fixed window start, not tied to            
002620*    the control-param reference date (that one is the extract            
002630*    cut-off, a different thing entirely).                                
002640     MOVE     2025 TO WS-Jc-Y.                                            
002650     MOVE     4    TO WS-Cre-MM.                                          
002660     COMPUTE  WS-Jc-A = (14 - 4) / 12.                                    
002670     COMPUTE  WS-Jc-Y = 2025 + 4800 - WS-Jc-A.                            
002680     COMPUTE  WS-Jc-M = 4 + (12 * WS-Jc-A) - 3.                           
002690     COMPUTE  WS-Jc-Jdn = 1 +                                             
002700              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +               
002710              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)           
002720              - 32045.                                                    
002730     MOVE     WS-Jc-Jdn TO WS-Window-Base-Jdn.                            
002740*                                                                         
002750 AA005-Exit.  EXIT SECTION.                                               
002760*                                                                         
002770 AA010-Open-Files              SECTION.                                   
002780*****************************************                                 
002790     OPEN     OUTPUT RAW-TICKETS.                                         
002800     IF       WS-Raw-Status NOT = "00"                                    
002810              DISPLAY SD901                                               
002820              STOP RUN.                                                   
002830*                                                                         
002840 AA010-Exit.  EXIT SECTION.                                               
002850*                                                                         
002860 AA020-Generate-Ticket          SECTION.                                  
002870*****************************************                                 
002880     COMPUTE  WS-Zero-Based = WS-Ticket-Idx - 1.                          
002890     PERFORM  AA030-Build-Ticket-Id.                                      
002900     PERFORM  AA040-Pick-Priority.                                        
002910     PERFORM  AA050-Pick-Category.                                        
002920     PERFORM  AA060-Pick-Team.                                            
002930     PERFORM  AA070-Build-Created-Date.                                   
002940     PERFORM  AA080-Build-Resolution.                                     
002950     PERFORM  AA085-Build-Resolved-Date.                                  
002960     PERFORM  AA095-Write-Ticket.                                         
002970*                                                                         
002980 AA020-Exit.  EXIT SECTION.                                               
002990*                                                                         
003000 AA030-Build-Ticket-Id           SECTION.                                 
003010*****************************************                                 
003020     MOVE     WS-Ticket-Idx TO WS-Tkt-Seq-Display.                        
003030     MOVE     WS-Ticket-Id-Str TO Tkt-Ticket-Id.                          
003040*                                                                         
003050 AA030-Exit.  EXIT SECTION.                                               
003060*                                                                         
003070 AA040-Pick-Priority             SECTION.                                 
003080*****************************************                                 
003090*    Cycles Critical/High/Medium/Low straight off the control             
003100*    table - ticket 1 is Critical, ticket 2 High, and so on,              
003110*    wrapping every 4th row.                                              
003120     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003130     MOVE     4             TO WS-Mod-Divisor.                            
003140     PERFORM  ZZ099-Compute-Mod.                                          
003150     COMPUTE  WS-Pri-Idx = WS-Mod-Result + 1.                             
003160     MOVE     SD-Param-Pri-Name (WS-Pri-Idx)      TO Tkt-Priority.        
003170     MOVE     SD-Param-Pri-SLA-Hours (WS-Pri-Idx) TO                      
003180              Tkt-SLA-Target-Hours.                                       
003190     MOVE     SD-Param-Pri-Res-Lo (WS-Pri-Idx) TO WS-Cur-Res-Lo.          
003200     MOVE     SD-Param-Pri-Res-Hi (WS-Pri-Idx) TO WS-Cur-Res-Hi.          
003210*                                                                         
003220 AA040-Exit.  EXIT SECTION.                                               
003230*                                                                         
003240 AA050-Pick-Category             SECTION.                                 
003250*****************************************                                 
003260     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003270     MOVE     6             TO WS-Mod-Divisor.                            
003280     PERFORM  ZZ099-Compute-Mod.                                          
003290     COMPUTE  WS-Cat-Idx = WS-Mod-Result + 1.                             
003300     MOVE     SD-Param-Valid-Category (WS-Cat-Idx) TO                     
003310              Tkt-Category.                                               
003320*                                                                         
003330 AA050-Exit.  EXIT SECTION.                                               
003340*                                                                         
003350 AA060-Pick-Team                 SECTION.                                 
003360*****************************************                                 
003370     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003380     MOVE     4             TO WS-Mod-Divisor.                            
003390     PERFORM  ZZ099-Compute-Mod.                                          
003400     COMPUTE  WS-Team-Idx = WS-Mod-Result + 1.                            
003410     MOVE     SD-Param-Valid-Team (WS-Team-Idx) TO                        
003420              Tkt-Assigned-Team.                                          
003430*                                                                         
003440 AA060-Exit.  EXIT SECTION.                                               
003450*                                                                         
003460 AA070-Build-Created-Date        SECTION.                                 
003470*****************************************                                 
003480*    Day offset cycles across the full 122 day window; hour               
003490*    cycles 0-23 straight off the sequence number, minute and             
003500*    second are cycled with odd step sizes (13, 29) purely so             
003510*    the clock reading does not line up with the hour reading -           
003520*    none of this is random, every figure is a fixed function             
003530*    of WS-Ticket-Idx so two runs always match byte for byte.             
003540     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003550     MOVE     WS-Window-Days TO WS-Mod-Divisor.                           
003560     PERFORM  ZZ099-Compute-Mod.                                          
003570     COMPUTE  WS-Created-Jdn = WS-Window-Base-Jdn + WS-Mod-Result.        
003580*                                                                         
003590     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003600     MOVE     24            TO WS-Mod-Divisor.                            
003610     PERFORM  ZZ099-Compute-Mod.                                          
003620     MOVE     WS-Mod-Result TO WS-Cre-HH.                                 
003630*                                                                         
003640     COMPUTE  WS-Mod-Dividend = WS-Zero-Based * 13.                       
003650     MOVE     60 TO WS-Mod-Divisor.                                       
003660     PERFORM  ZZ099-Compute-Mod.                                          
003670     MOVE     WS-Mod-Result TO WS-Cre-MI.                                 
003680*                                                                         
003690     COMPUTE  WS-Mod-Dividend = WS-Zero-Based * 29.                       
003700     MOVE     60 TO WS-Mod-Divisor.                                       
003710     PERFORM  ZZ099-Compute-Mod.                                          
003720     MOVE     WS-Mod-Result TO WS-Cre-SS.                                 
003730*                                                                         
003740     COMPUTE  WS-Created-Sec-Of-Day =                                     
003750              (WS-Cre-HH * 3600) + (WS-Cre-MI * 60) + WS-Cre-SS.          
003760     MOVE     WS-Created-Jdn TO WS-Conv-Jdn.                              
003770     PERFORM  ZZ095-Date-From-Jdn.                                        
003780     MOVE     WS-Gc-Year  TO WS-Cre-CCYY.                                 
003790     MOVE     WS-Gc-Month TO WS-Cre-MM.                                   
003800     MOVE     WS-Gc-Day   TO WS-Cre-DD.                                   
003810     MOVE     WS-Created-Date-R TO Tkt-Created-Date.                      
003820*                                                                         
003830 AA070-Exit.  EXIT SECTION.                                               
003840*                                                                         
003850 AA080-Build-Resolution          SECTION.                                 
003860*****************************************                                 
003870*    Steps Resolution-Hours across the full low/high band for             
003880*    the ticket's priority in 11 even steps (0 through 10 out of          
003890*    10), so the sample carries rows both inside and outside the          
003900*    SLA target instead of bunching near the midpoint.                    
003910     MOVE     WS-Zero-Based TO WS-Mod-Dividend.                           
003920     MOVE     11            TO WS-Mod-Divisor.                            
003930     PERFORM  ZZ099-Compute-Mod.                                          
003940     MOVE     WS-Mod-Result TO WS-Step-Idx.                               
003950     COMPUTE  WS-Res-Range = WS-Cur-Res-Hi - WS-Cur-Res-Lo.               
003960     COMPUTE  Tkt-Resolution-Hours ROUNDED =                              
003970              WS-Cur-Res-Lo +                                             
003980              ((WS-Res-Range * WS-Step-Idx) / 10).                        
003990     IF       Tkt-Resolution-Hours > Tkt-SLA-Target-Hours                 
004000              MOVE "Y" TO Tkt-SLA-Breached                                
004010              ADD  1 TO WS-Breach-Count                                   
004020     ELSE                                                                 
004030              MOVE "N" TO Tkt-SLA-Breached.                               
004040*                                                                         
004050 AA080-Exit.  EXIT SECTION.                                               
004060*                                                                         
004070 AA085-Build-Resolved-Date       SECTION.                                 
004080*****************************************                                 
004090*    Resolution-Hours is whole hours plus hundredths - at two             
004100*    decimal places every value converts to a whole number of             
004110*    seconds (each 0.01 hour is exactly 36 seconds), so the               
004120*    seconds figure below is always exact, no truncation risk.            
004130     COMPUTE  WS-Res-Seconds = Tkt-Resolution-Hours * 3600.               
004140     COMPUTE  WS-Total-Seconds =                                          
004150              WS-Created-Sec-Of-Day + WS-Res-Seconds.                     
004160     MOVE     WS-Total-Seconds TO WS-Mod-Dividend.                        
004170     MOVE     86400            TO WS-Mod-Divisor.                         
004180     PERFORM  ZZ099-Compute-Mod.                                          
004190     MOVE     WS-Mod-Quotient  TO WS-Carry-Days.                          
004200     MOVE     WS-Mod-Result    TO WS-Resolved-Sec-Of-Day.                 
004210     COMPUTE  WS-Resolved-Jdn = WS-Created-Jdn + WS-Carry-Days.           
004220*                                                                         
004230     MOVE     WS-Resolved-Sec-Of-Day TO WS-Mod-Dividend.                  
004240     MOVE     3600                   TO WS-Mod-Divisor.                   
004250     PERFORM  ZZ099-Compute-Mod.                                          
004260     MOVE     WS-Mod-Quotient TO WS-Res-HH.                               
004270     MOVE     WS-Mod-Result   TO WS-Remainder-Sec.                        
004280     MOVE     WS-Remainder-Sec TO WS-Mod-Dividend.                        
004290     MOVE     60               TO WS-Mod-Divisor.                         
004300     PERFORM  ZZ099-Compute-Mod.                                          
004310     MOVE     WS-Mod-Quotient TO WS-Res-MI.                               
004320     MOVE     WS-Mod-Result   TO WS-Res-SS.                               
004330*                                                                         
004340     MOVE     WS-Resolved-Jdn TO WS-Conv-Jdn.                             
004350     PERFORM  ZZ095-Date-From-Jdn.                                        
004360     MOVE     WS-Gc-Year  TO WS-Res-CCYY.                                 
004370     MOVE     WS-Gc-Month TO WS-Res-MM.                                   
004380     MOVE     WS-Gc-Day   TO WS-Res-DD.                                   
004390     MOVE     WS-Resolved-Date-R TO Tkt-Resolved-Date.                    
004400*                                                                         
004410 AA085-Exit.  EXIT SECTION.                                               
004420*                                                                         
004430 ZZ095-Date-From-Jdn             SECTION.                                 
004440*****************************************                                 
004450*    Richards' inverse of the Julian formula - takes WS-Conv-Jdn,         
004460*    hands back WS-Gc-Year/Month/Day.  Same formula sd040 ZZ095           
004470*    and sd050 carry, not re-derived in comments a third time.            
004480     COMPUTE  WS-Gc-A = WS-Conv-Jdn + 32044.                              
004490     COMPUTE  WS-Gc-B = ((4 * WS-Gc-A) + 3) / 146097.                     
004500     COMPUTE  WS-Gc-C = WS-Gc-A - ((146097 * WS-Gc-B) / 4).               
004510     COMPUTE  WS-Gc-D = ((4 * WS-Gc-C) + 3) / 1461.                       
004520     COMPUTE  WS-Gc-E = WS-Gc-C - ((1461 * WS-Gc-D) / 4).                 
004530     COMPUTE  WS-Gc-M = ((5 * WS-Gc-E) + 2) / 153.                        
004540     COMPUTE  WS-Gc-Day = WS-Gc-E - (((153 * WS-Gc-M) + 2) / 5)           
004550              + 1.                                                        
004560     COMPUTE  WS-Gc-Month = WS-Gc-M + 3 - (12 * (WS-Gc-M / 10)).          
004570     COMPUTE  WS-Gc-Year = (100 * WS-Gc-B) + WS-Gc-D - 4800 +             
004580              (WS-Gc-M / 10).                                             
004590*                                                                         
004600 ZZ095-Exit.  EXIT SECTION.                                               
004610*                                                                         
004620 ZZ099-Compute-Mod               SECTION.                                 
004630*****************************************                                 
004640*    House remainder routine - COBOL integer COMPUTE truncates,           
004650*    so Dividend - (Quotient * Divisor) is the remainder, same            
004660*    trick every MOD-shaped pick in this program leans on.                
004670     COMPUTE  WS-Mod-Quotient = WS-Mod-Dividend / WS-Mod-Divisor.         
004680     COMPUTE  WS-Mod-Result = WS-Mod-Dividend -                           
004690              (WS-Mod-Quotient * WS-Mod-Divisor).                         
004700*                                                                         
004710 ZZ099-Exit.  EXIT SECTION.                                               
004720*                                                                         
004730 AA095-Write-Ticket              SECTION.                                 
004740*****************************************                                 
004750     WRITE    SD-Ticket-Record.                                           
004760     ADD      1 TO WS-Rows-Written.                                       
004770*                                                                         
004780 AA095-Exit.  EXIT SECTION.                                               
004790*                                                                         
004800 AA090-Print-Generation-Report   SECTION.                                 
004810*****************************************                                 
004820     DISPLAY  "SD900 DATA-GENERATOR - GENERATION REPORT".                 
004830     DISPLAY  "Tickets written ......... " WS-Rows-Written.               
004840     DISPLAY  "Window ................. " "2025-04-01 to 2025-0"          
004850              "8-01 (exclusive)".                                         
004860     DISPLAY  "SLA breaches seeded ..... " WS-Breach-Count.               
004870*                                                                         
004880 AA090-Exit.  EXIT SECTION.                                               
004890*                                                                         
