000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Root Cause Analyzer             *         
000130*        Builds the signature table Ops use to spot repeat      *         
000140*        incidents, then ranks them and rolls up escalations    *         
000150*                                                               *         
000160*****************************************************************         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190*===============================                                          
000200*                                                                         
000210     PROGRAM-ID.         SD030.                                           
000220     AUTHOR.              V B Coen.                                       
000230     INSTALLATION.       Applewood Computers - Service Desk Group.        
000240     DATE-WRITTEN.       12/09/1989.                                      
000250     DATE-COMPILED.                                                       
000260     SECURITY.           Confidential - Internal Use Only.                
000270                          Property of Applewood Computers.  Not           
000280                          for release outside the Service Desk            
000290                          Group without Manager approval.                 
000300*                                                                         
000310*    Remarks.            Builds an Issue-Signature (Category,             
000320*                        Priority, Assigned-Team) per ticket,             
000330*                        counts how often each signature repeats,         
000340*                        and rolls the counts up by category and          
000350*                        by team for the weekly Ops review.               
000360*                                                                         
000370*    Called modules.     None.                                            
000380*                                                                         
000390*    Files used:                                                          
000400*                        ENGTICK.   Engineered ticket file, in.           
000410*                        RPTSUM.    Repeat-incident summary, out.         
000420*                        RISUM.     Recurring-issue summary, out.         
000430*                        TESUM.     Team-escalation summary, out.         
000440*                                                                         
000450* Change Log:                                                             
000460* 12/09/1989 vbc         Created - category roll-up only, off the         
000470*                        old paper shift log repeat-call tally.           
000480* 04/02/1991 vbc         Signature table added, Category/Priority/        
000490*                        Team combined - catches repeats the old          
000500*                        category-only tally missed.                      
000510* 17/07/1994 vbc     .02 Team-escalation roll-up added.                   
000520* 21/05/1996 mjs     .03 Picked up maintenance from Coen.                 
000530* 14/01/1998 mjs     .04 Y2K prep - no date fields touched here,          
000540*                        logged for the audit trail only.                 
000550* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.            
000560* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,             
000570*                        see sd000 .06 for the matching change.           
000580* 11/03/2017 kf      .07 Category list widened to 6, team list            
000590*                        to 4 - signature table resized to match.         
000600* 20/09/2025 ri      1.00 Folded into the nightly analytics               
000610*                        suite.  Dense rank added for the top 15          
000620*                        recurring-issue listing.                         
000630* 08/01/2026 ri      1.01 Escalation-Flag now also fires on               
000640*                        Priority Critical, not SLA-Breached              
000650*                        alone - matches the new Ops definition.          
000660*                                                                         
000670 ENVIRONMENT             DIVISION.                                        
000680*===============================                                          
000690*                                                                         
000700 CONFIGURATION           SECTION.                                         
000710 SPECIAL-NAMES.                                                           
000720     C01 IS TOP-OF-FORM.                                                  
000730*                                                                         
000740 INPUT-OUTPUT            SECTION.                                         
000750 FILE-CONTROL.                                                            
000760     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"                        
000770                          ORGANIZATION LINE SEQUENTIAL                    
000780                          FILE STATUS IS WS-Eng-Status.                   
000790     SELECT REPEAT-INCIDENT-SUMMARY ASSIGN TO "RPTSUM"                    
000800                          ORGANIZATION LINE SEQUENTIAL                    
000810                          FILE STATUS IS WS-Rpi-Status.                   
000820     SELECT RECURRING-ISSUE-SUMMARY ASSIGN TO "RISUM"                     
000830                          ORGANIZATION LINE SEQUENTIAL                    
000840                          FILE STATUS IS WS-Ris-Status.                   
000850     SELECT TEAM-ESCALATION-SUMMARY ASSIGN TO "TESUM"                     
000860                          ORGANIZATION LINE SEQUENTIAL                    
000870                          FILE STATUS IS WS-Tes-Status.                   
000880*                                                                         
000890 DATA                    DIVISION.                                        
000900*===============================                                          
000910*                                                                         
000920 FILE                    SECTION.                                         
000930*                                                                         
000940 FD  ENGINEERED-TICKETS.                                                  
000950 COPY "sdtkt02.cob".                                                      
000960*                                                                         
000970 FD  REPEAT-INCIDENT-SUMMARY.                                             
000980 COPY "sdsum08.cob".                                                      
000990*                                                                         
001000 FD  RECURRING-ISSUE-SUMMARY.                                             
001010 COPY "sdsum07.cob".                                                      
001020*                                                                         
001030 FD  TEAM-ESCALATION-SUMMARY.                                             
001040 COPY "sdsum06.cob".                                                      
001050*                                                                         
001060 WORKING-STORAGE         SECTION.                                         
001070*-----------------------                                                  
001080 77  Prog-Name           PIC X(16)   VALUE "SD030 (1.01)".                
001090*                                                                         
001100     COPY "sdparam.cob".                                                  
001110*                                                                         
001120 01  WS-File-Status.                                                      
001130     03  WS-Eng-Status       PIC XX.                                      
001140     03  WS-Rpi-Status       PIC XX.                                      
001150     03  WS-Ris-Status       PIC XX.                                      
001160     03  WS-Tes-Status       PIC XX.                                      
001170     03  FILLER              PIC X(02).                                   
001180*                                                                         
001190 01  WS-Switches.                                                         
001200     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".                      
001210         88  Eng-Eof                      VALUE "Y".                      
001220     03  WS-Idx-Found-Sw       PIC X      VALUE "N".                      
001230         88  Idx-Found                    VALUE "Y".                      
001240     03  FILLER               PIC X(01).                                  
001250*                                                                         
001260 01  WS-Grand-Totals.                                                     
001270     03  WS-Total-Tickets     PIC 9(7)    COMP.                           
001280     03  WS-Total-Escalations PIC 9(7)    COMP.                           
001290     03  WS-Sig-Table-Count   PIC 9(4)    COMP.                           
001300     03  WS-Sub                PIC 9(4)   COMP.                           
001310     03  WS-Sub2               PIC 9(4)   COMP.                           
001320     03  WS-Pass-Ctr           PIC 9(4)   COMP.                           
001330     03  WS-Rec-Count          PIC 9(4)   COMP.                           
001340     03  WS-Rank-Ctr           PIC 9(3)   COMP.                           
001350     03  WS-Last-Count         PIC 9(7)   COMP.                           
001360     03  FILLER                PIC X(01).                                 
001370*                                                                         
001380*    One slot per Category/Priority/Team combination that has             
001390*    actually turned up on a ticket - 6 categories by 4                   
001400*    priorities by 4 teams is 96 possible, slot 97 is the                 
001410*    bubble-sort swap space, never written to output.                     
001420 01  WS-Signature-Table.                                                  
001430     03  WS-Sig-Entry OCCURS 97 INDEXED BY WS-Sig-Idx.                    
001440         05  WS-Sig-Key          PIC X(36).                               
001450         05  WS-Sig-Category     PIC X(10).                               
001460         05  WS-Sig-Priority     PIC X(08).                               
001470         05  WS-Sig-Team         PIC X(14).                               
001480         05  WS-Sig-Incident-Cnt PIC 9(5)    COMP.                        
001490         05  WS-Sig-Breach-Cnt   PIC 9(5)    COMP.                        
001500         05  WS-Sig-Breach-Pct   PIC 9(3)V99.                             
001510         05  WS-Sig-Rank         PIC 9(3)    COMP.                        
001520     03  FILLER                  PIC X(01).                               
001530*                                                                         
001540 01  WS-Recur-Table.                                                      
001550*    Copy of the recurring (count > 1) rows only, pulled off              
001560*    WS-Signature-Table, sorted and ranked before the top 15              
001570*    are written - slot 97 is bubble-sort swap space.                     
001580     03  WS-Rec-Entry OCCURS 97 INDEXED BY WS-Rec-Idx.                    
001590         05  WS-Rec-Key          PIC X(36).                               
001600         05  WS-Rec-Category     PIC X(10).                               
001610         05  WS-Rec-Priority     PIC X(08).                               
001620         05  WS-Rec-Team         PIC X(14).                               
001630         05  WS-Rec-Incident-Cnt PIC 9(5)    COMP.                        
001640         05  WS-Rec-Breach-Cnt   PIC 9(5)    COMP.                        
001650         05  WS-Rec-Breach-Pct   PIC 9(3)V99.                             
001660         05  WS-Rec-Breach-Pct-R REDEFINES WS-Rec-Breach-Pct.             
001670             07  WS-Rec-Breach-Whole PIC 9(3).                            
001680             07  WS-Rec-Breach-Cents PIC 99.                              
001690         05  WS-Rec-Rank         PIC 9(3)    COMP.                        
001700     03  FILLER                  PIC X(01).                               
001710*                                                                         
001720 01  WS-Category-Table.                                                   
001730     03  WS-Cat-Entry OCCURS 7 INDEXED BY WS-Cat-Idx.                     
001740*    Slot 7 is bubble-sort swap space, never written to output.           
001750         05  WS-Cat-Name         PIC X(10).                               
001760         05  WS-Cat-Total-Tkts   PIC 9(7)    COMP.                        
001770         05  WS-Cat-Distinct-Sig PIC 9(5)    COMP.                        
001780         05  WS-Cat-Recur-Sig    PIC 9(5)    COMP.                        
001790         05  WS-Cat-Recur-Tkts   PIC 9(7)    COMP.                        
001800         05  WS-Cat-Repeat-Pct   PIC 9(3)V99.                             
001810         05  WS-Cat-Repeat-Pct-R REDEFINES WS-Cat-Repeat-Pct.             
001820             07  WS-Cat-Repeat-Whole PIC 9(3).                            
001830             07  WS-Cat-Repeat-Cents PIC 99.                              
001840     03  FILLER                  PIC X(01).                               
001850*                                                                         
001860 01  WS-Team-Table.                                                       
001870     03  WS-Team-Entry OCCURS 5 INDEXED BY WS-Team-Idx.                   
001880*    Slot 5 is bubble-sort swap space, never written to output.           
001890         05  WS-Team-Name        PIC X(14).                               
001900         05  WS-Team-Total-Tkts  PIC 9(7)    COMP.                        
001910         05  WS-Team-Escl-Cnt    PIC 9(7)    COMP.                        
001920         05  WS-Team-Breach-Cnt  PIC 9(7)    COMP.                        
001930         05  WS-Team-Escl-Pct    PIC 9(3)V99.                             
001940         05  WS-Team-Share-Pct   PIC 9(3)V99.                             
001950         05  WS-Team-Share-Pct-R REDEFINES WS-Team-Share-Pct.             
001960             07  WS-Team-Share-Whole PIC 9(3).                            
001970             07  WS-Team-Share-Cents PIC 99.                              
001980     03  FILLER                  PIC X(01).                               
001990*                                                                         
002000 01  WS-Work-Fields.                                                      
002010     03  WS-Esc-Flag          PIC X       VALUE "N".                      
002020         88  Escalated                    VALUE "Y".                      
002030     03  WS-Cur-Sig-Key        PIC X(36).                                 
002040     03  FILLER                PIC X(01).                                 
002050*                                                                         
002060 01  Error-Messages.                                                      
002070     03  SD031  PIC X(30) VALUE "SD031 Eng file will not open".           
002080     03  SD032  PIC X(30) VALUE "SD032 out file will not open".           
002090     03  FILLER PIC X(01).                                                
002100*                                                                         
002110 PROCEDURE               DIVISION.                                        
002120*===============================                                          
002130*                                                                         
002140 AA000-Main                  SECTION.                                     
002150*****************************************                                 
002160     PERFORM  AA005-Load-Control-Tables.                                  
002170     PERFORM  AA010-Open-Files.                                           
002180     PERFORM  AA020-Read-And-Build                                        
002190              UNTIL Eng-Eof.                                              
002200     PERFORM  AA040-Derive-Category-Rollups.                              
002210     PERFORM  AA050-Derive-Team-Rollups.                                  
002220     PERFORM  AA060-Write-Repeat-Incident-Summary.                        
002230     PERFORM  AA070-Build-Recurring-Table.                                
002240     PERFORM  AA075-Rank-And-Write-Recurring.                             
002250     PERFORM  AA080-Write-Team-Escalation-Summary.                        
002260     CLOSE    ENGINEERED-TICKETS REPEAT-INCIDENT-SUMMARY                  
002270              RECURRING-ISSUE-SUMMARY TEAM-ESCALATION-SUMMARY.            
002280     STOP     RUN.                                                        
002290*                                                                         
002300 AA000-Exit.  EXIT SECTION.                                               
002310*                                                                         
002320 AA005-Load-Control-Tables   SECTION.                                     
002330*****************************************                                 
002340     MOVE     ZERO TO WS-Sig-Table-Count.                                 
002350     PERFORM  AA006-Zero-Category-Table                                   
002360              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
002370     PERFORM  AA007-Zero-Team-Table                                       
002380              VARYING WS-Team-Idx FROM 1 BY 1                             
002390              UNTIL WS-Team-Idx > 4.                                      
002400*                                                                         
002410 AA005-Exit.  EXIT SECTION.                                               
002420*                                                                         
002430 AA006-Zero-Category-Table   SECTION.                                     
002440*****************************************                                 
002450     MOVE     SD-Param-Valid-Category (WS-Cat-Idx) TO                     
002460              WS-Cat-Name (WS-Cat-Idx).                                   
002470     MOVE     ZERO TO WS-Cat-Total-Tkts (WS-Cat-Idx)                      
002480              WS-Cat-Distinct-Sig (WS-Cat-Idx)                            
002490              WS-Cat-Recur-Sig (WS-Cat-Idx)                               
002500              WS-Cat-Recur-Tkts (WS-Cat-Idx).                             
002510*                                                                         
002520 AA006-Exit.  EXIT SECTION.                                               
002530*                                                                         
002540 AA007-Zero-Team-Table       SECTION.                                     
002550*****************************************                                 
002560     MOVE     SD-Param-Valid-Team (WS-Team-Idx) TO                        
002570              WS-Team-Name (WS-Team-Idx).                                 
002580     MOVE     ZERO TO WS-Team-Total-Tkts (WS-Team-Idx)                    
002590              WS-Team-Escl-Cnt (WS-Team-Idx)                              
002600              WS-Team-Breach-Cnt (WS-Team-Idx).                           
002610*                                                                         
002620 AA007-Exit.  EXIT SECTION.                                               
002630*                                                                         
002640 AA010-Open-Files            SECTION.                                     
002650*****************************************                                 
002660     OPEN     INPUT ENGINEERED-TICKETS.                                   
002670     IF       WS-Eng-Status NOT = "00"                                    
002680              DISPLAY SD031                                               
002690              STOP RUN.                                                   
002700     OPEN     OUTPUT REPEAT-INCIDENT-SUMMARY                              
002710              RECURRING-ISSUE-SUMMARY TEAM-ESCALATION-SUMMARY.            
002720     IF       WS-Rpi-Status NOT = "00" OR WS-Ris-Status NOT = "00"        
002730              OR WS-Tes-Status NOT = "00"                                 
002740              DISPLAY SD032                                               
002750              STOP RUN.                                                   
002760     PERFORM  AA011-Read-Eng.                                             
002770*                                                                         
002780 AA010-Exit.  EXIT SECTION.                                               
002790*                                                                         
002800 AA011-Read-Eng              SECTION.                                     
002810*****************************************                                 
002820     READ     ENGINEERED-TICKETS                                          
002830              AT END MOVE "Y" TO WS-Eng-Eof-Sw.                           
002840*                                                                         
002850 AA011-Exit.  EXIT SECTION.                                               
002860*                                                                         
002870 AA020-Read-And-Build        SECTION.                                     
002880*****************************************                                 
002890     ADD      1 TO WS-Total-Tickets.                                      
002900     MOVE     "N" TO WS-Esc-Flag.                                         
002910     IF       Etk-SLA-Breached = "Y" OR Etk-Priority = "Critical"         
002920              MOVE "Y" TO WS-Esc-Flag.                                    
002930     IF       Escalated                                                   
002940              ADD 1 TO WS-Total-Escalations.                              
002950     PERFORM  AA030-Build-Signature.                                      
002960     PERFORM  AA031-Accum-Signature.                                      
002970     PERFORM  AA032-Accum-Category.                                       
002980     PERFORM  AA033-Accum-Team.                                           
002990     PERFORM  AA011-Read-Eng.                                             
003000*                                                                         
003010 AA020-Exit.  EXIT SECTION.                                               
003020*                                                                         
003030 AA030-Build-Signature       SECTION.                                     
003040*****************************************                                 
003050     MOVE     SPACES TO WS-Cur-Sig-Key.                                   
003060     STRING   Etk-Category    DELIMITED BY SPACE                          
003070              " | "           DELIMITED BY SIZE                           
003080              Etk-Priority    DELIMITED BY SPACE                          
003090              " | "           DELIMITED BY SIZE                           
003100              Etk-Assigned-Team DELIMITED BY SPACE                        
003110              INTO WS-Cur-Sig-Key.                                        
003120*                                                                         
003130 AA030-Exit.  EXIT SECTION.                                               
003140*                                                                         
003150 AA031-Accum-Signature       SECTION.                                     
003160*****************************************                                 
003170     MOVE     "N" TO WS-Idx-Found-Sw.                                     
003180     PERFORM  AA034-Find-Sig-Slot                                         
003190              VARYING WS-Sig-Idx FROM 1 BY 1                              
003200              UNTIL WS-Sig-Idx > WS-Sig-Table-Count OR Idx-Found.         
003210     IF NOT   Idx-Found                                                   
003220              ADD 1 TO WS-Sig-Table-Count                                 
003230              MOVE WS-Cur-Sig-Key TO                                      
003240                   WS-Sig-Key (WS-Sig-Table-Count)                        
003250              MOVE Etk-Category TO                                        
003260                   WS-Sig-Category (WS-Sig-Table-Count)                   
003270              MOVE Etk-Priority TO                                        
003280                   WS-Sig-Priority (WS-Sig-Table-Count)                   
003290              MOVE Etk-Assigned-Team TO                                   
003300                   WS-Sig-Team (WS-Sig-Table-Count)                       
003310              MOVE ZERO TO                                                
003320                   WS-Sig-Incident-Cnt (WS-Sig-Table-Count)               
003330                   WS-Sig-Breach-Cnt (WS-Sig-Table-Count)                 
003340              MOVE WS-Sig-Table-Count TO WS-Sig-Idx.                      
003350     ADD      1 TO WS-Sig-Incident-Cnt (WS-Sig-Idx).                      
003360     IF       Etk-SLA-Breached = "Y"                                      
003370              ADD 1 TO WS-Sig-Breach-Cnt (WS-Sig-Idx).                    
003380*                                                                         
003390 AA031-Exit.  EXIT SECTION.                                               
003400*                                                                         
003410 AA032-Accum-Category         SECTION.                                    
003420*****************************************                                 
003430     MOVE     "N" TO WS-Idx-Found-Sw.                                     
003440     PERFORM  AA035-Find-Cat-Slot                                         
003450              VARYING WS-Cat-Idx FROM 1 BY 1                              
003460              UNTIL WS-Cat-Idx > 6 OR Idx-Found.                          
003470     IF       Idx-Found                                                   
003480              ADD 1 TO WS-Cat-Total-Tkts (WS-Cat-Idx).                    
003490*                                                                         
003500 AA032-Exit.  EXIT SECTION.                                               
003510*                                                                         
003520 AA035-Find-Cat-Slot          SECTION.                                    
003530*****************************************                                 
003540     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)                     
003550              MOVE "Y" TO WS-Idx-Found-Sw.                                
003560*                                                                         
003570 AA035-Exit.  EXIT SECTION.                                               
003580*                                                                         
003590 AA033-Accum-Team             SECTION.                                    
003600*****************************************                                 
003610     MOVE     "N" TO WS-Idx-Found-Sw.                                     
003620     PERFORM  AA036-Find-Team-Slot                                        
003630              VARYING WS-Team-Idx FROM 1 BY 1                             
003640              UNTIL WS-Team-Idx > 4 OR Idx-Found.                         
003650     IF       Idx-Found                                                   
003660              ADD 1 TO WS-Team-Total-Tkts (WS-Team-Idx)                   
003670              IF Escalated                                                
003680                 ADD 1 TO WS-Team-Escl-Cnt (WS-Team-Idx)                  
003690              END-IF                                                      
003700              IF Etk-SLA-Breached = "Y"                                   
003710                 ADD 1 TO WS-Team-Breach-Cnt (WS-Team-Idx)                
003720              END-IF.                                                     
003730*                                                                         
003740 AA033-Exit.  EXIT SECTION.                                               
003750*                                                                         
003760 AA036-Find-Team-Slot         SECTION.                                    
003770*****************************************                                 
003780     IF       Etk-Assigned-Team = WS-Team-Name (WS-Team-Idx)              
003790              MOVE "Y" TO WS-Idx-Found-Sw.                                
003800*                                                                         
003810 AA036-Exit.  EXIT SECTION.                                               
003820*                                                                         
003830 AA034-Find-Sig-Slot          SECTION.                                    
003840*****************************************                                 
003850     IF       WS-Sig-Key (WS-Sig-Idx) = WS-Cur-Sig-Key                    
003860              MOVE "Y" TO WS-Idx-Found-Sw.                                
003870*                                                                         
003880 AA034-Exit.  EXIT SECTION.                                               
003890*                                                                         
003900 AA040-Derive-Category-Rollups SECTION.                                   
003910*****************************************                                 
003920     PERFORM  AA041-Scan-Sig-For-Category                                 
003930              VARYING WS-Sig-Idx FROM 1 BY 1                              
003940              UNTIL WS-Sig-Idx > WS-Sig-Table-Count.                      
003950     PERFORM  AA046-Compute-Category-Pct                                  
003960              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
003970     PERFORM  AA047-Bubble-Sort-Category.                                 
003980*                                                                         
003990 AA040-Exit.  EXIT SECTION.                                               
004000*                                                                         
004010 AA041-Scan-Sig-For-Category SECTION.                                     
004020*****************************************                                 
004030     MOVE     "N" TO WS-Idx-Found-Sw.                                     
004040     PERFORM  AA042-Match-Sig-Category                                    
004050              VARYING WS-Cat-Idx FROM 1 BY 1                              
004060              UNTIL WS-Cat-Idx > 6 OR Idx-Found.                          
004070     IF NOT   Idx-Found                                                   
004080              GO TO AA041-Exit.                                           
004090     ADD      1 TO WS-Cat-Distinct-Sig (WS-Cat-Idx).                      
004100     IF       WS-Sig-Incident-Cnt (WS-Sig-Idx) > 1                        
004110              ADD 1 TO WS-Cat-Recur-Sig (WS-Cat-Idx)                      
004120              ADD WS-Sig-Incident-Cnt (WS-Sig-Idx) TO                     
004130                   WS-Cat-Recur-Tkts (WS-Cat-Idx).                        
004140*                                                                         
004150 AA041-Exit.  EXIT SECTION.                                               
004160*                                                                         
004170 AA042-Match-Sig-Category     SECTION.                                    
004180*****************************************                                 
004190     IF       WS-Sig-Category (WS-Sig-Idx) =                              
004200              WS-Cat-Name (WS-Cat-Idx)                                    
004210              MOVE "Y" TO WS-Idx-Found-Sw.                                
004220*                                                                         
004230 AA042-Exit.  EXIT SECTION.                                               
004240*                                                                         
004250 AA046-Compute-Category-Pct  SECTION.                                     
004260*****************************************                                 
004270     IF       WS-Cat-Total-Tkts (WS-Cat-Idx) > ZERO                       
004280              COMPUTE WS-Cat-Repeat-Pct (WS-Cat-Idx) ROUNDED =            
004290                   WS-Cat-Recur-Tkts (WS-Cat-Idx) /                       
004300                   WS-Cat-Total-Tkts (WS-Cat-Idx) * 100                   
004310     ELSE                                                                 
004320              MOVE ZERO TO WS-Cat-Repeat-Pct (WS-Cat-Idx).                
004330*                                                                         
004340 AA046-Exit.  EXIT SECTION.                                               
004350*                                                                         
004360 AA047-Bubble-Sort-Category  SECTION.                                     
004370*****************************************                                 
004380     PERFORM  ZZ047-Bubble-Pass-Category                                  
004390              VARYING WS-Pass-Ctr FROM 1 BY 1                             
004400              UNTIL WS-Pass-Ctr > 5.                                      
004410*                                                                         
004420 AA047-Exit.  EXIT SECTION.                                               
004430*                                                                         
004440 ZZ047-Bubble-Pass-Category  SECTION.                                     
004450*****************************************                                 
004460     PERFORM  AA048-Inner-Compare-Category                                
004470              VARYING WS-Sub FROM 1 BY 1                                  
004480              UNTIL WS-Sub > 6 - WS-Pass-Ctr.                             
004490*                                                                         
004500 ZZ047-Exit.  EXIT SECTION.                                               
004510*                                                                         
004520 AA048-Inner-Compare-Category SECTION.                                    
004530*****************************************                                 
004540     COMPUTE  WS-Sub2 = WS-Sub + 1.                                       
004550     IF       WS-Cat-Repeat-Pct (WS-Sub) <                                
004560              WS-Cat-Repeat-Pct (WS-Sub2)                                 
004570              MOVE WS-Cat-Entry (WS-Sub) TO WS-Cat-Entry (7)              
004580              MOVE WS-Cat-Entry (WS-Sub2) TO WS-Cat-Entry (WS-Sub)        
004590              MOVE WS-Cat-Entry (7) TO WS-Cat-Entry (WS-Sub2).            
004600*                                                                         
004610 AA048-Exit.  EXIT SECTION.                                               
004620*                                                                         
004630 AA050-Derive-Team-Rollups   SECTION.                                     
004640*****************************************                                 
004650     PERFORM  AA051-Compute-Team-Pct                                      
004660              VARYING WS-Team-Idx FROM 1 BY 1                             
004670              UNTIL WS-Team-Idx > 4.                                      
004680     PERFORM  AA052-Bubble-Sort-Team.                                     
004690*                                                                         
004700 AA050-Exit.  EXIT SECTION.                                               
004710*                                                                         
004720 AA051-Compute-Team-Pct      SECTION.                                     
004730*****************************************                                 
004740     IF       WS-Team-Total-Tkts (WS-Team-Idx) > ZERO                     
004750              COMPUTE WS-Team-Escl-Pct (WS-Team-Idx) ROUNDED =            
004760                   WS-Team-Escl-Cnt (WS-Team-Idx) /                       
004770                   WS-Team-Total-Tkts (WS-Team-Idx) * 100                 
004780     ELSE                                                                 
004790              MOVE ZERO TO WS-Team-Escl-Pct (WS-Team-Idx).                
004800     IF       WS-Total-Escalations > ZERO                                 
004810              COMPUTE WS-Team-Share-Pct (WS-Team-Idx) ROUNDED =           
004820                   WS-Team-Escl-Cnt (WS-Team-Idx) /                       
004830                   WS-Total-Escalations * 100                             
004840     ELSE                                                                 
004850              MOVE ZERO TO WS-Team-Share-Pct (WS-Team-Idx).               
004860*                                                                         
004870 AA051-Exit.  EXIT SECTION.                                               
004880*                                                                         
004890 AA052-Bubble-Sort-Team      SECTION.                                     
004900*****************************************                                 
004910     PERFORM  ZZ052-Bubble-Pass-Team                                      
004920              VARYING WS-Pass-Ctr FROM 1 BY 1                             
004930              UNTIL WS-Pass-Ctr > 3.                                      
004940*                                                                         
004950 AA052-Exit.  EXIT SECTION.                                               
004960*                                                                         
004970 ZZ052-Bubble-Pass-Team      SECTION.                                     
004980*****************************************                                 
004990     PERFORM  AA053-Inner-Compare-Team                                    
005000              VARYING WS-Sub FROM 1 BY 1                                  
005010              UNTIL WS-Sub > 4 - WS-Pass-Ctr.                             
005020*                                                                         
005030 ZZ052-Exit.  EXIT SECTION.                                               
005040*                                                                         
005050 AA053-Inner-Compare-Team    SECTION.                                     
005060*****************************************                                 
005070     COMPUTE  WS-Sub2 = WS-Sub + 1.                                       
005080     IF       WS-Team-Share-Pct (WS-Sub) <                                
005090              WS-Team-Share-Pct (WS-Sub2)                                 
005100              MOVE WS-Team-Entry (WS-Sub) TO WS-Team-Entry (5)            
005110              MOVE WS-Team-Entry (WS-Sub2) TO                             
005120                   WS-Team-Entry (WS-Sub)                                 
005130              MOVE WS-Team-Entry (5) TO WS-Team-Entry (WS-Sub2).          
005140*                                                                         
005150 AA053-Exit.  EXIT SECTION.                                               
005160*                                                                         
005170 AA060-Write-Repeat-Incident-Summary SECTION.                             
005180*****************************************                                 
005190     PERFORM  AA061-Write-Rpi-Row                                         
005200              VARYING WS-Cat-Idx FROM 1 BY 1                              
005210              UNTIL WS-Cat-Idx > 6.                                       
005220*                                                                         
005230 AA060-Exit.  EXIT SECTION.                                               
005240*                                                                         
005250 AA061-Write-Rpi-Row         SECTION.                                     
005260*****************************************                                 
005270     MOVE     WS-Cat-Name (WS-Cat-Idx) TO Rpi-Category.                   
005280     MOVE     WS-Cat-Total-Tkts (WS-Cat-Idx) TO Rpi-Total-Tickets.        
005290     MOVE     WS-Cat-Recur-Tkts (WS-Cat-Idx) TO                           
005300              Rpi-Recurring-Tickets.                                      
005310     MOVE     WS-Cat-Distinct-Sig (WS-Cat-Idx) TO                         
005320              Rpi-Unique-Signatures.                                      
005330     MOVE     WS-Cat-Recur-Sig (WS-Cat-Idx) TO                            
005340              Rpi-Recurring-Signatures.                                   
005350     MOVE     WS-Cat-Repeat-Pct (WS-Cat-Idx) TO                           
005360              Rpi-Repeat-Rate-Pct.                                        
005370     WRITE    SD-Repeat-Incident-Summary-Record.                          
005380*                                                                         
005390 AA061-Exit.  EXIT SECTION.                                               
005400*                                                                         
005410 AA070-Build-Recurring-Table SECTION.                                     
005420*****************************************                                 
005430     MOVE     ZERO TO WS-Rec-Count.                                       
005440     PERFORM  AA071-Copy-If-Recurring                                     
005450              VARYING WS-Sig-Idx FROM 1 BY 1                              
005460              UNTIL WS-Sig-Idx > WS-Sig-Table-Count.                      
005470*                                                                         
005480 AA070-Exit.  EXIT SECTION.                                               
005490*                                                                         
005500 AA071-Copy-If-Recurring     SECTION.                                     
005510*****************************************                                 
005520     IF       WS-Sig-Incident-Cnt (WS-Sig-Idx) > 1                        
005530              ADD 1 TO WS-Rec-Count                                       
005540              MOVE WS-Sig-Entry (WS-Sig-Idx) TO                           
005550                   WS-Rec-Entry (WS-Rec-Count)                            
005560              IF WS-Sig-Incident-Cnt (WS-Sig-Idx) > ZERO                  
005570                 COMPUTE WS-Rec-Breach-Pct (WS-Rec-Count)                 
005580                         ROUNDED =                                        
005590                      WS-Rec-Breach-Cnt (WS-Rec-Count) /                  
005600                      WS-Rec-Incident-Cnt (WS-Rec-Count) * 100            
005610              END-IF.                                                     
005620*                                                                         
005630 AA071-Exit.  EXIT SECTION.                                               
005640*                                                                         
005650 AA075-Rank-And-Write-Recurring SECTION.                                  
005660*****************************************                                 
005670     IF       WS-Rec-Count = ZERO                                         
005680              GO TO AA075-Exit.                                           
005690     PERFORM  AA076-Bubble-Sort-Recurring.                                
005700     MOVE     ZERO TO WS-Rank-Ctr.                                        
005710     MOVE     ZERO TO WS-Last-Count.                                      
005720     PERFORM  AA077-Assign-Rank-And-Write                                 
005730              VARYING WS-Rec-Idx FROM 1 BY 1                              
005740              UNTIL WS-Rec-Idx > WS-Rec-Count OR WS-Rec-Idx > 15.         
005750*                                                                         
005760 AA075-Exit.  EXIT SECTION.                                               
005770*                                                                         
005780 AA076-Bubble-Sort-Recurring SECTION.                                     
005790*****************************************                                 
005800     PERFORM  ZZ076-Bubble-Pass-Recurring                                 
005810              VARYING WS-Pass-Ctr FROM 1 BY 1                             
005820              UNTIL WS-Pass-Ctr > WS-Rec-Count - 1.                       
005830*                                                                         
005840 AA076-Exit.  EXIT SECTION.                                               
005850*                                                                         
005860 ZZ076-Bubble-Pass-Recurring SECTION.                                     
005870*****************************************                                 
005880     PERFORM  AA078-Inner-Compare-Recurring                               
005890              VARYING WS-Sub FROM 1 BY 1                                  
005900              UNTIL WS-Sub > WS-Rec-Count - WS-Pass-Ctr.                  
005910*                                                                         
005920 ZZ076-Exit.  EXIT SECTION.                                               
005930*                                                                         
005940 AA078-Inner-Compare-Recurring SECTION.                                   
005950*****************************************                                 
005960     COMPUTE  WS-Sub2 = WS-Sub + 1.                                       
005970     IF       WS-Rec-Incident-Cnt (WS-Sub) <                              
005980              WS-Rec-Incident-Cnt (WS-Sub2)                               
005990              PERFORM AA079-Swap-Recurring                                
006000     ELSE                                                                 
006010        IF    WS-Rec-Incident-Cnt (WS-Sub) =                              
006020              WS-Rec-Incident-Cnt (WS-Sub2)                               
006030              AND WS-Rec-Breach-Pct (WS-Sub) <                            
006040              WS-Rec-Breach-Pct (WS-Sub2)                                 
006050              PERFORM AA079-Swap-Recurring.                               
006060*                                                                         
006070 AA078-Exit.  EXIT SECTION.                                               
006080*                                                                         
006090 AA079-Swap-Recurring        SECTION.                                     
006100*****************************************                                 
006110     MOVE     WS-Rec-Entry (WS-Sub) TO WS-Rec-Entry (97).                 
006120     MOVE     WS-Rec-Entry (WS-Sub2) TO WS-Rec-Entry (WS-Sub).            
006130     MOVE     WS-Rec-Entry (97) TO WS-Rec-Entry (WS-Sub2).                
006140*                                                                         
006150 AA079-Exit.  EXIT SECTION.                                               
006160*                                                                         
006170 AA077-Assign-Rank-And-Write SECTION.                                     
006180*****************************************                                 
006190     IF       WS-Rec-Idx = 1                                              
006200              ADD 1 TO WS-Rank-Ctr                                        
006210     ELSE                                                                 
006220        IF    WS-Rec-Incident-Cnt (WS-Rec-Idx) NOT = WS-Last-Count        
006230              ADD 1 TO WS-Rank-Ctr.                                       
006240     MOVE     WS-Rec-Incident-Cnt (WS-Rec-Idx) TO WS-Last-Count.          
006250     MOVE     WS-Rank-Ctr TO WS-Rec-Rank (WS-Rec-Idx).                    
006260     MOVE     WS-Rec-Key (WS-Rec-Idx) TO Ris-Issue-Signature.             
006270     MOVE     WS-Rec-Category (WS-Rec-Idx) TO Ris-Category.               
006280     MOVE     WS-Rec-Priority (WS-Rec-Idx) TO Ris-Priority.               
006290     MOVE     WS-Rec-Team (WS-Rec-Idx) TO Ris-Assigned-Team.              
006300     MOVE     WS-Rec-Incident-Cnt (WS-Rec-Idx) TO                         
006310              Ris-Incident-Count.                                         
006320     MOVE     WS-Rec-Breach-Cnt (WS-Rec-Idx) TO                           
006330              Ris-Breached-Count.                                         
006340     MOVE     WS-Rec-Breach-Pct (WS-Rec-Idx) TO                           
006350              Ris-Breach-Rate-Pct.                                        
006360     MOVE     WS-Rank-Ctr TO Ris-Rank.                                    
006370     WRITE    SD-Recurring-Issue-Summary-Record.                          
006380*                                                                         
006390 AA077-Exit.  EXIT SECTION.                                               
006400*                                                                         
006410 AA080-Write-Team-Escalation-Summary SECTION.                             
006420*****************************************                                 
006430     PERFORM  AA081-Write-Tes-Row                                         
006440              VARYING WS-Team-Idx FROM 1 BY 1                             
006450              UNTIL WS-Team-Idx > 4.                                      
006460*                                                                         
006470 AA080-Exit.  EXIT SECTION.                                               
006480*                                                                         
006490 AA081-Write-Tes-Row         SECTION.                                     
006500*****************************************                                 
006510     MOVE     WS-Team-Name (WS-Team-Idx) TO Tes-Assigned-Team.            
006520     MOVE     WS-Team-Total-Tkts (WS-Team-Idx) TO                         
006530              Tes-Total-Tickets.                                          
006540     MOVE     WS-Team-Escl-Cnt (WS-Team-Idx) TO Tes-Escalations.          
006550     MOVE     WS-Team-Breach-Cnt (WS-Team-Idx) TO                         
006560              Tes-SLA-Breaches.                                           
006570     MOVE     WS-Team-Escl-Pct (WS-Team-Idx) TO                           
006580              Tes-Escalation-Rate-Pct.                                    
006590     MOVE     WS-Team-Share-Pct (WS-Team-Idx) TO                          
006600              Tes-Share-Of-Total-Pct.                                     
006610     WRITE    SD-Team-Escalation-Summary-Record.                          
006620*                                                                         
006630 AA081-Exit.  EXIT SECTION.                                               
006640*                                                                         
