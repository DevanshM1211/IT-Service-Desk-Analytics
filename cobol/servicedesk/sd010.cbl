000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Feature Engineer                *         
000130*        Derives per-ticket metrics and the overall KPIs        *         
000140*                                                               *         
000150*****************************************************************         
000160*                                                                         
000170 IDENTIFICATION          DIVISION.                                        
000180*===============================                                          
000190*                                                                         
000200     PROGRAM-ID.         SD010.                                           
000210     AUTHOR.             D N Okafor.                                      
000220     INSTALLATION.       Applewood Computers - Service Desk Group.        
000230     DATE-WRITTEN.       02/05/1988.                                      
000240     DATE-COMPILED.                                                       
000250     SECURITY.           Confidential - Internal Use Only.                
000260                          Property of Applewood Computers.  Not           
000270                          for release outside the Service Desk            
000280                          Group without Manager approval.                 
000290*                                                                         
000300*    Remarks.            Reads the cleaned ticket file and derives        
000310*                        Resolution-Days, Day-of-Week, the high           
000320*                        priority flag and the breach flag, then          
000330*                        writes ENGTICK for EXPLORATORY-ANALYSIS,         
000340*                        ROOT-CAUSE-ANALYZER, FORECASTER and              
000350*                        EXTRACT-PREPARER to all read in turn.            
000360*                        Also prints the overall KPI report.              
000370*                                                                         
000380*    Called modules.     None.                                            
000390*                                                                         
000400*    Files used:                                                          
000410*                        CLNTICK.   Cleaned ticket file, input.           
000420*                        ENGTICK.   Engineered ticket file, out.          
000430*                        DOWSUM.    Day-of-week summary, output.          
000440*                        SD-Sort-File. Work file, median calc.            
000450*                                                                         
000460* Change Log:                                                             
000470* 02/05/1988 dno         Created - resolution-days and weekday            
000480*                        name added to the cleaned transcription.         
000490* 11/12/1990 dno         Breach flag added - Ops wanted a single          
000500*                        numeric column rather than the Y/N test          
000510*                        repeated in every downstream report.             
000520* 19/11/1991 dno     .02 Team list widened, follows sd000 .02.            
000530* 08/06/1995 mjs     .03 Picked up maintenance - Okafor moved to          
000540*                        the Mainframe group.  No logic change.           
000550* 14/01/1998 mjs     .04 Y2K prep - weekday calc re-derived off           
000560*                        CCYY not YY.                                     
000570* 23/09/1999 mjs     .05 Y2K - century rollover re-tested on the          
000580*                        weekday table, all OK.                           
000590* 11/05/2003 mjs     .06 Helpdesk extract replaced paper log feed,        
000600*                        see sd000 .06 for the matching change.           
000610* 17/02/2016 kf      .07 Category list widened to 6.                      
000620* 19/09/2025 ri      1.00 Folded into the nightly analytics suite.        
000630*                        Per-priority median now uses a SORT work         
000640*                        file instead of the old approximate              
000650*                        95th-percentile trick - Ops could not            
000660*                        get the old figure to tie to their sheet.        
000670* 03/12/2025 ri      1.01 Per-category table now carries count so         
000680*                        EXPLORATORY-ANALYSIS doesn't re-read             
000690*                        ENGTICK just to re-count them.                   
000700* 04/08/2026 ri      1.02 Hours-sum fields put back to plain              
000710*                        COMP - whoever keyed in the .01 change           
000720*                        had them as packed-decimal, which this           
000730*                        shop has never used anywhere else.               
000740* 10/08/2026 ri      1.03 DOWSUM was being built in memory and            
000750*                        never written out - added the file and           
000760*                        the write paragraph, and the KPI report          
000770*                        now prints avg hours and breach rate per         
000780*                        day instead of just the count.                   
000790*                                                                         
000800 ENVIRONMENT             DIVISION.                                        
000810*===============================                                          
000820*                                                                         
000830 CONFIGURATION           SECTION.                                         
000840 SPECIAL-NAMES.                                                           
000850     C01 IS TOP-OF-FORM.                                                  
000860*                                                                         
000870 INPUT-OUTPUT            SECTION.                                         
000880 FILE-CONTROL.                                                            
000890     SELECT CLEANED-TICKETS ASSIGN TO "CLNTICK"                           
000900                          ORGANIZATION LINE SEQUENTIAL                    
000910                          FILE STATUS IS WS-Cln-Status.                   
000920     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"                        
000930                          ORGANIZATION LINE SEQUENTIAL                    
000940                          FILE STATUS IS WS-Eng-Status.                   
000950     SELECT DAY-OF-WEEK-SUMMARY ASSIGN TO "DOWSUM"                        
000960                          ORGANIZATION LINE SEQUENTIAL                    
000970                          FILE STATUS IS WS-Dow-Status.                   
000980     SELECT SD-Sort-File ASSIGN TO "SD010SRT".                            
000990*                                                                         
001000 DATA                    DIVISION.                                        
001010*===============================                                          
001020*                                                                         
001030 FILE                    SECTION.                                         
001040*                                                                         
001050 FD  CLEANED-TICKETS.                                                     
001060 COPY "sdtkt01.cob"      REPLACING SD-Ticket-Record BY CLN-Record.        
001070*                                                                         
001080 FD  ENGINEERED-TICKETS.                                                  
001090 COPY "sdtkt02.cob".                                                      
001100*                                                                         
001110 FD  DAY-OF-WEEK-SUMMARY.                                                 
001120 COPY "sdsum03.cob".                                                      
001130*                                                                         
001140 SD  SD-Sort-File.                                                        
001150 01  SD-Sort-Record.                                                      
001160     03  SRT-Priority        PIC X(8).                                    
001170     03  SRT-Resolution-Hrs  PIC 9(3)V99.                                 
001180     03  FILLER              PIC X(01).                                   
001190*                                                                         
001200 WORKING-STORAGE         SECTION.                                         
001210*-----------------------                                                  
001220 77  Prog-Name           PIC X(16)   VALUE "SD010 (1.03)".                
001230*                                                                         
001240 01  WS-File-Status.                                                      
001250     03  WS-Cln-Status       PIC XX.                                      
001260     03  WS-Eng-Status       PIC XX.                                      
001270     03  WS-Dow-Status       PIC XX.                                      
001280     03  FILLER              PIC X(01).                                   
001290*                                                                         
001300 01  WS-Switches.                                                         
001310     03  WS-Cln-Eof-Sw        PIC X       VALUE "N".                      
001320         88  Cln-Eof                      VALUE "Y".                      
001330     03  FILLER               PIC X(01).                                  
001340*                                                                         
001350 01  WS-Kpi-Counters.                                                     
001360     03  WS-Total-Tickets      PIC 9(7)    COMP.                          
001370     03  WS-Breached-Tickets   PIC 9(7)    COMP.                          
001380     03  WS-Sum-Res-Hours      PIC 9(9)V99 COMP.                          
001390     03  WS-Avg-Res-Hours      PIC 9(4)V99.                               
001400*    Broken into whole hours and hundredths for a clean "NN.NN"           
001410*    report line - DISPLAY of an unedited V99 item runs the two           
001420*    halves together with no decimal point.                               
001430     03  WS-Avg-Res-Hours-R REDEFINES WS-Avg-Res-Hours.                   
001440         05  WS-Avg-Res-Whole  PIC 9(4).                                  
001450         05  WS-Avg-Res-Frac   PIC 99.                                    
001460     03  WS-Sla-Compliance-Pct PIC 9(3)V99.                               
001470     03  WS-Sla-Compliance-R REDEFINES WS-Sla-Compliance-Pct.             
001480         05  WS-Sla-Compliance-Whole PIC 9(3).                            
001490         05  WS-Sla-Compliance-Frac  PIC 99.                              
001500     03  WS-Sub                PIC 9(7)    COMP.                          
001510     03  WS-Sub2               PIC 9(7)    COMP.                          
001520     03  WS-Pri-Idx-Save       PIC 9(1)    COMP.                          
001530     03  WS-Pri-Idx-Found-Sw   PIC X       VALUE "N".                     
001540         88  Pri-Idx-Found                VALUE "Y".                      
001550     03  FILLER                PIC X(01).                                 
001560*                                                                         
001570 01  WS-Day-Of-Week-Calc.                                                 
001580     03  WS-Work-Bin-Date      PIC 9(8)     COMP.                         
001590     03  WS-Work-Bin-Date-R REDEFINES WS-Work-Bin-Date.                   
001600         05  WS-Work-CCYY      PIC 9(4).                                  
001610         05  WS-Work-MM        PIC 99.                                    
001620         05  WS-Work-DD        PIC 99.                                    
001630     03  WS-Zeller-M           PIC 9(2)     COMP.                         
001640     03  WS-Zeller-Year        PIC 9(4)     COMP.                         
001650     03  WS-Zeller-Cent        PIC 9(2)     COMP.                         
001660     03  WS-Zeller-Yoc         PIC 9(2)     COMP.                         
001670*    Year-of-century, i.e. the last two digits of Zeller-Year.            
001680     03  WS-Zeller-Term1       PIC 9(4)     COMP.                         
001690     03  WS-Zeller-Raw         PIC 9(5)     COMP.                         
001700     03  WS-Zeller-Div         PIC 9(5)     COMP.                         
001710     03  WS-Zeller-H           PIC 9(1)     COMP.                         
001720*    0=Saturday 1=Sunday 2=Monday ... 6=Friday.                           
001730     03  WS-Iso-Weekday        PIC 9(2)     COMP.                         
001740*    1=Monday ... 7=Sunday.                                               
001750     03  WS-Day-Of-Year        PIC 9(3)     COMP.                         
001760     03  WS-Leap-Sw            PIC X        VALUE "N".                    
001770         88  Is-Leap-Year                   VALUE "Y".                    
001780     03  FILLER                PIC X(01).                                 
001790*                                                                         
001800 01  WS-Days-Before-Month-Table.                                          
001810     03  WS-Dbm-Entry OCCURS 12 PIC 9(3) COMP.                            
001820*    Cumulative non-leap days completed before month N begins.            
001830     03  FILLER                PIC X(01).                                 
001840*                                                                         
001850 01  WS-Day-Name-Table.                                                   
001860     03  WS-Day-Name-Entry OCCURS 7 PIC X(9).                             
001870*    Loaded Saturday .. Friday to match the Zeller-H index + 1.           
001880     03  FILLER                PIC X(01).                                 
001890*                                                                         
001900 01  WS-Priority-Table.                                                   
001910     03  WS-Pri-Entry OCCURS 4 INDEXED BY WS-Pri-Idx.                     
001920         05  WS-Pri-Name        PIC X(8).                                 
001930         05  WS-Pri-Count       PIC 9(7)    COMP.                         
001940         05  WS-Pri-Sum-Hrs     PIC 9(9)V99 COMP.                         
001950         05  WS-Pri-Min-Hrs     PIC 9(3)V99.                              
001960         05  WS-Pri-Max-Hrs     PIC 9(3)V99.                              
001970         05  WS-Pri-Median-Hrs  PIC 9(3)V99.                              
001980         05  WS-Pri-Breach-Cnt  PIC 9(7)    COMP.                         
001990     03  FILLER                 PIC X(01).                                
002000*                                                                         
002010 01  WS-Category-Table.                                                   
002020     03  WS-Cat-Entry OCCURS 6 INDEXED BY WS-Cat-Idx.                     
002030         05  WS-Cat-Name        PIC X(10).                                
002040         05  WS-Cat-Count       PIC 9(7)    COMP.                         
002050         05  WS-Cat-Sum-Hrs     PIC 9(9)V99 COMP.                         
002060         05  WS-Cat-Breach-Cnt  PIC 9(7)    COMP.                         
002070     03  FILLER                 PIC X(01).                                
002080*                                                                         
002090 01  WS-Dow-Table.                                                        
002100     03  WS-Dow-Entry OCCURS 7 INDEXED BY WS-Dow-Idx.                     
002110         05  WS-Dow-Name        PIC X(9).                                 
002120         05  WS-Dow-Count       PIC 9(7)    COMP.                         
002130         05  WS-Dow-Sum-Hrs     PIC 9(9)V99 COMP.                         
002140         05  WS-Dow-Breach-Cnt  PIC 9(7)    COMP.                         
002150         05  WS-Dow-Avg-Hrs     PIC 9(4)V99.                              
002160         05  WS-Dow-Breach-Pct  PIC 9(3)V99.                              
002170     03  FILLER                 PIC X(01).                                
002180*                                                                         
002190 01  WS-Median-Work-Table.                                                
002200     03  WS-Mwt-Entry OCCURS 20000 PIC 9(3)V99                            
002210                          INDEXED BY WS-Mwt-Idx.                          
002220     03  WS-Mwt-Count          PIC 9(7)    COMP.                          
002230     03  WS-Mwt-Current-Pri    PIC X(8).                                  
002240     03  FILLER                PIC X(01).                                 
002250*                                                                         
002260 01  Error-Messages.                                                      
002270     03  SD011  PIC X(30) VALUE "SD011 Cln file will not open".           
002280     03  SD012  PIC X(30) VALUE "SD012 Eng file will not open".           
002290     03  SD013  PIC X(30) VALUE "SD013 Dow file will not open".           
002300     03  FILLER PIC X(01).                                                
002310*                                                                         
002320 PROCEDURE               DIVISION.                                        
002330*===============================                                          
002340*                                                                         
002350 AA000-Main                  SECTION.                                     
002360*****************************************                                 
002370     PERFORM AA005-Load-Control-Tables.                                   
002380     PERFORM AA010-Open-Files.                                            
002390     SORT     SD-Sort-File                                                
002400              ASCENDING KEY SRT-Priority SRT-Resolution-Hrs               
002410              INPUT PROCEDURE AA020-Engineer-And-Release                  
002420                 THRU AA020-Exit                                          
002430              OUTPUT PROCEDURE AA060-Build-Median-Table                   
002440                 THRU AA060-Exit.                                         
002450     PERFORM AA065-Write-Dow-Summary.                                     
002460     PERFORM AA090-Kpi-Report.                                            
002470     CLOSE    CLEANED-TICKETS                                             
002480              ENGINEERED-TICKETS.                                         
002490     GOBACK.                                                              
002500*                                                                         
002510 AA000-Exit.  EXIT SECTION.                                               
002520*                                                                         
002530 AA005-Load-Control-Tables   SECTION.                                     
002540*****************************************                                 
002550     MOVE "Critical" TO WS-Pri-Name (1).                                  
002560     MOVE "High"     TO WS-Pri-Name (2).                                  
002570     MOVE "Medium"   TO WS-Pri-Name (3).                                  
002580     MOVE "Low"      TO WS-Pri-Name (4).                                  
002590     MOVE "Network"  TO WS-Cat-Name (1).                                  
002600     MOVE "Hardware" TO WS-Cat-Name (2).                                  
002610     MOVE "Software" TO WS-Cat-Name (3).                                  
002620     MOVE "Access"   TO WS-Cat-Name (4).                                  
002630     MOVE "Security" TO WS-Cat-Name (5).                                  
002640     MOVE "Email"    TO WS-Cat-Name (6).                                  
002650     MOVE "Saturday"  TO WS-Day-Name-Entry (1).                           
002660     MOVE "Sunday"    TO WS-Day-Name-Entry (2).                           
002670     MOVE "Monday"    TO WS-Day-Name-Entry (3).                           
002680     MOVE "Tuesday"   TO WS-Day-Name-Entry (4).                           
002690     MOVE "Wednesday" TO WS-Day-Name-Entry (5).                           
002700     MOVE "Thursday"  TO WS-Day-Name-Entry (6).                           
002710     MOVE "Friday"    TO WS-Day-Name-Entry (7).                           
002720     MOVE "Monday"    TO WS-Dow-Name (1).                                 
002730     MOVE "Tuesday"   TO WS-Dow-Name (2).                                 
002740     MOVE "Wednesday" TO WS-Dow-Name (3).                                 
002750     MOVE "Thursday"  TO WS-Dow-Name (4).                                 
002760     MOVE "Friday"    TO WS-Dow-Name (5).                                 
002770     MOVE "Saturday"  TO WS-Dow-Name (6).                                 
002780     MOVE "Sunday"    TO WS-Dow-Name (7).                                 
002790     MOVE 000 TO WS-Dbm-Entry (1).                                        
002800     MOVE 031 TO WS-Dbm-Entry (2).                                        
002810     MOVE 059 TO WS-Dbm-Entry (3).                                        
002820     MOVE 090 TO WS-Dbm-Entry (4).                                        
002830     MOVE 120 TO WS-Dbm-Entry (5).                                        
002840     MOVE 151 TO WS-Dbm-Entry (6).                                        
002850     MOVE 181 TO WS-Dbm-Entry (7).                                        
002860     MOVE 212 TO WS-Dbm-Entry (8).                                        
002870     MOVE 243 TO WS-Dbm-Entry (9).                                        
002880     MOVE 273 TO WS-Dbm-Entry (10).                                       
002890     MOVE 304 TO WS-Dbm-Entry (11).                                       
002900     MOVE 334 TO WS-Dbm-Entry (12).                                       
002910     PERFORM AA006-Zero-Priority-Table                                    
002920              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.                
002930     PERFORM AA007-Zero-Category-Table                                    
002940              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.                
002950     PERFORM AA008-Zero-Dow-Table                                         
002960              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 7.                
002970     MOVE ZERO TO WS-Total-Tickets WS-Breached-Tickets                    
002980                  WS-Sum-Res-Hours.                                       
002990*                                                                         
003000 AA005-Exit.  EXIT SECTION.                                               
003010*                                                                         
003020 AA006-Zero-Priority-Table   SECTION.                                     
003030*****************************************                                 
003040     MOVE ZERO TO WS-Pri-Count (WS-Sub) WS-Pri-Sum-Hrs (WS-Sub)           
003050                  WS-Pri-Min-Hrs (WS-Sub) WS-Pri-Max-Hrs (WS-Sub)         
003060                  WS-Pri-Median-Hrs (WS-Sub)                              
003070                  WS-Pri-Breach-Cnt (WS-Sub).                             
003080*                                                                         
003090 AA006-Exit.  EXIT SECTION.                                               
003100*                                                                         
003110 AA007-Zero-Category-Table   SECTION.                                     
003120*****************************************                                 
003130     MOVE ZERO TO WS-Cat-Count (WS-Sub) WS-Cat-Sum-Hrs (WS-Sub)           
003140                  WS-Cat-Breach-Cnt (WS-Sub).                             
003150*                                                                         
003160 AA007-Exit.  EXIT SECTION.                                               
003170*                                                                         
003180 AA008-Zero-Dow-Table        SECTION.                                     
003190*****************************************                                 
003200     MOVE ZERO TO WS-Dow-Count (WS-Sub) WS-Dow-Sum-Hrs (WS-Sub)           
003210                  WS-Dow-Breach-Cnt (WS-Sub).                             
003220*                                                                         
003230 AA008-Exit.  EXIT SECTION.                                               
003240*                                                                         
003250 AA010-Open-Files            SECTION.                                     
003260*****************************************                                 
003270     OPEN INPUT  CLEANED-TICKETS.                                         
003280     IF       WS-Cln-Status NOT = "00"                                    
003290              DISPLAY SD011 WS-Cln-Status                                 
003300              MOVE 16 TO RETURN-CODE                                      
003310              GOBACK.                                                     
003320     OPEN OUTPUT ENGINEERED-TICKETS.                                      
003330     IF       WS-Eng-Status NOT = "00"                                    
003340              DISPLAY SD012 WS-Eng-Status                                 
003350              MOVE 16 TO RETURN-CODE                                      
003360              GOBACK.                                                     
003370*                                                                         
003380 AA010-Exit.  EXIT SECTION.                                               
003390*                                                                         
003400 AA020-Engineer-And-Release  SECTION.                                     
003410*****************************************                                 
003420     PERFORM  AA021-Read-Engineer-Release THRU AA021-Exit                 
003430              UNTIL Cln-Eof.                                              
003440*                                                                         
003450 AA020-Exit.  EXIT SECTION.                                               
003460*                                                                         
003470 AA021-Read-Engineer-Release SECTION.                                     
003480*****************************************                                 
003490     READ     CLEANED-TICKETS                                             
003500              AT END                                                      
003510                       MOVE "Y" TO WS-Cln-Eof-Sw                          
003520                       GO TO AA021-Exit.                                  
003530     MOVE     Tkt-Ticket-Id        TO Etk-Ticket-Id.                      
003540     MOVE     Tkt-Created-Date     TO Etk-Created-Date.                   
003550     MOVE     Tkt-Resolved-Date    TO Etk-Resolved-Date.                  
003560     MOVE     Tkt-Priority         TO Etk-Priority.                       
003570     MOVE     Tkt-Category         TO Etk-Category.                       
003580     MOVE     Tkt-Assigned-Team    TO Etk-Assigned-Team.                  
003590     MOVE     Tkt-SLA-Target-Hours TO Etk-SLA-Target-Hours.               
003600     MOVE     Tkt-Resolution-Hours TO Etk-Resolution-Hours.               
003610     MOVE     Tkt-SLA-Breached     TO Etk-SLA-Breached.                   
003620     PERFORM  AA030-Derive-Ticket-Fields.                                 
003630     WRITE    Sd-Engineered-Ticket-Record.                                
003640     PERFORM  AA040-Accumulate-Kpis.                                      
003650     MOVE     Etk-Priority        TO SRT-Priority.                        
003660     MOVE     Etk-Resolution-Hours TO SRT-Resolution-Hrs.                 
003670     RELEASE  SD-Sort-Record.                                             
003680*                                                                         
003690 AA021-Exit.  EXIT SECTION.                                               
003700*                                                                         
003710 AA030-Derive-Ticket-Fields  SECTION.                                     
003720*****************************************                                 
003730     COMPUTE  Etk-Resolution-Days ROUNDED =                               
003740              Etk-Resolution-Hours / 24.                                  
003750     IF       Etk-Priority = "High" OR Etk-Priority = "Critical"          
003760              MOVE "Y" TO Etk-Is-High-Priority                            
003770     ELSE                                                                 
003780              MOVE "N" TO Etk-Is-High-Priority.                           
003790     IF       Etk-SLA-Breached = "Y"                                      
003800              MOVE 1 TO Etk-Breach-Flag                                   
003810     ELSE                                                                 
003820              MOVE 0 TO Etk-Breach-Flag.                                  
003830     MOVE     Tkt-Cre-CCYY TO Etk-Year WS-Work-CCYY.                      
003840     MOVE     Tkt-Cre-MM   TO WS-Work-MM.                                 
003850     MOVE     Tkt-Cre-DD   TO WS-Work-DD.                                 
003860     STRING   Tkt-Cre-CCYY "-" Tkt-Cre-MM                                 
003870              DELIMITED BY SIZE INTO Etk-Month.                           
003880     PERFORM  ZZ080-Derive-Day-Of-Week.                                   
003890     PERFORM  ZZ070-Derive-Week-Number.                                   
003900*                                                                         
003910 AA030-Exit.  EXIT SECTION.                                               
003920*                                                                         
003930 ZZ080-Derive-Day-Of-Week    SECTION.                                     
003940*****************************************                                 
003950*    Zeller's congruence, done long-hand in COMP working fields -         
003960*    the -2J term of the textbook formula is replaced by +5J so           
003970*    every intermediate value stays positive and integer divide           
003980*    (which truncates, same as FLOOR for positives) can be used           
003990*    throughout instead of an intrinsic FUNCTION.  Century term           
004000*    split out so the Y2K change in 1998 only touched two lines.          
004010*                                                                         
004020     IF       WS-Work-MM < 3                                              
004030              COMPUTE WS-Zeller-M = WS-Work-MM + 12                       
004040              COMPUTE WS-Zeller-Year = WS-Work-CCYY - 1                   
004050     ELSE                                                                 
004060              MOVE WS-Work-MM TO WS-Zeller-M                              
004070              MOVE WS-Work-CCYY TO WS-Zeller-Year.                        
004080     COMPUTE  WS-Zeller-Cent = WS-Zeller-Year / 100.                      
004090     COMPUTE  WS-Zeller-Yoc =                                             
004100              WS-Zeller-Year - (WS-Zeller-Cent * 100).                    
004110     COMPUTE  WS-Zeller-Term1 = (13 * (WS-Zeller-M + 1)) / 5.             
004120     COMPUTE  WS-Zeller-Raw = WS-Work-DD + WS-Zeller-Term1 +              
004130              WS-Zeller-Yoc + (WS-Zeller-Yoc / 4) +                       
004140              (WS-Zeller-Cent / 4) + (5 * WS-Zeller-Cent).                
004150     COMPUTE  WS-Zeller-Div = WS-Zeller-Raw / 7.                          
004160     COMPUTE  WS-Zeller-H = WS-Zeller-Raw - (WS-Zeller-Div * 7).          
004170     MOVE     WS-Day-Name-Entry (WS-Zeller-H + 1)                         
004180              TO Etk-Day-Of-Week.                                         
004190*                                                                         
004200*    Iso-Weekday wanted 1=Monday .. 7=Sunday for the week-number          
004210*    calc below; re-map off the same Zeller-H result rather than          
004220*    re-deriving it.                                                      
004230*                                                                         
004240     COMPUTE  WS-Iso-Weekday = WS-Zeller-H + 5.                           
004250     IF       WS-Iso-Weekday > 6                                          
004260              SUBTRACT 7 FROM WS-Iso-Weekday.                             
004270     ADD      1 TO WS-Iso-Weekday.                                        
004280*                                                                         
004290 ZZ080-Exit.  EXIT SECTION.                                               
004300*                                                                         
004310 ZZ070-Derive-Week-Number    SECTION.                                     
004320*****************************************                                 
004330*    Week 1 holds the year's first Thursday, weeks run Monday to          
004340*    Sunday.  Day-of-year comes off the cumulative days-before-           
004350*    month table (Feb bumped by one in a leap year); the ISO week         
004360*    formula then drops out of that and the Monday-based weekday          
004370*    derived above.  Century-divisible-by-400 leap rule spelled           
004380*    out in full since the Y2K entry below had to re-check it.            
004390*                                                                         
004400     MOVE     "N" TO WS-Leap-Sw.                                          
004410     COMPUTE  WS-Sub = WS-Work-CCYY / 4.                                  
004420     IF       WS-Work-CCYY = WS-Sub * 4                                   
004430              MOVE "Y" TO WS-Leap-Sw                                      
004440              COMPUTE WS-Sub = WS-Work-CCYY / 100                         
004450              IF WS-Work-CCYY = WS-Sub * 100                              
004460                 MOVE "N" TO WS-Leap-Sw                                   
004470                 COMPUTE WS-Sub = WS-Work-CCYY / 400                      
004480                 IF WS-Work-CCYY = WS-Sub * 400                           
004490                    MOVE "Y" TO WS-Leap-Sw                                
004500                 END-IF                                                   
004510              END-IF.                                                     
004520     COMPUTE  WS-Day-Of-Year =                                            
004530              WS-Dbm-Entry (WS-Work-MM) + WS-Work-DD.                     
004540     IF       Is-Leap-Year AND WS-Work-MM > 2                             
004550              ADD 1 TO WS-Day-Of-Year.                                    
004560     COMPUTE  Etk-Week ROUNDED =                                          
004570              (WS-Day-Of-Year - WS-Iso-Weekday + 10) / 7.                 
004580     IF       Etk-Week < 1                                                
004590              MOVE 1 TO Etk-Week                                          
004600     ELSE                                                                 
004610       IF     Etk-Week > 53                                               
004620              MOVE 53 TO Etk-Week                                         
004630       END-IF.                                                            
004640*                                                                         
004650 ZZ070-Exit.  EXIT SECTION.                                               
004660*                                                                         
004670 AA040-Accumulate-Kpis       SECTION.                                     
004680*****************************************                                 
004690     ADD      1 TO WS-Total-Tickets.                                      
004700     ADD      Etk-Resolution-Hours TO WS-Sum-Res-Hours.                   
004710     IF       Etk-SLA-Breached = "Y"                                      
004720              ADD 1 TO WS-Breached-Tickets.                               
004730     PERFORM  AA041-Accum-Priority                                        
004740              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.        
004750     PERFORM  AA042-Accum-Category                                        
004760              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
004770     PERFORM  AA043-Accum-Dow                                             
004780              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.        
004790*                                                                         
004800 AA040-Exit.  EXIT SECTION.                                               
004810*                                                                         
004820 AA041-Accum-Priority        SECTION.                                     
004830*****************************************                                 
004840     IF       Etk-Priority = WS-Pri-Name (WS-Pri-Idx)                     
004850              ADD 1 TO WS-Pri-Count (WS-Pri-Idx)                          
004860              ADD Etk-Resolution-Hours TO                                 
004870                  WS-Pri-Sum-Hrs (WS-Pri-Idx)                             
004880              IF WS-Pri-Count (WS-Pri-Idx) = 1                            
004890                 MOVE Etk-Resolution-Hours TO                             
004900                      WS-Pri-Min-Hrs (WS-Pri-Idx)                         
004910                      WS-Pri-Max-Hrs (WS-Pri-Idx)                         
004920              ELSE                                                        
004930                 IF Etk-Resolution-Hours <                                
004940                    WS-Pri-Min-Hrs (WS-Pri-Idx)                           
004950                    MOVE Etk-Resolution-Hours TO                          
004960                         WS-Pri-Min-Hrs (WS-Pri-Idx)                      
004970                 END-IF                                                   
004980                 IF Etk-Resolution-Hours >                                
004990                    WS-Pri-Max-Hrs (WS-Pri-Idx)                           
005000                    MOVE Etk-Resolution-Hours TO                          
005010                         WS-Pri-Max-Hrs (WS-Pri-Idx)                      
005020                 END-IF                                                   
005030              END-IF                                                      
005040              IF Etk-SLA-Breached = "Y"                                   
005050                 ADD 1 TO WS-Pri-Breach-Cnt (WS-Pri-Idx)                  
005060              END-IF.                                                     
005070*                                                                         
005080 AA041-Exit.  EXIT SECTION.                                               
005090*                                                                         
005100 AA042-Accum-Category        SECTION.                                     
005110*****************************************                                 
005120     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)                     
005130              ADD 1 TO WS-Cat-Count (WS-Cat-Idx)                          
005140              ADD Etk-Resolution-Hours TO                                 
005150                  WS-Cat-Sum-Hrs (WS-Cat-Idx)                             
005160              IF Etk-SLA-Breached = "Y"                                   
005170                 ADD 1 TO WS-Cat-Breach-Cnt (WS-Cat-Idx)                  
005180              END-IF.                                                     
005190*                                                                         
005200 AA042-Exit.  EXIT SECTION.                                               
005210*                                                                         
005220 AA043-Accum-Dow             SECTION.                                     
005230*****************************************                                 
005240     IF       Etk-Day-Of-Week = WS-Dow-Name (WS-Dow-Idx)                  
005250              ADD 1 TO WS-Dow-Count (WS-Dow-Idx)                          
005260              ADD Etk-Resolution-Hours TO                                 
005270                  WS-Dow-Sum-Hrs (WS-Dow-Idx)                             
005280              IF Etk-SLA-Breached = "Y"                                   
005290                 ADD 1 TO WS-Dow-Breach-Cnt (WS-Dow-Idx)                  
005300              END-IF.                                                     
005310*                                                                         
005320 AA043-Exit.  EXIT SECTION.                                               
005330*                                                                         
005340 AA060-Build-Median-Table    SECTION.                                     
005350*****************************************                                 
005360*    Sort gives us every ticket back grouped by priority and in           
005370*    ascending hours order - load each group into a flat work             
005380*    table and pick the middle element(s) when the priority               
005390*    changes, same control-break habit as a report footing.               
005400*                                                                         
005410     MOVE     ZERO TO WS-Mwt-Count.                                       
005420     MOVE     SPACES TO WS-Mwt-Current-Pri.                               
005430     PERFORM  AA061-Return-Sorted-Record THRU AA061-Exit                  
005440              UNTIL WS-Mwt-Current-Pri = "*EOF*".                         
005450     IF       WS-Mwt-Count > ZERO                                         
005460              PERFORM AA063-Compute-Median.                               
005470*                                                                         
005480 AA060-Exit.  EXIT SECTION.                                               
005490*                                                                         
005500 AA061-Return-Sorted-Record  SECTION.                                     
005510*****************************************                                 
005520     RETURN   SD-Sort-File                                                
005530              AT END                                                      
005540                       IF WS-Mwt-Count > ZERO                             
005550                          PERFORM AA063-Compute-Median                    
005560                       END-IF                                             
005570                       MOVE "*EOF*" TO WS-Mwt-Current-Pri                 
005580                       GO TO AA061-Exit.                                  
005590     IF       SRT-Priority NOT = WS-Mwt-Current-Pri AND                   
005600              WS-Mwt-Count > ZERO                                         
005610              PERFORM AA063-Compute-Median                                
005620              MOVE ZERO TO WS-Mwt-Count.                                  
005630     MOVE     SRT-Priority TO WS-Mwt-Current-Pri.                         
005640     ADD      1 TO WS-Mwt-Count.                                          
005650     MOVE     SRT-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).          
005660*                                                                         
005670 AA061-Exit.  EXIT SECTION.                                               
005680*                                                                         
005690 AA063-Compute-Median        SECTION.                                     
005700*****************************************                                 
005710     MOVE     "N" TO WS-Pri-Idx-Found-Sw.                                 
005720     PERFORM  AA064-Find-Priority-Slot                                    
005730              VARYING WS-Pri-Idx FROM 1 BY 1                              
005740              UNTIL WS-Pri-Idx > 4 OR Pri-Idx-Found.                      
005750     IF NOT   Pri-Idx-Found                                               
005760              GO TO AA063-Exit.                                           
005770     MOVE     WS-Pri-Idx TO WS-Pri-Idx-Save.                              
005780     COMPUTE  WS-Sub = WS-Mwt-Count / 2.                                  
005790     COMPUTE  WS-Sub2 = WS-Sub * 2.                                       
005800     IF       WS-Mwt-Count = WS-Sub2                                      
005810              COMPUTE WS-Sub2 = WS-Sub + 1                                
005820              COMPUTE WS-Pri-Median-Hrs (WS-Pri-Idx-Save)                 
005830                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +                       
005840                 WS-Mwt-Entry (WS-Sub2)) / 2                              
005850     ELSE                                                                 
005860              ADD 1 TO WS-Sub                                             
005870              MOVE WS-Mwt-Entry (WS-Sub) TO                               
005880                   WS-Pri-Median-Hrs (WS-Pri-Idx-Save).                   
005890*                                                                         
005900 AA063-Exit.  EXIT SECTION.                                               
005910*                                                                         
005920 AA064-Find-Priority-Slot    SECTION.                                     
005930*****************************************                                 
005940     IF       WS-Mwt-Current-Pri = WS-Pri-Name (WS-Pri-Idx)               
005950              MOVE "Y" TO WS-Pri-Idx-Found-Sw.                            
005960*                                                                         
005970 AA064-Exit.  EXIT SECTION.                                               
005980*                                                                         
005990 AA065-Write-Dow-Summary     SECTION.                                     
006000*****************************************                                 
006010*    One row per day actually present in the data, Monday through         
006020*    Sunday - the copybook note about 3 small tables applies here         
006030*    too, but splitting this off its own file is what the layout          
006040*    asks for.                                                            
006050     PERFORM  AA066-Compute-Dow-Row                                       
006060              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.        
006070     OPEN     OUTPUT DAY-OF-WEEK-SUMMARY.                                 
006080     IF       WS-Dow-Status NOT = "00"                                    
006090              DISPLAY SD013 WS-Dow-Status                                 
006100              MOVE 16 TO RETURN-CODE                                      
006110              GOBACK.                                                     
006120     PERFORM  AA067-Write-Dow-Row                                         
006130              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.        
006140     CLOSE    DAY-OF-WEEK-SUMMARY.                                        
006150*                                                                         
006160 AA065-Exit.  EXIT SECTION.                                               
006170*                                                                         
006180 AA066-Compute-Dow-Row       SECTION.                                     
006190*****************************************                                 
006200     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO                            
006210              COMPUTE WS-Dow-Avg-Hrs (WS-Dow-Idx) ROUNDED =               
006220                 WS-Dow-Sum-Hrs (WS-Dow-Idx) /                            
006230                 WS-Dow-Count (WS-Dow-Idx)                                
006240              COMPUTE WS-Dow-Breach-Pct (WS-Dow-Idx) ROUNDED =            
006250                 (WS-Dow-Breach-Cnt (WS-Dow-Idx) /                        
006260                 WS-Dow-Count (WS-Dow-Idx)) * 100                         
006270     ELSE                                                                 
006280              MOVE ZERO TO WS-Dow-Avg-Hrs (WS-Dow-Idx)                    
006290                           WS-Dow-Breach-Pct (WS-Dow-Idx).                
006300*                                                                         
006310 AA066-Exit.  EXIT SECTION.                                               
006320*                                                                         
006330 AA067-Write-Dow-Row         SECTION.                                     
006340*****************************************                                 
006350     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO                            
006360              MOVE WS-Dow-Name (WS-Dow-Idx) TO Dws-Day-Of-Week            
006370              MOVE WS-Dow-Count (WS-Dow-Idx) TO Dws-Ticket-Count          
006380              MOVE WS-Dow-Avg-Hrs (WS-Dow-Idx) TO                         
006390                   Dws-Avg-Resolution-Hrs                                 
006400              MOVE WS-Dow-Breach-Pct (WS-Dow-Idx) TO                      
006410                   Dws-Breach-Rate-Pct                                    
006420              WRITE SD-Day-Of-Week-Summary-Record.                        
006430*                                                                         
006440 AA067-Exit.  EXIT SECTION.                                               
006450*                                                                         
006460 AA090-Kpi-Report            SECTION.                                     
006470*****************************************                                 
006480     IF       WS-Total-Tickets > ZERO                                     
006490              COMPUTE WS-Avg-Res-Hours ROUNDED =                          
006500                      WS-Sum-Res-Hours / WS-Total-Tickets                 
006510              COMPUTE WS-Sla-Compliance-Pct ROUNDED =                     
006520                 ((WS-Total-Tickets - WS-Breached-Tickets) /              
006530                   WS-Total-Tickets) * 100                                
006540     ELSE                                                                 
006550              MOVE ZERO TO WS-Avg-Res-Hours WS-Sla-Compliance-Pct.        
006560*                                                                         
006570     DISPLAY  "SD010 FEATURE-ENGINEER - KPI REPORT".                      
006580     DISPLAY  "Total tickets ............ " WS-Total-Tickets.             
006590     DISPLAY  "Avg resolution hours ..... " WS-Avg-Res-Whole "."          
006600              WS-Avg-Res-Frac.                                            
006610     DISPLAY  "SLA compliance pct ....... "                               
006620              WS-Sla-Compliance-Whole "." WS-Sla-Compliance-Frac.         
006630     DISPLAY  "Breached tickets ......... " WS-Breached-Tickets.          
006640     DISPLAY  "-- Per priority --".                                       
006650     PERFORM  AA091-Print-Priority-Line                                   
006660              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.        
006670     DISPLAY  "-- Per category --".                                       
006680     PERFORM  AA092-Print-Category-Line                                   
006690              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.        
006700     DISPLAY  "-- Per day of week --".                                    
006710     PERFORM  AA093-Print-Dow-Line                                        
006720              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.        
006730*                                                                         
006740 AA090-Exit.  EXIT SECTION.                                               
006750*                                                                         
006760 AA091-Print-Priority-Line   SECTION.                                     
006770*****************************************                                 
006780     IF       WS-Pri-Count (WS-Pri-Idx) > ZERO                            
006790              DISPLAY WS-Pri-Name (WS-Pri-Idx) " cnt="                    
006800                      WS-Pri-Count (WS-Pri-Idx) " min="                   
006810                      WS-Pri-Min-Hrs (WS-Pri-Idx) " max="                 
006820                      WS-Pri-Max-Hrs (WS-Pri-Idx) " med="                 
006830                      WS-Pri-Median-Hrs (WS-Pri-Idx).                     
006840*                                                                         
006850 AA091-Exit.  EXIT SECTION.                                               
006860*                                                                         
006870 AA092-Print-Category-Line   SECTION.                                     
006880*****************************************                                 
006890     IF       WS-Cat-Count (WS-Cat-Idx) > ZERO                            
006900              DISPLAY WS-Cat-Name (WS-Cat-Idx) " cnt="                    
006910                      WS-Cat-Count (WS-Cat-Idx).                          
006920*                                                                         
006930 AA092-Exit.  EXIT SECTION.                                               
006940*                                                                         
006950 AA093-Print-Dow-Line        SECTION.                                     
006960*****************************************                                 
006970     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO                            
006980              DISPLAY WS-Dow-Name (WS-Dow-Idx) " cnt="                    
006990                      WS-Dow-Count (WS-Dow-Idx) " avg-hrs="               
007000                      WS-Dow-Avg-Hrs (WS-Dow-Idx) " breach-pct="          
007010                      WS-Dow-Breach-Pct (WS-Dow-Idx).                     
007020*                                                                         
007030 AA093-Exit.  EXIT SECTION.                                               
007040*                                                                         
