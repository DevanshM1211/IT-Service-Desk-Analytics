000100*****************************************************************         
000110*                                                               *         
000120*             Service Desk      Extract Preparer                *         
000130*        Builds the fixed-column Power BI dashboard feed        *         
000140*        off the engineered ticket file                        *          
000150*                                                               *         
000160*****************************************************************         
000170*                                                                         
000180 IDENTIFICATION          DIVISION.                                        
000190*===============================                                          
000200*                                                                         
000210     PROGRAM-ID.         SD050.                                           
000220     AUTHOR.             K Ferreira.                                      
000230     INSTALLATION.       Applewood Computers - Service Desk Group.        
000240     DATE-WRITTEN.       11/02/1994.                                      
000250     DATE-COMPILED.                                                       
000260     SECURITY.           Confidential - Internal Use Only.                
000270                          Property of Applewood Computers.  Not           
000280                          for release outside the Service Desk            
000290                          Group without Manager approval.                 
000300*                                                                         
000310*    Remarks.            Reads ENGINEERED-TICKETS once, appends           
000320*                        Ticket-Age-Hours against a fixed                 
000330*                        reference instant and writes the flat,           
000340*                        positional 17-column feed the Power BI           
000350*                        side binds on.  Also re-checks the file          
000360*                        for duplicate Ticket-IDs and missing             
000370*                        values as a final QA gate before the             
000380*                        feed goes out - belt and braces over             
000390*                        whatever the Cleaner already caught.             
000400*                                                                         
000410*    Called modules.     None.                                            
000420*                                                                         
000430*    Files used:                                                          
000440*                        ENGTICK.   Engineered ticket file, in.           
000450*                        DASHFEED.  Dashboard feed, output.               
000460*                                                                         
000470*    Error messages used.                                                 
000480*                        SD051 - SD052.                                   
000490*                                                                         
000500* Change Log:                                                             
000510* 11/02/1994 kf          Created - flat extract for the old               
000520*                        Lotus macro the Help Desk lead used to           
000530*                        chart ticket age, straight column copy           
000540*                        off the history file plus an age figure.         
000550* 30/06/1997 kf      .02 Added the duplicate-ticket recheck - a           
000560*                        Lotus refresh choked when two rows with          
000570*                        the same ticket number hit the same              
000580*                        cell.                                            
000590* 14/01/1998 kf      .03 Y2K prep - age calculation re-proofed            
000600*                        for CCYY dates either side of the                
000610*                        century boundary.                                
000620* 23/09/1999 kf      .04 Y2K - century rollover re-tested, OK.            
000630* 19/07/2008 kf      .05 Missing-value recheck added - vendor's           
000640*                        extract occasionally drops the Resolved          
000650*                        -Date on still-open tickets, Power BI            
000660*                        side needs to know how many.                     
000670* 20/09/2025 ri      1.00 Folded into the nightly analytics               
000680*                        suite.  Age figure now measured against          
000690*                        the fixed reference instant carried in           
000700*                        the control-param block, not today's             
000710*                        date - keeps the feed reproducible.              
000720*                                                                         
000730 ENVIRONMENT             DIVISION.                                        
000740*===============================                                          
000750*                                                                         
000760 CONFIGURATION           SECTION.                                         
000770 SPECIAL-NAMES.                                                           
000780     C01 IS TOP-OF-FORM.                                                  
000790*                                                                         
000800 INPUT-OUTPUT            SECTION.                                         
000810 FILE-CONTROL.                                                            
000820     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"                        
000830                          ORGANIZATION LINE SEQUENTIAL                    
000840                          FILE STATUS IS WS-Eng-Status.                   
000850     SELECT DASHBOARD-FEED ASSIGN TO "DASHFEED"                           
000860                          ORGANIZATION LINE SEQUENTIAL                    
000870                          FILE STATUS IS WS-Dfr-Status.                   
000880*                                                                         
000890 DATA                    DIVISION.                                        
000900*===============================                                          
000910*                                                                         
000920 FILE                    SECTION.                                         
000930*                                                                         
000940 FD  ENGINEERED-TICKETS.                                                  
000950 COPY "sdtkt02.cob".                                                      
000960*                                                                         
000970 FD  DASHBOARD-FEED.                                                      
000980 COPY "sdfeed1.cob".                                                      
000990*                                                                         
001000 WORKING-STORAGE         SECTION.                                         
001010*-----------------------                                                  
001020 77  Prog-Name           PIC X(16)   VALUE "SD050 (1.00)".                
001030*                                                                         
001040 COPY "sdparam.cob".                                                      
001050*                                                                         
001060 01  WS-File-Status.                                                      
001070     03  WS-Eng-Status       PIC XX.                                      
001080     03  WS-Dfr-Status       PIC XX.                                      
001090     03  FILLER              PIC X(02).                                   
001100*                                                                         
001110 01  WS-Switches.                                                         
001120     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".                      
001130         88  Eng-Eof                      VALUE "Y".                      
001140     03  WS-Dup-Found-Sw       PIC X      VALUE "N".                      
001150         88  Dup-Found                    VALUE "Y".                      
001160     03  FILLER               PIC X(01).                                  
001170*                                                                         
001180 01  WS-Counters.                                                         
001190     03  WS-Total-Rows        PIC 9(7)    COMP.                           
001200     03  WS-Total-Columns     PIC 9(2)    COMP VALUE 17.                  
001210     03  WS-Dup-Ticket-Cnt    PIC 9(7)    COMP.                           
001220     03  WS-Dup-Table-Cnt     PIC 9(7)    COMP.                           
001230     03  WS-Missing-Value-Cnt PIC 9(7)    COMP.                           
001240     03  WS-Sub               PIC 9(7)    COMP.                           
001250     03  FILLER                PIC X(01).                                 
001260*                                                                         
001270*    Same belt-and-braces dup table size as the Cleaner carries           
001280*    on RAW-TICKETS - see sd000 AA030 for the house explanation.          
001290 01  WS-Dup-Check-Table.                                                  
001300     03  WS-Dup-Entry        OCCURS 20000 TIMES                           
001310                              INDEXED BY WS-Dup-Idx                       
001320                              PIC X(12).                                  
001330     03  FILLER               PIC X(01).                                  
001340*                                                                         
001350*    Created-Date/Resolved-Date arrive as "CCYY-MM-DD HH:MM:SS" -         
001360*    no component breakdown on sdtkt02.cob, peeled apart here the         
001370*    same way sd010/sd040 peel the raw ticket timestamps.                 
001380 01  WS-Work-Date.                                                        
001390     03  WS-Work-Date-Str    PIC X(19).                                   
001400     03  WS-Work-Date-R REDEFINES WS-Work-Date-Str.                       
001410         05  WS-Work-CCYY        PIC 9(4).                                
001420         05  FILLER              PIC X.                                   
001430         05  WS-Work-MM          PIC 99.                                  
001440         05  FILLER              PIC X.                                   
001450         05  WS-Work-DD          PIC 99.                                  
001460         05  FILLER              PIC X.                                   
001470         05  WS-Work-HH          PIC 99.                                  
001480         05  FILLER              PIC X.                                   
001490         05  WS-Work-MI          PIC 99.                                  
001500         05  FILLER              PIC X.                                   
001510         05  WS-Work-SS          PIC 99.                                  
001520     03  WS-Work-Short-R REDEFINES WS-Work-Date-Str.                      
001530         05  WS-Work-Short-Date  PIC X(10).                               
001540         05  FILLER              PIC X(09).                               
001550*                                                                         
001560*    Printed once in the validation report so Ops can see which           
001570*    fixed instant the age figures were measured against.                 
001580 01  WS-Ref-Date-Display.                                                 
001590     03  WS-Ref-Date-Label   PIC X(10).                                   
001600     03  WS-Ref-Date-Label-R REDEFINES WS-Ref-Date-Label.                 
001610         05  WS-Ref-Yr           PIC 9(4).                                
001620         05  WS-Ref-Sep1         PIC X.                                   
001630         05  WS-Ref-Mo           PIC 99.                                  
001640         05  WS-Ref-Sep2         PIC X.                                   
001650         05  WS-Ref-Dy           PIC 99.                                  
001660*                                                                         
001670*    Long-hand Gregorian-to-Julian conversion, same Fliegel & Van         
001680*    Flandern formula as sd040 ZZ090 - proved out there, not              
001690*    re-derived in comments here.                                         
001700 01  WS-Julian-Calc.                                                      
001710     03  WS-Jc-A               PIC 9(3)     COMP.                         
001720     03  WS-Jc-Y               PIC 9(7)     COMP.                         
001730     03  WS-Jc-M               PIC 9(3)     COMP.                         
001740     03  WS-Jc-Jdn             PIC 9(8)     COMP.                         
001750     03  FILLER                PIC X(01).                                 
001760*                                                                         
001770 01  WS-Ref-Jdn              PIC 9(8)   COMP.                             
001780*                                                                         
001790 01  WS-Age-Calc.                                                         
001800     03  WS-Created-Jdn        PIC 9(8)    COMP.                          
001810     03  WS-Created-Sec-Of-Day PIC 9(5)    COMP.                          
001820     03  WS-Diff-Days          PIC S9(5)   COMP.                          
001830     03  WS-Diff-Seconds       PIC S9(9)   COMP.                          
001840     03  FILLER                PIC X(01).                                 
001850*                                                                         
001860 01  Error-Messages.                                                      
001870     03  SD051  PIC X(30) VALUE "SD051 Eng file will not open".           
001880     03  SD052  PIC X(30) VALUE "SD052 out file will not open".           
001890     03  FILLER PIC X(01).                                                
001900*                                                                         
001910 PROCEDURE               DIVISION.                                        
001920*===============================                                          
001930*                                                                         
001940 AA000-Main                  SECTION.                                     
001950*****************************************                                 
001960     PERFORM  AA005-Compute-Ref-Jdn.                                      
001970     PERFORM  AA010-Open-Files.                                           
001980     PERFORM  AA020-Read-And-Extract                                      
001990              UNTIL Eng-Eof.                                              
002000     PERFORM  AA090-Print-Validation-Report.                              
002010     CLOSE    ENGINEERED-TICKETS DASHBOARD-FEED.                          
002020     STOP     RUN.                                                        
002030*                                                                         
002040 AA000-Exit.  EXIT SECTION.                                               
002050*                                                                         
002060 AA005-Compute-Ref-Jdn        SECTION.                                    
002070*****************************************                                 
002080     MOVE     SD-Param-Ref-CCYY TO WS-Work-CCYY.                          
002090     MOVE     SD-Param-Ref-MM   TO WS-Work-MM.                            
002100     MOVE     SD-Param-Ref-DD   TO WS-Work-DD.                            
002110     PERFORM  ZZ090-Julian-From-Work-Date.                                
002120     MOVE     WS-Jc-Jdn TO WS-Ref-Jdn.                                    
002130     MOVE     SD-Param-Ref-CCYY TO WS-Ref-Yr.                             
002140     MOVE     "-"               TO WS-Ref-Sep1.                           
002150     MOVE     SD-Param-Ref-MM   TO WS-Ref-Mo.                             
002160     MOVE     "-"               TO WS-Ref-Sep2.                           
002170     MOVE     SD-Param-Ref-DD   TO WS-Ref-Dy.                             
002180     MOVE     ZERO TO WS-Dup-Table-Cnt.                                   
002190*                                                                         
002200 AA005-Exit.  EXIT SECTION.                                               
002210*                                                                         
002220 AA010-Open-Files             SECTION.                                    
002230*****************************************                                 
002240     OPEN     INPUT ENGINEERED-TICKETS.                                   
002250     IF       WS-Eng-Status NOT = "00"                                    
002260              DISPLAY SD051                                               
002270              STOP RUN.                                                   
002280     OPEN     OUTPUT DASHBOARD-FEED.                                      
002290     IF       WS-Dfr-Status NOT = "00"                                    
002300              DISPLAY SD052                                               
002310              STOP RUN.                                                   
002320     PERFORM  AA011-Read-Eng.                                             
002330*                                                                         
002340 AA010-Exit.  EXIT SECTION.                                               
002350*                                                                         
002360 AA011-Read-Eng               SECTION.                                    
002370*****************************************                                 
002380     READ     ENGINEERED-TICKETS                                          
002390              AT END MOVE "Y" TO WS-Eng-Eof-Sw.                           
002400*                                                                         
002410 AA011-Exit.  EXIT SECTION.                                               
002420*                                                                         
002430 AA020-Read-And-Extract        SECTION.                                   
002440*****************************************                                 
002450     ADD      1 TO WS-Total-Rows.                                         
002460     PERFORM  AA025-Check-Duplicate.                                      
002470     PERFORM  AA030-Check-Missing-Values.                                 
002480     PERFORM  AA040-Compute-Ticket-Age.                                   
002490     PERFORM  AA050-Write-Feed-Row.                                       
002500     PERFORM  AA011-Read-Eng.                                             
002510*                                                                         
002520 AA020-Exit.  EXIT SECTION.                                               
002530*                                                                         
002540 AA025-Check-Duplicate          SECTION.                                  
002550*****************************************                                 
002560*    Same linear dup-table recheck the Cleaner already runs on            
002570*    the raw extract - cheap insurance against a re-run that              
002580*    merges two nights of ENGTICK by mistake.                             
002590     MOVE     "N" TO WS-Dup-Found-Sw.                                     
002600     PERFORM  AA026-Search-Dup-Table                                      
002610              VARYING WS-Sub FROM 1 BY 1                                  
002620              UNTIL WS-Sub > WS-Dup-Table-Cnt OR Dup-Found.               
002630     IF       Dup-Found                                                   
002640              ADD 1 TO WS-Dup-Ticket-Cnt                                  
002650     ELSE                                                                 
002660              IF    WS-Dup-Table-Cnt < 20000                              
002670                    ADD 1 TO WS-Dup-Table-Cnt                             
002680                    MOVE Etk-Ticket-Id TO                                 
002690                         WS-Dup-Entry (WS-Dup-Table-Cnt).                 
002700*                                                                         
002710 AA025-Exit.  EXIT SECTION.                                               
002720*                                                                         
002730 AA026-Search-Dup-Table          SECTION.                                 
002740*****************************************                                 
002750     IF       WS-Dup-Entry (WS-Sub) = Etk-Ticket-Id                       
002760              MOVE "Y" TO WS-Dup-Found-Sw.                                
002770*                                                                         
002780 AA026-Exit.  EXIT SECTION.                                               
002790*                                                                         
002800 AA030-Check-Missing-Values      SECTION.                                 
002810*****************************************                                 
002820     IF       Etk-Ticket-Id = SPACES                                      
002830              ADD 1 TO WS-Missing-Value-Cnt.                              
002840     IF       Etk-Created-Date = SPACES                                   
002850              ADD 1 TO WS-Missing-Value-Cnt.                              
002860     IF       Etk-Resolved-Date = SPACES                                  
002870              ADD 1 TO WS-Missing-Value-Cnt.                              
002880     IF       Etk-Priority = SPACES                                       
002890              ADD 1 TO WS-Missing-Value-Cnt.                              
002900     IF       Etk-Category = SPACES                                       
002910              ADD 1 TO WS-Missing-Value-Cnt.                              
002920     IF       Etk-Assigned-Team = SPACES                                  
002930              ADD 1 TO WS-Missing-Value-Cnt.                              
002940*                                                                         
002950 AA030-Exit.  EXIT SECTION.                                               
002960*                                                                         
002970 AA040-Compute-Ticket-Age        SECTION.                                 
002980*****************************************                                 
002990     MOVE     Etk-Created-Date TO WS-Work-Date-Str.                       
003000     PERFORM  ZZ090-Julian-From-Work-Date.                                
003010     MOVE     WS-Jc-Jdn TO WS-Created-Jdn.                                
003020     COMPUTE  WS-Created-Sec-Of-Day =                                     
003030              (WS-Work-HH * 3600) + (WS-Work-MI * 60) +                   
003040              WS-Work-SS.                                                 
003050     COMPUTE  WS-Diff-Days = WS-Ref-Jdn - WS-Created-Jdn.                 
003060     COMPUTE  WS-Diff-Seconds =                                           
003070              (WS-Diff-Days * 86400) - WS-Created-Sec-Of-Day.             
003080     IF       WS-Diff-Seconds < ZERO                                      
003090              MOVE ZERO TO Dfr-Ticket-Age-Hours                           
003100     ELSE                                                                 
003110              COMPUTE Dfr-Ticket-Age-Hours ROUNDED =                      
003120                      WS-Diff-Seconds / 3600.                             
003130*                                                                         
003140 AA040-Exit.  EXIT SECTION.                                               
003150*                                                                         
003160 ZZ090-Julian-From-Work-Date     SECTION.                                 
003170*****************************************                                 
003180     COMPUTE  WS-Jc-A = (14 - WS-Work-MM) / 12.                           
003190     COMPUTE  WS-Jc-Y = WS-Work-CCYY + 4800 - WS-Jc-A.                    
003200     COMPUTE  WS-Jc-M = WS-Work-MM + (12 * WS-Jc-A) - 3.                  
003210     COMPUTE  WS-Jc-Jdn = WS-Work-DD +                                    
003220              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +               
003230              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)           
003240              - 32045.                                                    
003250*                                                                         
003260 ZZ090-Exit.  EXIT SECTION.                                               
003270*                                                                         
003280 AA050-Write-Feed-Row            SECTION.                                 
003290*****************************************                                 
003300     MOVE     Etk-Ticket-Id        TO Dfr-Ticket-Id.                      
003310     MOVE     Etk-Created-Date     TO Dfr-Created-Date.                   
003320     MOVE     Etk-Resolved-Date    TO Dfr-Resolved-Date.                  
003330     MOVE     Etk-Priority         TO Dfr-Priority.                       
003340     MOVE     Etk-Category         TO Dfr-Category.                       
003350     MOVE     Etk-Assigned-Team    TO Dfr-Assigned-Team.                  
003360     MOVE     Etk-SLA-Target-Hours TO Dfr-SLA-Target-Hours.               
003370     MOVE     Etk-Resolution-Hours TO Dfr-Resolution-Hours.               
003380     MOVE     Etk-Resolution-Days  TO Dfr-Resolution-Days.                
003390     MOVE     Etk-SLA-Breached     TO Dfr-SLA-Breached.                   
003400     MOVE     Etk-Breach-Flag      TO Dfr-Breach-Flag.                    
003410     MOVE     Etk-Is-High-Priority TO Dfr-Is-High-Priority.               
003420     MOVE     Etk-Day-Of-Week      TO Dfr-Day-Of-Week.                    
003430     MOVE     Etk-Month            TO Dfr-Month.                          
003440     MOVE     Etk-Week             TO Dfr-Week.                           
003450     MOVE     Etk-Year             TO Dfr-Year.                           
003460     WRITE    SD-Dashboard-Feed-Record.                                   
003470*                                                                         
003480 AA050-Exit.  EXIT SECTION.                                               
003490*                                                                         
003500 AA090-Print-Validation-Report   SECTION.                                 
003510*****************************************                                 
003520     DISPLAY  "SD050 EXTRACT-PREPARER - VALIDATION REPORT".               
003530     DISPLAY  "Reference instant ....... " WS-Ref-Date-Label.             
003540     DISPLAY  "Total rows .............. " WS-Total-Rows.                 
003550     DISPLAY  "Total columns ........... " WS-Total-Columns.              
003560     DISPLAY  "Duplicate Ticket-ID cnt . " WS-Dup-Ticket-Cnt.             
003570     DISPLAY  "Missing value count ..... " WS-Missing-Value-Cnt.          
003580*                                                                         
003590 AA090-Exit.  EXIT SECTION.                                               
003600*                                                                         
