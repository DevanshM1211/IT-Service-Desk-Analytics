*****************************************************************
*                                                               *
*                 Service Desk      Nightly Cleaner              *
*          Validates and de-dupes the raw ticket extract        *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD000.
     AUTHOR.             D N Okafor.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       14/03/1988.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Nightly Cleaner for the Service Desk
*                        ticket extract.  Reads the raw ticket
*                        pull from the helpdesk system, drops
*                        unusable rows and writes CLNTICK for
*                        FEATURE-ENGINEER to read next.
*
*    Called modules.     None.
*
*    Files used:
*                        RAWTICK.   Raw ticket extract, input.
*                        CLNTICK.   Cleaned ticket file, output.
*
*    Error messages used.
*                        SD001 - SD004.
*
* Change Log:
* 14/03/1988 dno         Created - reads the weekly paper-log
*                        transcription file, drops blank rows.
* 02/09/1989 dno         Added duplicate ticket number check -
*                        transcribers were keying the same call
*                        twice off separate slips.
* 19/11/1991 dno     .02 Valid-team list widened to 4 entries when
*                        CyberSecurity split off from Apps.
* 08/06/1995 mjs     .03 Picked up maintenance - Okafor moved to
*                        the Mainframe group.  No logic change.
* 14/01/1998 mjs     .04 Y2K prep - Created-Date/Resolved-Date now
*                        carry full century (CCYY), was YY.
* 23/09/1999 mjs     .05 Y2K - re-tested century rollover on the
*                        dup-ticket compare table, all OK.
* 11/05/2003 mjs     .06 Helpdesk system replaced paper log feed
*                        with a flat extract file - record layout
*                        changed to match, see wspyemp-derived
*                        copybook SDTKT01.
* 30/10/2010 kf      .07 Added missing-field drop rule - extract
*                        vendor started sending short rows on
*                        their maintenance weekends.
* 17/02/2016 kf      .08 Category list widened to 6 (Security,
*                        Email added).
* 19/09/2025 ri      1.00 Folded into the new nightly analytics
*                        suite - Resolved-Date now range-checked
*                        the same as Created-Date, plus the valid
*                        priority/category/team lists moved into
*                        this program rather than living further
*                        down the chain.  Month/Week/Year and the
*                        weekday name stay FEATURE-ENGINEER's
*                        job - see sd010's change log.
* 03/12/2025 ri      1.01 Valid-value counts added to the cleaning
*                        summary per Ops request - they want to
*                        see which column is failing, not just how
*                        many rows went missing.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT RAW-TICKETS  ASSIGN TO "RAWTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Raw-Status.
     SELECT CLEANED-TICKETS ASSIGN TO "CLNTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Cln-Status.
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  RAW-TICKETS.
 COPY "sdtkt01.cob".
*
 FD  CLEANED-TICKETS.
 01  CLN-Ticket-Record.
     03  CLN-Fields      PIC X(101).
     03  FILLER          PIC X(01).
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD000 (1.01)".
*
 01  WS-File-Status.
     03  WS-Raw-Status       PIC XX.
     03  WS-Cln-Status       PIC XX.
     03  FILLER              PIC X(01).
*
 01  WS-Switches.
     03  WS-Raw-Eof-Sw        PIC X       VALUE "N".
         88  Raw-Eof                      VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Counters.
     03  WS-Initial-Rows      PIC 9(7)    COMP.
     03  WS-Final-Rows        PIC 9(7)    COMP.
     03  WS-Removed-Rows      PIC 9(7)    COMP.
     03  WS-Missing-Field-Cnt PIC 9(7)    COMP.
     03  WS-Bad-Priority-Cnt  PIC 9(7)    COMP.
     03  WS-Bad-Category-Cnt  PIC 9(7)    COMP.
     03  WS-Bad-Team-Cnt      PIC 9(7)    COMP.
     03  WS-Dup-Cnt           PIC 9(7)    COMP.
     03  WS-Dup-Table-Cnt     PIC 9(7)    COMP.
     03  WS-Sub               PIC 9(7)    COMP.
     03  WS-Removed-Pct       PIC 9(3)V99.
*    Broken into whole-percent and hundredths for a clean "NN.NN
*    %" report line - DISPLAY of an unedited V99 item runs the
*    two halves together with no decimal point.
     03  WS-Removed-Pct-R REDEFINES WS-Removed-Pct.
         05  WS-Removed-Pct-Whole PIC 9(3).
         05  WS-Removed-Pct-Frac  PIC 99.
     03  FILLER               PIC X(01).
*
 01  WS-Dup-Check-Table.
     03  WS-Dup-Entry         OCCURS 20000 TIMES
                               INDEXED BY WS-Dup-Idx.
         05  WS-Dup-Ticket-Id PIC X(12).
     03  FILLER               PIC X(01).
*
 01  WS-Valid-Value-Lists.
     03  WS-Valid-Priority    OCCURS 4  PIC X(8).
     03  WS-Valid-Category    OCCURS 6  PIC X(10).
     03  WS-Valid-Team        OCCURS 4  PIC X(14).
     03  WS-Priority-Found    PIC X       VALUE "N".
     03  WS-Category-Found    PIC X       VALUE "N".
     03  WS-Team-Found        PIC X       VALUE "N".
     03  FILLER               PIC X(01).
*
 01  WS-Date-Check-Area.
     03  WS-Work-Bin-Date     PIC 9(8)     COMP.
     03  WS-Work-Bin-Date-R REDEFINES WS-Work-Bin-Date.
         05  WS-Work-CCYY     PIC 9(4).
         05  WS-Work-MM       PIC 99.
         05  WS-Work-DD       PIC 99.
*    Second working area for the Resolved-Date half of the range
*    check - Created-Date was the only one range-checked until
*    the vendor extract turned up a 00/00 Resolved-Date on a
*    handful of still-open tickets that should have been blank,
*    not zero-filled.
     03  WS-Work-Bin-Date-2   PIC 9(8)     COMP.
     03  WS-Work-Bin-Date-2-R REDEFINES WS-Work-Bin-Date-2.
         05  WS-Work-2-CCYY   PIC 9(4).
         05  WS-Work-2-MM     PIC 99.
         05  WS-Work-2-DD     PIC 99.
     03  WS-Date-Valid-Sw     PIC X        VALUE "Y".
         88  Date-Not-Valid                VALUE "N".
     03  FILLER               PIC X(01).
*
 01  WS-Line-80              PIC X(80)   VALUE SPACES.
*
 01  Error-Messages.
     03  SD001  PIC X(30) VALUE "SD001 Raw file will not open".
     03  SD002  PIC X(30) VALUE "SD002 Cln file will not open".
     03  SD003  PIC X(30) VALUE "SD003 Read error on RAWTICK".
     03  SD004  PIC X(30) VALUE "SD004 Dup table overflow".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM AA005-Load-Control-Tables.
     PERFORM AA010-Open-Files.
     PERFORM AA020-Clean-Ticket THRU AA020-Exit
              UNTIL Raw-Eof.
     PERFORM AA090-Cleaning-Summary.
     CLOSE    RAW-TICKETS
              CLEANED-TICKETS.
     GOBACK.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Load-Control-Tables   SECTION.
*****************************************
*    The four/six/four value lists - kept as literal MOVEs here
*    rather than a VALUE-clause table, same habit as the PR1
*    param load in the payroll module.
*
     MOVE "Critical" TO WS-Valid-Priority (1).
     MOVE "High"     TO WS-Valid-Priority (2).
     MOVE "Medium"   TO WS-Valid-Priority (3).
     MOVE "Low"      TO WS-Valid-Priority (4).
     MOVE "Network"  TO WS-Valid-Category (1).
     MOVE "Hardware" TO WS-Valid-Category (2).
     MOVE "Software" TO WS-Valid-Category (3).
     MOVE "Access"   TO WS-Valid-Category (4).
     MOVE "Security" TO WS-Valid-Category (5).
     MOVE "Email"    TO WS-Valid-Category (6).
     MOVE "Infrastructure" TO WS-Valid-Team (1).
     MOVE "ServiceDesk"    TO WS-Valid-Team (2).
     MOVE "CyberSecurity"  TO WS-Valid-Team (3).
     MOVE "Applications"   TO WS-Valid-Team (4).
     MOVE ZERO TO WS-Dup-Table-Cnt.
*
 AA005-Exit.  EXIT SECTION.
*
 AA010-Open-Files            SECTION.
*****************************************
     OPEN INPUT  RAW-TICKETS.
     IF       WS-Raw-Status NOT = "00"
              DISPLAY SD001 WS-Raw-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     OPEN OUTPUT CLEANED-TICKETS.
     IF       WS-Cln-Status NOT = "00"
              DISPLAY SD002 WS-Cln-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     MOVE     ZERO TO WS-Initial-Rows WS-Final-Rows
     MOVE     ZERO TO WS-Removed-Rows WS-Missing-Field-Cnt
     MOVE     ZERO TO WS-Bad-Priority-Cnt WS-Bad-Category-Cnt
     MOVE     ZERO TO WS-Bad-Team-Cnt WS-Dup-Cnt.
*
 AA010-Exit.  EXIT SECTION.
*
 AA020-Clean-Ticket          SECTION.
*****************************************
     READ     RAW-TICKETS
              AT END
                       MOVE "Y" TO WS-Raw-Eof-Sw
                       GO TO AA020-Exit.
     IF       WS-Raw-Status NOT = "00"
              DISPLAY SD003 WS-Raw-Status
              GO TO AA020-Exit.
     ADD      1 TO WS-Initial-Rows.
*
     IF       Tkt-Ticket-Id = SPACES OR
              Tkt-Created-Date = SPACES OR
              Tkt-Resolved-Date = SPACES OR
              Tkt-Priority = SPACES OR
              Tkt-Category = SPACES OR
              Tkt-Assigned-Team = SPACES OR
              Tkt-Cre-CCYY NOT NUMERIC OR
              Tkt-Res-CCYY NOT NUMERIC
              ADD 1 TO WS-Missing-Field-Cnt WS-Removed-Rows
              GO TO AA020-Exit.
*
     PERFORM  AA025-Check-Date-Parseable.
     IF       Date-Not-Valid
              ADD 1 TO WS-Missing-Field-Cnt WS-Removed-Rows
              GO TO AA020-Exit.
*
     PERFORM  AA030-Check-Duplicate.
     IF       WS-Priority-Found = "DUP"
              GO TO AA020-Exit.
*
     PERFORM  AA040-Check-Valid-Values.
     IF       WS-Priority-Found = "N" OR
              WS-Category-Found = "N" OR
              WS-Team-Found     = "N"
              ADD 1 TO WS-Removed-Rows
              GO TO AA020-Exit.
*
     MOVE     SD-Ticket-Record TO CLN-Ticket-Record.
     WRITE    CLN-Ticket-Record.
     ADD      1 TO WS-Final-Rows.
*
 AA020-Exit.  EXIT SECTION.
*
 AA025-Check-Date-Parseable  SECTION.
*****************************************
*    Created-Date and Resolved-Date are each kept as a redefined
*    CCYYMMDD group purely to range-check month 01-12, day 01-31
*    - the vendor extract has been seen to send 00 for both on a
*    short record, NUMERIC alone would let that through.
*
     MOVE     "Y" TO WS-Date-Valid-Sw.
     MOVE     Tkt-Cre-MM TO WS-Work-MM.
     MOVE     Tkt-Cre-DD TO WS-Work-DD.
     IF       WS-Work-MM < 1 OR WS-Work-MM > 12 OR
              WS-Work-DD < 1 OR WS-Work-DD > 31
              MOVE "N" TO WS-Date-Valid-Sw.
     MOVE     Tkt-Res-MM TO WS-Work-2-MM.
     MOVE     Tkt-Res-DD TO WS-Work-2-DD.
     IF       WS-Work-2-MM < 1 OR WS-Work-2-MM > 12 OR
              WS-Work-2-DD < 1 OR WS-Work-2-DD > 31
              MOVE "N" TO WS-Date-Valid-Sw.
*
 AA025-Exit.  EXIT SECTION.
*
 AA030-Check-Duplicate       SECTION.
*****************************************
*    Linear search of the dup table - small files (a night's
*    tickets), no need for anything cleverer.
*
     MOVE     "N" TO WS-Priority-Found.
     PERFORM  AA031-Search-Dup-Table
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > WS-Dup-Table-Cnt.
     IF       WS-Priority-Found = "DUP"
              ADD 1 TO WS-Dup-Cnt WS-Removed-Rows
     ELSE
              IF     WS-Dup-Table-Cnt < 20000
                     ADD 1 TO WS-Dup-Table-Cnt
                     MOVE Tkt-Ticket-Id
                       TO WS-Dup-Ticket-Id (WS-Dup-Table-Cnt)
              ELSE
                     DISPLAY SD004
                     MOVE 16 TO RETURN-CODE
                     GOBACK.
*
 AA030-Exit.  EXIT SECTION.
*
 AA031-Search-Dup-Table      SECTION.
*****************************************
     IF       WS-Dup-Ticket-Id (WS-Sub) = Tkt-Ticket-Id
              MOVE "DUP" TO WS-Priority-Found.
*
 AA031-Exit.  EXIT SECTION.
*
 AA040-Check-Valid-Values    SECTION.
*****************************************
     MOVE     "N" TO WS-Priority-Found WS-Category-Found
                      WS-Team-Found.
     PERFORM  AA041-Match-Priority
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.
     PERFORM  AA042-Match-Category
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.
     PERFORM  AA043-Match-Team
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.
     IF       WS-Priority-Found = "N"
              ADD 1 TO WS-Bad-Priority-Cnt.
     IF       WS-Category-Found = "N"
              ADD 1 TO WS-Bad-Category-Cnt.
     IF       WS-Team-Found = "N"
              ADD 1 TO WS-Bad-Team-Cnt.
*
 AA040-Exit.  EXIT SECTION.
*
 AA041-Match-Priority        SECTION.
*****************************************
     IF       Tkt-Priority = WS-Valid-Priority (WS-Sub)
              MOVE "Y" TO WS-Priority-Found.
*
 AA041-Exit.  EXIT SECTION.
*
 AA042-Match-Category        SECTION.
*****************************************
     IF       Tkt-Category = WS-Valid-Category (WS-Sub)
              MOVE "Y" TO WS-Category-Found.
*
 AA042-Exit.  EXIT SECTION.
*
 AA043-Match-Team            SECTION.
*****************************************
     IF       Tkt-Assigned-Team = WS-Valid-Team (WS-Sub)
              MOVE "Y" TO WS-Team-Found.
*
 AA043-Exit.  EXIT SECTION.
*
 AA090-Cleaning-Summary      SECTION.
*****************************************
     IF       WS-Initial-Rows > ZERO
              COMPUTE WS-Removed-Pct ROUNDED =
                      (WS-Removed-Rows / WS-Initial-Rows) * 100
     ELSE
              MOVE ZERO TO WS-Removed-Pct.
*
     DISPLAY  "SD000 DATA-CLEANER - CLEANING SUMMARY".
     DISPLAY  "Initial rows read .......... " WS-Initial-Rows.
     DISPLAY  "Final rows written .......... " WS-Final-Rows.
     DISPLAY  "Rows removed ................ " WS-Removed-Rows
              " (" WS-Removed-Pct-Whole "." WS-Removed-Pct-Frac
              "%)".
     DISPLAY  "  Missing field .......... " WS-Missing-Field-Cnt.
     DISPLAY  "  Duplicate Ticket-Id .... " WS-Dup-Cnt.
     DISPLAY  "  Invalid Priority ....... " WS-Bad-Priority-Cnt.
     DISPLAY  "  Invalid Category ....... " WS-Bad-Category-Cnt.
     DISPLAY  "  Invalid Team ........... " WS-Bad-Team-Cnt.
*
 AA090-Exit.  EXIT SECTION.
*
