*****************************************************************
*                                                               *
*             Service Desk      Extract Preparer                *
*        Builds the fixed-column Power BI dashboard feed        *
*        off the engineered ticket file                        *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD050.
     AUTHOR.             K Ferreira.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       11/02/1994.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Reads ENGINEERED-TICKETS once, appends
*                        Ticket-Age-Hours against a fixed
*                        reference instant and writes the flat,
*                        positional 17-column feed the Power BI
*                        side binds on.  Also re-checks the file
*                        for duplicate Ticket-IDs and missing
*                        values as a final QA gate before the
*                        feed goes out - belt and braces over
*                        whatever the Cleaner already caught.
*
*    Called modules.     None.
*
*    Files used:
*                        ENGTICK.   Engineered ticket file, in.
*                        DASHFEED.  Dashboard feed, output.
*
*    Error messages used.
*                        SD051 - SD052.
*
* Change Log:
* 11/02/1994 kf          Created - flat extract for the old
*                        Lotus macro the Help Desk lead used to
*                        chart ticket age, straight column copy
*                        off the history file plus an age figure.
* 30/06/1997 kf      .02 Added the duplicate-ticket recheck - a
*                        Lotus refresh choked when two rows with
*                        the same ticket number hit the same
*                        cell.
* 14/01/1998 kf      .03 Y2K prep - age calculation re-proofed
*                        for CCYY dates either side of the
*                        century boundary.
* 23/09/1999 kf      .04 Y2K - century rollover re-tested, OK.
* 19/07/2008 kf      .05 Missing-value recheck added - vendor's
*                        extract occasionally drops the Resolved
*                        -Date on still-open tickets, Power BI
*                        side needs to know how many.
* 20/09/2025 ri      1.00 Folded into the nightly analytics
*                        suite.  Age figure now measured against
*                        the fixed reference instant carried in
*                        the control-param block, not today's
*                        date - keeps the feed reproducible.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Eng-Status.
     SELECT DASHBOARD-FEED ASSIGN TO "DASHFEED"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Dfr-Status.
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  ENGINEERED-TICKETS.
 COPY "sdtkt02.cob".
*
 FD  DASHBOARD-FEED.
 COPY "sdfeed1.cob".
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD050 (1.00)".
*
 COPY "sdparam.cob".
*
 01  WS-File-Status.
     03  WS-Eng-Status       PIC XX.
     03  WS-Dfr-Status       PIC XX.
     03  FILLER              PIC X(02).
*
 01  WS-Switches.
     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".
         88  Eng-Eof                      VALUE "Y".
     03  WS-Dup-Found-Sw       PIC X      VALUE "N".
         88  Dup-Found                    VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Counters.
     03  WS-Total-Rows        PIC 9(7)    COMP.
     03  WS-Total-Columns     PIC 9(2)    COMP VALUE 17.
     03  WS-Dup-Ticket-Cnt    PIC 9(7)    COMP.
     03  WS-Dup-Table-Cnt     PIC 9(7)    COMP.
     03  WS-Missing-Value-Cnt PIC 9(7)    COMP.
     03  WS-Sub               PIC 9(7)    COMP.
     03  FILLER                PIC X(01).
*
*    Same belt-and-braces dup table size as the Cleaner carries
*    on RAW-TICKETS - see sd000 AA030 for the house explanation.
 01  WS-Dup-Check-Table.
     03  WS-Dup-Entry        OCCURS 20000 TIMES
                              INDEXED BY WS-Dup-Idx
                              PIC X(12).
     03  FILLER               PIC X(01).
*
*    Created-Date/Resolved-Date arrive as "CCYY-MM-DD HH:MM:SS" -
*    no component breakdown on sdtkt02.cob, peeled apart here the
*    same way sd010/sd040 peel the raw ticket timestamps.
 01  WS-Work-Date.
     03  WS-Work-Date-Str    PIC X(19).
     03  WS-Work-Date-R REDEFINES WS-Work-Date-Str.
         05  WS-Work-CCYY        PIC 9(4).
         05  FILLER              PIC X.
         05  WS-Work-MM          PIC 99.
         05  FILLER              PIC X.
         05  WS-Work-DD          PIC 99.
         05  FILLER              PIC X.
         05  WS-Work-HH          PIC 99.
         05  FILLER              PIC X.
         05  WS-Work-MI          PIC 99.
         05  FILLER              PIC X.
         05  WS-Work-SS          PIC 99.
     03  WS-Work-Short-R REDEFINES WS-Work-Date-Str.
         05  WS-Work-Short-Date  PIC X(10).
         05  FILLER              PIC X(09).
*
*    Printed once in the validation report so Ops can see which
*    fixed instant the age figures were measured against.
 01  WS-Ref-Date-Display.
     03  WS-Ref-Date-Label   PIC X(10).
     03  WS-Ref-Date-Label-R REDEFINES WS-Ref-Date-Label.
         05  WS-Ref-Yr           PIC 9(4).
         05  WS-Ref-Sep1         PIC X.
         05  WS-Ref-Mo           PIC 99.
         05  WS-Ref-Sep2         PIC X.
         05  WS-Ref-Dy           PIC 99.
*
*    Long-hand Gregorian-to-Julian conversion, same Fliegel & Van
*    Flandern formula as sd040 ZZ090 - proved out there, not
*    re-derived in comments here.
 01  WS-Julian-Calc.
     03  WS-Jc-A               PIC 9(3)     COMP.
     03  WS-Jc-Y               PIC 9(7)     COMP.
     03  WS-Jc-M               PIC 9(3)     COMP.
     03  WS-Jc-Jdn             PIC 9(8)     COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Ref-Jdn              PIC 9(8)   COMP.
*
 01  WS-Age-Calc.
     03  WS-Created-Jdn        PIC 9(8)    COMP.
     03  WS-Created-Sec-Of-Day PIC 9(5)    COMP.
     03  WS-Diff-Days          PIC S9(5)   COMP.
     03  WS-Diff-Seconds       PIC S9(9)   COMP.
     03  FILLER                PIC X(01).
*
 01  Error-Messages.
     03  SD051  PIC X(30) VALUE "SD051 Eng file will not open".
     03  SD052  PIC X(30) VALUE "SD052 out file will not open".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM  AA005-Compute-Ref-Jdn.
     PERFORM  AA010-Open-Files.
     PERFORM  AA020-Read-And-Extract
              UNTIL Eng-Eof.
     PERFORM  AA090-Print-Validation-Report.
     CLOSE    ENGINEERED-TICKETS DASHBOARD-FEED.
     STOP     RUN.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Compute-Ref-Jdn        SECTION.
*****************************************
     MOVE     SD-Param-Ref-CCYY TO WS-Work-CCYY.
     MOVE     SD-Param-Ref-MM   TO WS-Work-MM.
     MOVE     SD-Param-Ref-DD   TO WS-Work-DD.
     PERFORM  ZZ090-Julian-From-Work-Date.
     MOVE     WS-Jc-Jdn TO WS-Ref-Jdn.
     MOVE     SD-Param-Ref-CCYY TO WS-Ref-Yr.
     MOVE     "-"               TO WS-Ref-Sep1.
     MOVE     SD-Param-Ref-MM   TO WS-Ref-Mo.
     MOVE     "-"               TO WS-Ref-Sep2.
     MOVE     SD-Param-Ref-DD   TO WS-Ref-Dy.
     MOVE     ZERO TO WS-Dup-Table-Cnt.
*
 AA005-Exit.  EXIT SECTION.
*
 AA010-Open-Files             SECTION.
*****************************************
     OPEN     INPUT ENGINEERED-TICKETS.
     IF       WS-Eng-Status NOT = "00"
              DISPLAY SD051
              STOP RUN.
     OPEN     OUTPUT DASHBOARD-FEED.
     IF       WS-Dfr-Status NOT = "00"
              DISPLAY SD052
              STOP RUN.
     PERFORM  AA011-Read-Eng.
*
 AA010-Exit.  EXIT SECTION.
*
 AA011-Read-Eng               SECTION.
*****************************************
     READ     ENGINEERED-TICKETS
              AT END MOVE "Y" TO WS-Eng-Eof-Sw.
*
 AA011-Exit.  EXIT SECTION.
*
 AA020-Read-And-Extract        SECTION.
*****************************************
     ADD      1 TO WS-Total-Rows.
     PERFORM  AA025-Check-Duplicate.
     PERFORM  AA030-Check-Missing-Values.
     PERFORM  AA040-Compute-Ticket-Age.
     PERFORM  AA050-Write-Feed-Row.
     PERFORM  AA011-Read-Eng.
*
 AA020-Exit.  EXIT SECTION.
*
 AA025-Check-Duplicate          SECTION.
*****************************************
*    Same linear dup-table recheck the Cleaner already runs on
*    the raw extract - cheap insurance against a re-run that
*    merges two nights of ENGTICK by mistake.
     MOVE     "N" TO WS-Dup-Found-Sw.
     PERFORM  AA026-Search-Dup-Table
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > WS-Dup-Table-Cnt OR Dup-Found.
     IF       Dup-Found
              ADD 1 TO WS-Dup-Ticket-Cnt
     ELSE
              IF    WS-Dup-Table-Cnt < 20000
                    ADD 1 TO WS-Dup-Table-Cnt
                    MOVE Etk-Ticket-Id TO
                         WS-Dup-Entry (WS-Dup-Table-Cnt).
*
 AA025-Exit.  EXIT SECTION.
*
 AA026-Search-Dup-Table          SECTION.
*****************************************
     IF       WS-Dup-Entry (WS-Sub) = Etk-Ticket-Id
              MOVE "Y" TO WS-Dup-Found-Sw.
*
 AA026-Exit.  EXIT SECTION.
*
 AA030-Check-Missing-Values      SECTION.
*****************************************
     IF       Etk-Ticket-Id = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
     IF       Etk-Created-Date = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
     IF       Etk-Resolved-Date = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
     IF       Etk-Priority = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
     IF       Etk-Category = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
     IF       Etk-Assigned-Team = SPACES
              ADD 1 TO WS-Missing-Value-Cnt.
*
 AA030-Exit.  EXIT SECTION.
*
 AA040-Compute-Ticket-Age        SECTION.
*****************************************
     MOVE     Etk-Created-Date TO WS-Work-Date-Str.
     PERFORM  ZZ090-Julian-From-Work-Date.
     MOVE     WS-Jc-Jdn TO WS-Created-Jdn.
     COMPUTE  WS-Created-Sec-Of-Day =
              (WS-Work-HH * 3600) + (WS-Work-MI * 60) +
              WS-Work-SS.
     COMPUTE  WS-Diff-Days = WS-Ref-Jdn - WS-Created-Jdn.
     COMPUTE  WS-Diff-Seconds =
              (WS-Diff-Days * 86400) - WS-Created-Sec-Of-Day.
     IF       WS-Diff-Seconds < ZERO
              MOVE ZERO TO Dfr-Ticket-Age-Hours
     ELSE
              COMPUTE Dfr-Ticket-Age-Hours ROUNDED =
                      WS-Diff-Seconds / 3600.
*
 AA040-Exit.  EXIT SECTION.
*
 ZZ090-Julian-From-Work-Date     SECTION.
*****************************************
     COMPUTE  WS-Jc-A = (14 - WS-Work-MM) / 12.
     COMPUTE  WS-Jc-Y = WS-Work-CCYY + 4800 - WS-Jc-A.
     COMPUTE  WS-Jc-M = WS-Work-MM + (12 * WS-Jc-A) - 3.
     COMPUTE  WS-Jc-Jdn = WS-Work-DD +
              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +
              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)
              - 32045.
*
 ZZ090-Exit.  EXIT SECTION.
*
 AA050-Write-Feed-Row            SECTION.
*****************************************
     MOVE     Etk-Ticket-Id        TO Dfr-Ticket-Id.
     MOVE     Etk-Created-Date     TO Dfr-Created-Date.
     MOVE     Etk-Resolved-Date    TO Dfr-Resolved-Date.
     MOVE     Etk-Priority         TO Dfr-Priority.
     MOVE     Etk-Category         TO Dfr-Category.
     MOVE     Etk-Assigned-Team    TO Dfr-Assigned-Team.
     MOVE     Etk-SLA-Target-Hours TO Dfr-SLA-Target-Hours.
     MOVE     Etk-Resolution-Hours TO Dfr-Resolution-Hours.
     MOVE     Etk-Resolution-Days  TO Dfr-Resolution-Days.
     MOVE     Etk-SLA-Breached     TO Dfr-SLA-Breached.
     MOVE     Etk-Breach-Flag      TO Dfr-Breach-Flag.
     MOVE     Etk-Is-High-Priority TO Dfr-Is-High-Priority.
     MOVE     Etk-Day-Of-Week      TO Dfr-Day-Of-Week.
     MOVE     Etk-Month            TO Dfr-Month.
     MOVE     Etk-Week             TO Dfr-Week.
     MOVE     Etk-Year             TO Dfr-Year.
     WRITE    SD-Dashboard-Feed-Record.
*
 AA050-Exit.  EXIT SECTION.
*
 AA090-Print-Validation-Report   SECTION.
*****************************************
     DISPLAY  "SD050 EXTRACT-PREPARER - VALIDATION REPORT".
     DISPLAY  "Reference instant ....... " WS-Ref-Date-Label.
     DISPLAY  "Total rows .............. " WS-Total-Rows.
     DISPLAY  "Total columns ........... " WS-Total-Columns.
     DISPLAY  "Duplicate Ticket-ID cnt . " WS-Dup-Ticket-Cnt.
     DISPLAY  "Missing value count ..... " WS-Missing-Value-Cnt.
*
 AA090-Exit.  EXIT SECTION.
*
