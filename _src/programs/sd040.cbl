*****************************************************************
*                                                               *
*             Service Desk      Volume  Forecaster              *
*        Buckets tickets into the Monday-ending weeks Ops      *
*        track volume by, then projects the next four weeks    *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD040.
     AUTHOR.              V B Coen.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       08/05/1991.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Buckets each ticket's Created-Date into
*                        the W-MON week it falls in (the Monday
*                        on or after the date), fills any silent
*                        weeks with zero, then projects volume
*                        four weeks ahead off a moving average.
*                        Calendar arithmetic is long-hand Julian
*                        day-number conversion - no date
*                        intrinsic functions used anywhere below.
*
*    Called modules.     None.
*
*    Files used:
*                        ENGTICK.   Engineered ticket file, in.
*                        WKVHIST.   Weekly-volume-actuals, out.
*                        FCSTOUT.   Volume-forecast, out.
*
* Change Log:
* 08/05/1991 vbc         Created - straight 4-week trailing
*                        average off the paper shift tally,
*                        Monday-to-Monday buckets by hand.
* 19/11/1993 vbc     .02 Gap-weeks now written as zero rows
*                        rather than skipped - Ops wanted an
*                        unbroken week sequence on the chart.
* 21/05/1996 mjs     .03 Picked up maintenance from Coen.
* 14/01/1998 mjs     .04 Y2K prep - Julian conversion re-proofed
*                        against 2000 and 2004 leap years, OK.
* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.
* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,
*                        see sd000 .06 for the matching change.
* 20/09/2025 ri      1.00 Folded into the nightly analytics
*                        suite.  Variability now population std
*                        dev of the last 8 weeks, not 4.
* 10/08/2026 ri      1.01 Forecast-tickets/lower/upper were a
*                        plain MOVE off 2-decimal work fields into
*                        whole-number PIC 9(5) - dropped the
*                        fraction instead of rounding it.  Now
*                        COMPUTE ... ROUNDED, matching sd050 and
*                        sd900.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Eng-Status.
     SELECT WEEKLY-VOLUME-ACTUALS ASSIGN TO "WKVHIST"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Wkv-Status.
     SELECT VOLUME-FORECAST ASSIGN TO "FCSTOUT"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Fcr-Status.
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  ENGINEERED-TICKETS.
 COPY "sdtkt02.cob".
*
*    Brings in SD-Forecast-Record too, off the same copybook as
*    FCSTOUT - never written here, rides along unused.
 FD  WEEKLY-VOLUME-ACTUALS.
 COPY "sdsum05.cob".
*
 FD  VOLUME-FORECAST.
 01  SD-Forecast-Out-Record.
     03  Fco-Week-Start-Date   PIC X(10).
     03  Fco-Forecast-Tickets  PIC 9(5).
     03  Fco-Lower-Bound       PIC 9(5).
     03  Fco-Upper-Bound       PIC 9(5).
     03  Fco-Method            PIC X(30).
     03  Fco-Baseline-Avg      PIC 9(5)V99.
     03  FILLER                PIC X(08).
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD040 (1.01)".
*
 01  WS-File-Status.
     03  WS-Eng-Status       PIC XX.
     03  WS-Wkv-Status       PIC XX.
     03  WS-Fcr-Status       PIC XX.
     03  FILLER              PIC X(02).
*
 01  WS-Switches.
     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".
         88  Eng-Eof                      VALUE "Y".
     03  WS-Idx-Found-Sw       PIC X      VALUE "N".
         88  Idx-Found                    VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Grand-Totals.
     03  WS-Total-Tickets     PIC 9(7)    COMP.
     03  WS-Raw-Week-Count    PIC 9(3)    COMP.
     03  WS-Hist-Week-Count   PIC 9(3)    COMP.
     03  WS-Sub                PIC 9(3)   COMP.
     03  WS-Sub2               PIC 9(3)   COMP.
     03  WS-Pass-Ctr           PIC 9(3)   COMP.
     03  FILLER                PIC X(01).
*
*    Created-Date arrives "CCYY-MM-DD HH:MM:SS" off ENGTICK - no
*    component breakdown on that copybook, so we peel it apart
*    here the same way sd010/sd000 peel the raw ticket dates.
 01  WS-Work-Date.
     03  WS-Work-Date-Str    PIC X(19).
     03  WS-Work-Date-R REDEFINES WS-Work-Date-Str.
         05  WS-Work-CCYY        PIC 9(4).
         05  FILLER              PIC X.
         05  WS-Work-MM          PIC 99.
         05  FILLER              PIC X.
         05  WS-Work-DD          PIC 99.
         05  FILLER              PIC X(09).
*
*    Zeller's congruence, long-hand, same working fields as
*    sd010's day-of-week derivation - see that program's
*    ZZ080 for the commentary, not repeated here.
 01  WS-Day-Of-Week-Calc.
     03  WS-Zeller-M           PIC 9(2)     COMP.
     03  WS-Zeller-Year        PIC 9(4)     COMP.
     03  WS-Zeller-Cent        PIC 9(2)     COMP.
     03  WS-Zeller-Yoc         PIC 9(2)     COMP.
     03  WS-Zeller-Term1       PIC 9(4)     COMP.
     03  WS-Zeller-Raw         PIC 9(5)     COMP.
     03  WS-Zeller-Div         PIC 9(5)     COMP.
     03  WS-Zeller-H           PIC 9(1)     COMP.
     03  WS-Iso-Weekday        PIC 9(2)     COMP.
     03  FILLER                PIC X(01).
*
*    Days still to run to reach the Monday the W-MON bucket is
*    named for, indexed 1=Monday .. 7=Sunday off WS-Iso-Weekday.
 01  WS-Monday-Offset-Table.
     03  WS-Mon-Off-Entry OCCURS 7 PIC 9(1) COMP
                          INDEXED BY WS-Off-Idx.
     03  FILLER                PIC X(01).
*
*    Long-hand Gregorian-to-Julian and Julian-to-Gregorian day
*    number conversion - the only way to add/subtract days on a
*    calendar date without a date intrinsic function.  Fliegel &
*    Van Flandern's integer formula, proved out against the Y2K
*    and 2004 leap years in the .04 change above.
 01  WS-Julian-Calc.
     03  WS-Jc-A               PIC 9(3)     COMP.
     03  WS-Jc-Y               PIC 9(7)     COMP.
     03  WS-Jc-M               PIC 9(3)     COMP.
     03  WS-Jc-Jdn             PIC 9(8)     COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Greg-Calc.
     03  WS-Gc-A               PIC 9(8)     COMP.
     03  WS-Gc-B               PIC 9(5)     COMP.
     03  WS-Gc-C               PIC 9(8)     COMP.
     03  WS-Gc-D               PIC 9(5)     COMP.
     03  WS-Gc-E               PIC 9(8)     COMP.
     03  WS-Gc-M               PIC 9(3)     COMP.
     03  WS-Gc-Year            PIC 9(4)     COMP.
     03  WS-Gc-Month           PIC 9(2)     COMP.
     03  WS-Gc-Day             PIC 9(2)     COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Cur-Bucket-Jdn       PIC 9(8)   COMP.
*
*    One slot per Monday bucket actually seen on a ticket - 30
*    weeks covers a year of extract, slot 31 is bubble-sort
*    swap space, never written to output.
 01  WS-Raw-Week-Table.
     03  WS-Raw-Wk-Entry OCCURS 31 INDEXED BY WS-Raw-Idx.
         05  WS-Raw-Wk-Jdn       PIC 9(8)    COMP.
         05  WS-Raw-Wk-Count     PIC 9(5)    COMP.
     03  FILLER                  PIC X(01).
*
*    Gap-filled chronological week sequence, built off the raw
*    table once it is sorted - this is what gets written out and
*    what the baseline/variability figures are taken from.
 01  WS-Hist-Week-Table.
     03  WS-Hist-Wk-Entry OCCURS 40 INDEXED BY WS-Hist-Idx.
         05  WS-Hist-Wk-Jdn      PIC 9(8)    COMP.
         05  WS-Hist-Wk-Label    PIC X(10).
         05  WS-Hist-Wk-Label-R REDEFINES WS-Hist-Wk-Label.
             07  WS-Hist-Yr          PIC 9(4).
             07  WS-Hist-Sep1        PIC X.
             07  WS-Hist-Mo          PIC 99.
             07  WS-Hist-Sep2        PIC X.
             07  WS-Hist-Dy          PIC 99.
         05  WS-Hist-Wk-Count    PIC 9(5)    COMP.
     03  FILLER                  PIC X(01).
*
 01  WS-Forecast-Table.
     03  WS-Fcst-Entry OCCURS 4 INDEXED BY WS-Fcst-Idx.
         05  WS-Fcst-Jdn         PIC 9(8)    COMP.
         05  WS-Fcst-Label       PIC X(10).
         05  WS-Fcst-Label-R REDEFINES WS-Fcst-Label.
             07  WS-Fcst-Yr          PIC 9(4).
             07  WS-Fcst-Sep1        PIC X.
             07  WS-Fcst-Mo          PIC 99.
             07  WS-Fcst-Sep2        PIC X.
             07  WS-Fcst-Dy          PIC 99.
         05  WS-Fcst-Tickets     PIC 9(5).
         05  WS-Fcst-Lower       PIC 9(5).
         05  WS-Fcst-Upper       PIC 9(5).
     03  FILLER                  PIC X(01).
*
 01  WS-Stats.
     03  WS-Stat-Sum           PIC 9(7)    COMP.
     03  WS-Stat-Sum-Sq        PIC 9(9)    COMP.
     03  WS-Stat-N             PIC 9(3)    COMP.
     03  WS-Baseline           PIC 9(5)V99.
     03  WS-Variability        PIC 9(5)V99.
     03  WS-Variance           PIC 9(7)V99.
     03  WS-Signed-Work        PIC S9(5)V99.
     03  WS-Rpt-Min-Lower      PIC 9(5).
     03  WS-Rpt-Max-Upper      PIC 9(5).
     03  FILLER                PIC X(01).
*
 01  Error-Messages.
     03  SD041  PIC X(30) VALUE "SD041 Eng file will not open".
     03  SD042  PIC X(30) VALUE "SD042 out file will not open".
     03  SD043  PIC X(30) VALUE "SD043 no tickets - aborting".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM  AA005-Load-Monday-Offsets.
     PERFORM  AA010-Open-Files.
     PERFORM  AA020-Read-And-Bucket
              UNTIL Eng-Eof.
     IF       WS-Raw-Week-Count = ZERO
              DISPLAY SD043
              STOP RUN.
     PERFORM  AA030-Bubble-Sort-Raw-Weeks.
     PERFORM  AA040-Build-History.
     PERFORM  AA050-Write-History.
     PERFORM  AA060-Compute-Baseline.
     PERFORM  AA065-Compute-Variability.
     PERFORM  AA070-Build-And-Write-Forecast.
     PERFORM  AA080-Print-Forecast-Report.
     CLOSE    ENGINEERED-TICKETS WEEKLY-VOLUME-ACTUALS
              VOLUME-FORECAST.
     STOP     RUN.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Load-Monday-Offsets   SECTION.
*****************************************
*    Weekday 1=Monday .. 7=Sunday, days-still-to-run to the
*    Monday the bucket is labelled for.
     MOVE     0 TO WS-Mon-Off-Entry (1).
     MOVE     6 TO WS-Mon-Off-Entry (2).
     MOVE     5 TO WS-Mon-Off-Entry (3).
     MOVE     4 TO WS-Mon-Off-Entry (4).
     MOVE     3 TO WS-Mon-Off-Entry (5).
     MOVE     2 TO WS-Mon-Off-Entry (6).
     MOVE     1 TO WS-Mon-Off-Entry (7).
     MOVE     ZERO TO WS-Raw-Week-Count.
*
 AA005-Exit.  EXIT SECTION.
*
 AA010-Open-Files             SECTION.
*****************************************
     OPEN     INPUT ENGINEERED-TICKETS.
     IF       WS-Eng-Status NOT = "00"
              DISPLAY SD041
              STOP RUN.
     OPEN     OUTPUT WEEKLY-VOLUME-ACTUALS VOLUME-FORECAST.
     IF       WS-Wkv-Status NOT = "00" OR WS-Fcr-Status NOT = "00"
              DISPLAY SD042
              STOP RUN.
     PERFORM  AA011-Read-Eng.
*
 AA010-Exit.  EXIT SECTION.
*
 AA011-Read-Eng                SECTION.
*****************************************
     READ     ENGINEERED-TICKETS
              AT END MOVE "Y" TO WS-Eng-Eof-Sw.
*
 AA011-Exit.  EXIT SECTION.
*
 AA020-Read-And-Bucket         SECTION.
*****************************************
     ADD      1 TO WS-Total-Tickets.
     MOVE     Etk-Created-Date TO WS-Work-Date-Str.
     PERFORM  ZZ080-Derive-Day-Of-Week.
     PERFORM  ZZ090-Julian-From-Work-Date.
     COMPUTE  WS-Cur-Bucket-Jdn = WS-Jc-Jdn +
              WS-Mon-Off-Entry (WS-Iso-Weekday).
     PERFORM  AA025-Accum-Raw-Week.
     PERFORM  AA011-Read-Eng.
*
 AA020-Exit.  EXIT SECTION.
*
 AA025-Accum-Raw-Week          SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA026-Find-Raw-Week-Slot
              VARYING WS-Raw-Idx FROM 1 BY 1
              UNTIL WS-Raw-Idx > WS-Raw-Week-Count OR Idx-Found.
     IF NOT   Idx-Found
              ADD 1 TO WS-Raw-Week-Count
              MOVE WS-Cur-Bucket-Jdn TO
                   WS-Raw-Wk-Jdn (WS-Raw-Week-Count)
              MOVE ZERO TO
                   WS-Raw-Wk-Count (WS-Raw-Week-Count)
              MOVE WS-Raw-Week-Count TO WS-Raw-Idx.
     ADD      1 TO WS-Raw-Wk-Count (WS-Raw-Idx).
*
 AA025-Exit.  EXIT SECTION.
*
 AA026-Find-Raw-Week-Slot      SECTION.
*****************************************
     IF       WS-Raw-Wk-Jdn (WS-Raw-Idx) = WS-Cur-Bucket-Jdn
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA026-Exit.  EXIT SECTION.
*
 ZZ080-Derive-Day-Of-Week      SECTION.
*****************************************
     IF       WS-Work-MM < 3
              COMPUTE WS-Zeller-M = WS-Work-MM + 12
              COMPUTE WS-Zeller-Year = WS-Work-CCYY - 1
     ELSE
              MOVE WS-Work-MM TO WS-Zeller-M
              MOVE WS-Work-CCYY TO WS-Zeller-Year.
     COMPUTE  WS-Zeller-Cent = WS-Zeller-Year / 100.
     COMPUTE  WS-Zeller-Yoc =
              WS-Zeller-Year - (WS-Zeller-Cent * 100).
     COMPUTE  WS-Zeller-Term1 = (13 * (WS-Zeller-M + 1)) / 5.
     COMPUTE  WS-Zeller-Raw = WS-Work-DD + WS-Zeller-Term1 +
              WS-Zeller-Yoc + (WS-Zeller-Yoc / 4) +
              (WS-Zeller-Cent / 4) + (5 * WS-Zeller-Cent).
     COMPUTE  WS-Zeller-Div = WS-Zeller-Raw / 7.
     COMPUTE  WS-Zeller-H = WS-Zeller-Raw - (WS-Zeller-Div * 7).
     COMPUTE  WS-Iso-Weekday = WS-Zeller-H + 5.
     IF       WS-Iso-Weekday > 6
              SUBTRACT 7 FROM WS-Iso-Weekday.
     ADD      1 TO WS-Iso-Weekday.
*
 ZZ080-Exit.  EXIT SECTION.
*
 ZZ090-Julian-From-Work-Date   SECTION.
*****************************************
     COMPUTE  WS-Jc-A = (14 - WS-Work-MM) / 12.
     COMPUTE  WS-Jc-Y = WS-Work-CCYY + 4800 - WS-Jc-A.
     COMPUTE  WS-Jc-M = WS-Work-MM + (12 * WS-Jc-A) - 3.
     COMPUTE  WS-Jc-Jdn = WS-Work-DD +
              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +
              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)
              - 32045.
*
 ZZ090-Exit.  EXIT SECTION.
*
 ZZ095-Date-From-Jdn           SECTION.
*****************************************
*    Expects the Jdn to convert in WS-Gc-A's caller-loaded
*    partner field WS-Cur-Bucket-Jdn, returns CCYY/MM/DD in
*    WS-Gc-Year/Month/Day - Richards' inverse of ZZ090 above.
     COMPUTE  WS-Gc-A = WS-Cur-Bucket-Jdn + 32044.
     COMPUTE  WS-Gc-B = ((4 * WS-Gc-A) + 3) / 146097.
     COMPUTE  WS-Gc-C = WS-Gc-A - ((146097 * WS-Gc-B) / 4).
     COMPUTE  WS-Gc-D = ((4 * WS-Gc-C) + 3) / 1461.
     COMPUTE  WS-Gc-E = WS-Gc-C - ((1461 * WS-Gc-D) / 4).
     COMPUTE  WS-Gc-M = ((5 * WS-Gc-E) + 2) / 153.
     COMPUTE  WS-Gc-Day = WS-Gc-E - (((153 * WS-Gc-M) + 2) / 5)
              + 1.
     COMPUTE  WS-Gc-Month = WS-Gc-M + 3 - (12 * (WS-Gc-M / 10)).
     COMPUTE  WS-Gc-Year = (100 * WS-Gc-B) + WS-Gc-D - 4800 +
              (WS-Gc-M / 10).
*
 ZZ095-Exit.  EXIT SECTION.
*
 AA030-Bubble-Sort-Raw-Weeks   SECTION.
*****************************************
     IF       WS-Raw-Week-Count < 2
              GO TO AA030-Exit.
     PERFORM  ZZ030-Bubble-Pass-Raw-Weeks
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > WS-Raw-Week-Count - 1.
*
 AA030-Exit.  EXIT SECTION.
*
 ZZ030-Bubble-Pass-Raw-Weeks   SECTION.
*****************************************
     PERFORM  AA031-Inner-Compare-Raw-Weeks
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > WS-Raw-Week-Count - WS-Pass-Ctr.
*
 ZZ030-Exit.  EXIT SECTION.
*
 AA031-Inner-Compare-Raw-Weeks SECTION.
*****************************************
     COMPUTE  WS-Sub2 = WS-Sub + 1.
     IF       WS-Raw-Wk-Jdn (WS-Sub) > WS-Raw-Wk-Jdn (WS-Sub2)
              MOVE WS-Raw-Wk-Entry (WS-Sub) TO
                   WS-Raw-Wk-Entry (31)
              MOVE WS-Raw-Wk-Entry (WS-Sub2) TO
                   WS-Raw-Wk-Entry (WS-Sub)
              MOVE WS-Raw-Wk-Entry (31) TO
                   WS-Raw-Wk-Entry (WS-Sub2).
*
 AA031-Exit.  EXIT SECTION.
*
 AA040-Build-History            SECTION.
*****************************************
     MOVE     ZERO TO WS-Hist-Week-Count.
     MOVE     WS-Raw-Wk-Jdn (1) TO WS-Cur-Bucket-Jdn.
     PERFORM  AA041-Append-History-Row
              UNTIL WS-Cur-Bucket-Jdn >
              WS-Raw-Wk-Jdn (WS-Raw-Week-Count).
*
 AA040-Exit.  EXIT SECTION.
*
 AA041-Append-History-Row       SECTION.
*****************************************
     ADD      1 TO WS-Hist-Week-Count.
     MOVE     WS-Cur-Bucket-Jdn TO
              WS-Hist-Wk-Jdn (WS-Hist-Week-Count).
     PERFORM  ZZ095-Date-From-Jdn.
     MOVE     WS-Gc-Year TO WS-Hist-Yr (WS-Hist-Week-Count).
     MOVE     "-"        TO WS-Hist-Sep1 (WS-Hist-Week-Count).
     MOVE     WS-Gc-Month TO WS-Hist-Mo (WS-Hist-Week-Count).
     MOVE     "-"        TO WS-Hist-Sep2 (WS-Hist-Week-Count).
     MOVE     WS-Gc-Day  TO WS-Hist-Dy (WS-Hist-Week-Count).
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA042-Find-Raw-Week-For-Hist
              VARYING WS-Raw-Idx FROM 1 BY 1
              UNTIL WS-Raw-Idx > WS-Raw-Week-Count OR Idx-Found.
     IF       Idx-Found
              MOVE WS-Raw-Wk-Count (WS-Raw-Idx) TO
                   WS-Hist-Wk-Count (WS-Hist-Week-Count)
     ELSE
              MOVE ZERO TO
                   WS-Hist-Wk-Count (WS-Hist-Week-Count).
     ADD      7 TO WS-Cur-Bucket-Jdn.
*
 AA041-Exit.  EXIT SECTION.
*
 AA042-Find-Raw-Week-For-Hist   SECTION.
*****************************************
     IF       WS-Raw-Wk-Jdn (WS-Raw-Idx) = WS-Cur-Bucket-Jdn
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA042-Exit.  EXIT SECTION.
*
 AA050-Write-History             SECTION.
*****************************************
     PERFORM  AA051-Write-History-Row
              VARYING WS-Hist-Idx FROM 1 BY 1
              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.
*
 AA050-Exit.  EXIT SECTION.
*
 AA051-Write-History-Row         SECTION.
*****************************************
     MOVE     WS-Hist-Wk-Label (WS-Hist-Idx) TO
              Wkv-Week-Start-Date.
     MOVE     WS-Hist-Wk-Count (WS-Hist-Idx) TO
              Wkv-Actual-Tickets.
     WRITE    SD-Weekly-Volume-Record.
*
 AA051-Exit.  EXIT SECTION.
*
 AA060-Compute-Baseline           SECTION.
*****************************************
     MOVE     ZERO TO WS-Stat-Sum.
     MOVE     ZERO TO WS-Stat-N.
     IF       WS-Hist-Week-Count > 4
              MOVE WS-Hist-Week-Count - 3 TO WS-Hist-Idx
     ELSE
              MOVE 1 TO WS-Hist-Idx.
     PERFORM  AA061-Accum-Baseline-Week
              VARYING WS-Hist-Idx FROM WS-Hist-Idx BY 1
              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.
     COMPUTE  WS-Baseline ROUNDED = WS-Stat-Sum / WS-Stat-N.
*
 AA060-Exit.  EXIT SECTION.
*
 AA061-Accum-Baseline-Week        SECTION.
*****************************************
     ADD      1 TO WS-Stat-N.
     ADD      WS-Hist-Wk-Count (WS-Hist-Idx) TO WS-Stat-Sum.
*
 AA061-Exit.  EXIT SECTION.
*
 AA065-Compute-Variability        SECTION.
*****************************************
     MOVE     ZERO TO WS-Stat-Sum  WS-Stat-Sum-Sq  WS-Stat-N.
     IF       WS-Hist-Week-Count > 8
              MOVE WS-Hist-Week-Count - 7 TO WS-Hist-Idx
     ELSE
              MOVE 1 TO WS-Hist-Idx.
     PERFORM  AA066-Accum-Variability-Week
              VARYING WS-Hist-Idx FROM WS-Hist-Idx BY 1
              UNTIL WS-Hist-Idx > WS-Hist-Week-Count.
     IF       WS-Stat-N < 2
              MOVE ZERO TO WS-Variability
              GO TO AA065-Exit.
     COMPUTE  WS-Variance =
              (WS-Stat-Sum-Sq / WS-Stat-N) -
              ((WS-Stat-Sum / WS-Stat-N) *
               (WS-Stat-Sum / WS-Stat-N)).
     PERFORM  ZZ067-Square-Root-Variance.
*
 AA065-Exit.  EXIT SECTION.
*
 AA066-Accum-Variability-Week     SECTION.
*****************************************
     ADD      1 TO WS-Stat-N.
     ADD      WS-Hist-Wk-Count (WS-Hist-Idx) TO WS-Stat-Sum.
     COMPUTE  WS-Stat-Sum-Sq = WS-Stat-Sum-Sq +
              (WS-Hist-Wk-Count (WS-Hist-Idx) *
               WS-Hist-Wk-Count (WS-Hist-Idx)).
*
 AA066-Exit.  EXIT SECTION.
*
*    No SQRT intrinsic either - Newton-Raphson to four places,
*    six passes is ample for the counts this file ever carries.
 ZZ067-Square-Root-Variance       SECTION.
*****************************************
     IF       WS-Variance = ZERO
              MOVE ZERO TO WS-Variability
              GO TO ZZ067-Exit.
     MOVE     WS-Variance TO WS-Variability.
     PERFORM  AA068-Newton-Step
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.
*
 ZZ067-Exit.  EXIT SECTION.
*
 AA068-Newton-Step                SECTION.
*****************************************
     COMPUTE  WS-Variability ROUNDED =
              (WS-Variability +
              (WS-Variance / WS-Variability)) / 2.
*
 AA068-Exit.  EXIT SECTION.
*
 AA070-Build-And-Write-Forecast   SECTION.
*****************************************
     MOVE     WS-Hist-Wk-Jdn (WS-Hist-Week-Count) TO
              WS-Cur-Bucket-Jdn.
     PERFORM  AA071-Build-One-Forecast-Week
              VARYING WS-Fcst-Idx FROM 1 BY 1
              UNTIL WS-Fcst-Idx > 4.
     PERFORM  AA075-Write-Forecast-Row
              VARYING WS-Fcst-Idx FROM 1 BY 1
              UNTIL WS-Fcst-Idx > 4.
*
 AA070-Exit.  EXIT SECTION.
*
 AA071-Build-One-Forecast-Week    SECTION.
*****************************************
     ADD      7 TO WS-Cur-Bucket-Jdn.
     MOVE     WS-Cur-Bucket-Jdn TO WS-Fcst-Jdn (WS-Fcst-Idx).
     PERFORM  ZZ095-Date-From-Jdn.
     MOVE     WS-Gc-Year TO WS-Fcst-Yr (WS-Fcst-Idx).
     MOVE     "-"        TO WS-Fcst-Sep1 (WS-Fcst-Idx).
     MOVE     WS-Gc-Month TO WS-Fcst-Mo (WS-Fcst-Idx).
     MOVE     "-"        TO WS-Fcst-Sep2 (WS-Fcst-Idx).
     MOVE     WS-Gc-Day  TO WS-Fcst-Dy (WS-Fcst-Idx).
     COMPUTE  WS-Fcst-Tickets (WS-Fcst-Idx) ROUNDED =
              WS-Baseline.
     COMPUTE  WS-Signed-Work = WS-Baseline - WS-Variability.
     IF       WS-Signed-Work < ZERO
              MOVE ZERO TO WS-Fcst-Lower (WS-Fcst-Idx)
     ELSE
              COMPUTE WS-Fcst-Lower (WS-Fcst-Idx) ROUNDED =
                      WS-Signed-Work.
     COMPUTE  WS-Signed-Work = WS-Baseline + WS-Variability.
     COMPUTE  WS-Fcst-Upper (WS-Fcst-Idx) ROUNDED =
              WS-Signed-Work.
*
 AA071-Exit.  EXIT SECTION.
*
 AA075-Write-Forecast-Row         SECTION.
*****************************************
     MOVE     WS-Fcst-Label (WS-Fcst-Idx) TO Fco-Week-Start-Date.
     MOVE     WS-Fcst-Tickets (WS-Fcst-Idx) TO
              Fco-Forecast-Tickets.
     MOVE     WS-Fcst-Lower (WS-Fcst-Idx) TO Fco-Lower-Bound.
     MOVE     WS-Fcst-Upper (WS-Fcst-Idx) TO Fco-Upper-Bound.
     MOVE     "4-week moving average baseline" TO Fco-Method.
     MOVE     WS-Baseline TO Fco-Baseline-Avg.
     WRITE    SD-Forecast-Out-Record.
*
 AA075-Exit.  EXIT SECTION.
*
 AA080-Print-Forecast-Report      SECTION.
*****************************************
     MOVE     WS-Fcst-Lower (1) TO WS-Rpt-Min-Lower.
     MOVE     WS-Fcst-Upper (1) TO WS-Rpt-Max-Upper.
     PERFORM  AA081-Scan-Forecast-Bounds
              VARYING WS-Fcst-Idx FROM 2 BY 1
              UNTIL WS-Fcst-Idx > 4.
     DISPLAY  "SD040 FORECASTER - FORECAST REPORT".
     DISPLAY  "Method .................. "
              "4-week moving average baseline".
     DISPLAY  "Last actual week count .. "
              WS-Hist-Wk-Count (WS-Hist-Week-Count).
     DISPLAY  "Baseline ................ " WS-Baseline.
     DISPLAY  "Forecast range .......... "
              WS-Rpt-Min-Lower " - " WS-Rpt-Max-Upper.
*
 AA080-Exit.  EXIT SECTION.
*
 AA081-Scan-Forecast-Bounds       SECTION.
*****************************************
     IF       WS-Fcst-Lower (WS-Fcst-Idx) < WS-Rpt-Min-Lower
              MOVE WS-Fcst-Lower (WS-Fcst-Idx) TO
                   WS-Rpt-Min-Lower.
     IF       WS-Fcst-Upper (WS-Fcst-Idx) > WS-Rpt-Max-Upper
              MOVE WS-Fcst-Upper (WS-Fcst-Idx) TO
                   WS-Rpt-Max-Upper.
*
 AA081-Exit.  EXIT SECTION.
*
