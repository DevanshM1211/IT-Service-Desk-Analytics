*****************************************************************
*                                                               *
*             Service Desk      Feature Engineer                *
*        Derives per-ticket metrics and the overall KPIs        *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD010.
     AUTHOR.             D N Okafor.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       02/05/1988.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Reads the cleaned ticket file and derives
*                        Resolution-Days, Day-of-Week, the high
*                        priority flag and the breach flag, then
*                        writes ENGTICK for EXPLORATORY-ANALYSIS,
*                        ROOT-CAUSE-ANALYZER, FORECASTER and
*                        EXTRACT-PREPARER to all read in turn.
*                        Also prints the overall KPI report.
*
*    Called modules.     None.
*
*    Files used:
*                        CLNTICK.   Cleaned ticket file, input.
*                        ENGTICK.   Engineered ticket file, out.
*                        DOWSUM.    Day-of-week summary, output.
*                        SD-Sort-File. Work file, median calc.
*
* Change Log:
* 02/05/1988 dno         Created - resolution-days and weekday
*                        name added to the cleaned transcription.
* 11/12/1990 dno         Breach flag added - Ops wanted a single
*                        numeric column rather than the Y/N test
*                        repeated in every downstream report.
* 19/11/1991 dno     .02 Team list widened, follows sd000 .02.
* 08/06/1995 mjs     .03 Picked up maintenance - Okafor moved to
*                        the Mainframe group.  No logic change.
* 14/01/1998 mjs     .04 Y2K prep - weekday calc re-derived off
*                        CCYY not YY.
* 23/09/1999 mjs     .05 Y2K - century rollover re-tested on the
*                        weekday table, all OK.
* 11/05/2003 mjs     .06 Helpdesk extract replaced paper log feed,
*                        see sd000 .06 for the matching change.
* 17/02/2016 kf      .07 Category list widened to 6.
* 19/09/2025 ri      1.00 Folded into the nightly analytics suite.
*                        Per-priority median now uses a SORT work
*                        file instead of the old approximate
*                        95th-percentile trick - Ops could not
*                        get the old figure to tie to their sheet.
* 03/12/2025 ri      1.01 Per-category table now carries count so
*                        EXPLORATORY-ANALYSIS doesn't re-read
*                        ENGTICK just to re-count them.
* 04/08/2026 ri      1.02 Hours-sum fields put back to plain
*                        COMP - whoever keyed in the .01 change
*                        had them as packed-decimal, which this
*                        shop has never used anywhere else.
* 10/08/2026 ri      1.03 DOWSUM was being built in memory and
*                        never written out - added the file and
*                        the write paragraph, and the KPI report
*                        now prints avg hours and breach rate per
*                        day instead of just the count.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT CLEANED-TICKETS ASSIGN TO "CLNTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Cln-Status.
     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Eng-Status.
     SELECT DAY-OF-WEEK-SUMMARY ASSIGN TO "DOWSUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Dow-Status.
     SELECT SD-Sort-File ASSIGN TO "SD010SRT".
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  CLEANED-TICKETS.
 COPY "sdtkt01.cob"      REPLACING SD-Ticket-Record BY CLN-Record.
*
 FD  ENGINEERED-TICKETS.
 COPY "sdtkt02.cob".
*
 FD  DAY-OF-WEEK-SUMMARY.
 COPY "sdsum03.cob".
*
 SD  SD-Sort-File.
 01  SD-Sort-Record.
     03  SRT-Priority        PIC X(8).
     03  SRT-Resolution-Hrs  PIC 9(3)V99.
     03  FILLER              PIC X(01).
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD010 (1.03)".
*
 01  WS-File-Status.
     03  WS-Cln-Status       PIC XX.
     03  WS-Eng-Status       PIC XX.
     03  WS-Dow-Status       PIC XX.
     03  FILLER              PIC X(01).
*
 01  WS-Switches.
     03  WS-Cln-Eof-Sw        PIC X       VALUE "N".
         88  Cln-Eof                      VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Kpi-Counters.
     03  WS-Total-Tickets      PIC 9(7)    COMP.
     03  WS-Breached-Tickets   PIC 9(7)    COMP.
     03  WS-Sum-Res-Hours      PIC 9(9)V99 COMP.
     03  WS-Avg-Res-Hours      PIC 9(4)V99.
*    Broken into whole hours and hundredths for a clean "NN.NN"
*    report line - DISPLAY of an unedited V99 item runs the two
*    halves together with no decimal point.
     03  WS-Avg-Res-Hours-R REDEFINES WS-Avg-Res-Hours.
         05  WS-Avg-Res-Whole  PIC 9(4).
         05  WS-Avg-Res-Frac   PIC 99.
     03  WS-Sla-Compliance-Pct PIC 9(3)V99.
     03  WS-Sla-Compliance-R REDEFINES WS-Sla-Compliance-Pct.
         05  WS-Sla-Compliance-Whole PIC 9(3).
         05  WS-Sla-Compliance-Frac  PIC 99.
     03  WS-Sub                PIC 9(7)    COMP.
     03  WS-Sub2               PIC 9(7)    COMP.
     03  WS-Pri-Idx-Save       PIC 9(1)    COMP.
     03  WS-Pri-Idx-Found-Sw   PIC X       VALUE "N".
         88  Pri-Idx-Found                VALUE "Y".
     03  FILLER                PIC X(01).
*
 01  WS-Day-Of-Week-Calc.
     03  WS-Work-Bin-Date      PIC 9(8)     COMP.
     03  WS-Work-Bin-Date-R REDEFINES WS-Work-Bin-Date.
         05  WS-Work-CCYY      PIC 9(4).
         05  WS-Work-MM        PIC 99.
         05  WS-Work-DD        PIC 99.
     03  WS-Zeller-M           PIC 9(2)     COMP.
     03  WS-Zeller-Year        PIC 9(4)     COMP.
     03  WS-Zeller-Cent        PIC 9(2)     COMP.
     03  WS-Zeller-Yoc         PIC 9(2)     COMP.
*    Year-of-century, i.e. the last two digits of Zeller-Year.
     03  WS-Zeller-Term1       PIC 9(4)     COMP.
     03  WS-Zeller-Raw         PIC 9(5)     COMP.
     03  WS-Zeller-Div         PIC 9(5)     COMP.
     03  WS-Zeller-H           PIC 9(1)     COMP.
*    0=Saturday 1=Sunday 2=Monday ... 6=Friday.
     03  WS-Iso-Weekday        PIC 9(2)     COMP.
*    1=Monday ... 7=Sunday.
     03  WS-Day-Of-Year        PIC 9(3)     COMP.
     03  WS-Leap-Sw            PIC X        VALUE "N".
         88  Is-Leap-Year                   VALUE "Y".
     03  FILLER                PIC X(01).
*
 01  WS-Days-Before-Month-Table.
     03  WS-Dbm-Entry OCCURS 12 PIC 9(3) COMP.
*    Cumulative non-leap days completed before month N begins.
     03  FILLER                PIC X(01).
*
 01  WS-Day-Name-Table.
     03  WS-Day-Name-Entry OCCURS 7 PIC X(9).
*    Loaded Saturday .. Friday to match the Zeller-H index + 1.
     03  FILLER                PIC X(01).
*
 01  WS-Priority-Table.
     03  WS-Pri-Entry OCCURS 4 INDEXED BY WS-Pri-Idx.
         05  WS-Pri-Name        PIC X(8).
         05  WS-Pri-Count       PIC 9(7)    COMP.
         05  WS-Pri-Sum-Hrs     PIC 9(9)V99 COMP.
         05  WS-Pri-Min-Hrs     PIC 9(3)V99.
         05  WS-Pri-Max-Hrs     PIC 9(3)V99.
         05  WS-Pri-Median-Hrs  PIC 9(3)V99.
         05  WS-Pri-Breach-Cnt  PIC 9(7)    COMP.
     03  FILLER                 PIC X(01).
*
 01  WS-Category-Table.
     03  WS-Cat-Entry OCCURS 6 INDEXED BY WS-Cat-Idx.
         05  WS-Cat-Name        PIC X(10).
         05  WS-Cat-Count       PIC 9(7)    COMP.
         05  WS-Cat-Sum-Hrs     PIC 9(9)V99 COMP.
         05  WS-Cat-Breach-Cnt  PIC 9(7)    COMP.
     03  FILLER                 PIC X(01).
*
 01  WS-Dow-Table.
     03  WS-Dow-Entry OCCURS 7 INDEXED BY WS-Dow-Idx.
         05  WS-Dow-Name        PIC X(9).
         05  WS-Dow-Count       PIC 9(7)    COMP.
         05  WS-Dow-Sum-Hrs     PIC 9(9)V99 COMP.
         05  WS-Dow-Breach-Cnt  PIC 9(7)    COMP.
         05  WS-Dow-Avg-Hrs     PIC 9(4)V99.
         05  WS-Dow-Breach-Pct  PIC 9(3)V99.
     03  FILLER                 PIC X(01).
*
 01  WS-Median-Work-Table.
     03  WS-Mwt-Entry OCCURS 20000 PIC 9(3)V99
                          INDEXED BY WS-Mwt-Idx.
     03  WS-Mwt-Count          PIC 9(7)    COMP.
     03  WS-Mwt-Current-Pri    PIC X(8).
     03  FILLER                PIC X(01).
*
 01  Error-Messages.
     03  SD011  PIC X(30) VALUE "SD011 Cln file will not open".
     03  SD012  PIC X(30) VALUE "SD012 Eng file will not open".
     03  SD013  PIC X(30) VALUE "SD013 Dow file will not open".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM AA005-Load-Control-Tables.
     PERFORM AA010-Open-Files.
     SORT     SD-Sort-File
              ASCENDING KEY SRT-Priority SRT-Resolution-Hrs
              INPUT PROCEDURE AA020-Engineer-And-Release
                 THRU AA020-Exit
              OUTPUT PROCEDURE AA060-Build-Median-Table
                 THRU AA060-Exit.
     PERFORM AA065-Write-Dow-Summary.
     PERFORM AA090-Kpi-Report.
     CLOSE    CLEANED-TICKETS
              ENGINEERED-TICKETS.
     GOBACK.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Load-Control-Tables   SECTION.
*****************************************
     MOVE "Critical" TO WS-Pri-Name (1).
     MOVE "High"     TO WS-Pri-Name (2).
     MOVE "Medium"   TO WS-Pri-Name (3).
     MOVE "Low"      TO WS-Pri-Name (4).
     MOVE "Network"  TO WS-Cat-Name (1).
     MOVE "Hardware" TO WS-Cat-Name (2).
     MOVE "Software" TO WS-Cat-Name (3).
     MOVE "Access"   TO WS-Cat-Name (4).
     MOVE "Security" TO WS-Cat-Name (5).
     MOVE "Email"    TO WS-Cat-Name (6).
     MOVE "Saturday"  TO WS-Day-Name-Entry (1).
     MOVE "Sunday"    TO WS-Day-Name-Entry (2).
     MOVE "Monday"    TO WS-Day-Name-Entry (3).
     MOVE "Tuesday"   TO WS-Day-Name-Entry (4).
     MOVE "Wednesday" TO WS-Day-Name-Entry (5).
     MOVE "Thursday"  TO WS-Day-Name-Entry (6).
     MOVE "Friday"    TO WS-Day-Name-Entry (7).
     MOVE "Monday"    TO WS-Dow-Name (1).
     MOVE "Tuesday"   TO WS-Dow-Name (2).
     MOVE "Wednesday" TO WS-Dow-Name (3).
     MOVE "Thursday"  TO WS-Dow-Name (4).
     MOVE "Friday"    TO WS-Dow-Name (5).
     MOVE "Saturday"  TO WS-Dow-Name (6).
     MOVE "Sunday"    TO WS-Dow-Name (7).
     MOVE 000 TO WS-Dbm-Entry (1).
     MOVE 031 TO WS-Dbm-Entry (2).
     MOVE 059 TO WS-Dbm-Entry (3).
     MOVE 090 TO WS-Dbm-Entry (4).
     MOVE 120 TO WS-Dbm-Entry (5).
     MOVE 151 TO WS-Dbm-Entry (6).
     MOVE 181 TO WS-Dbm-Entry (7).
     MOVE 212 TO WS-Dbm-Entry (8).
     MOVE 243 TO WS-Dbm-Entry (9).
     MOVE 273 TO WS-Dbm-Entry (10).
     MOVE 304 TO WS-Dbm-Entry (11).
     MOVE 334 TO WS-Dbm-Entry (12).
     PERFORM AA006-Zero-Priority-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.
     PERFORM AA007-Zero-Category-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.
     PERFORM AA008-Zero-Dow-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 7.
     MOVE ZERO TO WS-Total-Tickets WS-Breached-Tickets
                  WS-Sum-Res-Hours.
*
 AA005-Exit.  EXIT SECTION.
*
 AA006-Zero-Priority-Table   SECTION.
*****************************************
     MOVE ZERO TO WS-Pri-Count (WS-Sub) WS-Pri-Sum-Hrs (WS-Sub)
                  WS-Pri-Min-Hrs (WS-Sub) WS-Pri-Max-Hrs (WS-Sub)
                  WS-Pri-Median-Hrs (WS-Sub)
                  WS-Pri-Breach-Cnt (WS-Sub).
*
 AA006-Exit.  EXIT SECTION.
*
 AA007-Zero-Category-Table   SECTION.
*****************************************
     MOVE ZERO TO WS-Cat-Count (WS-Sub) WS-Cat-Sum-Hrs (WS-Sub)
                  WS-Cat-Breach-Cnt (WS-Sub).
*
 AA007-Exit.  EXIT SECTION.
*
 AA008-Zero-Dow-Table        SECTION.
*****************************************
     MOVE ZERO TO WS-Dow-Count (WS-Sub) WS-Dow-Sum-Hrs (WS-Sub)
                  WS-Dow-Breach-Cnt (WS-Sub).
*
 AA008-Exit.  EXIT SECTION.
*
 AA010-Open-Files            SECTION.
*****************************************
     OPEN INPUT  CLEANED-TICKETS.
     IF       WS-Cln-Status NOT = "00"
              DISPLAY SD011 WS-Cln-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     OPEN OUTPUT ENGINEERED-TICKETS.
     IF       WS-Eng-Status NOT = "00"
              DISPLAY SD012 WS-Eng-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
*
 AA010-Exit.  EXIT SECTION.
*
 AA020-Engineer-And-Release  SECTION.
*****************************************
     PERFORM  AA021-Read-Engineer-Release THRU AA021-Exit
              UNTIL Cln-Eof.
*
 AA020-Exit.  EXIT SECTION.
*
 AA021-Read-Engineer-Release SECTION.
*****************************************
     READ     CLEANED-TICKETS
              AT END
                       MOVE "Y" TO WS-Cln-Eof-Sw
                       GO TO AA021-Exit.
     MOVE     Tkt-Ticket-Id        TO Etk-Ticket-Id.
     MOVE     Tkt-Created-Date     TO Etk-Created-Date.
     MOVE     Tkt-Resolved-Date    TO Etk-Resolved-Date.
     MOVE     Tkt-Priority         TO Etk-Priority.
     MOVE     Tkt-Category         TO Etk-Category.
     MOVE     Tkt-Assigned-Team    TO Etk-Assigned-Team.
     MOVE     Tkt-SLA-Target-Hours TO Etk-SLA-Target-Hours.
     MOVE     Tkt-Resolution-Hours TO Etk-Resolution-Hours.
     MOVE     Tkt-SLA-Breached     TO Etk-SLA-Breached.
     PERFORM  AA030-Derive-Ticket-Fields.
     WRITE    Sd-Engineered-Ticket-Record.
     PERFORM  AA040-Accumulate-Kpis.
     MOVE     Etk-Priority        TO SRT-Priority.
     MOVE     Etk-Resolution-Hours TO SRT-Resolution-Hrs.
     RELEASE  SD-Sort-Record.
*
 AA021-Exit.  EXIT SECTION.
*
 AA030-Derive-Ticket-Fields  SECTION.
*****************************************
     COMPUTE  Etk-Resolution-Days ROUNDED =
              Etk-Resolution-Hours / 24.
     IF       Etk-Priority = "High" OR Etk-Priority = "Critical"
              MOVE "Y" TO Etk-Is-High-Priority
     ELSE
              MOVE "N" TO Etk-Is-High-Priority.
     IF       Etk-SLA-Breached = "Y"
              MOVE 1 TO Etk-Breach-Flag
     ELSE
              MOVE 0 TO Etk-Breach-Flag.
     MOVE     Tkt-Cre-CCYY TO Etk-Year WS-Work-CCYY.
     MOVE     Tkt-Cre-MM   TO WS-Work-MM.
     MOVE     Tkt-Cre-DD   TO WS-Work-DD.
     STRING   Tkt-Cre-CCYY "-" Tkt-Cre-MM
              DELIMITED BY SIZE INTO Etk-Month.
     PERFORM  ZZ080-Derive-Day-Of-Week.
     PERFORM  ZZ070-Derive-Week-Number.
*
 AA030-Exit.  EXIT SECTION.
*
 ZZ080-Derive-Day-Of-Week    SECTION.
*****************************************
*    Zeller's congruence, done long-hand in COMP working fields -
*    the -2J term of the textbook formula is replaced by +5J so
*    every intermediate value stays positive and integer divide
*    (which truncates, same as FLOOR for positives) can be used
*    throughout instead of an intrinsic FUNCTION.  Century term
*    split out so the Y2K change in 1998 only touched two lines.
*
     IF       WS-Work-MM < 3
              COMPUTE WS-Zeller-M = WS-Work-MM + 12
              COMPUTE WS-Zeller-Year = WS-Work-CCYY - 1
     ELSE
              MOVE WS-Work-MM TO WS-Zeller-M
              MOVE WS-Work-CCYY TO WS-Zeller-Year.
     COMPUTE  WS-Zeller-Cent = WS-Zeller-Year / 100.
     COMPUTE  WS-Zeller-Yoc =
              WS-Zeller-Year - (WS-Zeller-Cent * 100).
     COMPUTE  WS-Zeller-Term1 = (13 * (WS-Zeller-M + 1)) / 5.
     COMPUTE  WS-Zeller-Raw = WS-Work-DD + WS-Zeller-Term1 +
              WS-Zeller-Yoc + (WS-Zeller-Yoc / 4) +
              (WS-Zeller-Cent / 4) + (5 * WS-Zeller-Cent).
     COMPUTE  WS-Zeller-Div = WS-Zeller-Raw / 7.
     COMPUTE  WS-Zeller-H = WS-Zeller-Raw - (WS-Zeller-Div * 7).
     MOVE     WS-Day-Name-Entry (WS-Zeller-H + 1)
              TO Etk-Day-Of-Week.
*
*    Iso-Weekday wanted 1=Monday .. 7=Sunday for the week-number
*    calc below; re-map off the same Zeller-H result rather than
*    re-deriving it.
*
     COMPUTE  WS-Iso-Weekday = WS-Zeller-H + 5.
     IF       WS-Iso-Weekday > 6
              SUBTRACT 7 FROM WS-Iso-Weekday.
     ADD      1 TO WS-Iso-Weekday.
*
 ZZ080-Exit.  EXIT SECTION.
*
 ZZ070-Derive-Week-Number    SECTION.
*****************************************
*    Week 1 holds the year's first Thursday, weeks run Monday to
*    Sunday.  Day-of-year comes off the cumulative days-before-
*    month table (Feb bumped by one in a leap year); the ISO week
*    formula then drops out of that and the Monday-based weekday
*    derived above.  Century-divisible-by-400 leap rule spelled
*    out in full since the Y2K entry below had to re-check it.
*
     MOVE     "N" TO WS-Leap-Sw.
     COMPUTE  WS-Sub = WS-Work-CCYY / 4.
     IF       WS-Work-CCYY = WS-Sub * 4
              MOVE "Y" TO WS-Leap-Sw
              COMPUTE WS-Sub = WS-Work-CCYY / 100
              IF WS-Work-CCYY = WS-Sub * 100
                 MOVE "N" TO WS-Leap-Sw
                 COMPUTE WS-Sub = WS-Work-CCYY / 400
                 IF WS-Work-CCYY = WS-Sub * 400
                    MOVE "Y" TO WS-Leap-Sw
                 END-IF
              END-IF.
     COMPUTE  WS-Day-Of-Year =
              WS-Dbm-Entry (WS-Work-MM) + WS-Work-DD.
     IF       Is-Leap-Year AND WS-Work-MM > 2
              ADD 1 TO WS-Day-Of-Year.
     COMPUTE  Etk-Week ROUNDED =
              (WS-Day-Of-Year - WS-Iso-Weekday + 10) / 7.
     IF       Etk-Week < 1
              MOVE 1 TO Etk-Week
     ELSE
       IF     Etk-Week > 53
              MOVE 53 TO Etk-Week
       END-IF.
*
 ZZ070-Exit.  EXIT SECTION.
*
 AA040-Accumulate-Kpis       SECTION.
*****************************************
     ADD      1 TO WS-Total-Tickets.
     ADD      Etk-Resolution-Hours TO WS-Sum-Res-Hours.
     IF       Etk-SLA-Breached = "Y"
              ADD 1 TO WS-Breached-Tickets.
     PERFORM  AA041-Accum-Priority
              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.
     PERFORM  AA042-Accum-Category
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     PERFORM  AA043-Accum-Dow
              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.
*
 AA040-Exit.  EXIT SECTION.
*
 AA041-Accum-Priority        SECTION.
*****************************************
     IF       Etk-Priority = WS-Pri-Name (WS-Pri-Idx)
              ADD 1 TO WS-Pri-Count (WS-Pri-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Pri-Sum-Hrs (WS-Pri-Idx)
              IF WS-Pri-Count (WS-Pri-Idx) = 1
                 MOVE Etk-Resolution-Hours TO
                      WS-Pri-Min-Hrs (WS-Pri-Idx)
                      WS-Pri-Max-Hrs (WS-Pri-Idx)
              ELSE
                 IF Etk-Resolution-Hours <
                    WS-Pri-Min-Hrs (WS-Pri-Idx)
                    MOVE Etk-Resolution-Hours TO
                         WS-Pri-Min-Hrs (WS-Pri-Idx)
                 END-IF
                 IF Etk-Resolution-Hours >
                    WS-Pri-Max-Hrs (WS-Pri-Idx)
                    MOVE Etk-Resolution-Hours TO
                         WS-Pri-Max-Hrs (WS-Pri-Idx)
                 END-IF
              END-IF
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Pri-Breach-Cnt (WS-Pri-Idx)
              END-IF.
*
 AA041-Exit.  EXIT SECTION.
*
 AA042-Accum-Category        SECTION.
*****************************************
     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)
              ADD 1 TO WS-Cat-Count (WS-Cat-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Cat-Sum-Hrs (WS-Cat-Idx)
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Cat-Breach-Cnt (WS-Cat-Idx)
              END-IF.
*
 AA042-Exit.  EXIT SECTION.
*
 AA043-Accum-Dow             SECTION.
*****************************************
     IF       Etk-Day-Of-Week = WS-Dow-Name (WS-Dow-Idx)
              ADD 1 TO WS-Dow-Count (WS-Dow-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Dow-Sum-Hrs (WS-Dow-Idx)
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Dow-Breach-Cnt (WS-Dow-Idx)
              END-IF.
*
 AA043-Exit.  EXIT SECTION.
*
 AA060-Build-Median-Table    SECTION.
*****************************************
*    Sort gives us every ticket back grouped by priority and in
*    ascending hours order - load each group into a flat work
*    table and pick the middle element(s) when the priority
*    changes, same control-break habit as a report footing.
*
     MOVE     ZERO TO WS-Mwt-Count.
     MOVE     SPACES TO WS-Mwt-Current-Pri.
     PERFORM  AA061-Return-Sorted-Record THRU AA061-Exit
              UNTIL WS-Mwt-Current-Pri = "*EOF*".
     IF       WS-Mwt-Count > ZERO
              PERFORM AA063-Compute-Median.
*
 AA060-Exit.  EXIT SECTION.
*
 AA061-Return-Sorted-Record  SECTION.
*****************************************
     RETURN   SD-Sort-File
              AT END
                       IF WS-Mwt-Count > ZERO
                          PERFORM AA063-Compute-Median
                       END-IF
                       MOVE "*EOF*" TO WS-Mwt-Current-Pri
                       GO TO AA061-Exit.
     IF       SRT-Priority NOT = WS-Mwt-Current-Pri AND
              WS-Mwt-Count > ZERO
              PERFORM AA063-Compute-Median
              MOVE ZERO TO WS-Mwt-Count.
     MOVE     SRT-Priority TO WS-Mwt-Current-Pri.
     ADD      1 TO WS-Mwt-Count.
     MOVE     SRT-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).
*
 AA061-Exit.  EXIT SECTION.
*
 AA063-Compute-Median        SECTION.
*****************************************
     MOVE     "N" TO WS-Pri-Idx-Found-Sw.
     PERFORM  AA064-Find-Priority-Slot
              VARYING WS-Pri-Idx FROM 1 BY 1
              UNTIL WS-Pri-Idx > 4 OR Pri-Idx-Found.
     IF NOT   Pri-Idx-Found
              GO TO AA063-Exit.
     MOVE     WS-Pri-Idx TO WS-Pri-Idx-Save.
     COMPUTE  WS-Sub = WS-Mwt-Count / 2.
     COMPUTE  WS-Sub2 = WS-Sub * 2.
     IF       WS-Mwt-Count = WS-Sub2
              COMPUTE WS-Sub2 = WS-Sub + 1
              COMPUTE WS-Pri-Median-Hrs (WS-Pri-Idx-Save)
                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +
                 WS-Mwt-Entry (WS-Sub2)) / 2
     ELSE
              ADD 1 TO WS-Sub
              MOVE WS-Mwt-Entry (WS-Sub) TO
                   WS-Pri-Median-Hrs (WS-Pri-Idx-Save).
*
 AA063-Exit.  EXIT SECTION.
*
 AA064-Find-Priority-Slot    SECTION.
*****************************************
     IF       WS-Mwt-Current-Pri = WS-Pri-Name (WS-Pri-Idx)
              MOVE "Y" TO WS-Pri-Idx-Found-Sw.
*
 AA064-Exit.  EXIT SECTION.
*
 AA065-Write-Dow-Summary     SECTION.
*****************************************
*    One row per day actually present in the data, Monday through
*    Sunday - the copybook note about 3 small tables applies here
*    too, but splitting this off its own file is what the layout
*    asks for.
     PERFORM  AA066-Compute-Dow-Row
              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.
     OPEN     OUTPUT DAY-OF-WEEK-SUMMARY.
     IF       WS-Dow-Status NOT = "00"
              DISPLAY SD013 WS-Dow-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     PERFORM  AA067-Write-Dow-Row
              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.
     CLOSE    DAY-OF-WEEK-SUMMARY.
*
 AA065-Exit.  EXIT SECTION.
*
 AA066-Compute-Dow-Row       SECTION.
*****************************************
     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO
              COMPUTE WS-Dow-Avg-Hrs (WS-Dow-Idx) ROUNDED =
                 WS-Dow-Sum-Hrs (WS-Dow-Idx) /
                 WS-Dow-Count (WS-Dow-Idx)
              COMPUTE WS-Dow-Breach-Pct (WS-Dow-Idx) ROUNDED =
                 (WS-Dow-Breach-Cnt (WS-Dow-Idx) /
                 WS-Dow-Count (WS-Dow-Idx)) * 100
     ELSE
              MOVE ZERO TO WS-Dow-Avg-Hrs (WS-Dow-Idx)
                           WS-Dow-Breach-Pct (WS-Dow-Idx).
*
 AA066-Exit.  EXIT SECTION.
*
 AA067-Write-Dow-Row         SECTION.
*****************************************
     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO
              MOVE WS-Dow-Name (WS-Dow-Idx) TO Dws-Day-Of-Week
              MOVE WS-Dow-Count (WS-Dow-Idx) TO Dws-Ticket-Count
              MOVE WS-Dow-Avg-Hrs (WS-Dow-Idx) TO
                   Dws-Avg-Resolution-Hrs
              MOVE WS-Dow-Breach-Pct (WS-Dow-Idx) TO
                   Dws-Breach-Rate-Pct
              WRITE SD-Day-Of-Week-Summary-Record.
*
 AA067-Exit.  EXIT SECTION.
*
 AA090-Kpi-Report            SECTION.
*****************************************
     IF       WS-Total-Tickets > ZERO
              COMPUTE WS-Avg-Res-Hours ROUNDED =
                      WS-Sum-Res-Hours / WS-Total-Tickets
              COMPUTE WS-Sla-Compliance-Pct ROUNDED =
                 ((WS-Total-Tickets - WS-Breached-Tickets) /
                   WS-Total-Tickets) * 100
     ELSE
              MOVE ZERO TO WS-Avg-Res-Hours WS-Sla-Compliance-Pct.
*
     DISPLAY  "SD010 FEATURE-ENGINEER - KPI REPORT".
     DISPLAY  "Total tickets ............ " WS-Total-Tickets.
     DISPLAY  "Avg resolution hours ..... " WS-Avg-Res-Whole "."
              WS-Avg-Res-Frac.
     DISPLAY  "SLA compliance pct ....... "
              WS-Sla-Compliance-Whole "." WS-Sla-Compliance-Frac.
     DISPLAY  "Breached tickets ......... " WS-Breached-Tickets.
     DISPLAY  "-- Per priority --".
     PERFORM  AA091-Print-Priority-Line
              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.
     DISPLAY  "-- Per category --".
     PERFORM  AA092-Print-Category-Line
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     DISPLAY  "-- Per day of week --".
     PERFORM  AA093-Print-Dow-Line
              VARYING WS-Dow-Idx FROM 1 BY 1 UNTIL WS-Dow-Idx > 7.
*
 AA090-Exit.  EXIT SECTION.
*
 AA091-Print-Priority-Line   SECTION.
*****************************************
     IF       WS-Pri-Count (WS-Pri-Idx) > ZERO
              DISPLAY WS-Pri-Name (WS-Pri-Idx) " cnt="
                      WS-Pri-Count (WS-Pri-Idx) " min="
                      WS-Pri-Min-Hrs (WS-Pri-Idx) " max="
                      WS-Pri-Max-Hrs (WS-Pri-Idx) " med="
                      WS-Pri-Median-Hrs (WS-Pri-Idx).
*
 AA091-Exit.  EXIT SECTION.
*
 AA092-Print-Category-Line   SECTION.
*****************************************
     IF       WS-Cat-Count (WS-Cat-Idx) > ZERO
              DISPLAY WS-Cat-Name (WS-Cat-Idx) " cnt="
                      WS-Cat-Count (WS-Cat-Idx).
*
 AA092-Exit.  EXIT SECTION.
*
 AA093-Print-Dow-Line        SECTION.
*****************************************
     IF       WS-Dow-Count (WS-Dow-Idx) > ZERO
              DISPLAY WS-Dow-Name (WS-Dow-Idx) " cnt="
                      WS-Dow-Count (WS-Dow-Idx) " avg-hrs="
                      WS-Dow-Avg-Hrs (WS-Dow-Idx) " breach-pct="
                      WS-Dow-Breach-Pct (WS-Dow-Idx).
*
 AA093-Exit.  EXIT SECTION.
*
