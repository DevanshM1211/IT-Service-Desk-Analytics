*****************************************************************
*                                                               *
*             Service Desk      Data Generator                 *
*        Builds a deterministic RAW-TICKETS sample file        *
*        for environments with no live extract feed            *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD900.
     AUTHOR.             V B Coen.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       14/03/1991.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Started life as a CALLed date-arithmetic
*                        subprogram (Gregorian/Julian conversion
*                        for the old leave-year routines).  Re-
*                        worked into a standalone generator that
*                        lays down a fixed, repeatable set of
*                        sample tickets so the nightly suite can
*                        be demonstrated or regression-tested
*                        against a file that does not depend on
*                        whatever the live helpdesk extract
*                        happened to hold that day.  No random
*                        numbers anywhere in this program - every
*                        value is a function of the ticket's own
*                        sequence number, so two runs of SD900
*                        always produce byte-identical output.
*
*    Called modules.     None.
*
*    Files used.
*                        RAWTICK.   Raw ticket sample, output.
*
*    Error messages used.
*                        SD901.
*
* Change Log:
* 14/03/1991 vbc          Created - CALLed subprogram, Gregorian-
*                        to-Julian and Julian-to-Gregorian date
*                        conversion for the leave-accrual year-
*                        end routines, linkage section in/out.
* 19/08/1995 vbc      .02 Leap-year edge case off the Julian
*                        table re-proofed after the payroll
*                        close-down query.
* 14/01/1998 vbc      .03 Y2K prep - four digit year confirmed
*                        through the conversion pair either side
*                        of the century boundary.
* 23/09/1999 vbc      .04 Y2K - century rollover re-tested, OK.
* 11/12/2025 vbc      1.00 Pulled out of the payroll CALL chain
*                        and rebuilt as a standalone program for
*                        the Service Desk analytics suite - same
*                        two conversion routines, now driving a
*                        fixed 180-row sample ticket generator
*                        instead of a leave-year linkage section.
* 19/01/2026 ri       1.01 Resolution-Hours spread widened to run
*                        the full low/high band per priority
*                        instead of clustering near the midpoint -
*                        test team wanted breaches showing up in
*                        the sample too.
* 04/08/2026 ri       1.02 Lo/Hi/Range work fields put back to
*                        plain COMP - this suite has never used
*                        packed-decimal anywhere else.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT RAW-TICKETS ASSIGN TO "RAWTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Raw-Status.
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  RAW-TICKETS.
 COPY "sdtkt01.cob".
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD900 (1.02)".
*
 COPY "sdparam.cob".
 COPY "sdfiles.cob".
*
 01  WS-File-Status.
     03  WS-Raw-Status       PIC XX.
     03  FILLER               PIC X(02).
*
*    Fixed generation window - 1st April through 31st July 2025,
*    122 calendar days, cycled by ticket sequence number so the
*    spread lands evenly across the whole window every run.
 01  WS-Generate-Controls.
     03  WS-Ticket-Count      PIC 9(3)    COMP VALUE 180.
     03  WS-Window-Days       PIC 9(3)    COMP VALUE 122.
     03  WS-Ticket-Idx        PIC 9(3)    COMP.
     03  WS-Zero-Based        PIC 9(5)    COMP.
     03  FILLER                PIC X(01).
*
*    General-purpose remainder routine - no MOD intrinsic allowed
*    here, so every cyclic pick (priority/category/team/day/hour/
*    minute/second/step) loads this pair and calls ZZ099.
 01  WS-Mod-Calc.
     03  WS-Mod-Dividend       PIC 9(9)    COMP.
     03  WS-Mod-Divisor        PIC 9(5)    COMP.
     03  WS-Mod-Quotient       PIC 9(9)    COMP.
     03  WS-Mod-Result         PIC 9(5)    COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Pick-Subscripts.
     03  WS-Pri-Idx            PIC 9       COMP.
     03  WS-Cat-Idx             PIC 9      COMP.
     03  WS-Team-Idx            PIC 9      COMP.
     03  FILLER                 PIC X(01).
*
*    Current priority's Resolution-Hours band, carried from the
*    pick paragraph into the Resolution-Hours build paragraph.
 01  WS-Cur-Res-Band.
     03  WS-Cur-Res-Lo          PIC 9(3)V99 COMP.
     03  WS-Cur-Res-Hi          PIC 9(3)V99 COMP.
     03  WS-Res-Range           PIC 9(3)V99 COMP.
     03  WS-Step-Idx            PIC 9(2)    COMP.
     03  FILLER                 PIC X(01).
*
*    Ticket-Id built as a group, not STRING'd - "TICKET-" literal
*    plus a zero padded 5 digit sequence, overlaid onto the 12
*    byte field Tkt-Ticket-Id expects.
 01  WS-Ticket-Id-Work.
     03  WS-Tkt-Prefix          PIC X(7)    VALUE "TICKET-".
     03  WS-Tkt-Seq-Display     PIC 9(5).
     03  WS-Ticket-Id-Str REDEFINES WS-Ticket-Id-Work PIC X(12).
*
*    Created-Date/Resolved-Date are built up component by
*    component here, same shape as sd000/sd010/sd040/sd050 use
*    for the live dates, then overlaid as an X(19) string for
*    the one MOVE onto the FD field.
 01  WS-Created-Date-Work.
     03  WS-Cre-CCYY            PIC 9(4).
     03  WS-Cre-Sep1            PIC X       VALUE "-".
     03  WS-Cre-MM              PIC 99.
     03  WS-Cre-Sep2            PIC X       VALUE "-".
     03  WS-Cre-DD              PIC 99.
     03  WS-Cre-Sep3            PIC X       VALUE " ".
     03  WS-Cre-HH              PIC 99.
     03  WS-Cre-Sep4            PIC X       VALUE ":".
     03  WS-Cre-MI              PIC 99.
     03  WS-Cre-Sep5            PIC X       VALUE ":".
     03  WS-Cre-SS              PIC 99.
     03  WS-Created-Date-R REDEFINES WS-Created-Date-Work
                             PIC X(19).
*
 01  WS-Resolved-Date-Work.
     03  WS-Res-CCYY            PIC 9(4).
     03  WS-Res-Sep1            PIC X       VALUE "-".
     03  WS-Res-MM              PIC 99.
     03  WS-Res-Sep2            PIC X       VALUE "-".
     03  WS-Res-DD              PIC 99.
     03  WS-Res-Sep3            PIC X       VALUE " ".
     03  WS-Res-HH              PIC 99.
     03  WS-Res-Sep4            PIC X       VALUE ":".
     03  WS-Res-MI              PIC 99.
     03  WS-Res-Sep5            PIC X       VALUE ":".
     03  WS-Res-SS              PIC 99.
     03  WS-Resolved-Date-R REDEFINES WS-Resolved-Date-Work
                             PIC X(19).
*
*    Same Fliegel & Van Flandern forward and Richards inverse
*    Julian Day Number pair as sd040 ZZ090/ZZ095 and sd050
*    ZZ090 - proved out there, just repointed at the generator's
*    own window start and the per-ticket created/resolved dates.
 01  WS-Julian-Calc.
     03  WS-Jc-A               PIC 9(3)     COMP.
     03  WS-Jc-Y               PIC 9(7)     COMP.
     03  WS-Jc-M               PIC 9(3)     COMP.
     03  WS-Jc-Jdn             PIC 9(8)     COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Greg-Calc.
     03  WS-Gc-A               PIC 9(8)     COMP.
     03  WS-Gc-B               PIC 9(5)     COMP.
     03  WS-Gc-C               PIC 9(8)     COMP.
     03  WS-Gc-D               PIC 9(5)     COMP.
     03  WS-Gc-E               PIC 9(8)     COMP.
     03  WS-Gc-M               PIC 9(3)     COMP.
     03  WS-Gc-Year            PIC 9(4)     COMP.
     03  WS-Gc-Month           PIC 9(2)     COMP.
     03  WS-Gc-Day             PIC 9(2)     COMP.
     03  FILLER                PIC X(01).
*
 01  WS-Conv-Jdn               PIC 9(8)     COMP.
*
 01  WS-Window-Base-Jdn        PIC 9(8)     COMP.
*
*    Created/Resolved day/time arithmetic - seconds-of-day plus
*    a signed carry of whole days, same seconds-since-midnight
*    idea sd050 AA040 uses to measure ticket age, run here in
*    reverse to advance a date rather than measure one.
 01  WS-Age-Roll-Calc.
     03  WS-Created-Jdn         PIC 9(8)    COMP.
     03  WS-Created-Sec-Of-Day  PIC 9(5)    COMP.
     03  WS-Res-Seconds         PIC 9(7)    COMP.
     03  WS-Total-Seconds       PIC 9(9)    COMP.
     03  WS-Carry-Days          PIC 9(5)    COMP.
     03  WS-Resolved-Jdn        PIC 9(8)    COMP.
     03  WS-Resolved-Sec-Of-Day PIC 9(5)    COMP.
     03  WS-Remainder-Sec       PIC 9(5)    COMP.
     03  FILLER                 PIC X(01).
*
 01  WS-Report-Counters.
     03  WS-Rows-Written        PIC 9(5)    COMP.
     03  WS-Breach-Count        PIC 9(5)    COMP.
     03  FILLER                 PIC X(01).
*
 01  Error-Messages.
     03  SD901  PIC X(30) VALUE "SD901 Raw file will not open".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     DISPLAY  "SD900 DATA-GENERATOR - building "
              SD-Raw-Tickets-Name.
     PERFORM  AA005-Compute-Window-Base.
     PERFORM  AA010-Open-Files.
     PERFORM  AA020-Generate-Ticket
              VARYING WS-Ticket-Idx FROM 1 BY 1
              UNTIL WS-Ticket-Idx > WS-Ticket-Count.
     PERFORM  AA090-Print-Generation-Report.
     CLOSE    RAW-TICKETS.
     STOP     RUN.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Compute-Window-Base     SECTION.
*****************************************
*    1st April 2025 00:00:00 - fixed window start, not tied to
*    the control-param reference date (that one is the extract
*    cut-off, a different thing entirely).
     MOVE     2025 TO WS-Jc-Y.
     MOVE     4    TO WS-Cre-MM.
     COMPUTE  WS-Jc-A = (14 - 4) / 12.
     COMPUTE  WS-Jc-Y = 2025 + 4800 - WS-Jc-A.
     COMPUTE  WS-Jc-M = 4 + (12 * WS-Jc-A) - 3.
     COMPUTE  WS-Jc-Jdn = 1 +
              ((153 * WS-Jc-M) + 2) / 5 + (365 * WS-Jc-Y) +
              (WS-Jc-Y / 4) - (WS-Jc-Y / 100) + (WS-Jc-Y / 400)
              - 32045.
     MOVE     WS-Jc-Jdn TO WS-Window-Base-Jdn.
*
 AA005-Exit.  EXIT SECTION.
*
 AA010-Open-Files              SECTION.
*****************************************
     OPEN     OUTPUT RAW-TICKETS.
     IF       WS-Raw-Status NOT = "00"
              DISPLAY SD901
              STOP RUN.
*
 AA010-Exit.  EXIT SECTION.
*
 AA020-Generate-Ticket          SECTION.
*****************************************
     COMPUTE  WS-Zero-Based = WS-Ticket-Idx - 1.
     PERFORM  AA030-Build-Ticket-Id.
     PERFORM  AA040-Pick-Priority.
     PERFORM  AA050-Pick-Category.
     PERFORM  AA060-Pick-Team.
     PERFORM  AA070-Build-Created-Date.
     PERFORM  AA080-Build-Resolution.
     PERFORM  AA085-Build-Resolved-Date.
     PERFORM  AA095-Write-Ticket.
*
 AA020-Exit.  EXIT SECTION.
*
 AA030-Build-Ticket-Id           SECTION.
*****************************************
     MOVE     WS-Ticket-Idx TO WS-Tkt-Seq-Display.
     MOVE     WS-Ticket-Id-Str TO Tkt-Ticket-Id.
*
 AA030-Exit.  EXIT SECTION.
*
 AA040-Pick-Priority             SECTION.
*****************************************
*    Cycles Critical/High/Medium/Low straight off the control
*    table - ticket 1 is Critical, ticket 2 High, and so on,
*    wrapping every 4th row.
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     4             TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     COMPUTE  WS-Pri-Idx = WS-Mod-Result + 1.
     MOVE     SD-Param-Pri-Name (WS-Pri-Idx)      TO Tkt-Priority.
     MOVE     SD-Param-Pri-SLA-Hours (WS-Pri-Idx) TO
              Tkt-SLA-Target-Hours.
     MOVE     SD-Param-Pri-Res-Lo (WS-Pri-Idx) TO WS-Cur-Res-Lo.
     MOVE     SD-Param-Pri-Res-Hi (WS-Pri-Idx) TO WS-Cur-Res-Hi.
*
 AA040-Exit.  EXIT SECTION.
*
 AA050-Pick-Category             SECTION.
*****************************************
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     6             TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     COMPUTE  WS-Cat-Idx = WS-Mod-Result + 1.
     MOVE     SD-Param-Valid-Category (WS-Cat-Idx) TO
              Tkt-Category.
*
 AA050-Exit.  EXIT SECTION.
*
 AA060-Pick-Team                 SECTION.
*****************************************
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     4             TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     COMPUTE  WS-Team-Idx = WS-Mod-Result + 1.
     MOVE     SD-Param-Valid-Team (WS-Team-Idx) TO
              Tkt-Assigned-Team.
*
 AA060-Exit.  EXIT SECTION.
*
 AA070-Build-Created-Date        SECTION.
*****************************************
*    Day offset cycles across the full 122 day window; hour
*    cycles 0-23 straight off the sequence number, minute and
*    second are cycled with odd step sizes (13, 29) purely so
*    the clock reading does not line up with the hour reading -
*    none of this is random, every figure is a fixed function
*    of WS-Ticket-Idx so two runs always match byte for byte.
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     WS-Window-Days TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     COMPUTE  WS-Created-Jdn = WS-Window-Base-Jdn + WS-Mod-Result.
*
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     24            TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Result TO WS-Cre-HH.
*
     COMPUTE  WS-Mod-Dividend = WS-Zero-Based * 13.
     MOVE     60 TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Result TO WS-Cre-MI.
*
     COMPUTE  WS-Mod-Dividend = WS-Zero-Based * 29.
     MOVE     60 TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Result TO WS-Cre-SS.
*
     COMPUTE  WS-Created-Sec-Of-Day =
              (WS-Cre-HH * 3600) + (WS-Cre-MI * 60) + WS-Cre-SS.
     MOVE     WS-Created-Jdn TO WS-Conv-Jdn.
     PERFORM  ZZ095-Date-From-Jdn.
     MOVE     WS-Gc-Year  TO WS-Cre-CCYY.
     MOVE     WS-Gc-Month TO WS-Cre-MM.
     MOVE     WS-Gc-Day   TO WS-Cre-DD.
     MOVE     WS-Created-Date-R TO Tkt-Created-Date.
*
 AA070-Exit.  EXIT SECTION.
*
 AA080-Build-Resolution          SECTION.
*****************************************
*    Steps Resolution-Hours across the full low/high band for
*    the ticket's priority in 11 even steps (0 through 10 out of
*    10), so the sample carries rows both inside and outside the
*    SLA target instead of bunching near the midpoint.
     MOVE     WS-Zero-Based TO WS-Mod-Dividend.
     MOVE     11            TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Result TO WS-Step-Idx.
     COMPUTE  WS-Res-Range = WS-Cur-Res-Hi - WS-Cur-Res-Lo.
     COMPUTE  Tkt-Resolution-Hours ROUNDED =
              WS-Cur-Res-Lo +
              ((WS-Res-Range * WS-Step-Idx) / 10).
     IF       Tkt-Resolution-Hours > Tkt-SLA-Target-Hours
              MOVE "Y" TO Tkt-SLA-Breached
              ADD  1 TO WS-Breach-Count
     ELSE
              MOVE "N" TO Tkt-SLA-Breached.
*
 AA080-Exit.  EXIT SECTION.
*
 AA085-Build-Resolved-Date       SECTION.
*****************************************
*    Resolution-Hours is whole hours plus hundredths - at two
*    decimal places every value converts to a whole number of
*    seconds (each 0.01 hour is exactly 36 seconds), so the
*    seconds figure below is always exact, no truncation risk.
     COMPUTE  WS-Res-Seconds = Tkt-Resolution-Hours * 3600.
     COMPUTE  WS-Total-Seconds =
              WS-Created-Sec-Of-Day + WS-Res-Seconds.
     MOVE     WS-Total-Seconds TO WS-Mod-Dividend.
     MOVE     86400            TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Quotient  TO WS-Carry-Days.
     MOVE     WS-Mod-Result    TO WS-Resolved-Sec-Of-Day.
     COMPUTE  WS-Resolved-Jdn = WS-Created-Jdn + WS-Carry-Days.
*
     MOVE     WS-Resolved-Sec-Of-Day TO WS-Mod-Dividend.
     MOVE     3600                   TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Quotient TO WS-Res-HH.
     MOVE     WS-Mod-Result   TO WS-Remainder-Sec.
     MOVE     WS-Remainder-Sec TO WS-Mod-Dividend.
     MOVE     60               TO WS-Mod-Divisor.
     PERFORM  ZZ099-Compute-Mod.
     MOVE     WS-Mod-Quotient TO WS-Res-MI.
     MOVE     WS-Mod-Result   TO WS-Res-SS.
*
     MOVE     WS-Resolved-Jdn TO WS-Conv-Jdn.
     PERFORM  ZZ095-Date-From-Jdn.
     MOVE     WS-Gc-Year  TO WS-Res-CCYY.
     MOVE     WS-Gc-Month TO WS-Res-MM.
     MOVE     WS-Gc-Day   TO WS-Res-DD.
     MOVE     WS-Resolved-Date-R TO Tkt-Resolved-Date.
*
 AA085-Exit.  EXIT SECTION.
*
 ZZ095-Date-From-Jdn             SECTION.
*****************************************
*    Richards' inverse of the Julian formula - takes WS-Conv-Jdn,
*    hands back WS-Gc-Year/Month/Day.  Same formula sd040 ZZ095
*    and sd050 carry, not re-derived in comments a third time.
     COMPUTE  WS-Gc-A = WS-Conv-Jdn + 32044.
     COMPUTE  WS-Gc-B = ((4 * WS-Gc-A) + 3) / 146097.
     COMPUTE  WS-Gc-C = WS-Gc-A - ((146097 * WS-Gc-B) / 4).
     COMPUTE  WS-Gc-D = ((4 * WS-Gc-C) + 3) / 1461.
     COMPUTE  WS-Gc-E = WS-Gc-C - ((1461 * WS-Gc-D) / 4).
     COMPUTE  WS-Gc-M = ((5 * WS-Gc-E) + 2) / 153.
     COMPUTE  WS-Gc-Day = WS-Gc-E - (((153 * WS-Gc-M) + 2) / 5)
              + 1.
     COMPUTE  WS-Gc-Month = WS-Gc-M + 3 - (12 * (WS-Gc-M / 10)).
     COMPUTE  WS-Gc-Year = (100 * WS-Gc-B) + WS-Gc-D - 4800 +
              (WS-Gc-M / 10).
*
 ZZ095-Exit.  EXIT SECTION.
*
 ZZ099-Compute-Mod               SECTION.
*****************************************
*    House remainder routine - COBOL integer COMPUTE truncates,
*    so Dividend - (Quotient * Divisor) is the remainder, same
*    trick every MOD-shaped pick in this program leans on.
     COMPUTE  WS-Mod-Quotient = WS-Mod-Dividend / WS-Mod-Divisor.
     COMPUTE  WS-Mod-Result = WS-Mod-Dividend -
              (WS-Mod-Quotient * WS-Mod-Divisor).
*
 ZZ099-Exit.  EXIT SECTION.
*
 AA095-Write-Ticket              SECTION.
*****************************************
     WRITE    SD-Ticket-Record.
     ADD      1 TO WS-Rows-Written.
*
 AA095-Exit.  EXIT SECTION.
*
 AA090-Print-Generation-Report   SECTION.
*****************************************
     DISPLAY  "SD900 DATA-GENERATOR - GENERATION REPORT".
     DISPLAY  "Tickets written ......... " WS-Rows-Written.
     DISPLAY  "Window ................. " "2025-04-01 to 2025-0"
              "8-01 (exclusive)".
     DISPLAY  "SLA breaches seeded ..... " WS-Breach-Count.
*
 AA090-Exit.  EXIT SECTION.
*
