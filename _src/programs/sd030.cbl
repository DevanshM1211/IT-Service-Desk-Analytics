*****************************************************************
*                                                               *
*             Service Desk      Root Cause Analyzer             *
*        Builds the signature table Ops use to spot repeat      *
*        incidents, then ranks them and rolls up escalations    *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD030.
     AUTHOR.              V B Coen.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       12/09/1989.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Builds an Issue-Signature (Category,
*                        Priority, Assigned-Team) per ticket,
*                        counts how often each signature repeats,
*                        and rolls the counts up by category and
*                        by team for the weekly Ops review.
*
*    Called modules.     None.
*
*    Files used:
*                        ENGTICK.   Engineered ticket file, in.
*                        RPTSUM.    Repeat-incident summary, out.
*                        RISUM.     Recurring-issue summary, out.
*                        TESUM.     Team-escalation summary, out.
*
* Change Log:
* 12/09/1989 vbc         Created - category roll-up only, off the
*                        old paper shift log repeat-call tally.
* 04/02/1991 vbc         Signature table added, Category/Priority/
*                        Team combined - catches repeats the old
*                        category-only tally missed.
* 17/07/1994 vbc     .02 Team-escalation roll-up added.
* 21/05/1996 mjs     .03 Picked up maintenance from Coen.
* 14/01/1998 mjs     .04 Y2K prep - no date fields touched here,
*                        logged for the audit trail only.
* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.
* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,
*                        see sd000 .06 for the matching change.
* 11/03/2017 kf      .07 Category list widened to 6, team list
*                        to 4 - signature table resized to match.
* 20/09/2025 ri      1.00 Folded into the nightly analytics
*                        suite.  Dense rank added for the top 15
*                        recurring-issue listing.
* 08/01/2026 ri      1.01 Escalation-Flag now also fires on
*                        Priority Critical, not SLA-Breached
*                        alone - matches the new Ops definition.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Eng-Status.
     SELECT REPEAT-INCIDENT-SUMMARY ASSIGN TO "RPTSUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Rpi-Status.
     SELECT RECURRING-ISSUE-SUMMARY ASSIGN TO "RISUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Ris-Status.
     SELECT TEAM-ESCALATION-SUMMARY ASSIGN TO "TESUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Tes-Status.
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  ENGINEERED-TICKETS.
 COPY "sdtkt02.cob".
*
 FD  REPEAT-INCIDENT-SUMMARY.
 COPY "sdsum08.cob".
*
 FD  RECURRING-ISSUE-SUMMARY.
 COPY "sdsum07.cob".
*
 FD  TEAM-ESCALATION-SUMMARY.
 COPY "sdsum06.cob".
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD030 (1.01)".
*
     COPY "sdparam.cob".
*
 01  WS-File-Status.
     03  WS-Eng-Status       PIC XX.
     03  WS-Rpi-Status       PIC XX.
     03  WS-Ris-Status       PIC XX.
     03  WS-Tes-Status       PIC XX.
     03  FILLER              PIC X(02).
*
 01  WS-Switches.
     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".
         88  Eng-Eof                      VALUE "Y".
     03  WS-Idx-Found-Sw       PIC X      VALUE "N".
         88  Idx-Found                    VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Grand-Totals.
     03  WS-Total-Tickets     PIC 9(7)    COMP.
     03  WS-Total-Escalations PIC 9(7)    COMP.
     03  WS-Sig-Table-Count   PIC 9(4)    COMP.
     03  WS-Sub                PIC 9(4)   COMP.
     03  WS-Sub2               PIC 9(4)   COMP.
     03  WS-Pass-Ctr           PIC 9(4)   COMP.
     03  WS-Rec-Count          PIC 9(4)   COMP.
     03  WS-Rank-Ctr           PIC 9(3)   COMP.
     03  WS-Last-Count         PIC 9(7)   COMP.
     03  FILLER                PIC X(01).
*
*    One slot per Category/Priority/Team combination that has
*    actually turned up on a ticket - 6 categories by 4
*    priorities by 4 teams is 96 possible, slot 97 is the
*    bubble-sort swap space, never written to output.
 01  WS-Signature-Table.
     03  WS-Sig-Entry OCCURS 97 INDEXED BY WS-Sig-Idx.
         05  WS-Sig-Key          PIC X(36).
         05  WS-Sig-Category     PIC X(10).
         05  WS-Sig-Priority     PIC X(08).
         05  WS-Sig-Team         PIC X(14).
         05  WS-Sig-Incident-Cnt PIC 9(5)    COMP.
         05  WS-Sig-Breach-Cnt   PIC 9(5)    COMP.
         05  WS-Sig-Breach-Pct   PIC 9(3)V99.
         05  WS-Sig-Rank         PIC 9(3)    COMP.
     03  FILLER                  PIC X(01).
*
 01  WS-Recur-Table.
*    Copy of the recurring (count > 1) rows only, pulled off
*    WS-Signature-Table, sorted and ranked before the top 15
*    are written - slot 97 is bubble-sort swap space.
     03  WS-Rec-Entry OCCURS 97 INDEXED BY WS-Rec-Idx.
         05  WS-Rec-Key          PIC X(36).
         05  WS-Rec-Category     PIC X(10).
         05  WS-Rec-Priority     PIC X(08).
         05  WS-Rec-Team         PIC X(14).
         05  WS-Rec-Incident-Cnt PIC 9(5)    COMP.
         05  WS-Rec-Breach-Cnt   PIC 9(5)    COMP.
         05  WS-Rec-Breach-Pct   PIC 9(3)V99.
         05  WS-Rec-Breach-Pct-R REDEFINES WS-Rec-Breach-Pct.
             07  WS-Rec-Breach-Whole PIC 9(3).
             07  WS-Rec-Breach-Cents PIC 99.
         05  WS-Rec-Rank         PIC 9(3)    COMP.
     03  FILLER                  PIC X(01).
*
 01  WS-Category-Table.
     03  WS-Cat-Entry OCCURS 7 INDEXED BY WS-Cat-Idx.
*    Slot 7 is bubble-sort swap space, never written to output.
         05  WS-Cat-Name         PIC X(10).
         05  WS-Cat-Total-Tkts   PIC 9(7)    COMP.
         05  WS-Cat-Distinct-Sig PIC 9(5)    COMP.
         05  WS-Cat-Recur-Sig    PIC 9(5)    COMP.
         05  WS-Cat-Recur-Tkts   PIC 9(7)    COMP.
         05  WS-Cat-Repeat-Pct   PIC 9(3)V99.
         05  WS-Cat-Repeat-Pct-R REDEFINES WS-Cat-Repeat-Pct.
             07  WS-Cat-Repeat-Whole PIC 9(3).
             07  WS-Cat-Repeat-Cents PIC 99.
     03  FILLER                  PIC X(01).
*
 01  WS-Team-Table.
     03  WS-Team-Entry OCCURS 5 INDEXED BY WS-Team-Idx.
*    Slot 5 is bubble-sort swap space, never written to output.
         05  WS-Team-Name        PIC X(14).
         05  WS-Team-Total-Tkts  PIC 9(7)    COMP.
         05  WS-Team-Escl-Cnt    PIC 9(7)    COMP.
         05  WS-Team-Breach-Cnt  PIC 9(7)    COMP.
         05  WS-Team-Escl-Pct    PIC 9(3)V99.
         05  WS-Team-Share-Pct   PIC 9(3)V99.
         05  WS-Team-Share-Pct-R REDEFINES WS-Team-Share-Pct.
             07  WS-Team-Share-Whole PIC 9(3).
             07  WS-Team-Share-Cents PIC 99.
     03  FILLER                  PIC X(01).
*
 01  WS-Work-Fields.
     03  WS-Esc-Flag          PIC X       VALUE "N".
         88  Escalated                    VALUE "Y".
     03  WS-Cur-Sig-Key        PIC X(36).
     03  FILLER                PIC X(01).
*
 01  Error-Messages.
     03  SD031  PIC X(30) VALUE "SD031 Eng file will not open".
     03  SD032  PIC X(30) VALUE "SD032 out file will not open".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM  AA005-Load-Control-Tables.
     PERFORM  AA010-Open-Files.
     PERFORM  AA020-Read-And-Build
              UNTIL Eng-Eof.
     PERFORM  AA040-Derive-Category-Rollups.
     PERFORM  AA050-Derive-Team-Rollups.
     PERFORM  AA060-Write-Repeat-Incident-Summary.
     PERFORM  AA070-Build-Recurring-Table.
     PERFORM  AA075-Rank-And-Write-Recurring.
     PERFORM  AA080-Write-Team-Escalation-Summary.
     CLOSE    ENGINEERED-TICKETS REPEAT-INCIDENT-SUMMARY
              RECURRING-ISSUE-SUMMARY TEAM-ESCALATION-SUMMARY.
     STOP     RUN.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Load-Control-Tables   SECTION.
*****************************************
     MOVE     ZERO TO WS-Sig-Table-Count.
     PERFORM  AA006-Zero-Category-Table
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     PERFORM  AA007-Zero-Team-Table
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
*
 AA005-Exit.  EXIT SECTION.
*
 AA006-Zero-Category-Table   SECTION.
*****************************************
     MOVE     SD-Param-Valid-Category (WS-Cat-Idx) TO
              WS-Cat-Name (WS-Cat-Idx).
     MOVE     ZERO TO WS-Cat-Total-Tkts (WS-Cat-Idx)
              WS-Cat-Distinct-Sig (WS-Cat-Idx)
              WS-Cat-Recur-Sig (WS-Cat-Idx)
              WS-Cat-Recur-Tkts (WS-Cat-Idx).
*
 AA006-Exit.  EXIT SECTION.
*
 AA007-Zero-Team-Table       SECTION.
*****************************************
     MOVE     SD-Param-Valid-Team (WS-Team-Idx) TO
              WS-Team-Name (WS-Team-Idx).
     MOVE     ZERO TO WS-Team-Total-Tkts (WS-Team-Idx)
              WS-Team-Escl-Cnt (WS-Team-Idx)
              WS-Team-Breach-Cnt (WS-Team-Idx).
*
 AA007-Exit.  EXIT SECTION.
*
 AA010-Open-Files            SECTION.
*****************************************
     OPEN     INPUT ENGINEERED-TICKETS.
     IF       WS-Eng-Status NOT = "00"
              DISPLAY SD031
              STOP RUN.
     OPEN     OUTPUT REPEAT-INCIDENT-SUMMARY
              RECURRING-ISSUE-SUMMARY TEAM-ESCALATION-SUMMARY.
     IF       WS-Rpi-Status NOT = "00" OR WS-Ris-Status NOT = "00"
              OR WS-Tes-Status NOT = "00"
              DISPLAY SD032
              STOP RUN.
     PERFORM  AA011-Read-Eng.
*
 AA010-Exit.  EXIT SECTION.
*
 AA011-Read-Eng              SECTION.
*****************************************
     READ     ENGINEERED-TICKETS
              AT END MOVE "Y" TO WS-Eng-Eof-Sw.
*
 AA011-Exit.  EXIT SECTION.
*
 AA020-Read-And-Build        SECTION.
*****************************************
     ADD      1 TO WS-Total-Tickets.
     MOVE     "N" TO WS-Esc-Flag.
     IF       Etk-SLA-Breached = "Y" OR Etk-Priority = "Critical"
              MOVE "Y" TO WS-Esc-Flag.
     IF       Escalated
              ADD 1 TO WS-Total-Escalations.
     PERFORM  AA030-Build-Signature.
     PERFORM  AA031-Accum-Signature.
     PERFORM  AA032-Accum-Category.
     PERFORM  AA033-Accum-Team.
     PERFORM  AA011-Read-Eng.
*
 AA020-Exit.  EXIT SECTION.
*
 AA030-Build-Signature       SECTION.
*****************************************
     MOVE     SPACES TO WS-Cur-Sig-Key.
     STRING   Etk-Category    DELIMITED BY SPACE
              " | "           DELIMITED BY SIZE
              Etk-Priority    DELIMITED BY SPACE
              " | "           DELIMITED BY SIZE
              Etk-Assigned-Team DELIMITED BY SPACE
              INTO WS-Cur-Sig-Key.
*
 AA030-Exit.  EXIT SECTION.
*
 AA031-Accum-Signature       SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA034-Find-Sig-Slot
              VARYING WS-Sig-Idx FROM 1 BY 1
              UNTIL WS-Sig-Idx > WS-Sig-Table-Count OR Idx-Found.
     IF NOT   Idx-Found
              ADD 1 TO WS-Sig-Table-Count
              MOVE WS-Cur-Sig-Key TO
                   WS-Sig-Key (WS-Sig-Table-Count)
              MOVE Etk-Category TO
                   WS-Sig-Category (WS-Sig-Table-Count)
              MOVE Etk-Priority TO
                   WS-Sig-Priority (WS-Sig-Table-Count)
              MOVE Etk-Assigned-Team TO
                   WS-Sig-Team (WS-Sig-Table-Count)
              MOVE ZERO TO
                   WS-Sig-Incident-Cnt (WS-Sig-Table-Count)
                   WS-Sig-Breach-Cnt (WS-Sig-Table-Count)
              MOVE WS-Sig-Table-Count TO WS-Sig-Idx.
     ADD      1 TO WS-Sig-Incident-Cnt (WS-Sig-Idx).
     IF       Etk-SLA-Breached = "Y"
              ADD 1 TO WS-Sig-Breach-Cnt (WS-Sig-Idx).
*
 AA031-Exit.  EXIT SECTION.
*
 AA032-Accum-Category         SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA035-Find-Cat-Slot
              VARYING WS-Cat-Idx FROM 1 BY 1
              UNTIL WS-Cat-Idx > 6 OR Idx-Found.
     IF       Idx-Found
              ADD 1 TO WS-Cat-Total-Tkts (WS-Cat-Idx).
*
 AA032-Exit.  EXIT SECTION.
*
 AA035-Find-Cat-Slot          SECTION.
*****************************************
     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA035-Exit.  EXIT SECTION.
*
 AA033-Accum-Team             SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA036-Find-Team-Slot
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4 OR Idx-Found.
     IF       Idx-Found
              ADD 1 TO WS-Team-Total-Tkts (WS-Team-Idx)
              IF Escalated
                 ADD 1 TO WS-Team-Escl-Cnt (WS-Team-Idx)
              END-IF
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Team-Breach-Cnt (WS-Team-Idx)
              END-IF.
*
 AA033-Exit.  EXIT SECTION.
*
 AA036-Find-Team-Slot         SECTION.
*****************************************
     IF       Etk-Assigned-Team = WS-Team-Name (WS-Team-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA036-Exit.  EXIT SECTION.
*
 AA034-Find-Sig-Slot          SECTION.
*****************************************
     IF       WS-Sig-Key (WS-Sig-Idx) = WS-Cur-Sig-Key
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA034-Exit.  EXIT SECTION.
*
 AA040-Derive-Category-Rollups SECTION.
*****************************************
     PERFORM  AA041-Scan-Sig-For-Category
              VARYING WS-Sig-Idx FROM 1 BY 1
              UNTIL WS-Sig-Idx > WS-Sig-Table-Count.
     PERFORM  AA046-Compute-Category-Pct
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     PERFORM  AA047-Bubble-Sort-Category.
*
 AA040-Exit.  EXIT SECTION.
*
 AA041-Scan-Sig-For-Category SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA042-Match-Sig-Category
              VARYING WS-Cat-Idx FROM 1 BY 1
              UNTIL WS-Cat-Idx > 6 OR Idx-Found.
     IF NOT   Idx-Found
              GO TO AA041-Exit.
     ADD      1 TO WS-Cat-Distinct-Sig (WS-Cat-Idx).
     IF       WS-Sig-Incident-Cnt (WS-Sig-Idx) > 1
              ADD 1 TO WS-Cat-Recur-Sig (WS-Cat-Idx)
              ADD WS-Sig-Incident-Cnt (WS-Sig-Idx) TO
                   WS-Cat-Recur-Tkts (WS-Cat-Idx).
*
 AA041-Exit.  EXIT SECTION.
*
 AA042-Match-Sig-Category     SECTION.
*****************************************
     IF       WS-Sig-Category (WS-Sig-Idx) =
              WS-Cat-Name (WS-Cat-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA042-Exit.  EXIT SECTION.
*
 AA046-Compute-Category-Pct  SECTION.
*****************************************
     IF       WS-Cat-Total-Tkts (WS-Cat-Idx) > ZERO
              COMPUTE WS-Cat-Repeat-Pct (WS-Cat-Idx) ROUNDED =
                   WS-Cat-Recur-Tkts (WS-Cat-Idx) /
                   WS-Cat-Total-Tkts (WS-Cat-Idx) * 100
     ELSE
              MOVE ZERO TO WS-Cat-Repeat-Pct (WS-Cat-Idx).
*
 AA046-Exit.  EXIT SECTION.
*
 AA047-Bubble-Sort-Category  SECTION.
*****************************************
     PERFORM  ZZ047-Bubble-Pass-Category
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > 5.
*
 AA047-Exit.  EXIT SECTION.
*
 ZZ047-Bubble-Pass-Category  SECTION.
*****************************************
     PERFORM  AA048-Inner-Compare-Category
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > 6 - WS-Pass-Ctr.
*
 ZZ047-Exit.  EXIT SECTION.
*
 AA048-Inner-Compare-Category SECTION.
*****************************************
     COMPUTE  WS-Sub2 = WS-Sub + 1.
     IF       WS-Cat-Repeat-Pct (WS-Sub) <
              WS-Cat-Repeat-Pct (WS-Sub2)
              MOVE WS-Cat-Entry (WS-Sub) TO WS-Cat-Entry (7)
              MOVE WS-Cat-Entry (WS-Sub2) TO WS-Cat-Entry (WS-Sub)
              MOVE WS-Cat-Entry (7) TO WS-Cat-Entry (WS-Sub2).
*
 AA048-Exit.  EXIT SECTION.
*
 AA050-Derive-Team-Rollups   SECTION.
*****************************************
     PERFORM  AA051-Compute-Team-Pct
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
     PERFORM  AA052-Bubble-Sort-Team.
*
 AA050-Exit.  EXIT SECTION.
*
 AA051-Compute-Team-Pct      SECTION.
*****************************************
     IF       WS-Team-Total-Tkts (WS-Team-Idx) > ZERO
              COMPUTE WS-Team-Escl-Pct (WS-Team-Idx) ROUNDED =
                   WS-Team-Escl-Cnt (WS-Team-Idx) /
                   WS-Team-Total-Tkts (WS-Team-Idx) * 100
     ELSE
              MOVE ZERO TO WS-Team-Escl-Pct (WS-Team-Idx).
     IF       WS-Total-Escalations > ZERO
              COMPUTE WS-Team-Share-Pct (WS-Team-Idx) ROUNDED =
                   WS-Team-Escl-Cnt (WS-Team-Idx) /
                   WS-Total-Escalations * 100
     ELSE
              MOVE ZERO TO WS-Team-Share-Pct (WS-Team-Idx).
*
 AA051-Exit.  EXIT SECTION.
*
 AA052-Bubble-Sort-Team      SECTION.
*****************************************
     PERFORM  ZZ052-Bubble-Pass-Team
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > 3.
*
 AA052-Exit.  EXIT SECTION.
*
 ZZ052-Bubble-Pass-Team      SECTION.
*****************************************
     PERFORM  AA053-Inner-Compare-Team
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > 4 - WS-Pass-Ctr.
*
 ZZ052-Exit.  EXIT SECTION.
*
 AA053-Inner-Compare-Team    SECTION.
*****************************************
     COMPUTE  WS-Sub2 = WS-Sub + 1.
     IF       WS-Team-Share-Pct (WS-Sub) <
              WS-Team-Share-Pct (WS-Sub2)
              MOVE WS-Team-Entry (WS-Sub) TO WS-Team-Entry (5)
              MOVE WS-Team-Entry (WS-Sub2) TO
                   WS-Team-Entry (WS-Sub)
              MOVE WS-Team-Entry (5) TO WS-Team-Entry (WS-Sub2).
*
 AA053-Exit.  EXIT SECTION.
*
 AA060-Write-Repeat-Incident-Summary SECTION.
*****************************************
     PERFORM  AA061-Write-Rpi-Row
              VARYING WS-Cat-Idx FROM 1 BY 1
              UNTIL WS-Cat-Idx > 6.
*
 AA060-Exit.  EXIT SECTION.
*
 AA061-Write-Rpi-Row         SECTION.
*****************************************
     MOVE     WS-Cat-Name (WS-Cat-Idx) TO Rpi-Category.
     MOVE     WS-Cat-Total-Tkts (WS-Cat-Idx) TO Rpi-Total-Tickets.
     MOVE     WS-Cat-Recur-Tkts (WS-Cat-Idx) TO
              Rpi-Recurring-Tickets.
     MOVE     WS-Cat-Distinct-Sig (WS-Cat-Idx) TO
              Rpi-Unique-Signatures.
     MOVE     WS-Cat-Recur-Sig (WS-Cat-Idx) TO
              Rpi-Recurring-Signatures.
     MOVE     WS-Cat-Repeat-Pct (WS-Cat-Idx) TO
              Rpi-Repeat-Rate-Pct.
     WRITE    SD-Repeat-Incident-Summary-Record.
*
 AA061-Exit.  EXIT SECTION.
*
 AA070-Build-Recurring-Table SECTION.
*****************************************
     MOVE     ZERO TO WS-Rec-Count.
     PERFORM  AA071-Copy-If-Recurring
              VARYING WS-Sig-Idx FROM 1 BY 1
              UNTIL WS-Sig-Idx > WS-Sig-Table-Count.
*
 AA070-Exit.  EXIT SECTION.
*
 AA071-Copy-If-Recurring     SECTION.
*****************************************
     IF       WS-Sig-Incident-Cnt (WS-Sig-Idx) > 1
              ADD 1 TO WS-Rec-Count
              MOVE WS-Sig-Entry (WS-Sig-Idx) TO
                   WS-Rec-Entry (WS-Rec-Count)
              IF WS-Sig-Incident-Cnt (WS-Sig-Idx) > ZERO
                 COMPUTE WS-Rec-Breach-Pct (WS-Rec-Count)
                         ROUNDED =
                      WS-Rec-Breach-Cnt (WS-Rec-Count) /
                      WS-Rec-Incident-Cnt (WS-Rec-Count) * 100
              END-IF.
*
 AA071-Exit.  EXIT SECTION.
*
 AA075-Rank-And-Write-Recurring SECTION.
*****************************************
     IF       WS-Rec-Count = ZERO
              GO TO AA075-Exit.
     PERFORM  AA076-Bubble-Sort-Recurring.
     MOVE     ZERO TO WS-Rank-Ctr.
     MOVE     ZERO TO WS-Last-Count.
     PERFORM  AA077-Assign-Rank-And-Write
              VARYING WS-Rec-Idx FROM 1 BY 1
              UNTIL WS-Rec-Idx > WS-Rec-Count OR WS-Rec-Idx > 15.
*
 AA075-Exit.  EXIT SECTION.
*
 AA076-Bubble-Sort-Recurring SECTION.
*****************************************
     PERFORM  ZZ076-Bubble-Pass-Recurring
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > WS-Rec-Count - 1.
*
 AA076-Exit.  EXIT SECTION.
*
 ZZ076-Bubble-Pass-Recurring SECTION.
*****************************************
     PERFORM  AA078-Inner-Compare-Recurring
              VARYING WS-Sub FROM 1 BY 1
              UNTIL WS-Sub > WS-Rec-Count - WS-Pass-Ctr.
*
 ZZ076-Exit.  EXIT SECTION.
*
 AA078-Inner-Compare-Recurring SECTION.
*****************************************
     COMPUTE  WS-Sub2 = WS-Sub + 1.
     IF       WS-Rec-Incident-Cnt (WS-Sub) <
              WS-Rec-Incident-Cnt (WS-Sub2)
              PERFORM AA079-Swap-Recurring
     ELSE
        IF    WS-Rec-Incident-Cnt (WS-Sub) =
              WS-Rec-Incident-Cnt (WS-Sub2)
              AND WS-Rec-Breach-Pct (WS-Sub) <
              WS-Rec-Breach-Pct (WS-Sub2)
              PERFORM AA079-Swap-Recurring.
*
 AA078-Exit.  EXIT SECTION.
*
 AA079-Swap-Recurring        SECTION.
*****************************************
     MOVE     WS-Rec-Entry (WS-Sub) TO WS-Rec-Entry (97).
     MOVE     WS-Rec-Entry (WS-Sub2) TO WS-Rec-Entry (WS-Sub).
     MOVE     WS-Rec-Entry (97) TO WS-Rec-Entry (WS-Sub2).
*
 AA079-Exit.  EXIT SECTION.
*
 AA077-Assign-Rank-And-Write SECTION.
*****************************************
     IF       WS-Rec-Idx = 1
              ADD 1 TO WS-Rank-Ctr
     ELSE
        IF    WS-Rec-Incident-Cnt (WS-Rec-Idx) NOT = WS-Last-Count
              ADD 1 TO WS-Rank-Ctr.
     MOVE     WS-Rec-Incident-Cnt (WS-Rec-Idx) TO WS-Last-Count.
     MOVE     WS-Rank-Ctr TO WS-Rec-Rank (WS-Rec-Idx).
     MOVE     WS-Rec-Key (WS-Rec-Idx) TO Ris-Issue-Signature.
     MOVE     WS-Rec-Category (WS-Rec-Idx) TO Ris-Category.
     MOVE     WS-Rec-Priority (WS-Rec-Idx) TO Ris-Priority.
     MOVE     WS-Rec-Team (WS-Rec-Idx) TO Ris-Assigned-Team.
     MOVE     WS-Rec-Incident-Cnt (WS-Rec-Idx) TO
              Ris-Incident-Count.
     MOVE     WS-Rec-Breach-Cnt (WS-Rec-Idx) TO
              Ris-Breached-Count.
     MOVE     WS-Rec-Breach-Pct (WS-Rec-Idx) TO
              Ris-Breach-Rate-Pct.
     MOVE     WS-Rank-Ctr TO Ris-Rank.
     WRITE    SD-Recurring-Issue-Summary-Record.
*
 AA077-Exit.  EXIT SECTION.
*
 AA080-Write-Team-Escalation-Summary SECTION.
*****************************************
     PERFORM  AA081-Write-Tes-Row
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
*
 AA080-Exit.  EXIT SECTION.
*
 AA081-Write-Tes-Row         SECTION.
*****************************************
     MOVE     WS-Team-Name (WS-Team-Idx) TO Tes-Assigned-Team.
     MOVE     WS-Team-Total-Tkts (WS-Team-Idx) TO
              Tes-Total-Tickets.
     MOVE     WS-Team-Escl-Cnt (WS-Team-Idx) TO Tes-Escalations.
     MOVE     WS-Team-Breach-Cnt (WS-Team-Idx) TO
              Tes-SLA-Breaches.
     MOVE     WS-Team-Escl-Pct (WS-Team-Idx) TO
              Tes-Escalation-Rate-Pct.
     MOVE     WS-Team-Share-Pct (WS-Team-Idx) TO
              Tes-Share-Of-Total-Pct.
     WRITE    SD-Team-Escalation-Summary-Record.
*
 AA081-Exit.  EXIT SECTION.
*
