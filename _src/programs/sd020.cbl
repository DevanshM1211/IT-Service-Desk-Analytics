*****************************************************************
*                                                               *
*             Service Desk      Exploratory Analysis            *
*        Builds the four dimension summary tables and the       *
*        insight lines Ops read off the morning report          *
*                                                               *
*****************************************************************
*
 IDENTIFICATION          DIVISION.
*===============================
*
     PROGRAM-ID.         SD020.
     AUTHOR.              V B Coen.
     INSTALLATION.       Applewood Computers - Service Desk Group.
     DATE-WRITTEN.       30/06/1988.
     DATE-COMPILED.
     SECURITY.           Confidential - Internal Use Only.
                          Property of Applewood Computers.  Not
                          for release outside the Service Desk
                          Group without Manager approval.
*
*    Remarks.            Reads ENGTICK twice - once sorted by
*                        category for the breach table's median,
*                        once sorted by team for the resolution
*                        table's median - and writes the four
*                        dimension summary files plus a short
*                        insight listing to SYSOUT.
*
*    Called modules.     None.
*
*    Files used:
*                        ENGTICK.   Engineered ticket file, in.
*                        CATSUM.    Category-breach summary, out.
*                        TEAMSUM.   Team-resolution summary, out.
*                        MONSUM.    Monthly-volume summary, out.
*                        PRISUM.    Priority summary, out.
*
* Change Log:
* 30/06/1988 vbc         Created - category and priority tables
*                        only, off the old paper shift log.
* 14/03/1990 vbc         Team-resolution table added once the
*                        four-team split came in.
* 09/08/1993 vbc     .02 Monthly-volume table added for the
*                        quarterly Ops review pack.
* 21/05/1996 mjs     .03 Picked up maintenance from Coen.
* 14/01/1998 mjs     .04 Y2K prep - month key re-derived off
*                        CCYY, no change to the table itself.
* 23/09/1999 mjs     .05 Y2K - century rollover re-tested, OK.
* 02/07/2004 mjs     .06 Helpdesk extract replaced paper log,
*                        see sd000 .06 for the matching change.
* 11/03/2017 kf      .07 Category list widened to 6, team list
*                        to 4 - follows sd000 .02.
* 20/09/2025 ri      1.00 Folded into the nightly analytics
*                        suite.  Median columns now use a SORT
*                        work file per dimension, same habit as
*                        sd010's priority median.
* 05/12/2025 ri      1.01 Team table now carries std dev via
*                        sum-of-squares, avoids a third sort.
* 04/08/2026 ri      1.02 Hours-sum and sum-of-squares fields put
*                        back to plain COMP - packed-decimal has
*                        never been this shop's habit, no call to
*                        start now.
*
 ENVIRONMENT             DIVISION.
*===============================
*
 CONFIGURATION           SECTION.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM.
*
 INPUT-OUTPUT            SECTION.
 FILE-CONTROL.
     SELECT ENGINEERED-TICKETS ASSIGN TO "ENGTICK"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Eng-Status.
     SELECT CATEGORY-BREACH-SUMMARY ASSIGN TO "CATSUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Cat-Status.
     SELECT TEAM-RESOLUTION-SUMMARY ASSIGN TO "TEAMSUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Team-Status.
     SELECT MONTHLY-VOLUME-SUMMARY ASSIGN TO "MONSUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Mon-Status.
     SELECT PRIORITY-SUMMARY ASSIGN TO "PRISUM"
                          ORGANIZATION LINE SEQUENTIAL
                          FILE STATUS IS WS-Pri-Status.
     SELECT SD-Cat-Sort-File ASSIGN TO "SD020CST".
     SELECT SD-Team-Sort-File ASSIGN TO "SD020TST".
*
 DATA                    DIVISION.
*===============================
*
 FILE                    SECTION.
*
 FD  ENGINEERED-TICKETS.
 COPY "sdtkt02.cob".
*
 FD  CATEGORY-BREACH-SUMMARY.
 COPY "sdsum02.cob".
*
 FD  TEAM-RESOLUTION-SUMMARY.
 COPY "sdsum04.cob".
*
 FD  MONTHLY-VOLUME-SUMMARY.
 COPY "sdsum09.cob".
*
 FD  PRIORITY-SUMMARY.
 COPY "sdsum01.cob".
*
 SD  SD-Cat-Sort-File.
 01  SD-Cat-Sort-Record.
     03  Scs-Category        PIC X(10).
     03  Scs-Resolution-Hrs  PIC 9(3)V99.
     03  Scs-Resolution-Hrs-R REDEFINES Scs-Resolution-Hrs.
         05  Scs-Res-Whole-Hrs   PIC 9(3).
         05  Scs-Res-Hundredths  PIC 99.
     03  FILLER              PIC X(01).
*
 SD  SD-Team-Sort-File.
 01  SD-Team-Sort-Record.
     03  Sts-Team            PIC X(14).
     03  Sts-Resolution-Hrs  PIC 9(3)V99.
     03  Sts-Resolution-Hrs-R REDEFINES Sts-Resolution-Hrs.
         05  Sts-Res-Whole-Hrs   PIC 9(3).
         05  Sts-Res-Hundredths  PIC 99.
     03  FILLER              PIC X(01).
*
 WORKING-STORAGE         SECTION.
*-----------------------
 77  Prog-Name           PIC X(16)   VALUE "SD020 (1.01)".
*
 COPY "sdparam.cob".
*
 01  WS-File-Status.
     03  WS-Eng-Status       PIC XX.
     03  WS-Cat-Status       PIC XX.
     03  WS-Team-Status      PIC XX.
     03  WS-Mon-Status       PIC XX.
     03  WS-Pri-Status       PIC XX.
     03  FILLER              PIC X(01).
*
 01  WS-Switches.
     03  WS-Eng-Eof-Sw        PIC X       VALUE "N".
         88  Eng-Eof                      VALUE "Y".
     03  FILLER               PIC X(01).
*
 01  WS-Grand-Totals.
     03  WS-Total-Tickets     PIC 9(7)    COMP.
     03  WS-Sub                PIC 9(7)   COMP.
     03  WS-Sub2               PIC 9(7)   COMP.
     03  WS-Idx-Save           PIC 9(2)   COMP.
     03  WS-Pass-Ctr           PIC 9(2)   COMP.
     03  WS-Idx-Found-Sw       PIC X      VALUE "N".
         88  Idx-Found                    VALUE "Y".
     03  FILLER                PIC X(01).
*
 01  WS-Category-Table.
     03  WS-Cat-Entry OCCURS 7 INDEXED BY WS-Cat-Idx.
*    Slot 7 is bubble-sort swap space, never written to output.
         05  WS-Cat-Name         PIC X(10).
         05  WS-Cat-Count        PIC 9(7)    COMP.
         05  WS-Cat-Sum-Hrs      PIC 9(9)V99 COMP.
         05  WS-Cat-Breach-Cnt   PIC 9(7)    COMP.
         05  WS-Cat-Avg-Hrs      PIC 9(4)V99.
         05  WS-Cat-Median-Hrs   PIC 9(4)V99.
         05  WS-Cat-Max-Hrs      PIC 9(4)V99.
         05  WS-Cat-Breach-Pct   PIC 9(3)V99.
         05  WS-Cat-Compliant    PIC 9(5)    COMP.
     03  FILLER                  PIC X(01).
*
 01  WS-Team-Table.
     03  WS-Team-Entry OCCURS 5 INDEXED BY WS-Team-Idx.
*    Slot 5 is bubble-sort swap space, never written to output.
         05  WS-Team-Name        PIC X(14).
         05  WS-Team-Count       PIC 9(7)    COMP.
         05  WS-Team-Sum-Hrs     PIC 9(9)V99 COMP.
         05  WS-Team-Sum-Sq-Hrs  PIC 9(11)V99 COMP.
         05  WS-Team-Breach-Cnt  PIC 9(7)    COMP.
         05  WS-Team-Min-Hrs     PIC 9(4)V99.
         05  WS-Team-Max-Hrs     PIC 9(4)V99.
         05  WS-Team-Avg-Hrs     PIC 9(4)V99.
         05  WS-Team-Avg-Days    PIC 9(3)V99.
         05  WS-Team-Median-Hrs  PIC 9(4)V99.
         05  WS-Team-Std-Hrs     PIC 9(4)V99.
         05  WS-Team-Breach-Pct  PIC 9(3)V99.
     03  FILLER                  PIC X(01).
*
 01  WS-Month-Table.
     03  WS-Mon-Entry OCCURS 25 INDEXED BY WS-Mon-Idx.
*    24 real months max, slot 25 is bubble-sort swap space.
         05  WS-Mon-Name         PIC X(7).
         05  WS-Mon-Name-R REDEFINES WS-Mon-Name.
             07  WS-Mon-Yr       PIC X(4).
             07  WS-Mon-Dash     PIC X(1).
             07  WS-Mon-Mo       PIC X(2).
         05  WS-Mon-Count        PIC 9(7)    COMP.
         05  WS-Mon-Sum-Hrs      PIC 9(9)V99 COMP.
         05  WS-Mon-Breach-Cnt   PIC 9(7)    COMP.
         05  WS-Mon-High-Pri-Cnt PIC 9(7)    COMP.
         05  WS-Mon-Avg-Hrs      PIC 9(4)V99.
         05  WS-Mon-Breach-Pct   PIC 9(3)V99.
         05  WS-Mon-High-Pri-Pct PIC 9(3)V99.
     03  WS-Mon-Table-Count      PIC 9(2)    COMP.
     03  FILLER                  PIC X(01).
*
 01  WS-Priority-Table.
     03  WS-Pri-Entry OCCURS 4 INDEXED BY WS-Pri-Idx.
         05  WS-Pri-Count        PIC 9(7)    COMP.
         05  WS-Pri-Sum-Hrs      PIC 9(9)V99 COMP.
         05  WS-Pri-Breach-Cnt   PIC 9(7)    COMP.
         05  WS-Pri-Pct          PIC 9(3)V99.
         05  WS-Pri-Avg-Hrs      PIC 9(4)V99.
         05  WS-Pri-Breach-Pct   PIC 9(3)V99.
     03  FILLER                  PIC X(01).
*
 01  WS-Median-Work-Table.
     03  WS-Mwt-Entry OCCURS 20000 PIC 9(3)V99
                          INDEXED BY WS-Mwt-Idx.
     03  WS-Mwt-Count          PIC 9(7)    COMP.
     03  WS-Mwt-Current-Key    PIC X(14).
     03  FILLER                PIC X(01).
*
 01  Error-Messages.
     03  SD021  PIC X(30) VALUE "SD021 Eng file will not open".
     03  SD022  PIC X(30) VALUE "SD022 out file will not open".
     03  FILLER PIC X(01).
*
 PROCEDURE               DIVISION.
*===============================
*
 AA000-Main                  SECTION.
*****************************************
     PERFORM AA005-Load-Control-Tables.
     PERFORM AA010-Open-Eng-Input.
     SORT     SD-Cat-Sort-File
              ASCENDING KEY Scs-Category Scs-Resolution-Hrs
              INPUT PROCEDURE AA020-Accumulate-And-Release
                 THRU AA020-Exit
              OUTPUT PROCEDURE AA060-Build-Category-Median
                 THRU AA060-Exit.
     CLOSE    ENGINEERED-TICKETS.
     PERFORM  AA010-Open-Eng-Input.
     SORT     SD-Team-Sort-File
              ASCENDING KEY Sts-Team Sts-Resolution-Hrs
              INPUT PROCEDURE AA025-Release-Team-Record
                 THRU AA025-Exit
              OUTPUT PROCEDURE AA065-Build-Team-Median
                 THRU AA065-Exit.
     CLOSE    ENGINEERED-TICKETS.
     PERFORM  AA070-Category-Breach-Summary.
     PERFORM  AA075-Team-Resolution-Summary.
     PERFORM  AA080-Monthly-Volume-Summary.
     PERFORM  AA085-Priority-Summary.
     PERFORM  AA090-Print-Insights.
     GOBACK.
*
 AA000-Exit.  EXIT SECTION.
*
 AA005-Load-Control-Tables   SECTION.
*****************************************
     MOVE     SPACES TO WS-Mwt-Current-Key.
     MOVE     ZERO TO WS-Mon-Table-Count WS-Total-Tickets.
     PERFORM  AA006-Zero-Category-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 6.
     PERFORM  AA007-Zero-Team-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.
     PERFORM  AA008-Zero-Priority-Table
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 4.
     MOVE     SD-Param-Valid-Category (1) TO WS-Cat-Name (1).
     MOVE     SD-Param-Valid-Category (2) TO WS-Cat-Name (2).
     MOVE     SD-Param-Valid-Category (3) TO WS-Cat-Name (3).
     MOVE     SD-Param-Valid-Category (4) TO WS-Cat-Name (4).
     MOVE     SD-Param-Valid-Category (5) TO WS-Cat-Name (5).
     MOVE     SD-Param-Valid-Category (6) TO WS-Cat-Name (6).
     MOVE     SD-Param-Valid-Team (1) TO WS-Team-Name (1).
     MOVE     SD-Param-Valid-Team (2) TO WS-Team-Name (2).
     MOVE     SD-Param-Valid-Team (3) TO WS-Team-Name (3).
     MOVE     SD-Param-Valid-Team (4) TO WS-Team-Name (4).
*
 AA005-Exit.  EXIT SECTION.
*
 AA006-Zero-Category-Table   SECTION.
*****************************************
     MOVE     ZERO TO WS-Cat-Count (WS-Sub)
                       WS-Cat-Sum-Hrs (WS-Sub)
                       WS-Cat-Breach-Cnt (WS-Sub).
*
 AA006-Exit.  EXIT SECTION.
*
 AA007-Zero-Team-Table       SECTION.
*****************************************
     MOVE     ZERO TO WS-Team-Count (WS-Sub)
                       WS-Team-Sum-Hrs (WS-Sub)
                       WS-Team-Sum-Sq-Hrs (WS-Sub)
                       WS-Team-Breach-Cnt (WS-Sub).
*
 AA007-Exit.  EXIT SECTION.
*
 AA008-Zero-Priority-Table   SECTION.
*****************************************
     MOVE     ZERO TO WS-Pri-Count (WS-Sub)
                       WS-Pri-Sum-Hrs (WS-Sub)
                       WS-Pri-Breach-Cnt (WS-Sub).
*
 AA008-Exit.  EXIT SECTION.
*
 AA010-Open-Eng-Input        SECTION.
*****************************************
     OPEN     INPUT ENGINEERED-TICKETS.
     IF       WS-Eng-Status NOT = "00"
              DISPLAY SD021 WS-Eng-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
*
 AA010-Exit.  EXIT SECTION.
*
 AA020-Accumulate-And-Release SECTION.
*****************************************
     PERFORM  AA021-Read-And-Accumulate THRU AA021-Exit
              UNTIL Eng-Eof.
*
 AA020-Exit.  EXIT SECTION.
*
 AA021-Read-And-Accumulate   SECTION.
*****************************************
     READ     ENGINEERED-TICKETS
              AT END
                       MOVE "Y" TO WS-Eng-Eof-Sw
                       GO TO AA021-Exit.
     ADD      1 TO WS-Total-Tickets.
     PERFORM  AA030-Accum-Category
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     PERFORM  AA031-Accum-Team
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
     PERFORM  AA032-Accum-Month.
     PERFORM  AA033-Accum-Priority
              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.
     MOVE     Etk-Category TO Scs-Category.
     MOVE     Etk-Resolution-Hours TO Scs-Resolution-Hrs.
     RELEASE  SD-Cat-Sort-Record.
*
 AA021-Exit.  EXIT SECTION.
*
 AA030-Accum-Category        SECTION.
*****************************************
     IF       Etk-Category = WS-Cat-Name (WS-Cat-Idx)
              ADD 1 TO WS-Cat-Count (WS-Cat-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Cat-Sum-Hrs (WS-Cat-Idx)
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Cat-Breach-Cnt (WS-Cat-Idx)
              END-IF.
*
 AA030-Exit.  EXIT SECTION.
*
 AA031-Accum-Team            SECTION.
*****************************************
     IF       Etk-Assigned-Team = WS-Team-Name (WS-Team-Idx)
              ADD 1 TO WS-Team-Count (WS-Team-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Team-Sum-Hrs (WS-Team-Idx)
              COMPUTE WS-Team-Sum-Sq-Hrs (WS-Team-Idx) =
                 WS-Team-Sum-Sq-Hrs (WS-Team-Idx) +
                 (Etk-Resolution-Hours * Etk-Resolution-Hours)
              IF WS-Team-Count (WS-Team-Idx) = 1
                 MOVE Etk-Resolution-Hours TO
                      WS-Team-Min-Hrs (WS-Team-Idx)
                      WS-Team-Max-Hrs (WS-Team-Idx)
              ELSE
                 IF Etk-Resolution-Hours <
                    WS-Team-Min-Hrs (WS-Team-Idx)
                    MOVE Etk-Resolution-Hours TO
                         WS-Team-Min-Hrs (WS-Team-Idx)
                 END-IF
                 IF Etk-Resolution-Hours >
                    WS-Team-Max-Hrs (WS-Team-Idx)
                    MOVE Etk-Resolution-Hours TO
                         WS-Team-Max-Hrs (WS-Team-Idx)
                 END-IF
              END-IF
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Team-Breach-Cnt (WS-Team-Idx)
              END-IF.
*
 AA031-Exit.  EXIT SECTION.
*
 AA032-Accum-Month           SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA034-Find-Month-Slot
              VARYING WS-Mon-Idx FROM 1 BY 1
              UNTIL WS-Mon-Idx > WS-Mon-Table-Count OR Idx-Found.
     IF NOT   Idx-Found
              ADD 1 TO WS-Mon-Table-Count
              MOVE WS-Mon-Table-Count TO WS-Idx-Save
              MOVE Etk-Month TO WS-Mon-Name (WS-Idx-Save)
              MOVE ZERO TO WS-Mon-Count (WS-Idx-Save)
                           WS-Mon-Sum-Hrs (WS-Idx-Save)
                           WS-Mon-Breach-Cnt (WS-Idx-Save)
                           WS-Mon-High-Pri-Cnt (WS-Idx-Save)
     ELSE
              MOVE WS-Mon-Idx TO WS-Idx-Save.
     ADD      1 TO WS-Mon-Count (WS-Idx-Save).
     ADD      Etk-Resolution-Hours TO
              WS-Mon-Sum-Hrs (WS-Idx-Save).
     IF       Etk-SLA-Breached = "Y"
              ADD 1 TO WS-Mon-Breach-Cnt (WS-Idx-Save).
     IF       Etk-Is-High-Priority = "Y"
              ADD 1 TO WS-Mon-High-Pri-Cnt (WS-Idx-Save).
*
 AA032-Exit.  EXIT SECTION.
*
 AA033-Accum-Priority        SECTION.
*****************************************
     IF       Etk-Priority = SD-Param-Pri-Name (WS-Pri-Idx)
              ADD 1 TO WS-Pri-Count (WS-Pri-Idx)
              ADD Etk-Resolution-Hours TO
                  WS-Pri-Sum-Hrs (WS-Pri-Idx)
              IF Etk-SLA-Breached = "Y"
                 ADD 1 TO WS-Pri-Breach-Cnt (WS-Pri-Idx)
              END-IF.
*
 AA033-Exit.  EXIT SECTION.
*
 AA034-Find-Month-Slot       SECTION.
*****************************************
     IF       Etk-Month = WS-Mon-Name (WS-Mon-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA034-Exit.  EXIT SECTION.
*
 AA025-Release-Team-Record   SECTION.
*****************************************
     PERFORM  AA026-Read-And-Release THRU AA026-Exit
              UNTIL Eng-Eof.
*
 AA025-Exit.  EXIT SECTION.
*
 AA026-Read-And-Release      SECTION.
*****************************************
     READ     ENGINEERED-TICKETS
              AT END
                       MOVE "Y" TO WS-Eng-Eof-Sw
                       GO TO AA026-Exit.
     MOVE     Etk-Assigned-Team TO Sts-Team.
     MOVE     Etk-Resolution-Hours TO Sts-Resolution-Hrs.
     RELEASE  SD-Team-Sort-Record.
*
 AA026-Exit.  EXIT SECTION.
*
 AA060-Build-Category-Median SECTION.
*****************************************
     MOVE     ZERO TO WS-Mwt-Count.
     MOVE     SPACES TO WS-Mwt-Current-Key.
     PERFORM  AA061-Return-Cat-Sorted THRU AA061-Exit
              UNTIL WS-Mwt-Current-Key = "*EOF*".
     IF       WS-Mwt-Count > ZERO
              PERFORM AA063-Compute-Cat-Median.
*
 AA060-Exit.  EXIT SECTION.
*
 AA061-Return-Cat-Sorted     SECTION.
*****************************************
     RETURN   SD-Cat-Sort-File
              AT END
                       IF WS-Mwt-Count > ZERO
                          PERFORM AA063-Compute-Cat-Median
                       END-IF
                       MOVE "*EOF*" TO WS-Mwt-Current-Key
                       GO TO AA061-Exit.
     IF       Scs-Category NOT = WS-Mwt-Current-Key AND
              WS-Mwt-Count > ZERO
              PERFORM AA063-Compute-Cat-Median
              MOVE ZERO TO WS-Mwt-Count.
     MOVE     Scs-Category TO WS-Mwt-Current-Key.
     ADD      1 TO WS-Mwt-Count.
     MOVE     Scs-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).
*
 AA061-Exit.  EXIT SECTION.
*
 AA063-Compute-Cat-Median    SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA064-Find-Cat-Slot
              VARYING WS-Cat-Idx FROM 1 BY 1
              UNTIL WS-Cat-Idx > 6 OR Idx-Found.
     IF NOT   Idx-Found
              GO TO AA063-Exit.
     MOVE     WS-Cat-Idx TO WS-Idx-Save.
     MOVE     WS-Mwt-Entry (WS-Mwt-Count) TO
              WS-Cat-Max-Hrs (WS-Idx-Save).
     COMPUTE  WS-Sub = WS-Mwt-Count / 2.
     COMPUTE  WS-Sub2 = WS-Sub * 2.
     IF       WS-Mwt-Count = WS-Sub2
              COMPUTE WS-Sub2 = WS-Sub + 1
              COMPUTE WS-Cat-Median-Hrs (WS-Idx-Save)
                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +
                 WS-Mwt-Entry (WS-Sub2)) / 2
     ELSE
              ADD 1 TO WS-Sub
              MOVE WS-Mwt-Entry (WS-Sub) TO
                   WS-Cat-Median-Hrs (WS-Idx-Save).
*
 AA063-Exit.  EXIT SECTION.
*
 AA064-Find-Cat-Slot         SECTION.
*****************************************
     IF       WS-Mwt-Current-Key = WS-Cat-Name (WS-Cat-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA064-Exit.  EXIT SECTION.
*
 AA065-Build-Team-Median     SECTION.
*****************************************
     MOVE     ZERO TO WS-Mwt-Count.
     MOVE     SPACES TO WS-Mwt-Current-Key.
     PERFORM  AA066-Return-Team-Sorted THRU AA066-Exit
              UNTIL WS-Mwt-Current-Key = "*EOF*".
     IF       WS-Mwt-Count > ZERO
              PERFORM AA068-Compute-Team-Median.
*
 AA065-Exit.  EXIT SECTION.
*
 AA066-Return-Team-Sorted    SECTION.
*****************************************
     RETURN   SD-Team-Sort-File
              AT END
                       IF WS-Mwt-Count > ZERO
                          PERFORM AA068-Compute-Team-Median
                       END-IF
                       MOVE "*EOF*" TO WS-Mwt-Current-Key
                       GO TO AA066-Exit.
     IF       Sts-Team NOT = WS-Mwt-Current-Key AND
              WS-Mwt-Count > ZERO
              PERFORM AA068-Compute-Team-Median
              MOVE ZERO TO WS-Mwt-Count.
     MOVE     Sts-Team TO WS-Mwt-Current-Key.
     ADD      1 TO WS-Mwt-Count.
     MOVE     Sts-Resolution-Hrs TO WS-Mwt-Entry (WS-Mwt-Count).
*
 AA066-Exit.  EXIT SECTION.
*
 AA068-Compute-Team-Median   SECTION.
*****************************************
     MOVE     "N" TO WS-Idx-Found-Sw.
     PERFORM  AA069-Find-Team-Slot
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4 OR Idx-Found.
     IF NOT   Idx-Found
              GO TO AA068-Exit.
     MOVE     WS-Team-Idx TO WS-Idx-Save.
     COMPUTE  WS-Sub = WS-Mwt-Count / 2.
     COMPUTE  WS-Sub2 = WS-Sub * 2.
     IF       WS-Mwt-Count = WS-Sub2
              COMPUTE WS-Sub2 = WS-Sub + 1
              COMPUTE WS-Team-Median-Hrs (WS-Idx-Save)
                 ROUNDED = (WS-Mwt-Entry (WS-Sub) +
                 WS-Mwt-Entry (WS-Sub2)) / 2
     ELSE
              ADD 1 TO WS-Sub
              MOVE WS-Mwt-Entry (WS-Sub) TO
                   WS-Team-Median-Hrs (WS-Idx-Save).
*
 AA068-Exit.  EXIT SECTION.
*
 AA069-Find-Team-Slot        SECTION.
*****************************************
     IF       WS-Mwt-Current-Key = WS-Team-Name (WS-Team-Idx)
              MOVE "Y" TO WS-Idx-Found-Sw.
*
 AA069-Exit.  EXIT SECTION.
*
 AA070-Category-Breach-Summary SECTION.
*****************************************
     PERFORM  AA071-Compute-Category-Row
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     PERFORM  AA072-Bubble-Sort-Category
              VARYING WS-Sub FROM 1 BY 1 UNTIL WS-Sub > 5.
     OPEN     OUTPUT CATEGORY-BREACH-SUMMARY.
     IF       WS-Cat-Status NOT = "00"
              DISPLAY SD022 WS-Cat-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     PERFORM  AA073-Write-Category-Row
              VARYING WS-Cat-Idx FROM 1 BY 1 UNTIL WS-Cat-Idx > 6.
     CLOSE    CATEGORY-BREACH-SUMMARY.
*
 AA070-Exit.  EXIT SECTION.
*
 AA071-Compute-Category-Row  SECTION.
*****************************************
     IF       WS-Cat-Count (WS-Cat-Idx) > ZERO
              COMPUTE WS-Cat-Avg-Hrs (WS-Cat-Idx) ROUNDED =
                 WS-Cat-Sum-Hrs (WS-Cat-Idx) /
                 WS-Cat-Count (WS-Cat-Idx)
              COMPUTE WS-Cat-Breach-Pct (WS-Cat-Idx) ROUNDED =
                 (WS-Cat-Breach-Cnt (WS-Cat-Idx) /
                 WS-Cat-Count (WS-Cat-Idx)) * 100
              COMPUTE WS-Cat-Compliant (WS-Cat-Idx) =
                 WS-Cat-Count (WS-Cat-Idx) -
                 WS-Cat-Breach-Cnt (WS-Cat-Idx)
     ELSE
              MOVE ZERO TO WS-Cat-Avg-Hrs (WS-Cat-Idx)
                           WS-Cat-Breach-Pct (WS-Cat-Idx)
                           WS-Cat-Compliant (WS-Cat-Idx).
*
 AA071-Exit.  EXIT SECTION.
*
 AA072-Bubble-Sort-Category  SECTION.
*****************************************
     PERFORM  AA074-Bubble-Pass-Category
              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > 5.
*
 AA072-Exit.  EXIT SECTION.
*
 AA073-Write-Category-Row    SECTION.
*****************************************
     MOVE     WS-Cat-Name (WS-Cat-Idx) TO Cbs-Category.
     MOVE     WS-Cat-Count (WS-Cat-Idx) TO Cbs-Total-Tickets.
     MOVE     WS-Cat-Breach-Cnt (WS-Cat-Idx) TO
              Cbs-Breached-Tickets.
     MOVE     WS-Cat-Compliant (WS-Cat-Idx) TO
              Cbs-Compliant-Tickets.
     MOVE     WS-Cat-Breach-Pct (WS-Cat-Idx) TO
              Cbs-Breach-Rate-Pct.
     MOVE     WS-Cat-Avg-Hrs (WS-Cat-Idx) TO
              Cbs-Avg-Resolution-Hrs.
     MOVE     WS-Cat-Median-Hrs (WS-Cat-Idx) TO
              Cbs-Median-Resolution-Hrs.
     MOVE     WS-Cat-Max-Hrs (WS-Cat-Idx) TO
              Cbs-Max-Resolution-Hrs.
     WRITE    SD-Category-Breach-Summary-Record.
*
 AA073-Exit.  EXIT SECTION.
*
 AA074-Bubble-Pass-Category  SECTION.
*****************************************
     IF       WS-Cat-Breach-Pct (WS-Sub2) <
              WS-Cat-Breach-Pct (WS-Sub2 + 1)
              MOVE WS-Cat-Entry (WS-Sub2) TO WS-Cat-Entry (7)
              MOVE WS-Cat-Entry (WS-Sub2 + 1) TO
                   WS-Cat-Entry (WS-Sub2)
              MOVE WS-Cat-Entry (7) TO WS-Cat-Entry (WS-Sub2 + 1).
*
 AA074-Exit.  EXIT SECTION.
*
 AA075-Team-Resolution-Summary SECTION.
*****************************************
     PERFORM  AA076-Compute-Team-Row
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
     PERFORM  AA077-Bubble-Sort-Team
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > 3.
     OPEN     OUTPUT TEAM-RESOLUTION-SUMMARY.
     IF       WS-Team-Status NOT = "00"
              DISPLAY SD022 WS-Team-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     MOVE     4 TO Trh-Total-Teams.
     MOVE     WS-Total-Tickets TO Trh-Grand-Total-Tickets.
     WRITE    SD-Team-Resolution-Hdr-Record.
     PERFORM  AA078-Write-Team-Row
              VARYING WS-Team-Idx FROM 1 BY 1
              UNTIL WS-Team-Idx > 4.
     CLOSE    TEAM-RESOLUTION-SUMMARY.
*
 AA075-Exit.  EXIT SECTION.
*
 AA076-Compute-Team-Row      SECTION.
*****************************************
     IF       WS-Team-Count (WS-Team-Idx) > ZERO
              COMPUTE WS-Team-Avg-Hrs (WS-Team-Idx) ROUNDED =
                 WS-Team-Sum-Hrs (WS-Team-Idx) /
                 WS-Team-Count (WS-Team-Idx)
              COMPUTE WS-Team-Avg-Days (WS-Team-Idx) ROUNDED =
                 WS-Team-Avg-Hrs (WS-Team-Idx) / 24
              COMPUTE WS-Team-Breach-Pct (WS-Team-Idx) ROUNDED =
                 (WS-Team-Breach-Cnt (WS-Team-Idx) /
                 WS-Team-Count (WS-Team-Idx)) * 100
              PERFORM AA079-Compute-Team-Std
     ELSE
              MOVE ZERO TO WS-Team-Avg-Hrs (WS-Team-Idx)
                           WS-Team-Avg-Days (WS-Team-Idx)
                           WS-Team-Breach-Pct (WS-Team-Idx)
                           WS-Team-Std-Hrs (WS-Team-Idx).
*
 AA076-Exit.  EXIT SECTION.
*
 AA077-Bubble-Sort-Team      SECTION.
*****************************************
     PERFORM  ZZ077-Bubble-Pass-Team
              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > 3.
*
 AA077-Exit.  EXIT SECTION.
*
 ZZ077-Bubble-Pass-Team      SECTION.
*****************************************
     IF       WS-Team-Avg-Hrs (WS-Sub2) <
              WS-Team-Avg-Hrs (WS-Sub2 + 1)
              MOVE WS-Team-Entry (WS-Sub2) TO WS-Team-Entry (5)
              MOVE WS-Team-Entry (WS-Sub2 + 1) TO
                   WS-Team-Entry (WS-Sub2)
              MOVE WS-Team-Entry (5) TO
                   WS-Team-Entry (WS-Sub2 + 1).
*
 ZZ077-Exit.  EXIT SECTION.
*
 AA078-Write-Team-Row        SECTION.
*****************************************
     MOVE     WS-Team-Name (WS-Team-Idx) TO Trs-Assigned-Team.
     MOVE     WS-Team-Count (WS-Team-Idx) TO Trs-Total-Tickets.
     MOVE     WS-Team-Avg-Hrs (WS-Team-Idx) TO
              Trs-Avg-Resolution-Hrs.
     MOVE     WS-Team-Avg-Days (WS-Team-Idx) TO
              Trs-Avg-Resolution-Days.
     MOVE     WS-Team-Median-Hrs (WS-Team-Idx) TO
              Trs-Median-Resolution-Hrs.
     MOVE     WS-Team-Min-Hrs (WS-Team-Idx) TO
              Trs-Min-Resolution-Hrs.
     MOVE     WS-Team-Max-Hrs (WS-Team-Idx) TO
              Trs-Max-Resolution-Hrs.
     MOVE     WS-Team-Std-Hrs (WS-Team-Idx) TO
              Trs-Std-Resolution-Hrs.
     MOVE     WS-Team-Breach-Cnt (WS-Team-Idx) TO
              Trs-Breached-Tickets.
     MOVE     WS-Team-Breach-Pct (WS-Team-Idx) TO
              Trs-Breach-Rate-Pct.
     WRITE    SD-Team-Resolution-Summary-Record.
*
 AA078-Exit.  EXIT SECTION.
*
 AA079-Compute-Team-Std      SECTION.
*****************************************
*    Sample std dev, ddof=1 - variance = (sum-sq - sum*sum/n)
*    / (n-1), zero when only one ticket in the team.
*
     IF       WS-Team-Count (WS-Team-Idx) < 2
              MOVE ZERO TO WS-Team-Std-Hrs (WS-Team-Idx)
              GO TO AA079-Exit.
     COMPUTE  WS-Team-Std-Hrs (WS-Team-Idx) ROUNDED =
              ((WS-Team-Sum-Sq-Hrs (WS-Team-Idx) -
              ((WS-Team-Sum-Hrs (WS-Team-Idx) *
              WS-Team-Sum-Hrs (WS-Team-Idx)) /
              WS-Team-Count (WS-Team-Idx))) /
              (WS-Team-Count (WS-Team-Idx) - 1)) ** 0.5.
*
 AA079-Exit.  EXIT SECTION.
*
 AA080-Monthly-Volume-Summary SECTION.
*****************************************
     IF       WS-Mon-Table-Count = ZERO
              GO TO AA080-Exit.
     PERFORM  AA081-Compute-Month-Row
              VARYING WS-Mon-Idx FROM 1 BY 1
              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.
     PERFORM  AA082-Bubble-Sort-Month.
     OPEN     OUTPUT MONTHLY-VOLUME-SUMMARY.
     IF       WS-Mon-Status NOT = "00"
              DISPLAY SD022 WS-Mon-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     PERFORM  AA083-Write-Month-Row
              VARYING WS-Mon-Idx FROM 1 BY 1
              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.
     CLOSE    MONTHLY-VOLUME-SUMMARY.
*
 AA080-Exit.  EXIT SECTION.
*
 AA081-Compute-Month-Row     SECTION.
*****************************************
     COMPUTE  WS-Mon-Avg-Hrs (WS-Mon-Idx) ROUNDED =
              WS-Mon-Sum-Hrs (WS-Mon-Idx) /
              WS-Mon-Count (WS-Mon-Idx).
     COMPUTE  WS-Mon-Breach-Pct (WS-Mon-Idx) ROUNDED =
              (WS-Mon-Breach-Cnt (WS-Mon-Idx) /
              WS-Mon-Count (WS-Mon-Idx)) * 100.
     COMPUTE  WS-Mon-High-Pri-Pct (WS-Mon-Idx) ROUNDED =
              (WS-Mon-High-Pri-Cnt (WS-Mon-Idx) /
              WS-Mon-Count (WS-Mon-Idx)) * 100.
*
 AA081-Exit.  EXIT SECTION.
*
 AA082-Bubble-Sort-Month     SECTION.
*****************************************
     IF       WS-Mon-Table-Count < 2
              GO TO AA082-Exit.
     COMPUTE  WS-Sub = WS-Mon-Table-Count - 1.
     PERFORM  ZZ082-Bubble-Pass-Month
              VARYING WS-Pass-Ctr FROM 1 BY 1
              UNTIL WS-Pass-Ctr > WS-Sub.
*
 AA082-Exit.  EXIT SECTION.
*
 AA083-Write-Month-Row       SECTION.
*****************************************
     MOVE     WS-Mon-Name (WS-Mon-Idx) TO Mvs-Month.
     MOVE     WS-Mon-Count (WS-Mon-Idx) TO Mvs-Tickets-Created.
     MOVE     WS-Mon-Avg-Hrs (WS-Mon-Idx) TO
              Mvs-Avg-Resolution-Hrs.
     MOVE     WS-Mon-Breach-Cnt (WS-Mon-Idx) TO
              Mvs-Breached-Tickets.
     MOVE     WS-Mon-High-Pri-Cnt (WS-Mon-Idx) TO
              Mvs-High-Priority-Tickets.
     MOVE     WS-Mon-Breach-Pct (WS-Mon-Idx) TO
              Mvs-Breach-Rate-Pct.
     MOVE     WS-Mon-High-Pri-Pct (WS-Mon-Idx) TO
              Mvs-High-Priority-Pct.
     WRITE    SD-Monthly-Volume-Summary-Record.
*
 AA083-Exit.  EXIT SECTION.
*
 ZZ082-Bubble-Pass-Month     SECTION.
*****************************************
     PERFORM  AA084-Inner-Compare-Month
              VARYING WS-Sub2 FROM 1 BY 1 UNTIL WS-Sub2 > WS-Sub.
*
 ZZ082-Exit.  EXIT SECTION.
*
 AA084-Inner-Compare-Month   SECTION.
*****************************************
     IF       WS-Mon-Name (WS-Sub2) > WS-Mon-Name (WS-Sub2 + 1)
              MOVE WS-Mon-Entry (WS-Sub2) TO WS-Mon-Entry (25)
              MOVE WS-Mon-Entry (WS-Sub2 + 1) TO
                   WS-Mon-Entry (WS-Sub2)
              MOVE WS-Mon-Entry (25) TO
                   WS-Mon-Entry (WS-Sub2 + 1).
*
 AA084-Exit.  EXIT SECTION.
*
 AA085-Priority-Summary      SECTION.
*****************************************
     PERFORM  AA086-Compute-Priority-Row
              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.
     OPEN     OUTPUT PRIORITY-SUMMARY.
     IF       WS-Pri-Status NOT = "00"
              DISPLAY SD022 WS-Pri-Status
              MOVE 16 TO RETURN-CODE
              GOBACK.
     PERFORM  AA087-Write-Priority-Row
              VARYING WS-Pri-Idx FROM 1 BY 1 UNTIL WS-Pri-Idx > 4.
     CLOSE    PRIORITY-SUMMARY.
*
 AA085-Exit.  EXIT SECTION.
*
 AA086-Compute-Priority-Row  SECTION.
*****************************************
     IF       WS-Pri-Count (WS-Pri-Idx) > ZERO
              COMPUTE WS-Pri-Avg-Hrs (WS-Pri-Idx) ROUNDED =
                 WS-Pri-Sum-Hrs (WS-Pri-Idx) /
                 WS-Pri-Count (WS-Pri-Idx)
              COMPUTE WS-Pri-Breach-Pct (WS-Pri-Idx) ROUNDED =
                 (WS-Pri-Breach-Cnt (WS-Pri-Idx) /
                 WS-Pri-Count (WS-Pri-Idx)) * 100
     ELSE
              MOVE ZERO TO WS-Pri-Avg-Hrs (WS-Pri-Idx)
                           WS-Pri-Breach-Pct (WS-Pri-Idx).
     IF       WS-Total-Tickets > ZERO
              COMPUTE WS-Pri-Pct (WS-Pri-Idx) ROUNDED =
                 (WS-Pri-Count (WS-Pri-Idx) /
                 WS-Total-Tickets) * 100
     ELSE
              MOVE ZERO TO WS-Pri-Pct (WS-Pri-Idx).
*
 AA086-Exit.  EXIT SECTION.
*
 AA087-Write-Priority-Row    SECTION.
*****************************************
     MOVE     SD-Param-Pri-Name (WS-Pri-Idx) TO Pss-Priority.
     MOVE     WS-Pri-Count (WS-Pri-Idx) TO Pss-Ticket-Count.
     MOVE     WS-Pri-Pct (WS-Pri-Idx) TO Pss-Percentage.
     MOVE     WS-Pri-Avg-Hrs (WS-Pri-Idx) TO
              Pss-Avg-Resolution-Hrs.
     MOVE     SD-Param-Pri-SLA-Hours (WS-Pri-Idx) TO
              Pss-SLA-Target-Hours.
     MOVE     WS-Pri-Breach-Cnt (WS-Pri-Idx) TO
              Pss-Breached-Tickets.
     MOVE     WS-Pri-Breach-Pct (WS-Pri-Idx) TO
              Pss-Breach-Rate-Pct.
     WRITE    SD-Priority-Summary-Record.
*
 AA087-Exit.  EXIT SECTION.
*
 AA090-Print-Insights        SECTION.
*****************************************
     DISPLAY  "SD020 EXPLORATORY-ANALYSIS - INSIGHTS".
     DISPLAY  "Highest breach category . " WS-Cat-Name (1).
     DISPLAY  "Lowest breach category .. " WS-Cat-Name (6).
     DISPLAY  "Slowest team ............ " WS-Team-Name (1).
     DISPLAY  "Fastest team ............ " WS-Team-Name (4).
     DISPLAY  "Medium priority share % . " WS-Pri-Pct (3).
     DISPLAY  "Critical breach rate % .. " WS-Pri-Breach-Pct (1).
     IF       WS-Mon-Table-Count > ZERO
              PERFORM AA091-Find-Peak-Low-Month.
*
 AA090-Exit.  EXIT SECTION.
*
 AA091-Find-Peak-Low-Month   SECTION.
*****************************************
     MOVE     1 TO WS-Idx-Save.
     MOVE     1 TO WS-Sub2.
     PERFORM  AA092-Scan-Month-Extremes
              VARYING WS-Mon-Idx FROM 2 BY 1
              UNTIL WS-Mon-Idx > WS-Mon-Table-Count.
     DISPLAY  "Peak volume month ....... "
              WS-Mon-Name (WS-Idx-Save).
     DISPLAY  "Low volume month ........ " WS-Mon-Name (WS-Sub2).
*
 AA091-Exit.  EXIT SECTION.
*
 AA092-Scan-Month-Extremes   SECTION.
*****************************************
     IF       WS-Mon-Count (WS-Mon-Idx) >
              WS-Mon-Count (WS-Idx-Save)
              MOVE WS-Mon-Idx TO WS-Idx-Save.
     IF       WS-Mon-Count (WS-Mon-Idx) < WS-Mon-Count (WS-Sub2)
              MOVE WS-Mon-Idx TO WS-Sub2.
*
 AA092-Exit.  EXIT SECTION.
*
