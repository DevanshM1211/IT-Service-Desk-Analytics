*******************************************
*                                          *
*  Record Definition For Dashboard        *
*        Feed  File                       *
*                                          *
*     Fixed 17+1 column order - DO NOT    *
*     reorder, Power BI side binds by     *
*     position not by header.             *
*******************************************
*  Record size 143 bytes.
*
* 12/12/25 vbc - Created from wspychk shape - that record's fixed
*                occurs(16) Chk-Amt table became this record's
*                fixed 18 positional columns, same idea, a feed
*                the far side reads by column order not by name.
* 27/12/25 vbc - Added Ticket-Age-Hours as column 18 per the
*                extract-preparer spec - DO NOT insert it earlier,
*                columns 1-17 are the engineered ticket as-is.
*
 01  SD-Dashboard-Feed-Record.
     03  Dfr-Ticket-Id           pic x(12).
     03  Dfr-Created-Date        pic x(19).
     03  Dfr-Resolved-Date       pic x(19).
     03  Dfr-Priority            pic x(8).
     03  Dfr-Category            pic x(10).
     03  Dfr-Assigned-Team       pic x(14).
     03  Dfr-SLA-Target-Hours    pic 9(3).
     03  Dfr-Resolution-Hours    pic 9(3)v99.
     03  Dfr-Resolution-Days     pic 9(2)v99.
     03  Dfr-SLA-Breached        pic x.
     03  Dfr-Breach-Flag         pic 9.
     03  Dfr-Is-High-Priority    pic x.
     03  Dfr-Day-Of-Week         pic x(9).
     03  Dfr-Month               pic x(7).
     03  Dfr-Week                pic 9(2).
     03  Dfr-Year                pic 9(4).
     03  Dfr-Ticket-Age-Hours    pic 9(5)v99.
*    Hours Created-Date to 2025-08-01 00:00:00, 2dp, floored at 0.
     03  filler                  pic x(3).
*
 01  SD-Dashboard-Feed-Hdr-Record.
     03  Dfh-Total-Rows          pic 9(5)     comp.
     03  Dfh-Total-Columns       pic 99       comp.
     03  Dfh-Dup-Ticket-Count    pic 9(5)     comp.
     03  Dfh-Missing-Count       pic 9(5)     comp.
     03  filler                  pic x(30).
*
