*******************************************
*                                          *
*  Record Definition For Monthly-Volume   *
*        Summary  File                    *
*     Uses Mvs-Month as key (RRN-style,   *
*     chronological not alpha)            *
*******************************************
*  Record size 44 bytes.
*
* 23/12/25 vbc - Created from wspycoh's QTD accumulation shape -
*                that record carried one company's running
*                quarter totals, this one carries one calendar
*                month's running ticket totals - same "add as you
*                go" accumulation habit, just monthly not quarterly.
*
 01  SD-Monthly-Volume-Summary-Record.
     03  Mvs-Month                pic x(7).
*    YYYY-MM.
     03  Mvs-Tickets-Created      pic 9(5).
     03  Mvs-Avg-Resolution-Hrs   pic 9(4)v99.
     03  Mvs-Breached-Tickets     pic 9(5).
     03  Mvs-High-Priority-Tickets pic 9(5).
     03  Mvs-Breach-Rate-Pct      pic 9(3)v99.
     03  Mvs-High-Priority-Pct    pic 9(3)v99.
*
