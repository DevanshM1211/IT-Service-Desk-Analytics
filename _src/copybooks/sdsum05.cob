*******************************************
*                                          *
*  Record Definition For Weekly Volume    *
*   Actuals & Forecast  Files              *
*     Uses Wkv-Week-Start-Date as key     *
*******************************************
*  Weekly Volume rec 15 bytes, Forecast rec 49 bytes.
*
* 18/12/25 vbc - Created from wspyhrs Transactions/Header shape,
*                two small 01s sharing one copybook same as there.
*
 01  SD-Weekly-Volume-Record.
     03  Wkv-Week-Start-Date     pic x(10).
*    YYYY-MM-DD, the Monday the week ends on (W-MON convention).
     03  Wkv-Actual-Tickets      pic 9(5).
*
 01  SD-Forecast-Record.
     03  Fcr-Week-Start-Date     pic x(10).
     03  Fcr-Forecast-Tickets    pic 9(5).
     03  Fcr-Lower-Bound         pic 9(5).
     03  Fcr-Upper-Bound         pic 9(5).
     03  Fcr-Method              pic x(30).
*    literal "4-week moving average baseline".
     03  Fcr-Baseline-Avg        pic 9(5)v99.
*
