*******************************************
*                                          *
*  Record Definition For Team-Resolution  *
*        Summary  File                    *
*                                          *
*     Uses Trs-Assigned-Team as key       *
*******************************************
*  Record size 66 bytes.
*
* 16/12/25 vbc - Created from wspypay Pay-Record/Pay-Header shape.
* 02/01/26 vbc - Std-Resolution-Hrs added - sample ddof=1, zero
*                when only one ticket in the team.
*
 01  SD-Team-Resolution-Summary-Record.
     03  Trs-Assigned-Team       pic x(14).
     03  Trs-Total-Tickets       pic 9(5).
     03  Trs-Avg-Resolution-Hrs  pic 9(4)v99.
     03  Trs-Avg-Resolution-Days pic 9(3)v99.
     03  Trs-Median-Resolution-Hrs pic 9(4)v99.
     03  Trs-Min-Resolution-Hrs  pic 9(4)v99.
     03  Trs-Max-Resolution-Hrs  pic 9(4)v99.
     03  Trs-Std-Resolution-Hrs  pic 9(4)v99.
     03  Trs-Breached-Tickets    pic 9(5).
     03  Trs-Breach-Rate-Pct     pic 9(3)v99.
*
 01  SD-Team-Resolution-Hdr-Record.
     03  Trh-Total-Teams         pic 9       comp.
     03  Trh-Grand-Total-Tickets pic 9(5)    comp.
     03  filler                  pic x(12).
*
