*******************************************
*                                          *
*  Record Definition For Recurring-Issue  *
*        Summary  File                    *
*     Top 15 signatures only              *
*******************************************
*  Record size 76 bytes.
*
* 20/12/25 vbc - Created from wspycalx shape - that record's nested
*                occurs tax-credit table flattened out here, only
*                need the one row per signature, ranked.
* 05/01/26 vbc - Rank widened to 9(3) - dense rank can tie past 99
*                on a slow week, better safe.
*
 01  SD-Recurring-Issue-Summary-Record.
     03  Ris-Issue-Signature      pic x(36).
*    Category " | " Priority " | " Assigned-Team.
     03  Ris-Category             pic x(10).
     03  Ris-Priority             pic x(8).
     03  Ris-Assigned-Team        pic x(14).
     03  Ris-Incident-Count       pic 9(5).
     03  Ris-Breached-Count       pic 9(5).
     03  Ris-Breach-Rate-Pct      pic 9(3)v99.
     03  Ris-Rank                 pic 9(3).
*
