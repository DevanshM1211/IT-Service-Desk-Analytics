*******************************************
*                                          *
* Priority / Category-Breach / Day-of-Wk  *
*   summary records should probably be    *
*   just the one table with a type code,  *
*   same note vbc left against            *
*   stax/swt/lwt tax tables, never acted   *
*   on there either - left as 3 small     *
*   copybooks for now.                    *
*                                          *
*  Record Definition For Priority         *
*        Summary  File                    *
*                                          *
*     Sequential file                     *
*******************************************
*  Record size 32 bytes. One row per priority, Critical/High/
*  Medium/Low order, 4 rows exactly.
*
* 15/12/25 vbc - Created from wspystax shape.
*
 01  SD-Priority-Summary-Record.
     03  Pss-Priority            pic x(8).
     03  Pss-Ticket-Count        pic 9(5).
     03  Pss-Percentage          pic 9(3)v99.
     03  Pss-Avg-Resolution-Hrs  pic 9(4)v99.
     03  Pss-SLA-Target-Hours    pic 9(3).
     03  Pss-Breached-Tickets    pic 9(5).
     03  Pss-Breach-Rate-Pct     pic 9(3)v99.
*
