*******************************************
*                                          *
*  Record Definition For Repeat-Incident  *
*        Summary  File                    *
*     Uses Rpi-Category as key            *
*******************************************
*  Record size 43 bytes.
*
* 22/12/25 vbc - Created from wspyded's flags/accounts shape - that
*                one tallied which deductions were in use per
*                employee, this one tallies which issue signatures
*                recur per category, same per-category accumulator
*                idea.
* 08/01/26 vbc - Consider increasing this if categories list grows
*                past 6 - fixed occurs table in sd030, see aa030.
*
 01  SD-Repeat-Incident-Summary-Record.
     03  Rpi-Category             pic x(10).
     03  Rpi-Total-Tickets        pic 9(5).
     03  Rpi-Recurring-Tickets    pic 9(5).
     03  Rpi-Unique-Signatures    pic 9(5).
     03  Rpi-Recurring-Signatures pic 9(5).
     03  Rpi-Repeat-Rate-Pct      pic 9(3)v99.
*
