*******************************************
*                                          *
*  Record Definition For Raw / Cleaned    *
*           Ticket File                   *
*     Uses Tkt-Ticket-Id as key           *
*******************************************
*  Record size 101 bytes - line sequential, so every field below
*  is DISPLAY, never COMP/COMP-3 - the file is read by eye as well
*  as by sd000/sd010, same as payroll's pyemp always was DISPLAY
*  format on the wire even where comp was used in the indexed copy.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 03/11/25 vbc - Created from wspyemp shape, Ticket domain.
* 22/11/25 vbc - Created-Date/Resolved-Date REDEFINED into
*                component date/time for sd000's date-range check
*                and sd010's Month/Week/Year/Day-of-Week derivation.
* 09/12/25 vbc - SLA-Breached widened comment, strict > test only.
*
 01  SD-Ticket-Record.
     03  Tkt-Ticket-Id          pic x(12).
*    TICKET-nnnnn, zero padded 5 digit sequence - unique, sd000 dedupes
*    on this via a subscripted compare table, see sd000 aa030.
     03  Tkt-Created-Date       pic x(19).
     03  Tkt-Created-Date-R redefines Tkt-Created-Date.
         05  Tkt-Cre-CCYY        pic 9(4).
         05  filler              pic x.
         05  Tkt-Cre-MM          pic 99.
         05  filler              pic x.
         05  Tkt-Cre-DD          pic 99.
         05  filler              pic x.
         05  Tkt-Cre-HH          pic 99.
         05  filler              pic x.
         05  Tkt-Cre-MI          pic 99.
         05  filler              pic x.
         05  Tkt-Cre-SS          pic 99.
     03  Tkt-Resolved-Date       pic x(19).
     03  Tkt-Resolved-Date-R redefines Tkt-Resolved-Date.
         05  Tkt-Res-CCYY        pic 9(4).
         05  filler              pic x.
         05  Tkt-Res-MM          pic 99.
         05  filler              pic x.
         05  Tkt-Res-DD          pic 99.
         05  filler              pic x.
         05  Tkt-Res-HH          pic 99.
         05  filler              pic x.
         05  Tkt-Res-MI          pic 99.
         05  filler              pic x.
         05  Tkt-Res-SS          pic 99.
     03  Tkt-Priority            pic x(8).
*    Low, Medium, High or Critical - exact case, sd000 aa040 validates.
     03  Tkt-Category            pic x(10).
*    Network, Hardware, Software, Access, Security or Email.
     03  Tkt-Assigned-Team       pic x(14).
*    Infrastructure, ServiceDesk, CyberSecurity or Applications.
     03  Tkt-SLA-Target-Hours    pic 9(3).
*    by priority - Critical 4, High 24, Medium 72, Low 120 - see sdparam.
     03  Tkt-Resolution-Hours    pic 9(3)v99.
     03  Tkt-SLA-Breached        pic x.
*    Y when Resolution-Hours strictly greater than SLA-Target-Hours.
     03  filler                  pic x(10).
*
