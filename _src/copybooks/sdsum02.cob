*******************************************
*                                          *
*  Record Definition For Category-Breach  *
*        Summary  File                    *
*                                          *
*     Sequential file - see note in       *
*     sdsum01 re the 3-small-tables smell  *
*******************************************
*  Record size 56 bytes. Sorted breach rate descending, <= 6 rows
*  (one per valid category).
*
* 15/12/25 vbc - Created from wspyswt shape.
*
 01  SD-Category-Breach-Summary-Record.
     03  Cbs-Category            pic x(10).
     03  Cbs-Total-Tickets       pic 9(5).
     03  Cbs-Breached-Tickets    pic 9(5).
     03  Cbs-Compliant-Tickets   pic 9(5).
     03  Cbs-Breach-Rate-Pct     pic 9(3)v99.
     03  Cbs-Avg-Resolution-Hrs  pic 9(4)v99.
     03  Cbs-Median-Resolution-Hrs pic 9(4)v99.
     03  Cbs-Max-Resolution-Hrs  pic 9(4)v99.
*
