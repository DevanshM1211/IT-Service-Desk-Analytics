*******************************************
*                                          *
*  Record Definition For Day-of-Week      *
*        Summary  File                    *
*                                          *
*     Sequential file - see note in       *
*     sdsum01 re the 3-small-tables smell  *
*******************************************
*  Record size 28 bytes. Ordered Monday..Sunday, only days
*  present in the data, so <= 7 rows.
*
* 15/12/25 vbc - Created from wspylwt shape.
*
 01  SD-Day-Of-Week-Summary-Record.
     03  Dws-Day-Of-Week         pic x(9).
     03  Dws-Ticket-Count        pic 9(5).
     03  Dws-Avg-Resolution-Hrs  pic 9(4)v99.
     03  Dws-Breach-Rate-Pct     pic 9(3)v99.
*
