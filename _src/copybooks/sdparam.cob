*******************************************
*                                          *
*  Record Definition For SD Control       *
*      Param  Block                       *
*    (In-memory constants, no file)       *
*******************************************
* Replaces old wspyparam1.cob company/param
* block for the payroll module - this one
* carries the Service Desk analytics
* pipeline's fixed business constants
* (valid value lists, SLA targets, the
* forecast reference literals) so every
* sdNNN program COPYs one table instead of
* six hard coded ones.
*
* 24/11/25 vbc - Created from wspyparam1
*                shape, SD values only.
* 02/12/25 vbc - Added Resolution bounds
*                per priority (data gen
*                contract, not enforced on
*                read - see sd900).
* 19/01/26 vbc - Ref date literal confirmed
*                with helpdesk team as
*                2025-08-01 00:00:00 fixed,
*                not Current-Date.
*
 01  SD-Control-Params.
     03  SD-Param-Priority-Table.
         05  SD-Param-Priority-Entry  occurs 4.
             07  SD-Param-Pri-Name        pic x(8).
             07  SD-Param-Pri-SLA-Hours   pic 9(3).
             07  SD-Param-Pri-Res-Lo      pic 9(3)v99.
             07  SD-Param-Pri-Res-Hi      pic 9(3)v99.
*    entries are Critical/4, High/24, Medium/72, Low/120 - def order
*    below matches PRIORITY-SUMMARY / priority-distribution row order.
     03  SD-Param-Valid-Category occurs 6 pic x(10).
*    Network, Hardware, Software, Access, Security, Email
     03  SD-Param-Valid-Team     occurs 4 pic x(14).
*    Infrastructure, ServiceDesk, CyberSecurity, Applications
     03  SD-Param-Reference-Date.
         05  SD-Param-Ref-CCYY    pic 9(4).
         05  SD-Param-Ref-MM      pic 99.
         05  SD-Param-Ref-DD      pic 99.
         05  SD-Param-Ref-HH      pic 99.
         05  SD-Param-Ref-MI      pic 99.
         05  SD-Param-Ref-SS      pic 99.
*    fixed extract reference instant - 2025-08-01 00:00:00 -
*    NOT Current-Date
     03  SD-Param-Forecast-Method    pic x(30).
*    literal "4-week moving average baseline" - do not translate/shorten.
     03  SD-Param-Forecast-Weeks     pic 9     comp.
*    def 4 - weeks forecast ahead, fixed by spec, not a tunable.
     03  SD-Param-Trailing-Weeks     pic 99    comp.
*    def 8 - weeks used for the variability band.
     03  filler                      pic x(24).
*
