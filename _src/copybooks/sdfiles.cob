*
* SD Files used across the Service Desk Analytics batch suite.
* Replaces wsnames.cob - that copybook pulled in 30-odd file00 thru
* file33 copies for Sales/Stock/Purchase/GL/IRS that have no bearing
* here; this one lists just the 13 files the analytics pipeline
* actually opens, so a COPY of this gives any sdNNN program the
* full logical-to-physical name list without reaching into the
* rest of ACAS.
*
* 21/10/25 vbc - Added Payroll - USA/Canada file list (wsnames).
* 25/11/25 vbc - Service Desk analytics files split out of the
*                payroll file list into their own block - ticket
*                extends nothing from payroll, own copybook needed.
* 03/12/25 vbc - Added Dashboard-Feed and the 8 summary files.
* 14/01/26 vbc - Added Weekly-Volume / Forecast pair for sd040.
*
 01  SD-File-Defs.
     03  SD-Raw-Tickets-Name          pic x(20) value "RAWTICK.DAT".
     03  SD-Cleaned-Tickets-Name      pic x(20) value "CLNTICK.DAT".
     03  SD-Engineered-Tickets-Name   pic x(20) value "ENGTICK.DAT".
     03  SD-Dashboard-Feed-Name       pic x(20) value "DASHFEED.DAT".
     03  SD-Priority-Summary-Name     pic x(20) value "PRIOSUM.DAT".
     03  SD-Category-Breach-Name      pic x(20) value "CATBRCH.DAT".
     03  SD-Team-Resolution-Name      pic x(20) value "TEAMRES.DAT".
     03  SD-Monthly-Volume-Name       pic x(20) value "MONVOL.DAT".
     03  SD-Day-Of-Week-Name          pic x(20) value "DOWSUM.DAT".
     03  SD-Repeat-Incident-Name      pic x(20) value "REPINC.DAT".
     03  SD-Recurring-Issue-Name      pic x(20) value "RECISS.DAT".
     03  SD-Team-Escalation-Name      pic x(20) value "TEAMESC.DAT".
     03  SD-Weekly-Volume-Name        pic x(20) value "WKVOLACT.DAT".
     03  SD-Forecast-Name             pic x(20) value "VOLFCST.DAT".
*
