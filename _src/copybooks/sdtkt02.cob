*******************************************
*                                          *
*  Record Definition For Engineered       *
*        Ticket  File                     *
*     Uses Etk-Ticket-Id as key           *
*******************************************
*  Record size 129 bytes.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 08/11/25 vbc - Created from wspyhis QTD/YTD shape - this is not
*                an accumulation record like His was, it carries
*                the 7 fields sd010 derives onto the cleaned ticket,
*                one row per ticket same as SD-Ticket-Record.
* 29/11/25 vbc - Day-Of-Week widened to x(9) - Wednesday is the
*                long one.
* 03/12/25 vbc - Breach-Flag kept numeric (0/1) not x, engineer
*                feeds EXPLORATORY-ANALYSIS tallies directly off it.
*
 01  SD-Engineered-Ticket-Record.
     03  Etk-Ticket-Id           pic x(12).
     03  Etk-Created-Date        pic x(19).
     03  Etk-Resolved-Date       pic x(19).
     03  Etk-Priority            pic x(8).
     03  Etk-Category            pic x(10).
     03  Etk-Assigned-Team       pic x(14).
     03  Etk-SLA-Target-Hours    pic 9(3).
     03  Etk-Resolution-Hours    pic 9(3)v99.
     03  Etk-SLA-Breached        pic x.
     03  Etk-Resolution-Days     pic 9(2)v99.
*    Resolution-Hours / 24, rounded half up - sd010 aa020.
     03  Etk-Day-Of-Week         pic x(9).
*    Monday .. Sunday, weekday name of Created-Date.
     03  Etk-Is-High-Priority    pic x.
*    Y when Priority is High or Critical, else N.
     03  Etk-Breach-Flag         pic 9.
*    1 when SLA-Breached = Y, else 0 - not a re-derivation, same test.
     03  Etk-Month               pic x(7).
*    YYYY-MM of Created-Date.
     03  Etk-Week                pic 9(2).
*    ISO-8601 week number of Created-Date, 1-53.
     03  Etk-Year                pic 9(4).
     03  filler                  pic x(8).
*
