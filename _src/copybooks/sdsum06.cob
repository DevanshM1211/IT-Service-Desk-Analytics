*******************************************
*                                          *
*  Record Definition For Team-Escalation  *
*        Summary  File                    *
*     Uses Tes-Assigned-Team as key       *
*******************************************
*  Record size 52 bytes.
*
* 19/12/25 vbc - Created, expanded from wspyact's 3-field shape -
*                that one only ever needed Act-No/Gl-No/Desc, this
*                one carries the full escalation share calc.
*
 01  SD-Team-Escalation-Summary-Record.
     03  Tes-Assigned-Team       pic x(14).
     03  Tes-Total-Tickets       pic 9(5).
     03  Tes-Escalations         pic 9(5).
     03  Tes-SLA-Breaches        pic 9(5).
     03  Tes-Escalation-Rate-Pct pic 9(3)v99.
     03  Tes-Share-Of-Total-Pct  pic 9(3)v99.
*
